000100******************************************************************
000200* FECHA       : 05/02/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : CALIFICACION DE SENALES DE MERCADO               *
000500* PROGRAMA    : INDCAL1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LOS ONCE INDICADORES TECNICOS (RSI, MACD,*
000800*             : PILA DE EMA, BANDAS DE BOLLINGER, ADX/DI, VOLUMEN*
000900*             : ATR, OBV, VWAP Y SUPERTREND X2) SOBRE LA SERIE DE*
001000*             : VELAS DE CADA SIMBOLO/TEMPORALIDAD Y ESCRIBE UN  *
001100*             : REGISTRO DE INDICADORES POR VELA.                *
001200* ARCHIVOS    : CANDLES=C, INDICATORS=A                          *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001400* INSTALADO   : 12/02/2024                                       *
001500* BPM/RATIONAL: 231074                                           *
001600* NOMBRE      : MOTOR DE INDICADORES TECNICOS                    *
001700* DESCRIPCION : CALIFICACION DE SENALES DE MERCADO               *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    INDCAL1.
002100 AUTHOR.                        ERICK RAMIREZ.
002200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN.                  05/02/1991.
002400 DATE-COMPILED.
002500 SECURITY.                      USO INTERNO DEPARTAMENTO DE SISTEMAS.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S        *
002800******************************************************************
002900* 05/02/1991  PEDR  REQ-4471   VERSION INICIAL. CARGA DE LA SERIE* REQ4471
003000*                             DE VELAS Y CALCULO DE RSI/MACD.    *
003100* 11/02/1991  PEDR  REQ-4471   SE AGREGA LA PILA DE EMA (44/100/ * REQ4471
003200*                             200) Y LAS BANDAS DE BOLLINGER.    *
003300* 18/02/1991  JOM   REQ-4488   SE AGREGA ADX/DI, CLASE DE VOLUMEN* REQ4488
003400*                             Y ATR.                             *
003500* 25/02/1991  JOM   REQ-4488   SE AGREGA OBV Y VWAP ACUMULADO.   * REQ4488
003600* 04/03/1991  PEDR  REQ-4495   SE AGREGAN LAS DOS LINEAS DE      * REQ4495
003700*                             SUPERTREND (FACTOR 1.0 Y 2.0).     *
003800* 19/07/1993  JOM   REQ-5102   SE AMPLIA LA TABLA DE VELAS DE 250* REQ5102
003900*                             A 500 POSICIONES POR SERIE.        *
004000* 14/03/1996  PEDR  REQ-5640   CORRECCION: LA DESVIACION ESTANDAR* REQ5640
004100*                             DE LAS BANDAS USABA N EN VEZ DE    *
004200*                             N-1 EN EL DIVISOR (MUESTRAL).      *
004300* 08/01/1999  JOM   REQY2K01   REVISION Y2K: WKS-FECHA-SISTEMA YA*REQY2K01
004400*                             LOS CAMPOS DE FECHA DE LA VELA YA  *
004500*                             MANEJAN ANIO DE 4 POSICIONES, NO SE*
004600*                             ENCONTRARON VENTANAS DE SIGLO.     *
004700* 22/06/2001  PEDR  REQ-6211   SE CORRIGE EL REINICIO DE LA TABLA* REQ6211
004800*                             DE TRABAJO ENTRE UNA SERIE Y OTRA  *
004900*                             (ARRASTRABA EL ULTIMO VALOR DE RMA)*
005000* 30/09/2004  JOM   REQ-6688   SE AGREGA EL CONTADOR DE SERIES   * REQ6688
005100*                             PROCESADAS A LA SECCION DE         *
005200*                             ESTADISTICAS.                      *
005300* 21/07/2005  PEDR  REQ-6886   CORRECCION: LA LINEA DE MACD SE   * REQ6886
005400*                             DABA POR PRESENTE DESDE LA VELA 21 *
005500*                             (FIN DE LA EMA 21), CUANDO LA SENAL*
005600*                             (EMA 5) REQUIERE 31 VELAS.         *
005700* 02/03/2006  JOM   REQ-6900   SE PASAN LOS SUBINDICES DE TRABAJO* REQ6900
005800*                             WKS-I/WKS-J/WKS-W A NIVEL 77        *
005900*                             INDEPENDIENTE, SEGUN EL ESTANDAR DE*
006000*                             CODIFICACION DEL DEPARTAMENTO.      *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CANDLES    ASSIGN   TO CANDLES
006900            ORGANIZATION        IS SEQUENTIAL
007000            FILE STATUS         IS FS-CANDLES.
007100
007200     SELECT INDICATORS ASSIGN   TO INDICATORS
007300            ORGANIZATION        IS SEQUENTIAL
007400            FILE STATUS         IS FS-INDICATORS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800******************************************************************
007900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008000******************************************************************
008100*   SERIE DE VELAS DE PRECIO, ORDENADA POR SIMBOLO/TEMPORALIDAD/
008200*   FECHA-HORA ASCENDENTE.
008300 FD  CANDLES.
008400     COPY CANDLES.
008500*   UN REGISTRO DE INDICADORES TECNICOS POR CADA VELA LEIDA.
008600 FD  INDICATORS.
008700     COPY INDICATS.
008800
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*  SUBINDICES DE TRABAJO PARA RECORRER LA SERIE DE VELAS Y LAS   *
009200*  TABLAS AUXILIARES DE LAS RUTINAS DE EMA/RMA.                  *
009300******************************************************************
009400 77  WKS-I                        PIC 9(03) COMP VALUE ZERO.
009500 77  WKS-J                        PIC 9(03) COMP VALUE ZERO.
009600 77  WKS-W                        PIC 9(03) COMP VALUE ZERO.
009700******************************************************************
009800*            VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS       *
009900******************************************************************
010000 01  FS-CANDLES                  PIC 9(02)         VALUE ZEROS.
010100 01  FS-INDICATORS                PIC 9(02)         VALUE ZEROS.
010200
010300******************************************************************
010400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010500******************************************************************
010600 01  WKS-CAMPOS-DE-TRABAJO.
010700     05  WKS-PROGRAMA             PIC X(08) VALUE 'INDCAL1'.
010800     05  WKS-FIN-CANDLES          PIC X(01) VALUE 'N'.
010900         88  SI-FIN-CANDLES                 VALUE 'Y'.
011000     05  WKS-TIENE-VELA-PENDIENTE PIC X(01) VALUE 'N'.
011100         88  SI-VELA-PENDIENTE              VALUE 'Y'.
011200     05  WKS-N                    PIC 9(03) COMP VALUE ZERO.
011300     05  WKS-SERIES-LEIDAS        PIC 9(05) COMP VALUE ZERO.
011400     05  WKS-VELAS-LEIDAS         PIC 9(07) COMP VALUE ZERO.
011500     05  WKS-INDICADORES-ESCRITOS PIC 9(07) COMP VALUE ZERO.
011600     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9.
011700*--------------------------------------------------------------*
011800*    LLAVE DE CONTROL DE QUIEBRE (SIMBOLO + TEMPORALIDAD), CON   *
011900*    REDEFINE A UNA SOLA CADENA PARA COMPARACION RAPIDA.         *
012000*--------------------------------------------------------------*
012100     05  WKS-LLAVE-CONTROL.
012200         10  WKS-SYM-CONTROL      PIC X(12).
012300         10  WKS-TF-CONTROL       PIC X(04).
012400     05  WKS-LLAVE-CONTROL-R REDEFINES WKS-LLAVE-CONTROL.
012500         10  WKS-LLAVE-16          PIC X(16).
012600     05  WKS-LLAVE-VELA.
012700         10  WKS-SYM-VELA          PIC X(12).
012800         10  WKS-TF-VELA           PIC X(04).
012900     05  WKS-LLAVE-VELA-R REDEFINES WKS-LLAVE-VELA.
013000         10  WKS-LLAVE-VELA-16     PIC X(16).
013100*--------------------------------------------------------------*
013200*    FECHA DE PROCESO, TOMADA DE SYSIN, CON DESGLOSE POR REDEFINE*
013300*--------------------------------------------------------------*
013400     05  WKS-FECHA-SISTEMA        PIC 9(08) VALUE ZEROS.
013500     05  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
013600         10  WKS-ANIO-SISTEMA     PIC 9(04).
013700         10  WKS-MES-SISTEMA      PIC 9(02).
013800         10  WKS-DIA-SISTEMA      PIC 9(02).
013900
014000******************************************************************
014100*          TABLA DE TRABAJO: SERIE DE VELAS Y RESULTADOS         *
014200*          DE CADA INDICADOR, UNA POSICION POR VELA (MAX 500)    *
014300******************************************************************
014400 01  WKS-TABLA-VELAS.
014500     05  WKS-VELA OCCURS 500 TIMES INDEXED BY WKS-IX.
014600*    NUMERO SECUENCIAL DE LA VELA DENTRO DE LA CORRIDA.
014700         10  WV-ID                PIC 9(09).
014800*    PRECIO DE APERTURA DE LA VELA, TAL COMO VIENE EN CANDLES.
014900         10  WV-OPEN              PIC S9(07)V9(04).
015000*    PRECIO MAXIMO DE LA VELA.
015100         10  WV-HIGH              PIC S9(07)V9(04).
015200*    PRECIO MINIMO DE LA VELA.
015300         10  WV-LOW               PIC S9(07)V9(04).
015400*    PRECIO DE CIERRE, BASE DE CASI TODOS LOS INDICADORES.
015500         10  WV-CLOSE             PIC S9(07)V9(04).
015600*    VOLUMEN NEGOCIADO EN LA VELA.
015700         10  WV-VOLUME            PIC S9(11)V9(02).
015800*          -- RSI --
015900*    GANANCIA DEL CIERRE SOBRE LA VELA ANTERIOR (CERO SI BAJO).
016000         10  WV-GAIN              PIC S9(07)V9(04).
016100*    PERDIDA DEL CIERRE, EN VALOR ABSOLUTO (CERO SI SUBIO).
016200         10  WV-LOSS              PIC S9(07)V9(04).
016300*    RMA DE LA GANANCIA, VENTANA DE 14 VELAS.
016400         10  WV-AVG-GAIN          PIC S9(07)V9(04).
016500*    PROMEDIO DE WILDER (RMA) DE LA PERDIDA, VENTANA DE 14 VELAS.
016600         10  WV-AVG-LOSS          PIC S9(07)V9(04).
016700*    INDICE DE FUERZA RELATIVA, 100-(100/(1+RS)).
016800         10  WV-RSI               PIC S9(03)V9(04).
016900*    'Y' CUANDO YA SE COMPLETO EL CALENTAMIENTO DE 14 VELAS.
017000         10  WV-RSI-PRES          PIC X(01) VALUE 'N'.
017100*    EMA DE 21 VELAS DEL PROPIO RSI, LINEA DE SENAL DEL RSI.
017200         10  WV-RSI-EMA           PIC S9(03)V9(04).
017300*    'Y' CUANDO LA EMA DEL RSI YA TIENE SUS 21 VELAS DE HISTORIA.
017400         10  WV-RSI-EMA-PRES      PIC X(01) VALUE 'N'.
017500*          -- MACD --
017600*    EMA RAPIDA DE 9 VELAS SOBRE EL CIERRE, USADA EN EL MACD.
017700         10  WV-EMA9              PIC S9(07)V9(04).
017800*    EMA LENTA DE 21 VELAS SOBRE EL CIERRE, USADA EN EL MACD.
017900         10  WV-EMA21             PIC S9(07)V9(04).
018000*    LINEA DE MACD = WV-EMA9 MENOS WV-EMA21.
018100         10  WV-MACD-LINE         PIC S9(07)V9(04).
018200*    'Y' A PARTIR DE LA VELA 31 (VER REQ-6886).
018300         10  WV-MACD-LINE-PRES    PIC X(01) VALUE 'N'.
018400*    SENAL DEL MACD, EMA DE 5 VELAS SOBRE LA LINEA DE MACD.
018500         10  WV-MACD-SIGNAL       PIC S9(07)V9(04).
018600*    'Y' CUANDO LA SENAL YA TIENE SU PROPIO CALENTAMIENTO.
018700         10  WV-MACD-SIGNAL-PRES  PIC X(01) VALUE 'N'.
018800*    HISTOGRAMA DEL MACD = LINEA MENOS SENAL.
018900         10  WV-MACD-HIST         PIC S9(07)V9(04).
019000*          -- PILA DE EMA --
019100*    EMA DE 44 VELAS, PRIMERA DE LA PILA DE TENDENCIA.
019200         10  WV-EMA44             PIC S9(07)V9(04).
019300*    'Y' SOLO CUANDO LA SERIE TIENE 250 VELAS O MAS (VER 321).
019400         10  WV-EMA44-PRES        PIC X(01) VALUE 'N'.
019500*    EMA DE 100 VELAS SOBRE EL CIERRE, SEGUNDA DE LA PILA.
019600         10  WV-EMA100            PIC S9(07)V9(04).
019700*    'Y' SOLO CUANDO LA SERIE TIENE 250 VELAS O MAS (VER 322).
019800         10  WV-EMA100-PRES       PIC X(01) VALUE 'N'.
019900*    EMA DE 200 VELAS SOBRE EL CIERRE, LA MAS LENTA DE LA PILA.
020000         10  WV-EMA200            PIC S9(07)V9(04).
020100*    'Y' SOLO CUANDO LA SERIE TIENE 250 VELAS O MAS (VER 323).
020200         10  WV-EMA200-PRES       PIC X(01) VALUE 'N'.
020300*          -- BANDAS DE BOLLINGER --
020400*    BASE DE LAS BANDAS, MEDIA SIMPLE DE 20 VELAS DEL CIERRE.
020500         10  WV-BB-BASIS          PIC S9(07)V9(04).
020600*    DESVIACION ESTANDAR MUESTRAL (DIVISOR N-1) DE LA VENTANA.
020700         10  WV-BB-SD             PIC S9(07)V9(04).
020800*    BANDA SUPERIOR A 1 DESVIACION ESTANDAR DE LA BASE.
020900         10  WV-BB-UP1            PIC S9(07)V9(04).
021000*    BANDA SUPERIOR A 2 DESVIACIONES ESTANDAR DE LA BASE.
021100         10  WV-BB-UP2            PIC S9(07)V9(04).
021200*    BANDA SUPERIOR A 3 DESVIACIONES ESTANDAR DE LA BASE.
021300         10  WV-BB-UP3            PIC S9(07)V9(04).
021400*    BANDA INFERIOR A 1 DESVIACION ESTANDAR DE LA BASE.
021500         10  WV-BB-LOW1           PIC S9(07)V9(04).
021600*    BANDA INFERIOR A 2 DESVIACIONES ESTANDAR DE LA BASE.
021700         10  WV-BB-LOW2           PIC S9(07)V9(04).
021800*    BANDA INFERIOR A 3 DESVIACIONES ESTANDAR DE LA BASE.
021900         10  WV-BB-LOW3           PIC S9(07)V9(04).
022000*    'Y' CON 30 VELAS O MAS EN LA SERIE (VER 331).
022100         10  WV-BB-PRES           PIC X(01) VALUE 'N'.
022200*    'Y' CUANDO EL ANCHO DE LA BANDA 2-SIGMA ES MENOR A 4%.
022300         10  WV-BB-SQUEEZE        PIC X(01) VALUE 'N'.
022400*    CLASE DE POSICION DEL CIERRE EN LAS BANDAS (B3D..B3U).
022500         10  WV-BB-POSITION       PIC X(04) VALUE SPACES.
022600*          -- ADX / DI (CALCULO LOCAL, NO DEPENDE DE WV-ATR) --
022700*    RANGO VERDADERO PROPIO DEL BLOQUE DE ADX/DI (NO COMPARTIDO).
022800         10  WV-ADX-TR            PIC S9(07)V9(04).
022900*    RMA DE 14 VELAS DEL RANGO VERDADERO DE ADX/DI.
023000         10  WV-ADX-AVG-TR        PIC S9(07)V9(04).
023100*    MOVIMIENTO DIRECCIONAL POSITIVO DE LA VELA.
023200         10  WV-PDM               PIC S9(07)V9(04).
023300*    MOVIMIENTO DIRECCIONAL NEGATIVO DE LA VELA.
023400         10  WV-MDM               PIC S9(07)V9(04).
023500*    RMA DE 14 VELAS DEL MOVIMIENTO DIRECCIONAL POSITIVO.
023600         10  WV-AVG-PDM           PIC S9(07)V9(04).
023700*    RMA DE 14 VELAS DEL MOVIMIENTO DIRECCIONAL NEGATIVO.
023800         10  WV-AVG-MDM           PIC S9(07)V9(04).
023900*    LINEA DIRECCIONAL POSITIVA, 100*(WV-AVG-PDM/WV-ADX-AVG-TR).
024000         10  WV-DI-PLUS           PIC S9(03)V9(04).
024100*    LINEA DIRECCIONAL NEGATIVA, 100*(WV-AVG-MDM/WV-ADX-AVG-TR).
024200         10  WV-DI-MINUS          PIC S9(03)V9(04).
024300*    INDICE DIRECCIONAL DE LA VELA, ANTES DE SUAVIZAR.
024400         10  WV-DX                PIC S9(03)V9(04).
024500*    RMA DE 14 VELAS DEL DX, ES EL ADX.
024600         10  WV-AVG-DX            PIC S9(03)V9(04).
024700*    VALOR FINAL DEL ADX PUBLICADO EN EL REGISTRO DE SALIDA.
024800         10  WV-ADX               PIC S9(03)V9(04).
024900*    'Y' CON 64 VELAS O MAS EN LA SERIE (VER 351).
025000         10  WV-ADX-PRES          PIC X(01) VALUE 'N'.
025100*          -- CLASE DE VOLUMEN --
025200*    MEDIA SIMPLE DE 20 VELAS DEL VOLUMEN.
025300         10  WV-VOL-AVG           PIC S9(11)V9(02).
025400*    'Y' CON 20 VELAS O MAS EN LA SERIE (VER 352).
025500         10  WV-VOL-PRES          PIC X(01) VALUE 'N'.
025600*    CLASE DE VOLUMEN DE LA VELA: 'H' ALTO, 'L' BAJO, 'N' NORMAL.
025700         10  WV-VOL-SIGNAL        PIC X(01) VALUE 'N'.
025800*          -- ATR (PUBLICADO EN IND-ATR) --
025900*    RANGO VERDADERO PROPIO DEL BLOQUE DE ATR (NO ES WV-ADX-TR).
026000         10  WV-TR                PIC S9(07)V9(04).
026100*    RANGO VERDADERO PROMEDIO (RMA 14), USADO POR ST1/ST2.
026200         10  WV-ATR               PIC S9(07)V9(04).
026300*    'Y' CON 24 VELAS O MAS EN LA SERIE (VER 363).
026400         10  WV-ATR-PRES          PIC X(01) VALUE 'N'.
026500*          -- OBV --
026600*    VOLUMEN EN BALANCE ACUMULADO DESDE LA PRIMERA VELA.
026700         10  WV-OBV               PIC S9(13)V9(02).
026800*    EMA DE 21 VELAS DEL OBV ACUMULADO.
026900         10  WV-OBV-MA            PIC S9(13)V9(02).
027000*    'Y' A PARTIR DE LA VELA 21 (VER 372).
027100         10  WV-OBV-MA-PRES       PIC X(01) VALUE 'N'.
027200*          -- VWAP --
027300*    ACUMULADO DE PRECIO TIPICO POR VOLUMEN, DESDE LA VELA 1.
027400         10  WV-VWAP-NUM          PIC S9(15)V9(04).
027500*    ACUMULADO DE VOLUMEN, DENOMINADOR DEL VWAP.
027600         10  WV-VWAP-DEN          PIC S9(13)V9(02).
027700*    PRECIO PROMEDIO PONDERADO POR VOLUMEN (NUM/DEN).
027800         10  WV-VWAP              PIC S9(07)V9(04).
027900*    'Y' CON 20 VELAS O MAS EN LA SERIE (VER 381).
028000         10  WV-VWAP-PRES         PIC X(01) VALUE 'N'.
028100*          -- SUPERTREND (FACTOR 1.0 Y FACTOR 2.0) --
028200*    BANDA FINAL SUPERIOR DE SUPERTREND 1 (FACTOR DE ATR 1.0).
028300         10  WV-ST1-UP            PIC S9(07)V9(04).
028400*    BANDA FINAL INFERIOR DE SUPERTREND 1 (FACTOR DE ATR 1.0).
028500         10  WV-ST1-LOW           PIC S9(07)V9(04).
028600*    VALOR PUBLICADO DE SUPERTREND 1 SEGUN DIRECCION VIGENTE.
028700         10  WV-ST1               PIC S9(07)V9(04).
028800*    DIRECCION DE SUPERTREND 1: 'S' SOPORTE, 'B' BAJISTA.
028900         10  WV-ST1-DIR           PIC X(01) VALUE 'S'.
029000*    BANDA FINAL SUPERIOR DE SUPERTREND 2 (FACTOR DE ATR 2.0).
029100         10  WV-ST2-UP            PIC S9(07)V9(04).
029200*    BANDA FINAL INFERIOR DE SUPERTREND 2 (FACTOR DE ATR 2.0).
029300         10  WV-ST2-LOW           PIC S9(07)V9(04).
029400*    VALOR PUBLICADO DE SUPERTREND 2 SEGUN DIRECCION VIGENTE.
029500         10  WV-ST2               PIC S9(07)V9(04).
029600*    DIRECCION DE SUPERTREND 2: 'S' SOPORTE, 'B' BAJISTA.
029700         10  WV-ST2-DIR           PIC X(01) VALUE 'S'.
029800
029900******************************************************************
030000*    TABLAS GENERICAS DE TRABAJO PARA LAS RUTINAS 900/910 DE     *
030100*    PROMEDIO EXPONENCIAL (EMA) Y SUAVIZADO DE WILDER (RMA)      *
030200******************************************************************
030300 01  WKS-SERIES-GENERICAS.
030400     05  WKS-SERIE-ENTRADA   OCCURS 500 TIMES PIC S9(15)V9(04).
030500     05  WKS-SERIE-PRESENTE  OCCURS 500 TIMES PIC X(01).
030600     05  WKS-SERIE-SALIDA    OCCURS 500 TIMES PIC S9(15)V9(04).
030700     05  WKS-SALIDA-PRESENTE OCCURS 500 TIMES PIC X(01).
030800 01  WKS-VARIABLES-EMA-RMA.
030900*    PERIODO DE LA EMA A CALCULAR, FIJADO ANTES DE INVOCAR 900.
031000     05  WKS-EMA-PERIODO      PIC 9(03) COMP VALUE ZERO.
031100*    FACTOR DE SUAVIZADO K = 2/(PERIODO+1) DE LA RUTINA DE EMA.
031200     05  WKS-EMA-K            PIC S9(01)V9(08) VALUE ZERO.
031300*    VALOR DE EMA DE LA VELA ANTERIOR, ARRASTRADO ENTRE LLAMADAS.
031400     05  WKS-EMA-ANTERIOR     PIC S9(15)V9(04) VALUE ZERO.
031500*    'Y' UNA VEZ QUE LA EMA YA TIENE UN PRIMER VALOR ARRANCADO.
031600     05  WKS-EMA-INICIO-YA    PIC X(01) VALUE 'N'.
031700*    PERIODO DE LA RMA A CALCULAR, FIJADO ANTES DE INVOCAR 910.
031800     05  WKS-RMA-PERIODO      PIC 9(03) COMP VALUE ZERO.
031900*    FACTOR DE SUAVIZADO ALPHA = 1/PERIODO DE LA RUTINA DE RMA.
032000     05  WKS-RMA-ALPHA        PIC S9(01)V9(08) VALUE ZERO.
032100*    VALOR DE RMA DE LA VELA ANTERIOR, ARRASTRADO ENTRE LLAMADAS.
032200     05  WKS-RMA-ANTERIOR     PIC S9(15)V9(04) VALUE ZERO.
032300*    SUMA ACUMULADA DURANTE LA VENTANA DE ARRANQUE DE LA RMA.
032400     05  WKS-RMA-SUMA         PIC S9(15)V9(04) VALUE ZERO.
032500*    CONTADOR DE VELAS ACUMULADAS EN LA VENTANA DE ARRANQUE.
032600     05  WKS-RMA-CONTADOR     PIC 9(03) COMP VALUE ZERO.
032700*    'Y' UNA VEZ QUE LA RMA YA PUBLICO SU PRIMER PROMEDIO SIMPLE.
032800     05  WKS-RMA-INICIO-YA    PIC X(01) VALUE 'N'.
032900
033000******************************************************************
033100*           CAMPOS AUXILIARES DE LAS FORMULAS INDIVIDUALES       *
033200******************************************************************
033300 01  WKS-AUX-CALCULO.
033400*    CAMBIO DE CIERRE ENTRE VELAS CONSECUTIVAS, USO DEL RSI.
033500     05  WKS-AUX-DELTA        PIC S9(07)V9(04) VALUE ZERO.
033600*    RELACION GANANCIA/PERDIDA (RS) DE LA FORMULA DE WILDER.
033700     05  WKS-AUX-RS           PIC S9(07)V9(08) VALUE ZERO.
033800*    ACUMULADOR GENERICO DE SUMATORIAS (BANDAS/VOLUMEN).
033900     05  WKS-AUX-SUMA         PIC S9(13)V9(04) VALUE ZERO.
034000*    SUMA DE CUADRADOS DE LAS DESVIACIONES, PARA LA VARIANZA.
034100     05  WKS-AUX-SUMA-CUAD    PIC S9(17)V9(04) VALUE ZERO.
034200*    PROMEDIO SIMPLE DE LA VENTANA, BASE DE LAS BANDAS.
034300     05  WKS-AUX-PROMEDIO     PIC S9(09)V9(04) VALUE ZERO.
034400*    VARIANZA MUESTRAL (DIVISOR N-1) DE LA VENTANA DE 20 VELAS.
034500     05  WKS-AUX-VARIANZA     PIC S9(15)V9(08) VALUE ZERO.
034600*    DIFERENCIA DE UN CIERRE CONTRA LA BASE, PARA LA VARIANZA.
034700     05  WKS-AUX-DIFER        PIC S9(09)V9(04) VALUE ZERO.
034800*    ANCHO PORCENTUAL DE LA BANDA 2-SIGMA, PARA EL SQUEEZE.
034900     05  WKS-AUX-WIDTH-PCT    PIC S9(05)V9(04) VALUE ZERO.
035000*    AVANCE DEL MAXIMO SOBRE LA VELA ANTERIOR, USO DEL ADX/DI.
035100     05  WKS-AUX-UPMOVE       PIC S9(07)V9(04) VALUE ZERO.
035200*    RETROCESO DEL MINIMO SOBRE LA VELA ANTERIOR, USO DEL ADX/DI.
035300     05  WKS-AUX-DOWNMOVE     PIC S9(07)V9(04) VALUE ZERO.
035400*    PUNTO MEDIO (ALTO+BAJO)/2, BASE DE LAS BANDAS DE SUPERTREND.
035500     05  WKS-AUX-HL2          PIC S9(07)V9(04) VALUE ZERO.
035600*    BANDA BASICA SUPERIOR DE SUPERTREND SIN AJUSTAR.
035700     05  WKS-AUX-BASIC-UP     PIC S9(07)V9(04) VALUE ZERO.
035800*    BANDA BASICA INFERIOR DE SUPERTREND SIN AJUSTAR.
035900     05  WKS-AUX-BASIC-LOW    PIC S9(07)V9(04) VALUE ZERO.
036000*    FACTOR DE ATR DE LA LINEA DE SUPERTREND (1.0 O 2.0).
036100     05  WKS-AUX-FACTOR       PIC S9(01)V9(01) VALUE ZERO.
036200*    PRECIO TIPICO (ALTO+BAJO+CIERRE)/3, USO DEL VWAP.
036300     05  WKS-AUX-TIPICO       PIC S9(07)V9(04) VALUE ZERO.
036400*    SIGNO DEL CAMBIO DE CIERRE, USO DEL OBV (+1/-1/0).
036500     05  WKS-AUX-SIGNO        PIC S9(01) VALUE ZERO.
036600*    VALOR DE ENTRADA A LA RUTINA DE RAIZ CUADRADA (920).
036700     05  WKS-AUX-RAIZ-ENTRA   PIC S9(15)V9(08) VALUE ZERO.
036800*    RESULTADO DE LA RUTINA DE RAIZ CUADRADA (920).
036900     05  WKS-AUX-RAIZ-SALE    PIC S9(15)V9(08) VALUE ZERO.
037000*    APROXIMACION ANTERIOR DE NEWTON-RAPHSON, PARA COMPARAR.
037100     05  WKS-AUX-RAIZ-PREV    PIC S9(15)V9(08) VALUE ZERO.
037200*    DIFERENCIA ENTRE APROXIMACIONES SUCESIVAS DE NEWTON-RAPHSON.
037300     05  WKS-AUX-RAIZ-DIFER   PIC S9(15)V9(08) VALUE ZERO.
037400*    CONTADOR DE ITERACIONES DE NEWTON-RAPHSON.
037500     05  WKS-RAIZ-ITERACION   PIC 9(02) COMP VALUE ZERO.
037600
037700 PROCEDURE DIVISION.
037800******************************************************************
037900*PARRAFO RECTOR DEL PROGRAMA. LLAMA, EN ESTRICTO ORDEN, LA APERTURA
038000*DE ARCHIVOS, LA PRIMERA LECTURA ADELANTADA DE CANDLES Y EL CICLO
038100*PRINCIPAL QUE PROCESA UNA SERIE (SIMBOLO/TEMPORALIDAD) POR VUELTA
038200*HASTA AGOTAR EL ARCHIVO DE ENTRADA. EL PATRON DE LECTURA ES EL
038300*CLASICO "LOOK-AHEAD": LA VELA QUE ROMPE LA LLAVE DE CONTROL YA
038400*QUEDA LEIDA EN WKS-TABLA-VELAS CUANDO SE DETECTA EL QUIEBRE, POR
038500*LO QUE 210-CARGA-SERIE-VELAS LA "HEREDA" COMO PRIMERA VELA DE LA
038600*SIGUIENTE SERIE SIN VOLVER A LEERLA.
038700 000-PRINCIPAL SECTION.
038800*     INVOCA LA RUTINA 100-APERTURA-ARCHIVOS
038900     PERFORM 100-APERTURA-ARCHIVOS  THRU 100-APERTURA-ARCHIVOS-EXIT
039000*     INVOCA LA RUTINA 150-LEE-CANDLES
039100     PERFORM 150-LEE-CANDLES        THRU 150-LEE-CANDLES-EXIT
039200*     INVOCA LA RUTINA 200-PROCESA-SERIE
039300     PERFORM 200-PROCESA-SERIE      THRU 200-PROCESA-SERIE-EXIT
039400         UNTIL SI-FIN-CANDLES
039500*     INVOCA LA RUTINA 600-ESTADISTICAS
039600     PERFORM 600-ESTADISTICAS       THRU 600-ESTADISTICAS-EXIT
039700*     INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
039800     PERFORM 700-CIERRA-ARCHIVOS    THRU 700-CIERRA-ARCHIVOS-EXIT
039900*     FINALIZA LA EJECUCION DEL PROGRAMA.
040000     STOP RUN.
040100 000-PRINCIPAL-EXIT. EXIT.
040200
040300*APERTURA Y VALIDACION DE FILE STATUS DE LOS DOS ARCHIVOS
040400*LA FECHA DE PROCESO SE RECIBE POR SYSIN (TARJETA DE CONTROL DEL
040500*JCL) Y SOLO SE USA EN ESTE PROGRAMA PARA EL SELLO DE CORRIDA QUE
040600*VA EN LA BITACORA DE ESTADISTICAS; NINGUN CALCULO DE INDICADORES
040700*DEPENDE DE ELLA.
040800 100-APERTURA-ARCHIVOS SECTION.
040900     ACCEPT  WKS-FECHA-SISTEMA FROM SYSIN
041000     OPEN INPUT  CANDLES
041100     OPEN OUTPUT INDICATORS
041200*     VERIFICA SI FS-CANDLES NOT = 0
041300     IF FS-CANDLES NOT = 0
041400*        DESPLIEGA EL MENSAJE EN CONSOLA.
041500        DISPLAY "*********************************************"
041600*        DESPLIEGA EL MENSAJE EN CONSOLA.
041700        DISPLAY "* ERROR AL ABRIR EL ARCHIVO CANDLES         *"
041800*        DESPLIEGA EL MENSAJE EN CONSOLA.
041900        DISPLAY "* FILE STATUS                    : " FS-CANDLES
042000*        DESPLIEGA EL MENSAJE EN CONSOLA.
042100        DISPLAY "*********************************************"
042200*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
042300        MOVE 91 TO RETURN-CODE
042400*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
042500        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
042600*        FINALIZA LA EJECUCION DEL PROGRAMA.
042700        STOP RUN
042800     END-IF
042900*     VERIFICA SI FS-INDICATORS NOT = 0
043000     IF FS-INDICATORS NOT = 0
043100*        DESPLIEGA EL MENSAJE EN CONSOLA.
043200        DISPLAY "*********************************************"
043300*        DESPLIEGA EL MENSAJE EN CONSOLA.
043400        DISPLAY "* ERROR AL ABRIR EL ARCHIVO INDICATORS      *"
043500*        DESPLIEGA EL MENSAJE EN CONSOLA.
043600        DISPLAY "* FILE STATUS                    : " FS-INDICATORS
043700*        DESPLIEGA EL MENSAJE EN CONSOLA.
043800        DISPLAY "*********************************************"
043900*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
044000        MOVE 91 TO RETURN-CODE
044100*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
044200        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
044300*        FINALIZA LA EJECUCION DEL PROGRAMA.
044400        STOP RUN
044500     END-IF.
044600 100-APERTURA-ARCHIVOS-EXIT. EXIT.
044700
044800*LECTURA DE UNA VELA DEL ARCHIVO CANDLES, CON CONTROL DE FIN
044900*SE GUARDA LA LLAVE (SIMBOLO+TEMPORALIDAD) DE LA VELA RECIEN LEIDA
045000*EN WKS-LLAVE-VELA PARA QUE 210-CARGA-SERIE-VELAS PUEDA COMPARARLA
045100*CONTRA WKS-LLAVE-CONTROL Y DETECTAR EL QUIEBRE DE SERIE SIN TENER
045200*QUE RELEER EL REGISTRO.
045300 150-LEE-CANDLES SECTION.
045400*     LEE EL SIGUIENTE RENGLON DE CANDLES
045500     READ CANDLES
045600        AT END
045700*        ACTUALIZA WKS-FIN-CANDLES CON EL DATO CORRESPONDIENTE.
045800           MOVE 'Y' TO WKS-FIN-CANDLES
045900*        ACTUALIZA WKS-TIENE-VELA-PENDIENTE CON EL DATO CORRESPONDIENTE
046000           MOVE 'N' TO WKS-TIENE-VELA-PENDIENTE
046100        NOT AT END
046200*        INCREMENTA WKS-VELAS-LEIDAS
046300           ADD 1 TO WKS-VELAS-LEIDAS
046400*        ACTUALIZA WKS-TIENE-VELA-PENDIENTE CON EL DATO CORRESPONDIENTE
046500           MOVE 'Y' TO WKS-TIENE-VELA-PENDIENTE
046600*        ACTUALIZA WKS-SYM-VELA CON EL DATO CORRESPONDIENTE.
046700           MOVE CDL-SYMBOL    TO WKS-SYM-VELA
046800*        ACTUALIZA WKS-TF-VELA CON EL DATO CORRESPONDIENTE.
046900           MOVE CDL-TIMEFRAME TO WKS-TF-VELA
047000     END-READ
047100*     VERIFICA SI FS-CANDLES NOT = 0 AND NOT = 10
047200     IF FS-CANDLES NOT = 0 AND NOT = 10
047300*        DESPLIEGA EL MENSAJE EN CONSOLA.
047400        DISPLAY "*********************************************"
047500*        DESPLIEGA EL MENSAJE EN CONSOLA.
047600        DISPLAY "* ERROR AL LEER EL ARCHIVO CANDLES          *"
047700*        DESPLIEGA EL MENSAJE EN CONSOLA.
047800        DISPLAY "* FILE STATUS                    : " FS-CANDLES
047900*        DESPLIEGA EL MENSAJE EN CONSOLA.
048000        DISPLAY "*********************************************"
048100*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
048200        MOVE 91 TO RETURN-CODE
048300*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
048400        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
048500*        FINALIZA LA EJECUCION DEL PROGRAMA.
048600        STOP RUN
048700     END-IF.
048800 150-LEE-CANDLES-EXIT. EXIT.
048900
049000*PROCESA UNA SERIE COMPLETA (UN SIMBOLO/TEMPORALIDAD): CARGA LA
049100*TABLA, CALCULA LOS ONCE INDICADORES EN EL ORDEN DE LA NORMA Y
049200*ESCRIBE UN REGISTRO DE INDICADORES POR CADA VELA DE LA SERIE.
049300*ORDEN DE CALCULO FIJADO POR LA NORMA DE CALIFICACION: RSI, MACD,
049400*PILA DE EMA, BANDAS, ADX/DI, VOLUMEN, ATR, OBV, VWAP Y LAS DOS
049500*LINEAS DE SUPERTREND. EL ATR SE CALCULA DESPUES DE VOLUMEN PORQUE
049600*LAS DOS LINEAS DE SUPERTREND (390/395) LO NECESITAN YA RESUELTO,
049700*Y ADX/DI (340) CALCULA SU PROPIO RANGO VERDADERO EN 341 EN VEZ DE
049800*REUTILIZAR WV-ATR, TAL COMO EXIGE LA NORMA PARA NO ACOPLAR LOS DOS
049900*INDICADORES. EL ESCRITOR 500 SE INVOCA UNA VEZ POR VELA DE LA
050000*SERIE, NO UNA SOLA VEZ POR SERIE.
050100 200-PROCESA-SERIE SECTION.
050200*     ACTUALIZA WKS-LLAVE-16 CON EL DATO CORRESPONDIENTE.
050300     MOVE WKS-LLAVE-VELA-16 TO WKS-LLAVE-16
050400*     INVOCA LA RUTINA 210-CARGA-SERIE-VELAS
050500     PERFORM 210-CARGA-SERIE-VELAS  THRU 210-CARGA-SERIE-VELAS-EXIT
050600*     INVOCA LA RUTINA 300-CALCULA-RSI
050700     PERFORM 300-CALCULA-RSI        THRU 300-CALCULA-RSI-EXIT
050800*     INVOCA LA RUTINA 310-CALCULA-MACD
050900     PERFORM 310-CALCULA-MACD       THRU 310-CALCULA-MACD-EXIT
051000*     INVOCA LA RUTINA 320-CALCULA-PILA-EMA
051100     PERFORM 320-CALCULA-PILA-EMA   THRU 320-CALCULA-PILA-EMA-EXIT
051200*     INVOCA LA RUTINA 330-CALCULA-BANDAS
051300     PERFORM 330-CALCULA-BANDAS     THRU 330-CALCULA-BANDAS-EXIT
051400*     INVOCA LA RUTINA 340-CALCULA-ADX
051500     PERFORM 340-CALCULA-ADX        THRU 340-CALCULA-ADX-EXIT
051600*     INVOCA LA RUTINA 350-CALCULA-VOLUMEN
051700     PERFORM 350-CALCULA-VOLUMEN    THRU 350-CALCULA-VOLUMEN-EXIT
051800*     INVOCA LA RUTINA 360-CALCULA-ATR
051900     PERFORM 360-CALCULA-ATR        THRU 360-CALCULA-ATR-EXIT
052000*     INVOCA LA RUTINA 370-CALCULA-OBV
052100     PERFORM 370-CALCULA-OBV        THRU 370-CALCULA-OBV-EXIT
052200*     INVOCA LA RUTINA 380-CALCULA-VWAP
052300     PERFORM 380-CALCULA-VWAP       THRU 380-CALCULA-VWAP-EXIT
052400*     INVOCA LA RUTINA 390-CALCULA-SUPERTREND-1
052500     PERFORM 390-CALCULA-SUPERTREND-1 THRU 390-CALCULA-SUPERTREND-1-EXIT
052600*     INVOCA LA RUTINA 395-CALCULA-SUPERTREND-2
052700     PERFORM 395-CALCULA-SUPERTREND-2 THRU 395-CALCULA-SUPERTREND-2-EXIT
052800*     INVOCA LA RUTINA 500-ESCRIBE-INDICADORES
052900     PERFORM 500-ESCRIBE-INDICADORES THRU 500-ESCRIBE-INDICADORES-EXIT
053000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
053100*     INCREMENTA WKS-SERIES-LEIDAS
053200     ADD 1 TO WKS-SERIES-LEIDAS.
053300 200-PROCESA-SERIE-EXIT. EXIT.
053400
053500*CARGA HASTA 500 VELAS DE LA MISMA SERIE (SIMBOLO/TEMPORALIDAD)
053600*EN WKS-TABLA-VELAS, DETENIENDOSE AL CAMBIAR DE LLAVE O AL FIN.
053700*LA TABLA DE TRABAJO SE REINICIALIZA COMPLETA ANTES DE CARGAR CADA
053800*SERIE NUEVA (VER REQ-6211): DE LO CONTRARIO, UNA SERIE MAS CORTA
053900*QUE LA ANTERIOR DEJABA BASURA DE LA SERIE PREVIA EN LAS POSICIONES
054000*SOBRANTES DE WKS-TABLA-VELAS Y LOS INDICADORES DE LAS ULTIMAS
054100*VELAS SALIAN CONTAMINADOS.
054200 210-CARGA-SERIE-VELAS SECTION.
054300*     INVOCA LA RUTINA 220-INICIALIZA-TABLA-VELAS
054400     PERFORM 220-INICIALIZA-TABLA-VELAS
054500         THRU 220-INICIALIZA-TABLA-VELAS-EXIT
054600         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 500
054700*     ACTUALIZA WKS-N CON EL DATO CORRESPONDIENTE.
054800     MOVE ZERO TO WKS-N
054900*     INVOCA LA RUTINA 230-CARGA-UNA-VELA
055000     PERFORM 230-CARGA-UNA-VELA THRU 230-CARGA-UNA-VELA-EXIT
055100         UNTIL SI-FIN-CANDLES
055200            OR WKS-LLAVE-VELA-16 NOT = WKS-LLAVE-16
055300            OR WKS-N > 500.
055400 210-CARGA-SERIE-VELAS-EXIT. EXIT.
055500
055600*INITIALIZE PONE EN CERO/ESPACIOS TODOS LOS CAMPOS NUMERICOS Y
055700*ALFANUMERICOS DE LA POSICION, INCLUYENDO LAS BANDERAS DE "VALOR
055800*PRESENTE" (WV-xxx-PRES) QUE EMPIEZAN EN 'N' POR VALUE CLAUSE DE LA
055900*DEFINICION DEL REGISTRO.
056000 220-INICIALIZA-TABLA-VELAS SECTION.
056100     INITIALIZE WKS-VELA(WKS-I).
056200 220-INICIALIZA-TABLA-VELAS-EXIT. EXIT.
056300
056400*COPIA LOS SEIS CAMPOS DE PRECIO/VOLUMEN DE LA VELA RECIEN LEIDA A
056500*LA POSICION WKS-N DE LA TABLA Y ADELANTA LA LECTURA DEL SIGUIENTE
056600*REGISTRO (PATRON LOOK-AHEAD); EL PERFORM...UNTIL DE 210 DECIDE, CON
056700*ESA VELA YA EN MEMORIA, SI PERTENECE A LA MISMA SERIE O NO.
056800 230-CARGA-UNA-VELA SECTION.
056900*     INCREMENTA WKS-N
057000     ADD 1 TO WKS-N
057100*     ACTUALIZA WV-ID(WKS-N) CON EL DATO CORRESPONDIENTE.
057200     MOVE CDL-ID     TO WV-ID(WKS-N)
057300*     ACTUALIZA WV-OPEN(WKS-N) CON EL DATO CORRESPONDIENTE.
057400     MOVE CDL-OPEN   TO WV-OPEN(WKS-N)
057500*     ACTUALIZA WV-HIGH(WKS-N) CON EL DATO CORRESPONDIENTE.
057600     MOVE CDL-HIGH   TO WV-HIGH(WKS-N)
057700*     ACTUALIZA WV-LOW(WKS-N) CON EL DATO CORRESPONDIENTE.
057800     MOVE CDL-LOW    TO WV-LOW(WKS-N)
057900*     ACTUALIZA WV-CLOSE(WKS-N) CON EL DATO CORRESPONDIENTE.
058000     MOVE CDL-CLOSE  TO WV-CLOSE(WKS-N)
058100*     ACTUALIZA WV-VOLUME(WKS-N) CON EL DATO CORRESPONDIENTE.
058200     MOVE CDL-VOLUME TO WV-VOLUME(WKS-N)
058300*     INVOCA LA RUTINA 150-LEE-CANDLES
058400     PERFORM 150-LEE-CANDLES THRU 150-LEE-CANDLES-EXIT.
058500 230-CARGA-UNA-VELA-EXIT. EXIT.
058600
058700******************************************************************
058800*   300 - R S I  (PERIODO 14, EMA DEL RSI PERIODO 21)            *
058900******************************************************************
059000*RSI DE WILDER, PERIODO 14, SOBRE EL CAMBIO DE WV-CLOSE ENTRE VELAS
059100*CONSECUTIVAS. SE CALCULA EN CINCO PASADAS SOBRE LA SERIE PORQUE
059200*LAS RUTINAS GENERICAS 900/910 SOLO CONOCEN UNA SERIE DE ENTRADA Y
059300*UNA DE SALIDA A LA VEZ: (1) GANANCIA/PERDIDA POR VELA, (2) RMA DE
059400*LA GANANCIA, (3) RMA DE LA PERDIDA, (4) RS Y VALOR DE RSI, (5) EMA
059500*21 DEL RSI (WV-RSI-EMA, USADA POR SENCAL1/HISCAL1 PARA DETECTAR
059600*CRUCES DE RSI CONTRA SU PROPIO PROMEDIO).
059700 300-CALCULA-RSI SECTION.
059800*     INVOCA LA RUTINA 301-CALCULA-GANANCIA-PERDIDA
059900     PERFORM 301-CALCULA-GANANCIA-PERDIDA
060000         THRU 301-CALCULA-GANANCIA-PERDIDA-EXIT
060100         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
060200
060300*     ACTUALIZA WKS-RMA-PERIODO CON EL DATO CORRESPONDIENTE.
060400     MOVE 14 TO WKS-RMA-PERIODO
060500*     INVOCA LA RUTINA 303-CARGA-SERIE-GAIN
060600     PERFORM 303-CARGA-SERIE-GAIN THRU 303-CARGA-SERIE-GAIN-EXIT
060700         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
060800*     INVOCA LA RUTINA 910-RUTINA-RMA
060900     PERFORM 910-RUTINA-RMA THRU 910-RUTINA-RMA-EXIT
061000*     INVOCA LA RUTINA 304-RECUPERA-AVG-GAIN
061100     PERFORM 304-RECUPERA-AVG-GAIN THRU 304-RECUPERA-AVG-GAIN-EXIT
061200         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
061300
061400*     ACTUALIZA WKS-RMA-PERIODO CON EL DATO CORRESPONDIENTE.
061500     MOVE 14 TO WKS-RMA-PERIODO
061600*     INVOCA LA RUTINA 305-CARGA-SERIE-LOSS
061700     PERFORM 305-CARGA-SERIE-LOSS THRU 305-CARGA-SERIE-LOSS-EXIT
061800         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
061900*     INVOCA LA RUTINA 910-RUTINA-RMA
062000     PERFORM 910-RUTINA-RMA THRU 910-RUTINA-RMA-EXIT
062100*     INVOCA LA RUTINA 306-RECUPERA-AVG-LOSS
062200     PERFORM 306-RECUPERA-AVG-LOSS THRU 306-RECUPERA-AVG-LOSS-EXIT
062300         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
062400
062500*     INVOCA LA RUTINA 307-CALCULA-VALOR-RSI
062600     PERFORM 307-CALCULA-VALOR-RSI THRU 307-CALCULA-VALOR-RSI-EXIT
062700         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
062800
062900*     ACTUALIZA WKS-EMA-PERIODO CON EL DATO CORRESPONDIENTE.
063000     MOVE 21 TO WKS-EMA-PERIODO
063100*     INVOCA LA RUTINA 308-CARGA-SERIE-RSI
063200     PERFORM 308-CARGA-SERIE-RSI THRU 308-CARGA-SERIE-RSI-EXIT
063300         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
063400*     INVOCA LA RUTINA 900-RUTINA-EMA
063500     PERFORM 900-RUTINA-EMA THRU 900-RUTINA-EMA-EXIT
063600*     INVOCA LA RUTINA 309-RECUPERA-RSI-EMA
063700     PERFORM 309-RECUPERA-RSI-EMA THRU 309-RECUPERA-RSI-EMA-EXIT
063800         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N.
063900 300-CALCULA-RSI-EXIT. EXIT.
064000
064100*DELTA = CIERRE ACTUAL MENOS CIERRE ANTERIOR. LA PRIMERA VELA DE LA
064200*SERIE NO TIENE ANTERIOR, ASI QUE SU DELTA SE FIJA EN CERO (NI GANA
064300*NI PIERDE). UN DELTA POSITIVO ES GANANCIA Y LA PERDIDA QUEDA EN
064400*CERO; UN DELTA NEGATIVO O CERO ES PERDIDA (EN VALOR ABSOLUTO) Y LA
064500*GANANCIA QUEDA EN CERO.
064600 301-CALCULA-GANANCIA-PERDIDA SECTION.
064700*LA PRIMERA VELA NO TIENE ANTERIOR: SU DELTA QUEDA EN CERO.
064800*
064900     IF WKS-I = 1
065000*        ACTUALIZA WKS-AUX-DELTA CON EL DATO CORRESPONDIENTE.
065100        MOVE ZERO TO WKS-AUX-DELTA
065200*     EN CASO CONTRARIO,
065300     ELSE
065400*        CALCULA WKS-AUX-DELTA
065500        COMPUTE WKS-AUX-DELTA =
065600                WV-CLOSE(WKS-I) - WV-CLOSE(WKS-I - 1)
065700     END-IF
065800*DELTA POSITIVO ES GANANCIA (PERDIDA EN CERO); DELTA NEGATIVO O
065900*CERO ES PERDIDA EN VALOR ABSOLUTO (GANANCIA EN CERO).
066000     IF WKS-AUX-DELTA > 0
066100*        ACTUALIZA WV-GAIN(WKS-I) CON EL DATO CORRESPONDIENTE.
066200        MOVE WKS-AUX-DELTA TO WV-GAIN(WKS-I)
066300*        ACTUALIZA WV-LOSS(WKS-I) CON EL DATO CORRESPONDIENTE.
066400        MOVE ZERO          TO WV-LOSS(WKS-I)
066500*     EN CASO CONTRARIO,
066600     ELSE
066700*        ACTUALIZA WV-GAIN(WKS-I) CON EL DATO CORRESPONDIENTE.
066800        MOVE ZERO                TO WV-GAIN(WKS-I)
066900*        CALCULA WV-LOSS(WKS-I)
067000        COMPUTE WV-LOSS(WKS-I) = ZERO - WKS-AUX-DELTA
067100     END-IF.
067200 301-CALCULA-GANANCIA-PERDIDA-EXIT. EXIT.
067300
067400*TRASLADA LA COLUMNA DE GANANCIAS A LA SERIE GENERICA DE ENTRADA
067500*PARA QUE 910-RUTINA-RMA LE APLIQUE EL SUAVIZADO DE WILDER.
067600 303-CARGA-SERIE-GAIN SECTION.
067700*     ACTUALIZA WKS-SERIE-ENTRADA(WKS-I) CON EL DATO CORRESPONDIENTE
067800     MOVE WV-GAIN(WKS-I) TO WKS-SERIE-ENTRADA(WKS-I)
067900*     ACTUALIZA WKS-SERIE-PRESENTE(WKS-I) CON EL DATO CORRESPONDIENT
068000     MOVE 'Y'            TO WKS-SERIE-PRESENTE(WKS-I).
068100 303-CARGA-SERIE-GAIN-EXIT. EXIT.
068200
068300*RECOGE EL RESULTADO DE LA RMA DE GANANCIAS DE LA SERIE GENERICA DE
068400*SALIDA. LA BANDERA DE PRESENCIA SE GUARDA EN WV-RSI-PRES PORQUE ES
068500*LA PRIMERA DE LAS DOS RMA (GANANCIA/PERDIDA) QUE SE RESUELVE Y
068600*AMBAS QUEDAN LISTAS AL MISMO TIEMPO (MISMO PERIODO DE 14 VELAS).
068700 304-RECUPERA-AVG-GAIN SECTION.
068800*     ACTUALIZA WV-AVG-GAIN(WKS-I) CON EL DATO CORRESPONDIENTE.
068900     MOVE WKS-SERIE-SALIDA(WKS-I)    TO WV-AVG-GAIN(WKS-I)
069000*     ACTUALIZA WV-RSI-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
069100     MOVE WKS-SALIDA-PRESENTE(WKS-I) TO WV-RSI-PRES(WKS-I).
069200 304-RECUPERA-AVG-GAIN-EXIT. EXIT.
069300
069400*TRASLADA LA COLUMNA DE PERDIDAS A LA SERIE GENERICA DE ENTRADA
069500*PARA LA SEGUNDA PASADA DE LA RUTINA DE RMA.
069600 305-CARGA-SERIE-LOSS SECTION.
069700*     ACTUALIZA WKS-SERIE-ENTRADA(WKS-I) CON EL DATO CORRESPONDIENTE
069800     MOVE WV-LOSS(WKS-I) TO WKS-SERIE-ENTRADA(WKS-I)
069900*     ACTUALIZA WKS-SERIE-PRESENTE(WKS-I) CON EL DATO CORRESPONDIENT
070000     MOVE 'Y'            TO WKS-SERIE-PRESENTE(WKS-I).
070100 305-CARGA-SERIE-LOSS-EXIT. EXIT.
070200
070300*RECOGE EL PROMEDIO DE PERDIDAS. NO SE VUELVE A GUARDAR LA BANDERA
070400*DE PRESENCIA AQUI PORQUE YA QUEDO FIJADA EN 304 CON EL MISMO
070500*PERIODO DE CALENTAMIENTO.
070600 306-RECUPERA-AVG-LOSS SECTION.
070700*     ACTUALIZA WV-AVG-LOSS(WKS-I) CON EL DATO CORRESPONDIENTE.
070800     MOVE WKS-SERIE-SALIDA(WKS-I) TO WV-AVG-LOSS(WKS-I).
070900 306-RECUPERA-AVG-LOSS-EXIT. EXIT.
071000
071100*FORMULA CLASICA DE WILDER: RS = PROMEDIO DE GANANCIAS / PROMEDIO
071200*DE PERDIDAS; RSI = 100 - (100 / (1 + RS)). DOS CASOS DE BORDE SE
071300*TRATAN APARTE PARA EVITAR DIVISION ENTRE CERO: SI NO HAY PERDIDA
071400*PROMEDIO EN LA VENTANA EL RSI ES 100 (TODO EL MOVIMIENTO FUE AL
071500*ALZA); SI NO HAY GANANCIA PROMEDIO EL RSI ES CERO.
071600 307-CALCULA-VALOR-RSI SECTION.
071700*     VERIFICA SI WV-RSI-PRES(WKS-I) = 'N'
071800     IF WV-RSI-PRES(WKS-I) = 'N'
071900        CONTINUE
072000*     EN CASO CONTRARIO,
072100     ELSE
072200*        VERIFICA SI WV-AVG-LOSS(WKS-I) = ZERO
072300        IF WV-AVG-LOSS(WKS-I) = ZERO
072400*        ACTUALIZA WV-RSI(WKS-I) CON EL DATO CORRESPONDIENTE.
072500           MOVE 100 TO WV-RSI(WKS-I)
072600*        EN CASO CONTRARIO,
072700        ELSE IF WV-AVG-GAIN(WKS-I) = ZERO
072800*        ACTUALIZA WV-RSI(WKS-I) CON EL DATO CORRESPONDIENTE.
072900           MOVE ZERO TO WV-RSI(WKS-I)
073000*        EN CASO CONTRARIO,
073100        ELSE
073200*        CALCULA WKS-AUX-RS
073300           COMPUTE WKS-AUX-RS ROUNDED =
073400                   WV-AVG-GAIN(WKS-I) / WV-AVG-LOSS(WKS-I)
073500*        CALCULA WV-RSI(WKS-I)
073600           COMPUTE WV-RSI(WKS-I) ROUNDED =
073700                   100 - (100 / (1 + WKS-AUX-RS))
073800        END-IF
073900     END-IF.
074000 307-CALCULA-VALOR-RSI-EXIT. EXIT.
074100
074200*EL VALOR DE RSI (YA RESUELTO) ALIMENTA UNA TERCERA PASADA DE LA
074300*RUTINA GENERICA DE EMA PARA OBTENER SU PROPIA MEDIA MOVIL A 21
074400*VELAS (WV-RSI-EMA), USADA COMO LINEA DE SENAL DEL PROPIO RSI.
074500 308-CARGA-SERIE-RSI SECTION.
074600*     ACTUALIZA WKS-SERIE-ENTRADA(WKS-I) CON EL DATO CORRESPONDIENTE
074700     MOVE WV-RSI(WKS-I)      TO WKS-SERIE-ENTRADA(WKS-I)
074800*     ACTUALIZA WKS-SERIE-PRESENTE(WKS-I) CON EL DATO CORRESPONDIENT
074900     MOVE WV-RSI-PRES(WKS-I) TO WKS-SERIE-PRESENTE(WKS-I).
075000 308-CARGA-SERIE-RSI-EXIT. EXIT.
075100
075200*RECUPERA LA EMA 21 DEL RSI. SU BANDERA DE PRESENCIA ES LA SUMA DE
075300*LOS DOS CALENTAMIENTOS (14 VELAS DE RMA + 21 DE EMA), POR LO QUE
075400*TARDA MAS EN ENCENDERSE QUE EL RSI CRUDO.
075500 309-RECUPERA-RSI-EMA SECTION.
075600*     ACTUALIZA WV-RSI-EMA(WKS-I) CON EL DATO CORRESPONDIENTE.
075700     MOVE WKS-SERIE-SALIDA(WKS-I)    TO WV-RSI-EMA(WKS-I)
075800*     ACTUALIZA WV-RSI-EMA-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
075900     MOVE WKS-SALIDA-PRESENTE(WKS-I) TO WV-RSI-EMA-PRES(WKS-I).
076000 309-RECUPERA-RSI-EMA-EXIT. EXIT.
076100
076200******************************************************************
076300*   310 - M A C D  (RAPIDA 9, LENTA 21, SENAL 5, TODO EMA)       *
076400******************************************************************
076500*MACD CLASICO (12/26/9 EN LA LITERATURA; AQUI 9/21/5 SEGUN LA NORMA
076600*DE ESTE TALLER): LINEA = EMA RAPIDA MENOS EMA LENTA, SENAL = EMA
076700*DE LA LINEA, HISTOGRAMA = LINEA MENOS SENAL. LAS TRES EMA SE
076800*OBTIENEN CON TRES PASADAS INDEPENDIENTES DE LA RUTINA GENERICA 900
076900*PORQUE CADA UNA TIENE SU PROPIO PERIODO Y SU PROPIA SERIE DE
077000*ENTRADA (CIERRE, CIERRE OTRA VEZ, LINEA DE MACD).
077100 310-CALCULA-MACD SECTION.
077200*     ACTUALIZA WKS-EMA-PERIODO CON EL DATO CORRESPONDIENTE.
077300     MOVE 9 TO WKS-EMA-PERIODO
077400*     INVOCA LA RUTINA 311-CARGA-SERIE-CLOSE
077500     PERFORM 311-CARGA-SERIE-CLOSE THRU 311-CARGA-SERIE-CLOSE-EXIT
077600         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
077700*     INVOCA LA RUTINA 900-RUTINA-EMA
077800     PERFORM 900-RUTINA-EMA THRU 900-RUTINA-EMA-EXIT
077900*     INVOCA LA RUTINA 312-RECUPERA-EMA9
078000     PERFORM 312-RECUPERA-EMA9 THRU 312-RECUPERA-EMA9-EXIT
078100         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
078200
078300*     ACTUALIZA WKS-EMA-PERIODO CON EL DATO CORRESPONDIENTE.
078400     MOVE 21 TO WKS-EMA-PERIODO
078500*     INVOCA LA RUTINA 311-CARGA-SERIE-CLOSE
078600     PERFORM 311-CARGA-SERIE-CLOSE THRU 311-CARGA-SERIE-CLOSE-EXIT
078700         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
078800*     INVOCA LA RUTINA 900-RUTINA-EMA
078900     PERFORM 900-RUTINA-EMA THRU 900-RUTINA-EMA-EXIT
079000*     INVOCA LA RUTINA 313-RECUPERA-EMA21-LINEA
079100     PERFORM 313-RECUPERA-EMA21-LINEA
079200         THRU 313-RECUPERA-EMA21-LINEA-EXIT
079300         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
079400
079500*     ACTUALIZA WKS-EMA-PERIODO CON EL DATO CORRESPONDIENTE.
079600     MOVE 5 TO WKS-EMA-PERIODO
079700*     INVOCA LA RUTINA 314-CARGA-SERIE-MACD
079800     PERFORM 314-CARGA-SERIE-MACD THRU 314-CARGA-SERIE-MACD-EXIT
079900         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
080000*     INVOCA LA RUTINA 900-RUTINA-EMA
080100     PERFORM 900-RUTINA-EMA THRU 900-RUTINA-EMA-EXIT
080200*     INVOCA LA RUTINA 315-RECUPERA-SENAL-HIST
080300     PERFORM 315-RECUPERA-SENAL-HIST
080400         THRU 315-RECUPERA-SENAL-HIST-EXIT
080500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N.
080600 310-CALCULA-MACD-EXIT. EXIT.
080700
080800*RUTINA COMPARTIDA POR MACD Y POR LA PILA DE EMA (320): AMBAS
080900*NECESITAN EL PRECIO DE CIERRE COMO SERIE DE ENTRADA DE LA EMA,
081000*SOLO CAMBIA EL PERIODO QUE SE FIJA ANTES DE INVOCAR 900.
081100 311-CARGA-SERIE-CLOSE SECTION.
081200*     ACTUALIZA WKS-SERIE-ENTRADA(WKS-I) CON EL DATO CORRESPONDIENTE
081300     MOVE WV-CLOSE(WKS-I) TO WKS-SERIE-ENTRADA(WKS-I)
081400*     ACTUALIZA WKS-SERIE-PRESENTE(WKS-I) CON EL DATO CORRESPONDIENT
081500     MOVE 'Y'             TO WKS-SERIE-PRESENTE(WKS-I).
081600 311-CARGA-SERIE-CLOSE-EXIT. EXIT.
081700
081800*LA EMA RAPIDA (9 VELAS) SIEMPRE QUEDA PRESENTE EN CUANTO HAY AL
081900*MENOS UNA VELA, POR LA FORMA EN QUE 901-EMA-UN-PUNTO ARRANCA LA
082000*SERIE (EL PRIMER VALOR DE SALIDA ES IGUAL AL PRIMERO DE ENTRADA),
082100*ASI QUE NO SE GUARDA BANDERA DE PRESENCIA PROPIA AQUI.
082200 312-RECUPERA-EMA9 SECTION.
082300*     ACTUALIZA WV-EMA9(WKS-I) CON EL DATO CORRESPONDIENTE.
082400     MOVE WKS-SERIE-SALIDA(WKS-I) TO WV-EMA9(WKS-I).
082500 312-RECUPERA-EMA9-EXIT. EXIT.
082600
082700*LA LINEA DE MACD (EMA9 - EMA21) SOLO SE PUBLICA CUANDO LA VELA YA
082800*TIENE SUFICIENTE HISTORIA PARA QUE LA SENAL (EMA 5 DE LA PROPIA
082900*LINEA, VER 310) TAMBIEN PUEDA CALCULARSE: 21 VELAS PARA LA EMA
083000*LENTA MAS 10 VELAS ADICIONALES QUE LA EMA 5 DE LA SENAL NECESITA
083100*PARA ESTABILIZARSE, 31 VELAS EN TOTAL (VER REQ-6886; ANTES SE
083200*PUBLICABA DESDE LA VELA 21 Y LA SENAL SALIA CON UN EMA A MEDIO
083300*CALENTAR).
083400 313-RECUPERA-EMA21-LINEA SECTION.
083500*     ACTUALIZA WV-EMA21(WKS-I) CON EL DATO CORRESPONDIENTE.
083600     MOVE WKS-SERIE-SALIDA(WKS-I) TO WV-EMA21(WKS-I)
083700*     VERIFICA SI WKS-I < 31
083800     IF WKS-I < 31
083900*        ACTUALIZA WV-MACD-LINE-PRES(WKS-I) CON EL DATO CORRESPONDIENTE
084000        MOVE 'N' TO WV-MACD-LINE-PRES(WKS-I)
084100*     EN CASO CONTRARIO,
084200     ELSE
084300*        CALCULA WV-MACD-LINE(WKS-I)
084400        COMPUTE WV-MACD-LINE(WKS-I) ROUNDED =
084500                WV-EMA9(WKS-I) - WV-EMA21(WKS-I)
084600*        ACTUALIZA WV-MACD-LINE-PRES(WKS-I) CON EL DATO CORRESPONDIENTE
084700        MOVE 'Y' TO WV-MACD-LINE-PRES(WKS-I)
084800     END-IF.
084900 313-RECUPERA-EMA21-LINEA-EXIT. EXIT.
085000
085100*LA LINEA DE MACD (CON SU PROPIA BANDERA DE PRESENCIA, YA CORREGIDA
085200*AL UMBRAL DE 31 VELAS) ALIMENTA LA CUARTA PASADA DE LA RUTINA DE
085300*EMA PARA OBTENER LA LINEA DE SENAL.
085400 314-CARGA-SERIE-MACD SECTION.
085500*     ACTUALIZA WKS-SERIE-ENTRADA(WKS-I) CON EL DATO CORRESPONDIENTE
085600     MOVE WV-MACD-LINE(WKS-I)      TO WKS-SERIE-ENTRADA(WKS-I)
085700*     ACTUALIZA WKS-SERIE-PRESENTE(WKS-I) CON EL DATO CORRESPONDIENT
085800     MOVE WV-MACD-LINE-PRES(WKS-I) TO WKS-SERIE-PRESENTE(WKS-I).
085900 314-CARGA-SERIE-MACD-EXIT. EXIT.
086000
086100*EL HISTOGRAMA (LINEA MENOS SENAL) SOLO SE CALCULA CUANDO LA SENAL
086200*YA ESTA PRESENTE; DE LO CONTRARIO QUEDA EN CERO POR LA INITIALIZE
086300*DE 220 Y NO SE PUBLICA (VER 500-ESCRIBE-INDICADORES, QUE SOLO
086400*MUEVE IND-MACD-SIGNAL/IND-MACD-HIST CUANDO LA BANDERA ES 'Y').
086500 315-RECUPERA-SENAL-HIST SECTION.
086600*     ACTUALIZA WV-MACD-SIGNAL(WKS-I) CON EL DATO CORRESPONDIENTE.
086700     MOVE WKS-SERIE-SALIDA(WKS-I)    TO WV-MACD-SIGNAL(WKS-I)
086800*     ACTUALIZA WV-MACD-SIGNAL-PRES(WKS-I) CON EL DATO CORRESPONDIEN
086900     MOVE WKS-SALIDA-PRESENTE(WKS-I) TO WV-MACD-SIGNAL-PRES(WKS-I)
087000*     VERIFICA SI WV-MACD-SIGNAL-PRES(WKS-I) = 'Y'
087100     IF WV-MACD-SIGNAL-PRES(WKS-I) = 'Y'
087200*        CALCULA WV-MACD-HIST(WKS-I)
087300        COMPUTE WV-MACD-HIST(WKS-I) ROUNDED =
087400                WV-MACD-LINE(WKS-I) - WV-MACD-SIGNAL(WKS-I)
087500     END-IF.
087600 315-RECUPERA-SENAL-HIST-EXIT. EXIT.
087700
087800******************************************************************
087900*   320 - P I L A   D E   E M A  (44, 100, 200)                  *
088000******************************************************************
088100*TRES EMA DE LARGO PLAZO SOBRE EL CIERRE (44/100/200 VELAS), CADA
088200*UNA CON SU PROPIA PASADA DE LA RUTINA GENERICA. SE USAN EN LA
088300*CALIFICACION DE TENDENCIA DE SENCAL1/HISCAL1 PARA CLASIFICAR SI EL
088400*PRECIO ESTA POR ENCIMA O DEBAJO DE CADA PROMEDIO.
088500 320-CALCULA-PILA-EMA SECTION.
088600*     ACTUALIZA WKS-EMA-PERIODO CON EL DATO CORRESPONDIENTE.
088700     MOVE 44 TO WKS-EMA-PERIODO
088800*     INVOCA LA RUTINA 311-CARGA-SERIE-CLOSE
088900     PERFORM 311-CARGA-SERIE-CLOSE THRU 311-CARGA-SERIE-CLOSE-EXIT
089000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
089100*     INVOCA LA RUTINA 900-RUTINA-EMA
089200     PERFORM 900-RUTINA-EMA THRU 900-RUTINA-EMA-EXIT
089300*     INVOCA LA RUTINA 321-RECUPERA-EMA44
089400     PERFORM 321-RECUPERA-EMA44 THRU 321-RECUPERA-EMA44-EXIT
089500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
089600
089700*     ACTUALIZA WKS-EMA-PERIODO CON EL DATO CORRESPONDIENTE.
089800     MOVE 100 TO WKS-EMA-PERIODO
089900*     INVOCA LA RUTINA 311-CARGA-SERIE-CLOSE
090000     PERFORM 311-CARGA-SERIE-CLOSE THRU 311-CARGA-SERIE-CLOSE-EXIT
090100         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
090200*     INVOCA LA RUTINA 900-RUTINA-EMA
090300     PERFORM 900-RUTINA-EMA THRU 900-RUTINA-EMA-EXIT
090400*     INVOCA LA RUTINA 322-RECUPERA-EMA100
090500     PERFORM 322-RECUPERA-EMA100 THRU 322-RECUPERA-EMA100-EXIT
090600         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
090700
090800*     ACTUALIZA WKS-EMA-PERIODO CON EL DATO CORRESPONDIENTE.
090900     MOVE 200 TO WKS-EMA-PERIODO
091000*     INVOCA LA RUTINA 311-CARGA-SERIE-CLOSE
091100     PERFORM 311-CARGA-SERIE-CLOSE THRU 311-CARGA-SERIE-CLOSE-EXIT
091200         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
091300*     INVOCA LA RUTINA 900-RUTINA-EMA
091400     PERFORM 900-RUTINA-EMA THRU 900-RUTINA-EMA-EXIT
091500*     INVOCA LA RUTINA 323-RECUPERA-EMA200
091600     PERFORM 323-RECUPERA-EMA200 THRU 323-RECUPERA-EMA200-EXIT
091700         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N.
091800 320-CALCULA-PILA-EMA-EXIT. EXIT.
091900
092000*LAS TRES EMA DE LA PILA (44/100/200) SOLO SE PUBLICAN CUANDO LA
092100*SERIE COMPLETA TIENE AL MENOS 250 VELAS, NO CUANDO CADA UNA
092200*INDIVIDUALMENTE CUMPLE SU PROPIO PERIODO; ASI LAS TRES APARECEN Y
092300*DESAPARECEN JUNTAS EN EL REPORTE, EVITANDO COMPARACIONES DE
092400*TENDENCIA CON SOLO UNA O DOS EMA DISPONIBLES.
092500 321-RECUPERA-EMA44 SECTION.
092600*     VERIFICA SI WKS-N < 250
092700     IF WKS-N < 250
092800*        ACTUALIZA WV-EMA44-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
092900        MOVE 'N' TO WV-EMA44-PRES(WKS-I)
093000*     EN CASO CONTRARIO,
093100     ELSE
093200*        ACTUALIZA WV-EMA44(WKS-I) CON EL DATO CORRESPONDIENTE.
093300        MOVE WKS-SERIE-SALIDA(WKS-I) TO WV-EMA44(WKS-I)
093400*        ACTUALIZA WV-EMA44-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
093500        MOVE 'Y'                     TO WV-EMA44-PRES(WKS-I)
093600     END-IF.
093700 321-RECUPERA-EMA44-EXIT. EXIT.
093800
093900*MISMA REGLA DE LAS 250 VELAS QUE 321 (VER ARRIBA); SOLO CAMBIA EL
094000*CAMPO DE SALIDA.
094100 322-RECUPERA-EMA100 SECTION.
094200*     VERIFICA SI WKS-N < 250
094300     IF WKS-N < 250
094400*        ACTUALIZA WV-EMA100-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
094500        MOVE 'N' TO WV-EMA100-PRES(WKS-I)
094600*     EN CASO CONTRARIO,
094700     ELSE
094800*        ACTUALIZA WV-EMA100(WKS-I) CON EL DATO CORRESPONDIENTE.
094900        MOVE WKS-SERIE-SALIDA(WKS-I) TO WV-EMA100(WKS-I)
095000*        ACTUALIZA WV-EMA100-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
095100        MOVE 'Y'                     TO WV-EMA100-PRES(WKS-I)
095200     END-IF.
095300 322-RECUPERA-EMA100-EXIT. EXIT.
095400
095500*MISMA REGLA DE LAS 250 VELAS QUE 321/322; ESTA ES LA EMA MAS LENTA
095600*DE LA PILA Y LA QUE DEFINE LA TENDENCIA DE FONDO EN EL CALIFICADOR.
095700 323-RECUPERA-EMA200 SECTION.
095800*     VERIFICA SI WKS-N < 250
095900     IF WKS-N < 250
096000*        ACTUALIZA WV-EMA200-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
096100        MOVE 'N' TO WV-EMA200-PRES(WKS-I)
096200*     EN CASO CONTRARIO,
096300     ELSE
096400*        ACTUALIZA WV-EMA200(WKS-I) CON EL DATO CORRESPONDIENTE.
096500        MOVE WKS-SERIE-SALIDA(WKS-I) TO WV-EMA200(WKS-I)
096600*        ACTUALIZA WV-EMA200-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
096700        MOVE 'Y'                     TO WV-EMA200-PRES(WKS-I)
096800     END-IF.
096900 323-RECUPERA-EMA200-EXIT. EXIT.
097000
097100******************************************************************
097200*   330 - B A N D A S   D E   B O L L I N G E R (20, 1/2/3, 4%)  *
097300******************************************************************
097400*BANDAS DE BOLLINGER SOBRE VENTANA MOVIL DE 20 VELAS, CON TRES
097500*MULTIPLICADORES DE DESVIACION ESTANDAR (1/2/3 SIGMA) A CADA LADO.
097600 330-CALCULA-BANDAS SECTION.
097700*     INVOCA LA RUTINA 331-CALCULA-UNA-BANDA
097800     PERFORM 331-CALCULA-UNA-BANDA THRU 331-CALCULA-UNA-BANDA-EXIT
097900         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N.
098000 330-CALCULA-BANDAS-EXIT. EXIT.
098100
098200*SE NECESITAN 20 VELAS DE VENTANA Y AL MENOS 30 VELAS EN LA SERIE
098300*PARA PUBLICAR LA BANDA (EL MARGEN DE 10 VELAS ADICIONALES EVITA
098400*PUBLICAR BANDAS EN LOS PRIMEROS CICLOS DE UNA SERIE CORTA, CUANDO
098500*LA DESVIACION ESTANDAR AUN ES POCO REPRESENTATIVA). LA DESVIACION
098600*ES MUESTRAL (DIVIDE ENTRE N-1 = 19, NO ENTRE N = 20; VER REQ-5640)
098700*Y SE RESUELVE CON LA RUTINA DE RAIZ CUADRADA DE NEWTON (920) PORQUE
098800*ESTE COMPILADOR NO TRAE FUNCTION SQRT. EL ANCHO PORCENTUAL DE LA
098900*BANDA 2-SIGMA CONTRA LA BASE DETERMINA EL "SQUEEZE" (MENOS DE 4%
099000*DE ANCHO); LA POSICION DEL CIERRE DENTRO DE LAS SEIS BANDAS SE
099100*CLASIFICA DE B3D (DEBAJO DE LA BANDA INFERIOR 3-SIGMA) A B3U
099200*(ENCIMA DE LA SUPERIOR 3-SIGMA), PASANDO POR NEU (DENTRO DE LA
099300*PRIMERA BANDA A CADA LADO).
099400 331-CALCULA-UNA-BANDA SECTION.
099500*LA VENTANA DE 20 VELAS EXIGE QUE WKS-I (POSICION ACTUAL) SEA
099600*AL MENOS 20, Y EL MARGEN DE 10 VELAS ADICIONALES (WKS-N < 30)
099700*EVITA PUBLICAR BANDAS CUANDO LA SERIE APENAS ARRANCA.
099800     IF WKS-I < 20 OR WKS-N < 30
099900*        ACTUALIZA WV-BB-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
100000        MOVE 'N' TO WV-BB-PRES(WKS-I)
100100*     EN CASO CONTRARIO,
100200     ELSE
100300*PRIMER PASO: MEDIA ARITMETICA SIMPLE DE LOS ULTIMOS 20 CIERRES.
100400        MOVE ZERO TO WKS-AUX-SUMA
100500*        INVOCA LA RUTINA 332-ACUMULA-SUMA-VENTANA
100600        PERFORM 332-ACUMULA-SUMA-VENTANA
100700            THRU 332-ACUMULA-SUMA-VENTANA-EXIT
100800            VARYING WKS-J FROM 0 BY 1 UNTIL WKS-J > 19
100900*        CALCULA WV-BB-BASIS(WKS-I)
101000        COMPUTE WV-BB-BASIS(WKS-I) ROUNDED = WKS-AUX-SUMA / 20
101100
101200*SEGUNDO PASO: VARIANZA MUESTRAL (DIVISOR N-1=19, NO N=20; VER
101300*LA CORRECCION REQ-5640 DEL ENCABEZADO) Y SU RAIZ CUADRADA, QUE
101400*ES LA DESVIACION ESTANDAR USADA COMO PASO DE CADA BANDA.
101500        MOVE ZERO TO WKS-AUX-SUMA-CUAD
101600*        INVOCA LA RUTINA 333-ACUMULA-DESVIACION
101700        PERFORM 333-ACUMULA-DESVIACION
101800            THRU 333-ACUMULA-DESVIACION-EXIT
101900            VARYING WKS-J FROM 0 BY 1 UNTIL WKS-J > 19
102000*        CALCULA WKS-AUX-VARIANZA
102100        COMPUTE WKS-AUX-VARIANZA ROUNDED =
102200                WKS-AUX-SUMA-CUAD / 19
102300*        ACTUALIZA WKS-AUX-RAIZ-ENTRA CON EL DATO CORRESPONDIENTE.
102400        MOVE WKS-AUX-VARIANZA TO WKS-AUX-RAIZ-ENTRA
102500*        INVOCA LA RUTINA 920-RAIZ-CUADRADA
102600        PERFORM 920-RAIZ-CUADRADA THRU 920-RAIZ-CUADRADA-EXIT
102700*        ACTUALIZA WV-BB-SD(WKS-I) CON EL DATO CORRESPONDIENTE.
102800        MOVE WKS-AUX-RAIZ-SALE TO WV-BB-SD(WKS-I)
102900
103000*TERCER PASO: LAS SEIS BANDAS, TRES A CADA LADO DE LA BASE, A
103100*1/2/3 DESVIACIONES ESTANDAR DE DISTANCIA.
103200        COMPUTE WV-BB-UP1(WKS-I)  ROUNDED =
103300                WV-BB-BASIS(WKS-I) + (1 * WV-BB-SD(WKS-I))
103400*        CALCULA WV-BB-UP2(WKS-I)
103500        COMPUTE WV-BB-UP2(WKS-I)  ROUNDED =
103600                WV-BB-BASIS(WKS-I) + (2 * WV-BB-SD(WKS-I))
103700*        CALCULA WV-BB-UP3(WKS-I)
103800        COMPUTE WV-BB-UP3(WKS-I)  ROUNDED =
103900                WV-BB-BASIS(WKS-I) + (3 * WV-BB-SD(WKS-I))
104000*        CALCULA WV-BB-LOW1(WKS-I)
104100        COMPUTE WV-BB-LOW1(WKS-I) ROUNDED =
104200                WV-BB-BASIS(WKS-I) - (1 * WV-BB-SD(WKS-I))
104300*        CALCULA WV-BB-LOW2(WKS-I)
104400        COMPUTE WV-BB-LOW2(WKS-I) ROUNDED =
104500                WV-BB-BASIS(WKS-I) - (2 * WV-BB-SD(WKS-I))
104600*        CALCULA WV-BB-LOW3(WKS-I)
104700        COMPUTE WV-BB-LOW3(WKS-I) ROUNDED =
104800                WV-BB-BASIS(WKS-I) - (3 * WV-BB-SD(WKS-I))
104900
105000*ANCHO PORCENTUAL DE LA BANDA 2-SIGMA RESPECTO A LA BASE: SI LA
105100*BASE ES CERO (CIERRES NULOS) EL ANCHO NO SE PUEDE CALCULAR Y SE
105200*DEJA EN CERO EN VEZ DE FORZAR UNA DIVISION ENTRE CERO.
105300        IF WV-BB-BASIS(WKS-I) = ZERO
105400*        ACTUALIZA WKS-AUX-WIDTH-PCT CON EL DATO CORRESPONDIENTE.
105500           MOVE ZERO TO WKS-AUX-WIDTH-PCT
105600*        EN CASO CONTRARIO,
105700        ELSE
105800*        CALCULA WKS-AUX-WIDTH-PCT
105900           COMPUTE WKS-AUX-WIDTH-PCT ROUNDED =
106000              ((WV-BB-UP2(WKS-I) - WV-BB-LOW2(WKS-I))
106100                / WV-BB-BASIS(WKS-I)) * 100
106200        END-IF
106300*UN ANCHO MENOR A 4% SE CONSIDERA SQUEEZE (COMPRESION DE
106400*VOLATILIDAD, SENAL DE QUE PUEDE VENIR UN MOVIMIENTO FUERTE).
106500        IF WKS-AUX-WIDTH-PCT < 4.0
106600*        ACTUALIZA WV-BB-SQUEEZE(WKS-I) CON EL DATO CORRESPONDIENTE.
106700           MOVE 'Y' TO WV-BB-SQUEEZE(WKS-I)
106800*        EN CASO CONTRARIO,
106900        ELSE
107000*        ACTUALIZA WV-BB-SQUEEZE(WKS-I) CON EL DATO CORRESPONDIENTE.
107100           MOVE 'N' TO WV-BB-SQUEEZE(WKS-I)
107200        END-IF
107300
107400*CLASIFICACION DE LA POSICION DEL CIERRE DENTRO DE LAS SEIS
107500*BANDAS, DE LA MAS EXTREMA HACIA ABAJO (B3D) A LA MAS EXTREMA
107600*HACIA ARRIBA (B3U), PASANDO POR LA ZONA NEUTRA (NEU) ENTRE LAS
107700*LAS PRIMERAS BANDAS.
107800        EVALUATE TRUE
107900*        CASO: WV-CLOSE(WKS-I) < WV-BB-LOW3(WKS-I)
108000           WHEN WV-CLOSE(WKS-I) < WV-BB-LOW3(WKS-I)
108100*        ACTUALIZA WV-BB-POSITION(WKS-I) CON EL DATO CORRESPONDIENTE.
108200                MOVE 'B3D' TO WV-BB-POSITION(WKS-I)
108300*        CASO: WV-CLOSE(WKS-I) < WV-BB-LOW2(WKS-I)
108400           WHEN WV-CLOSE(WKS-I) < WV-BB-LOW2(WKS-I)
108500*        ACTUALIZA WV-BB-POSITION(WKS-I) CON EL DATO CORRESPONDIENTE.
108600                MOVE 'B2D' TO WV-BB-POSITION(WKS-I)
108700*        CASO: WV-CLOSE(WKS-I) < WV-BB-LOW1(WKS-I)
108800           WHEN WV-CLOSE(WKS-I) < WV-BB-LOW1(WKS-I)
108900*        ACTUALIZA WV-BB-POSITION(WKS-I) CON EL DATO CORRESPONDIENTE.
109000                MOVE 'B1D' TO WV-BB-POSITION(WKS-I)
109100*        CASO: WV-CLOSE(WKS-I) NOT > WV-BB-UP1(WKS-I)
109200           WHEN WV-CLOSE(WKS-I) NOT > WV-BB-UP1(WKS-I)
109300*        ACTUALIZA WV-BB-POSITION(WKS-I) CON EL DATO CORRESPONDIENTE.
109400                MOVE 'NEU' TO WV-BB-POSITION(WKS-I)
109500*        CASO: WV-CLOSE(WKS-I) NOT > WV-BB-UP2(WKS-I)
109600           WHEN WV-CLOSE(WKS-I) NOT > WV-BB-UP2(WKS-I)
109700*        ACTUALIZA WV-BB-POSITION(WKS-I) CON EL DATO CORRESPONDIENTE.
109800                MOVE 'B1U' TO WV-BB-POSITION(WKS-I)
109900*        CASO: WV-CLOSE(WKS-I) NOT > WV-BB-UP3(WKS-I)
110000           WHEN WV-CLOSE(WKS-I) NOT > WV-BB-UP3(WKS-I)
110100*        ACTUALIZA WV-BB-POSITION(WKS-I) CON EL DATO CORRESPONDIENTE.
110200                MOVE 'B2U' TO WV-BB-POSITION(WKS-I)
110300*        CASO: OTHER
110400           WHEN OTHER
110500*        ACTUALIZA WV-BB-POSITION(WKS-I) CON EL DATO CORRESPONDIENTE.
110600                MOVE 'B3U' TO WV-BB-POSITION(WKS-I)
110700        END-EVALUATE
110800*        ACTUALIZA WV-BB-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
110900        MOVE 'Y' TO WV-BB-PRES(WKS-I)
111000     END-IF.
111100 331-CALCULA-UNA-BANDA-EXIT. EXIT.
111200
111300*SUMA LOS VEINTE CIERRES DE LA VENTANA (WKS-I HACIA ATRAS, WKS-J =
111400*0..19) PARA OBTENER LA MEDIA ARITMETICA SIMPLE QUE ES LA BASE DE
111500*LAS BANDAS.
111600 332-ACUMULA-SUMA-VENTANA SECTION.
111700*     ACUMULA EL CONTADOR.
111800     ADD WV-CLOSE(WKS-I - WKS-J) TO WKS-AUX-SUMA.
111900 332-ACUMULA-SUMA-VENTANA-EXIT. EXIT.
112000
112100*SUMA DE LOS CUADRADOS DE LAS DESVIACIONES DE CADA CIERRE DE LA
112200*VENTANA RESPECTO A LA BASE, INSUMO DIRECTO DE LA VARIANZA MUESTRAL
112300*QUE SE TERMINA DE CALCULAR EN 331.
112400 333-ACUMULA-DESVIACION SECTION.
112500*     CALCULA WKS-AUX-DIFER
112600     COMPUTE WKS-AUX-DIFER =
112700             WV-CLOSE(WKS-I - WKS-J) - WV-BB-BASIS(WKS-I)
112800*     CALCULA WKS-AUX-SUMA-CUAD
112900     COMPUTE WKS-AUX-SUMA-CUAD =
113000             WKS-AUX-SUMA-CUAD + (WKS-AUX-DIFER * WKS-AUX-DIFER).
113100 333-ACUMULA-DESVIACION-EXIT. EXIT.
113200
113300******************************************************************
113400*   340 - A D X / D I  (LONGITUD DI 14, SUAVIZADO ADX 14)        *
113500*   CALCULO LOCAL E INDEPENDIENTE DE LA SECCION 360 DE ATR, TAL  *
113600*   COMO LO INDICA LA NORMA DE ORDEN DE CALCULO.                 *
113700******************************************************************
113800*ADX/DI DE WILDER, LONGITUD 14 PARA EL RANGO VERDADERO Y LOS
113900*MOVIMIENTOS DIRECCIONALES, SUAVIZADO DE WILDER (RMA) TAMBIEN A 14
114000*PARA EL DX FINAL. CADA COMPONENTE (TR, +DM, -DM, DX) SE SUAVIZA EN
114100*SU PROPIA PASADA DE LA RUTINA GENERICA 910 ANTES DE COMBINARSE.
114200 340-CALCULA-ADX SECTION.
114300*     INVOCA LA RUTINA 341-CALCULA-TR-Y-DM
114400     PERFORM 341-CALCULA-TR-Y-DM THRU 341-CALCULA-TR-Y-DM-EXIT
114500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
114600
114700*     ACTUALIZA WKS-RMA-PERIODO CON EL DATO CORRESPONDIENTE.
114800     MOVE 14 TO WKS-RMA-PERIODO
114900*     INVOCA LA RUTINA 342-CARGA-SERIE-TR
115000     PERFORM 342-CARGA-SERIE-TR THRU 342-CARGA-SERIE-TR-EXIT
115100         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
115200*     INVOCA LA RUTINA 910-RUTINA-RMA
115300     PERFORM 910-RUTINA-RMA THRU 910-RUTINA-RMA-EXIT
115400*     INVOCA LA RUTINA 343-RECUPERA-AVG-TR
115500     PERFORM 343-RECUPERA-AVG-TR THRU 343-RECUPERA-AVG-TR-EXIT
115600         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
115700
115800*     ACTUALIZA WKS-RMA-PERIODO CON EL DATO CORRESPONDIENTE.
115900     MOVE 14 TO WKS-RMA-PERIODO
116000*     INVOCA LA RUTINA 344-CARGA-SERIE-PDM
116100     PERFORM 344-CARGA-SERIE-PDM THRU 344-CARGA-SERIE-PDM-EXIT
116200         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
116300*     INVOCA LA RUTINA 910-RUTINA-RMA
116400     PERFORM 910-RUTINA-RMA THRU 910-RUTINA-RMA-EXIT
116500*     INVOCA LA RUTINA 345-RECUPERA-AVG-PDM
116600     PERFORM 345-RECUPERA-AVG-PDM THRU 345-RECUPERA-AVG-PDM-EXIT
116700         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
116800
116900*     ACTUALIZA WKS-RMA-PERIODO CON EL DATO CORRESPONDIENTE.
117000     MOVE 14 TO WKS-RMA-PERIODO
117100*     INVOCA LA RUTINA 346-CARGA-SERIE-MDM
117200     PERFORM 346-CARGA-SERIE-MDM THRU 346-CARGA-SERIE-MDM-EXIT
117300         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
117400*     INVOCA LA RUTINA 910-RUTINA-RMA
117500     PERFORM 910-RUTINA-RMA THRU 910-RUTINA-RMA-EXIT
117600*     INVOCA LA RUTINA 347-RECUPERA-AVG-MDM
117700     PERFORM 347-RECUPERA-AVG-MDM THRU 347-RECUPERA-AVG-MDM-EXIT
117800         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
117900
118000*     INVOCA LA RUTINA 348-CALCULA-DI-Y-DX
118100     PERFORM 348-CALCULA-DI-Y-DX THRU 348-CALCULA-DI-Y-DX-EXIT
118200         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
118300
118400*     ACTUALIZA WKS-RMA-PERIODO CON EL DATO CORRESPONDIENTE.
118500     MOVE 14 TO WKS-RMA-PERIODO
118600*     INVOCA LA RUTINA 349-CARGA-SERIE-DX
118700     PERFORM 349-CARGA-SERIE-DX THRU 349-CARGA-SERIE-DX-EXIT
118800         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
118900*     INVOCA LA RUTINA 910-RUTINA-RMA
119000     PERFORM 910-RUTINA-RMA THRU 910-RUTINA-RMA-EXIT
119100*     INVOCA LA RUTINA 351-RECUPERA-ADX
119200     PERFORM 351-RECUPERA-ADX THRU 351-RECUPERA-ADX-EXIT
119300         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N.
119400 340-CALCULA-ADX-EXIT. EXIT.
119500
119600*RANGO VERDADERO = EL MAYOR DE (ALTO-BAJO), (ALTO - CIERRE ANTERIOR
119700*EN VALOR ABSOLUTO) Y (BAJO - CIERRE ANTERIOR EN VALOR ABSOLUTO).
119800*MOVIMIENTO DIRECCIONAL POSITIVO (+DM) ES EL AVANCE DEL MAXIMO SOBRE
119900*LA VELA ANTERIOR CUANDO SUPERA AL RETROCESO DEL MINIMO; EL NEGATIVO
120000*(-DM) ES EL CASO CONTRARIO. LA PRIMERA VELA DE LA SERIE NO TIENE
120100*VELA ANTERIOR PARA COMPARAR, ASI QUE SU TR SE REDUCE A ALTO-BAJO Y
120200*SUS DOS DM QUEDAN EN CERO.
120300 341-CALCULA-TR-Y-DM SECTION.
120400*LA PRIMERA VELA NO TIENE ANTERIOR: SU RANGO SE REDUCE A
120500*ALTO-BAJO Y SUS DOS MOVIMIENTOS DIRECCIONALES QUEDAN EN CERO.
120600     IF WKS-I = 1
120700*        CALCULA WV-ADX-TR(WKS-I)
120800        COMPUTE WV-ADX-TR(WKS-I) = WV-HIGH(WKS-I) - WV-LOW(WKS-I)
120900*        ACTUALIZA WV-PDM(WKS-I) CON EL DATO CORRESPONDIENTE.
121000        MOVE ZERO TO WV-PDM(WKS-I)
121100*        ACTUALIZA WV-MDM(WKS-I) CON EL DATO CORRESPONDIENTE.
121200        MOVE ZERO TO WV-MDM(WKS-I)
121300*     EN CASO CONTRARIO,
121400     ELSE
121500*RANGO VERDADERO = EL MAYOR DE LOS TRES CANDIDATOS: ALTO-BAJO,
121600*ALTO MENOS CIERRE ANTERIOR, O BAJO MENOS CIERRE ANTERIOR (ESTOS
121700*DOS ULTIMOS EN VALOR ABSOLUTO, POR ESO EL CAMBIO DE SIGNO).
121800        COMPUTE WKS-AUX-DIFER =
121900                WV-HIGH(WKS-I) - WV-LOW(WKS-I)
122000*        ACTUALIZA WV-ADX-TR(WKS-I) CON EL DATO CORRESPONDIENTE.
122100        MOVE WKS-AUX-DIFER TO WV-ADX-TR(WKS-I)
122200*        CALCULA WKS-AUX-PROMEDIO
122300        COMPUTE WKS-AUX-PROMEDIO =
122400                WV-HIGH(WKS-I) - WV-CLOSE(WKS-I - 1)
122500*        VERIFICA SI WKS-AUX-PROMEDIO < ZERO
122600        IF WKS-AUX-PROMEDIO < ZERO
122700*        CALCULA WKS-AUX-PROMEDIO
122800           COMPUTE WKS-AUX-PROMEDIO = WKS-AUX-PROMEDIO * -1
122900        END-IF
123000*        VERIFICA SI WKS-AUX-PROMEDIO > WV-ADX-TR(WKS-I)
123100        IF WKS-AUX-PROMEDIO > WV-ADX-TR(WKS-I)
123200*        ACTUALIZA WV-ADX-TR(WKS-I) CON EL DATO CORRESPONDIENTE.
123300           MOVE WKS-AUX-PROMEDIO TO WV-ADX-TR(WKS-I)
123400        END-IF
123500*        CALCULA WKS-AUX-PROMEDIO
123600        COMPUTE WKS-AUX-PROMEDIO =
123700                WV-LOW(WKS-I) - WV-CLOSE(WKS-I - 1)
123800*        VERIFICA SI WKS-AUX-PROMEDIO < ZERO
123900        IF WKS-AUX-PROMEDIO < ZERO
124000*        CALCULA WKS-AUX-PROMEDIO
124100           COMPUTE WKS-AUX-PROMEDIO = WKS-AUX-PROMEDIO * -1
124200        END-IF
124300*        VERIFICA SI WKS-AUX-PROMEDIO > WV-ADX-TR(WKS-I)
124400        IF WKS-AUX-PROMEDIO > WV-ADX-TR(WKS-I)
124500*        ACTUALIZA WV-ADX-TR(WKS-I) CON EL DATO CORRESPONDIENTE.
124600           MOVE WKS-AUX-PROMEDIO TO WV-ADX-TR(WKS-I)
124700        END-IF
124800
124900*MOVIMIENTO DIRECCIONAL: EL AVANCE DEL MAXIMO (UPMOVE) CONTRA EL
125000*RETROCESO DEL MINIMO (DOWNMOVE). SOLO EL MAYOR DE LOS DOS, Y
125100*UNICAMENTE SI ES POSITIVO, SE ACEPTA COMO MOVIMIENTO VALIDO;
125200*EN CUALQUIER OTRO CASO EL MOVIMIENTO DIRECCIONAL ES CERO.
125300        COMPUTE WKS-AUX-UPMOVE =
125400                WV-HIGH(WKS-I) - WV-HIGH(WKS-I - 1)
125500*        CALCULA WKS-AUX-DOWNMOVE
125600        COMPUTE WKS-AUX-DOWNMOVE =
125700                WV-LOW(WKS-I - 1) - WV-LOW(WKS-I)
125800*        VERIFICA SI WKS-AUX-UPMOVE > WKS-AUX-DOWNMOVE
125900        IF WKS-AUX-UPMOVE > WKS-AUX-DOWNMOVE
126000              AND WKS-AUX-UPMOVE > ZERO
126100*        ACTUALIZA WV-PDM(WKS-I) CON EL DATO CORRESPONDIENTE.
126200           MOVE WKS-AUX-UPMOVE TO WV-PDM(WKS-I)
126300*        EN CASO CONTRARIO,
126400        ELSE
126500*        ACTUALIZA WV-PDM(WKS-I) CON EL DATO CORRESPONDIENTE.
126600           MOVE ZERO TO WV-PDM(WKS-I)
126700        END-IF
126800*        VERIFICA SI WKS-AUX-DOWNMOVE > WKS-AUX-UPMOVE
126900        IF WKS-AUX-DOWNMOVE > WKS-AUX-UPMOVE
127000              AND WKS-AUX-DOWNMOVE > ZERO
127100*        ACTUALIZA WV-MDM(WKS-I) CON EL DATO CORRESPONDIENTE.
127200           MOVE WKS-AUX-DOWNMOVE TO WV-MDM(WKS-I)
127300*        EN CASO CONTRARIO,
127400        ELSE
127500*        ACTUALIZA WV-MDM(WKS-I) CON EL DATO CORRESPONDIENTE.
127600           MOVE ZERO TO WV-MDM(WKS-I)
127700        END-IF
127800     END-IF.
127900 341-CALCULA-TR-Y-DM-EXIT. EXIT.
128000
128100*EL RANGO VERDADERO CALCULADO EN 341 ALIMENTA LA PRIMERA DE LAS
128200*CUATRO PASADAS DE RMA QUE RESUELVEN ADX/DI.
128300 342-CARGA-SERIE-TR SECTION.
128400*     ACTUALIZA WKS-SERIE-ENTRADA(WKS-I) CON EL DATO CORRESPONDIENTE
128500     MOVE WV-ADX-TR(WKS-I) TO WKS-SERIE-ENTRADA(WKS-I)
128600*     ACTUALIZA WKS-SERIE-PRESENTE(WKS-I) CON EL DATO CORRESPONDIENT
128700     MOVE 'Y'              TO WKS-SERIE-PRESENTE(WKS-I).
128800 342-CARGA-SERIE-TR-EXIT. EXIT.
128900
129000*RECUPERA EL PROMEDIO SUAVIZADO DEL RANGO VERDADERO, QUE VA AL
129100*DENOMINADOR DE LAS DOS LINEAS DIRECCIONALES EN 348. LA BANDERA DE
129200*PRESENCIA DE TODO EL BLOQUE SE FIJA AQUI PORQUE LAS CUATRO RMA
129300*(TR, +DM, -DM, DX) COMPARTEN EL MISMO PERIODO DE 14 VELAS.
129400 343-RECUPERA-AVG-TR SECTION.
129500*     ACTUALIZA WV-ADX-AVG-TR(WKS-I) CON EL DATO CORRESPONDIENTE.
129600     MOVE WKS-SERIE-SALIDA(WKS-I)    TO WV-ADX-AVG-TR(WKS-I)
129700*     ACTUALIZA WV-ADX-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
129800     MOVE WKS-SALIDA-PRESENTE(WKS-I) TO WV-ADX-PRES(WKS-I).
129900 343-RECUPERA-AVG-TR-EXIT. EXIT.
130000
130100*EL MOVIMIENTO DIRECCIONAL POSITIVO ALIMENTA LA SEGUNDA PASADA DE
130200*RMA.
130300 344-CARGA-SERIE-PDM SECTION.
130400*     ACTUALIZA WKS-SERIE-ENTRADA(WKS-I) CON EL DATO CORRESPONDIENTE
130500     MOVE WV-PDM(WKS-I) TO WKS-SERIE-ENTRADA(WKS-I)
130600*     ACTUALIZA WKS-SERIE-PRESENTE(WKS-I) CON EL DATO CORRESPONDIENT
130700     MOVE 'Y'           TO WKS-SERIE-PRESENTE(WKS-I).
130800 344-CARGA-SERIE-PDM-EXIT. EXIT.
130900
131000*RECUPERA EL PROMEDIO SUAVIZADO DEL MOVIMIENTO DIRECCIONAL
131100*POSITIVO.
131200 345-RECUPERA-AVG-PDM SECTION.
131300*     ACTUALIZA WV-AVG-PDM(WKS-I) CON EL DATO CORRESPONDIENTE.
131400     MOVE WKS-SERIE-SALIDA(WKS-I) TO WV-AVG-PDM(WKS-I).
131500 345-RECUPERA-AVG-PDM-EXIT. EXIT.
131600
131700*EL MOVIMIENTO DIRECCIONAL NEGATIVO ALIMENTA LA TERCERA PASADA DE
131800*RMA.
131900 346-CARGA-SERIE-MDM SECTION.
132000*     ACTUALIZA WKS-SERIE-ENTRADA(WKS-I) CON EL DATO CORRESPONDIENTE
132100     MOVE WV-MDM(WKS-I) TO WKS-SERIE-ENTRADA(WKS-I)
132200*     ACTUALIZA WKS-SERIE-PRESENTE(WKS-I) CON EL DATO CORRESPONDIENT
132300     MOVE 'Y'           TO WKS-SERIE-PRESENTE(WKS-I).
132400 346-CARGA-SERIE-MDM-EXIT. EXIT.
132500
132600*RECUPERA EL PROMEDIO SUAVIZADO DEL MOVIMIENTO DIRECCIONAL
132700*NEGATIVO.
132800 347-RECUPERA-AVG-MDM SECTION.
132900*     ACTUALIZA WV-AVG-MDM(WKS-I) CON EL DATO CORRESPONDIENTE.
133000     MOVE WKS-SERIE-SALIDA(WKS-I) TO WV-AVG-MDM(WKS-I).
133100 347-RECUPERA-AVG-MDM-EXIT. EXIT.
133200
133300*+DI = 100 * (+DM PROMEDIO / TR PROMEDIO); -DI DE FORMA SIMETRICA.
133400*DX = 100 * (VALOR ABSOLUTO DE LA DIFERENCIA ENTRE +DI Y -DI) SOBRE
133500*LA SUMA DE AMBOS; CUANTO MAS SEPARADAS ESTAN LAS DOS LINEAS, MAYOR
133600*LA FUERZA DIRECCIONAL DEL MOMENTO. SI EL RANGO PROMEDIO AUN NO
133700*ESTA PRESENTE (CALENTAMIENTO) O LA SUMA DE +DI/-DI ES CERO, TODO
133800*QUEDA EN CERO PARA EVITAR DIVISION ENTRE CERO.
133900 348-CALCULA-DI-Y-DX SECTION.
134000*     VERIFICA SI WV-ADX-PRES(WKS-I) = 'N' OR WV-ADX-AVG-TR(WKS-I)
134100     IF WV-ADX-PRES(WKS-I) = 'N' OR WV-ADX-AVG-TR(WKS-I) = ZERO
134200*        ACTUALIZA WV-DI-PLUS(WKS-I) CON EL DATO CORRESPONDIENTE.
134300        MOVE ZERO TO WV-DI-PLUS(WKS-I)
134400*        ACTUALIZA WV-DI-MINUS(WKS-I) CON EL DATO CORRESPONDIENTE.
134500        MOVE ZERO TO WV-DI-MINUS(WKS-I)
134600*        ACTUALIZA WV-DX(WKS-I) CON EL DATO CORRESPONDIENTE.
134700        MOVE ZERO TO WV-DX(WKS-I)
134800*     EN CASO CONTRARIO,
134900     ELSE
135000*        CALCULA WV-DI-PLUS(WKS-I)
135100        COMPUTE WV-DI-PLUS(WKS-I)  ROUNDED =
135200           100 * (WV-AVG-PDM(WKS-I) / WV-ADX-AVG-TR(WKS-I))
135300*        CALCULA WV-DI-MINUS(WKS-I)
135400        COMPUTE WV-DI-MINUS(WKS-I) ROUNDED =
135500           100 * (WV-AVG-MDM(WKS-I) / WV-ADX-AVG-TR(WKS-I))
135600*        VERIFICA SI (WV-DI-PLUS(WKS-I) + WV-DI-MINUS(WKS-I)) = ZERO
135700        IF (WV-DI-PLUS(WKS-I) + WV-DI-MINUS(WKS-I)) = ZERO
135800*        ACTUALIZA WV-DX(WKS-I) CON EL DATO CORRESPONDIENTE.
135900           MOVE ZERO TO WV-DX(WKS-I)
136000*        EN CASO CONTRARIO,
136100        ELSE
136200*        CALCULA WKS-AUX-DIFER
136300           COMPUTE WKS-AUX-DIFER =
136400                   WV-DI-PLUS(WKS-I) - WV-DI-MINUS(WKS-I)
136500*        VERIFICA SI WKS-AUX-DIFER < ZERO
136600           IF WKS-AUX-DIFER < ZERO
136700*        CALCULA WKS-AUX-DIFER
136800              COMPUTE WKS-AUX-DIFER = WKS-AUX-DIFER * -1
136900           END-IF
137000*        CALCULA WV-DX(WKS-I)
137100           COMPUTE WV-DX(WKS-I) ROUNDED =
137200              100 * (WKS-AUX-DIFER
137300                     / (WV-DI-PLUS(WKS-I) + WV-DI-MINUS(WKS-I)))
137400        END-IF
137500     END-IF.
137600 348-CALCULA-DI-Y-DX-EXIT. EXIT.
137700
137800*EL DX DE CADA VELA ALIMENTA LA CUARTA Y ULTIMA PASADA DE RMA, QUE
137900*LO SUAVIZA EN EL ADX FINAL.
138000 349-CARGA-SERIE-DX SECTION.
138100*     ACTUALIZA WKS-SERIE-ENTRADA(WKS-I) CON EL DATO CORRESPONDIENTE
138200     MOVE WV-DX(WKS-I)         TO WKS-SERIE-ENTRADA(WKS-I)
138300*     ACTUALIZA WKS-SERIE-PRESENTE(WKS-I) CON EL DATO CORRESPONDIENT
138400     MOVE WV-ADX-PRES(WKS-I)   TO WKS-SERIE-PRESENTE(WKS-I).
138500 349-CARGA-SERIE-DX-EXIT. EXIT.
138600
138700*EL ADX SOLO SE PUBLICA CON 64 VELAS O MAS EN LA SERIE: 14 DEL TR,
138800*14 DE CADA DM, 14 DEL DX Y UN MARGEN ADICIONAL PARA QUE EL
138900*SUAVIZADO EN CADENA DE LAS CUATRO RMA ALCANCE A ESTABILIZARSE.
139000 351-RECUPERA-ADX SECTION.
139100*     VERIFICA SI WKS-N < 64
139200     IF WKS-N < 64
139300*        ACTUALIZA WV-ADX-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
139400        MOVE 'N' TO WV-ADX-PRES(WKS-I)
139500*     EN CASO CONTRARIO,
139600     ELSE
139700*        ACTUALIZA WV-ADX(WKS-I) CON EL DATO CORRESPONDIENTE.
139800        MOVE WKS-SERIE-SALIDA(WKS-I)    TO WV-ADX(WKS-I)
139900*        ACTUALIZA WV-ADX-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
140000        MOVE WKS-SALIDA-PRESENTE(WKS-I) TO WV-ADX-PRES(WKS-I)
140100     END-IF.
140200 351-RECUPERA-ADX-EXIT. EXIT.
140300
140400******************************************************************
140500*   350 - C L A S E   D E   V O L U M E N (20, ALTO 1.5, BAJO .5)*
140600******************************************************************
140700*CLASIFICACION DEL VOLUMEN DE CADA VELA CONTRA SU PROPIA MEDIA
140800*MOVIL SIMPLE DE 20 VELAS: ALTO (H) SI SUPERA 1.5 VECES EL PROMEDIO,
140900*BAJO (L) SI NO LLEGA A LA MITAD, NORMAL (N) EN EL RESTO.
141000 350-CALCULA-VOLUMEN SECTION.
141100*     INVOCA LA RUTINA 352-CALCULA-UN-VOLUMEN
141200     PERFORM 352-CALCULA-UN-VOLUMEN THRU 352-CALCULA-UN-VOLUMEN-EXIT
141300         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N.
141400 350-CALCULA-VOLUMEN-EXIT. EXIT.
141500
141600*SE NECESITAN 20 VELAS PARA LA VENTANA; ANTES DE ESO NI EL PROMEDIO
141700*NI LA CLASE DE VOLUMEN SE PUBLICAN. CON EL PROMEDIO YA RESUELTO,
141800*LA RAZON VOLUMEN-DE-LA-VELA / PROMEDIO SE COMPARA CONTRA LOS DOS
141900*UMBRALES (1.5 Y 0.5) DE LA NORMA.
142000 352-CALCULA-UN-VOLUMEN SECTION.
142100*     VERIFICA SI WKS-I < 20
142200     IF WKS-I < 20
142300*        ACTUALIZA WV-VOL-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
142400        MOVE 'N' TO WV-VOL-PRES(WKS-I)
142500*        ACTUALIZA WV-VOL-SIGNAL(WKS-I) CON EL DATO CORRESPONDIENTE.
142600        MOVE 'N' TO WV-VOL-SIGNAL(WKS-I)
142700*     EN CASO CONTRARIO,
142800     ELSE
142900*        ACTUALIZA WKS-AUX-SUMA CON EL DATO CORRESPONDIENTE.
143000        MOVE ZERO TO WKS-AUX-SUMA
143100*        INVOCA LA RUTINA 353-ACUMULA-SUMA-VOLUMEN
143200        PERFORM 353-ACUMULA-SUMA-VOLUMEN
143300            THRU 353-ACUMULA-SUMA-VOLUMEN-EXIT
143400            VARYING WKS-J FROM 0 BY 1 UNTIL WKS-J > 19
143500*        CALCULA WV-VOL-AVG(WKS-I)
143600        COMPUTE WV-VOL-AVG(WKS-I) ROUNDED = WKS-AUX-SUMA / 20
143700*        ACTUALIZA WV-VOL-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
143800        MOVE 'Y' TO WV-VOL-PRES(WKS-I)
143900*        VERIFICA SI WV-VOL-AVG(WKS-I) = ZERO
144000        IF WV-VOL-AVG(WKS-I) = ZERO
144100*        ACTUALIZA WV-VOL-SIGNAL(WKS-I) CON EL DATO CORRESPONDIENTE.
144200           MOVE 'N' TO WV-VOL-SIGNAL(WKS-I)
144300*        EN CASO CONTRARIO,
144400        ELSE
144500*        CALCULA WKS-AUX-RS
144600           COMPUTE WKS-AUX-RS ROUNDED =
144700                   WV-VOLUME(WKS-I) / WV-VOL-AVG(WKS-I)
144800*        EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
144900           EVALUATE TRUE
145000*        CASO: WKS-AUX-RS > 1.5  MOVE 'H' TO WV-VOL-SIGNAL(WKS-I)
145100              WHEN WKS-AUX-RS > 1.5  MOVE 'H' TO WV-VOL-SIGNAL(WKS-I)
145200*        CASO: WKS-AUX-RS < 0.5  MOVE 'L' TO WV-VOL-SIGNAL(WKS-I)
145300              WHEN WKS-AUX-RS < 0.5  MOVE 'L' TO WV-VOL-SIGNAL(WKS-I)
145400*        CASO: OTHER             MOVE 'N' TO WV-VOL-SIGNAL(WKS-I)
145500              WHEN OTHER             MOVE 'N' TO WV-VOL-SIGNAL(WKS-I)
145600           END-EVALUATE
145700        END-IF
145800     END-IF.
145900 352-CALCULA-UN-VOLUMEN-EXIT. EXIT.
146000
146100*SUMA EL VOLUMEN DE LAS VEINTE VELAS DE LA VENTANA, MISMO PATRON
146200*QUE 332 PERO SOBRE WV-VOLUME EN VEZ DE WV-CLOSE.
146300 353-ACUMULA-SUMA-VOLUMEN SECTION.
146400*     ACUMULA EL CONTADOR.
146500     ADD WV-VOLUME(WKS-I - WKS-J) TO WKS-AUX-SUMA.
146600 353-ACUMULA-SUMA-VOLUMEN-EXIT. EXIT.
146700
146800******************************************************************
146900*   360 - A T R  (PERIODO 14) -- PUBLICA LA COLUMNA IND-ATR      *
147000******************************************************************
147100*RANGO VERDADERO PROMEDIO (WILDER, 14 VELAS), PUBLICADO EN EL
147200*REGISTRO DE SALIDA COMO IND-ATR Y REUTILIZADO LOCALMENTE POR LAS
147300*DOS LINEAS DE SUPERTREND (390/395). EL CALCULO DEL RANGO VERDADERO
147400*SE REPITE AQUI EN 361 EN VEZ DE REUSAR WV-ADX-TR DE LA SECCION 340
147500*PORQUE LA NORMA EXIGE QUE ATR Y ADX/DI SEAN INDEPENDIENTES ENTRE
147600*SI (VER EL BANNER DE LA SECCION 340).
147700 360-CALCULA-ATR SECTION.
147800*     INVOCA LA RUTINA 361-CALCULA-TR
147900     PERFORM 361-CALCULA-TR THRU 361-CALCULA-TR-EXIT
148000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
148100
148200*     ACTUALIZA WKS-RMA-PERIODO CON EL DATO CORRESPONDIENTE.
148300     MOVE 14 TO WKS-RMA-PERIODO
148400*     INVOCA LA RUTINA 362-CARGA-SERIE-TR
148500     PERFORM 362-CARGA-SERIE-TR THRU 362-CARGA-SERIE-TR-EXIT
148600         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
148700*     INVOCA LA RUTINA 910-RUTINA-RMA
148800     PERFORM 910-RUTINA-RMA THRU 910-RUTINA-RMA-EXIT
148900*     INVOCA LA RUTINA 363-RECUPERA-ATR
149000     PERFORM 363-RECUPERA-ATR THRU 363-RECUPERA-ATR-EXIT
149100         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N.
149200 360-CALCULA-ATR-EXIT. EXIT.
149300
149400*MISMA FORMULA DE RANGO VERDADERO QUE 341, DUPLICADA A PROPOSITO
149500*PARA QUE ESTE BLOQUE DE ATR NO DEPENDA DEL CALCULO DE ADX/DI.
149600 361-CALCULA-TR SECTION.
149700*     VERIFICA SI WKS-I = 1
149800     IF WKS-I = 1
149900*        CALCULA WV-TR(WKS-I)
150000        COMPUTE WV-TR(WKS-I) = WV-HIGH(WKS-I) - WV-LOW(WKS-I)
150100*     EN CASO CONTRARIO,
150200     ELSE
150300*        CALCULA WV-TR(WKS-I)
150400        COMPUTE WV-TR(WKS-I) = WV-HIGH(WKS-I) - WV-LOW(WKS-I)
150500*        CALCULA WKS-AUX-PROMEDIO
150600        COMPUTE WKS-AUX-PROMEDIO =
150700                WV-HIGH(WKS-I) - WV-CLOSE(WKS-I - 1)
150800*        VERIFICA SI WKS-AUX-PROMEDIO < ZERO
150900        IF WKS-AUX-PROMEDIO < ZERO
151000*        CALCULA WKS-AUX-PROMEDIO
151100           COMPUTE WKS-AUX-PROMEDIO = WKS-AUX-PROMEDIO * -1
151200        END-IF
151300*        VERIFICA SI WKS-AUX-PROMEDIO > WV-TR(WKS-I)
151400        IF WKS-AUX-PROMEDIO > WV-TR(WKS-I)
151500*        ACTUALIZA WV-TR(WKS-I) CON EL DATO CORRESPONDIENTE.
151600           MOVE WKS-AUX-PROMEDIO TO WV-TR(WKS-I)
151700        END-IF
151800*        CALCULA WKS-AUX-PROMEDIO
151900        COMPUTE WKS-AUX-PROMEDIO =
152000                WV-LOW(WKS-I) - WV-CLOSE(WKS-I - 1)
152100*        VERIFICA SI WKS-AUX-PROMEDIO < ZERO
152200        IF WKS-AUX-PROMEDIO < ZERO
152300*        CALCULA WKS-AUX-PROMEDIO
152400           COMPUTE WKS-AUX-PROMEDIO = WKS-AUX-PROMEDIO * -1
152500        END-IF
152600*        VERIFICA SI WKS-AUX-PROMEDIO > WV-TR(WKS-I)
152700        IF WKS-AUX-PROMEDIO > WV-TR(WKS-I)
152800*        ACTUALIZA WV-TR(WKS-I) CON EL DATO CORRESPONDIENTE.
152900           MOVE WKS-AUX-PROMEDIO TO WV-TR(WKS-I)
153000        END-IF
153100     END-IF.
153200 361-CALCULA-TR-EXIT. EXIT.
153300
153400*EL RANGO VERDADERO PROPIO DE ESTE BLOQUE (WV-TR, NO WV-ADX-TR)
153500*ALIMENTA LA UNICA PASADA DE RMA QUE RESUELVE EL ATR.
153600 362-CARGA-SERIE-TR SECTION.
153700*     ACTUALIZA WKS-SERIE-ENTRADA(WKS-I) CON EL DATO CORRESPONDIENTE
153800     MOVE WV-TR(WKS-I) TO WKS-SERIE-ENTRADA(WKS-I)
153900*     ACTUALIZA WKS-SERIE-PRESENTE(WKS-I) CON EL DATO CORRESPONDIENT
154000     MOVE 'Y'          TO WKS-SERIE-PRESENTE(WKS-I).
154100 362-CARGA-SERIE-TR-EXIT. EXIT.
154200
154300*EL ATR SOLO SE PUBLICA CON 24 VELAS O MAS EN LA SERIE (14 DEL
154400*SUAVIZADO MAS MARGEN); POR DEBAJO DE ESE UMBRAL LAS DOS LINEAS DE
154500*SUPERTREND TAMPOCO TENDRIAN UN ATR CONFIABLE CON QUE TRABAJAR.
154600 363-RECUPERA-ATR SECTION.
154700*     VERIFICA SI WKS-N < 24
154800     IF WKS-N < 24
154900*        ACTUALIZA WV-ATR-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
155000        MOVE 'N' TO WV-ATR-PRES(WKS-I)
155100*     EN CASO CONTRARIO,
155200     ELSE
155300*        ACTUALIZA WV-ATR(WKS-I) CON EL DATO CORRESPONDIENTE.
155400        MOVE WKS-SERIE-SALIDA(WKS-I)    TO WV-ATR(WKS-I)
155500*        ACTUALIZA WV-ATR-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
155600        MOVE WKS-SALIDA-PRESENTE(WKS-I) TO WV-ATR-PRES(WKS-I)
155700     END-IF.
155800 363-RECUPERA-ATR-EXIT. EXIT.
155900
156000******************************************************************
156100*   370 - O B V  (PROMEDIO MOVIL: EMA 21)                        *
156200******************************************************************
156300*VOLUMEN EN BALANCE (ON BALANCE VOLUME): ACUMULADO DESDE EL INICIO
156400*DE LA SERIE, SUMANDO EL VOLUMEN DE LA VELA CUANDO CIERRA AL ALZA Y
156500*RESTANDOLO CUANDO CIERRA A LA BAJA. SU MEDIA MOVIL (EMA 21) SIRVE
156600*PARA DETECTAR CRUCES DE MOMENTO EN EL CALIFICADOR.
156700 370-CALCULA-OBV SECTION.
156800*     INVOCA LA RUTINA 371-CALCULA-UN-OBV
156900     PERFORM 371-CALCULA-UN-OBV THRU 371-CALCULA-UN-OBV-EXIT
157000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
157100
157200*     ACTUALIZA WKS-EMA-PERIODO CON EL DATO CORRESPONDIENTE.
157300     MOVE 21 TO WKS-EMA-PERIODO
157400*     INVOCA LA RUTINA 372-CARGA-SERIE-OBV
157500     PERFORM 372-CARGA-SERIE-OBV THRU 372-CARGA-SERIE-OBV-EXIT
157600         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
157700*     INVOCA LA RUTINA 900-RUTINA-EMA
157800     PERFORM 900-RUTINA-EMA THRU 900-RUTINA-EMA-EXIT
157900*     INVOCA LA RUTINA 373-RECUPERA-OBV-MA
158000     PERFORM 373-RECUPERA-OBV-MA THRU 373-RECUPERA-OBV-MA-EXIT
158100         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N.
158200 370-CALCULA-OBV-EXIT. EXIT.
158300
158400*EL SIGNO DEL OBV DEPENDE SOLO DE LA DIRECCION DEL CIERRE RESPECTO
158500*A LA VELA ANTERIOR (+1 SUBE, -1 BAJA, 0 SIN CAMBIO); LA PRIMERA
158600*VELA DE LA SERIE ARRANCA EL ACUMULADO EN CERO PORQUE NO TIENE
158700*VELA ANTERIOR CONTRA QUE COMPARAR.
158800 371-CALCULA-UN-OBV SECTION.
158900*     VERIFICA SI WKS-I = 1
159000     IF WKS-I = 1
159100*        ACTUALIZA WKS-AUX-SIGNO CON EL DATO CORRESPONDIENTE.
159200        MOVE ZERO TO WKS-AUX-SIGNO
159300*        ACTUALIZA WV-OBV(WKS-I) CON EL DATO CORRESPONDIENTE.
159400        MOVE ZERO TO WV-OBV(WKS-I)
159500*     EN CASO CONTRARIO,
159600     ELSE
159700*        VERIFICA SI WV-CLOSE(WKS-I) > WV-CLOSE(WKS-I - 1)
159800        IF WV-CLOSE(WKS-I) > WV-CLOSE(WKS-I - 1)
159900*        ACTUALIZA WKS-AUX-SIGNO CON EL DATO CORRESPONDIENTE.
160000           MOVE 1 TO WKS-AUX-SIGNO
160100*        EN CASO CONTRARIO,
160200        ELSE IF WV-CLOSE(WKS-I) < WV-CLOSE(WKS-I - 1)
160300*        ACTUALIZA WKS-AUX-SIGNO CON EL DATO CORRESPONDIENTE.
160400           MOVE -1 TO WKS-AUX-SIGNO
160500*        EN CASO CONTRARIO,
160600        ELSE
160700*        ACTUALIZA WKS-AUX-SIGNO CON EL DATO CORRESPONDIENTE.
160800           MOVE ZERO TO WKS-AUX-SIGNO
160900        END-IF
161000*        CALCULA WV-OBV(WKS-I)
161100        COMPUTE WV-OBV(WKS-I) =
161200           WV-OBV(WKS-I - 1) + (WKS-AUX-SIGNO * WV-VOLUME(WKS-I))
161300     END-IF.
161400 371-CALCULA-UN-OBV-EXIT. EXIT.
161500
161600*EL OBV ACUMULADO ALIMENTA LA PASADA DE EMA QUE CALCULA SU PROPIA
161700*MEDIA MOVIL; LA BANDERA DE PRESENCIA SE FUERZA A 'N' ANTES DE LA
161800*VELA 21 PARA QUE LA EMA NO SE PUBLIQUE A MEDIO CALENTAR, AUNQUE EL
161900*OBV CRUDO (SIN MEDIA) SIEMPRE ESTA DISPONIBLE DESDE LA VELA 1.
162000 372-CARGA-SERIE-OBV SECTION.
162100*     ACTUALIZA WKS-SERIE-ENTRADA(WKS-I) CON EL DATO CORRESPONDIENTE
162200     MOVE WV-OBV(WKS-I) TO WKS-SERIE-ENTRADA(WKS-I)
162300*     VERIFICA SI WKS-I < 21
162400     IF WKS-I < 21
162500*        ACTUALIZA WKS-SERIE-PRESENTE(WKS-I) CON EL DATO CORRESPONDIENT
162600        MOVE 'N' TO WKS-SERIE-PRESENTE(WKS-I)
162700*     EN CASO CONTRARIO,
162800     ELSE
162900*        ACTUALIZA WKS-SERIE-PRESENTE(WKS-I) CON EL DATO CORRESPONDIENT
163000        MOVE 'Y' TO WKS-SERIE-PRESENTE(WKS-I)
163100     END-IF.
163200 372-CARGA-SERIE-OBV-EXIT. EXIT.
163300
163400*RECUPERA LA MEDIA MOVIL DEL OBV Y SU BANDERA DE PRESENCIA.
163500 373-RECUPERA-OBV-MA SECTION.
163600*     ACTUALIZA WV-OBV-MA(WKS-I) CON EL DATO CORRESPONDIENTE.
163700     MOVE WKS-SERIE-SALIDA(WKS-I)    TO WV-OBV-MA(WKS-I)
163800*     ACTUALIZA WV-OBV-MA-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
163900     MOVE WKS-SALIDA-PRESENTE(WKS-I) TO WV-OBV-MA-PRES(WKS-I).
164000 373-RECUPERA-OBV-MA-EXIT. EXIT.
164100
164200******************************************************************
164300*   380 - V W A P  (ACUMULADO DESDE EL INICIO DE LA SERIE)       *
164400******************************************************************
164500*PRECIO PROMEDIO PONDERADO POR VOLUMEN, ACUMULADO DESDE EL INICIO
164600*DE LA SERIE (NO ES UNA VENTANA MOVIL). EL ACUMULADOR DE VOLUMEN
164700*(WKS-AUX-SUMA) SE REINICIA ANTES DE RECORRER LA SERIE AUNQUE NO SE
164800*USA DIRECTAMENTE DENTRO DE 381 (LOS ACUMULADORES REALES VIVEN EN
164900*WV-VWAP-NUM/WV-VWAP-DEN, QUE SE ARRASTRAN VELA A VELA).
165000 380-CALCULA-VWAP SECTION.
165100*     ACTUALIZA WKS-AUX-SUMA CON EL DATO CORRESPONDIENTE.
165200     MOVE ZERO TO WKS-AUX-SUMA
165300*     INVOCA LA RUTINA 381-CALCULA-UN-VWAP
165400     PERFORM 381-CALCULA-UN-VWAP THRU 381-CALCULA-UN-VWAP-EXIT
165500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N.
165600 380-CALCULA-VWAP-EXIT. EXIT.
165700
165800*PRECIO TIPICO = (ALTO + BAJO + CIERRE) / 3. EL NUMERADOR ACUMULA
165900*TIPICO*VOLUMEN Y EL DENOMINADOR ACUMULA VOLUMEN, AMBOS DESDE LA
166000*PRIMERA VELA DE LA SERIE; EL VWAP ES SU COCIENTE. SE EXIGEN 20
166100*VELAS DE HISTORIA ANTES DE PUBLICARLO PARA QUE NO SE INFORME UN
166200*VWAP CALCULADO SOBRE UN PUÑADO DE VELAS NO REPRESENTATIVO.
166300 381-CALCULA-UN-VWAP SECTION.
166400*PRECIO TIPICO DE LA VELA, PROMEDIO DE ALTO/BAJO/CIERRE.
166500     COMPUTE WKS-AUX-TIPICO ROUNDED =
166600             (WV-HIGH(WKS-I) + WV-LOW(WKS-I) + WV-CLOSE(WKS-I)) / 3
166700*LOS ACUMULADOS SE ARRASTRAN DESDE LA PRIMERA VELA DE LA SERIE;
166800*LA PRIMERA VELA LOS INICIALIZA EN VEZ DE SUMAR CONTRA UN
166900*ACUMULADO ANTERIOR QUE NO EXISTE.
167000     IF WKS-I = 1
167100*        CALCULA WV-VWAP-NUM(WKS-I)
167200        COMPUTE WV-VWAP-NUM(WKS-I) =
167300                WKS-AUX-TIPICO * WV-VOLUME(WKS-I)
167400*        ACTUALIZA WV-VWAP-DEN(WKS-I) CON EL DATO CORRESPONDIENTE.
167500        MOVE WV-VOLUME(WKS-I) TO WV-VWAP-DEN(WKS-I)
167600*     EN CASO CONTRARIO,
167700     ELSE
167800*        CALCULA WV-VWAP-NUM(WKS-I)
167900        COMPUTE WV-VWAP-NUM(WKS-I) =
168000           WV-VWAP-NUM(WKS-I - 1)
168100              + (WKS-AUX-TIPICO * WV-VOLUME(WKS-I))
168200*        CALCULA WV-VWAP-DEN(WKS-I)
168300        COMPUTE WV-VWAP-DEN(WKS-I) =
168400           WV-VWAP-DEN(WKS-I - 1) + WV-VOLUME(WKS-I)
168500     END-IF
168600*EL VWAP ES EL COCIENTE NUMERADOR/DENOMINADOR, PERO SOLO SE
168700*PUBLICA CON 20 VELAS DE HISTORIA Y DENOMINADOR DISTINTO DE
168800*CERO (VOLUMEN ACUMULADO NULO DARIA DIVISION ENTRE CERO).
168900     IF WKS-I < 20 OR WV-VWAP-DEN(WKS-I) = ZERO
169000*        ACTUALIZA WV-VWAP-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
169100        MOVE 'N' TO WV-VWAP-PRES(WKS-I)
169200*     EN CASO CONTRARIO,
169300     ELSE
169400*        CALCULA WV-VWAP(WKS-I)
169500        COMPUTE WV-VWAP(WKS-I) ROUNDED =
169600                WV-VWAP-NUM(WKS-I) / WV-VWAP-DEN(WKS-I)
169700*        ACTUALIZA WV-VWAP-PRES(WKS-I) CON EL DATO CORRESPONDIENTE.
169800        MOVE 'Y' TO WV-VWAP-PRES(WKS-I)
169900     END-IF.
170000 381-CALCULA-UN-VWAP-EXIT. EXIT.
170100
170200******************************************************************
170300*   390 - S U P E R T R E N D   FACTOR 1.0                       *
170400******************************************************************
170500*PRIMERA LINEA DE SUPERTREND, FACTOR DE ATR 1.0 (MAS SENSIBLE, GIRA
170600*DE TENDENCIA CON MAYOR FRECUENCIA QUE LA SEGUNDA LINEA).
170700 390-CALCULA-SUPERTREND-1 SECTION.
170800*     ACTUALIZA WKS-AUX-FACTOR CON EL DATO CORRESPONDIENTE.
170900     MOVE 1.0 TO WKS-AUX-FACTOR
171000*     INVOCA LA RUTINA 391-CALCULA-UN-ST1
171100     PERFORM 391-CALCULA-UN-ST1 THRU 391-CALCULA-UN-ST1-EXIT
171200         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N.
171300 390-CALCULA-SUPERTREND-1-EXIT. EXIT.
171400
171500*BANDA BASICA SUPERIOR/INFERIOR = PUNTO MEDIO (ALTO+BAJO)/2 MAS O
171600*MENOS FACTOR*ATR. LAS BANDAS FINALES SOLO SE ACERCAN AL PRECIO
171700*(NUNCA SE ALEJAN) MIENTRAS LA TENDENCIA NO CAMBIA DE DIRECCION,
171800*POR ESO SE COMPARAN CONTRA LA BANDA FINAL DE LA VELA ANTERIOR ANTES
171900*DE ACEPTAR LA NUEVA BANDA BASICA. LA DIRECCION CAMBIA DE ALCISTA
172000*('S', SOPORTE) A BAJISTA ('B') CUANDO EL CIERRE PERFORA LA BANDA
172100*INFERIOR VIGENTE, Y VICEVERSA CUANDO PERFORA LA SUPERIOR; LA VELA
172200*PUBLICADA (WV-ST1) ES LA BANDA INFERIOR MIENTRAS LA DIRECCION ES
172300*ALCISTA Y LA SUPERIOR MIENTRAS ES BAJISTA, COMO EN CUALQUIER
172400*SUPERTREND CLASICO.
172500 391-CALCULA-UN-ST1 SECTION.
172600*BANDAS BASICAS: PUNTO MEDIO DE LA VELA MAS/MENOS FACTOR*ATR.
172700     COMPUTE WKS-AUX-HL2 ROUNDED =
172800             (WV-HIGH(WKS-I) + WV-LOW(WKS-I)) / 2
172900*     CALCULA WKS-AUX-BASIC-UP
173000     COMPUTE WKS-AUX-BASIC-UP  ROUNDED =
173100             WKS-AUX-HL2 + (WKS-AUX-FACTOR * WV-ATR(WKS-I))
173200*     CALCULA WKS-AUX-BASIC-LOW
173300     COMPUTE WKS-AUX-BASIC-LOW ROUNDED =
173400             WKS-AUX-HL2 - (WKS-AUX-FACTOR * WV-ATR(WKS-I))
173500*LA PRIMERA VELA DE LA SERIE NO TIENE BANDA ANTERIOR CONTRA QUE
173600*COMPARAR: LA BANDA BASICA SE ACEPTA TAL CUAL Y LA DIRECCION
173700*ARRANCA EN S (SOPORTE/ALCISTA) POR CONVENCION DEL INDICADOR.
173800     IF WKS-I = 1
173900*        ACTUALIZA WV-ST1-UP(WKS-I) CON EL DATO CORRESPONDIENTE.
174000        MOVE WKS-AUX-BASIC-UP  TO WV-ST1-UP(WKS-I)
174100*        ACTUALIZA WV-ST1-LOW(WKS-I) CON EL DATO CORRESPONDIENTE.
174200        MOVE WKS-AUX-BASIC-LOW TO WV-ST1-LOW(WKS-I)
174300*        ACTUALIZA WV-ST1-DIR(WKS-I) CON EL DATO CORRESPONDIENTE.
174400        MOVE 'S'               TO WV-ST1-DIR(WKS-I)
174500*        ACTUALIZA WV-ST1(WKS-I) CON EL DATO CORRESPONDIENTE.
174600        MOVE WV-ST1-LOW(WKS-I) TO WV-ST1(WKS-I)
174700*     EN CASO CONTRARIO,
174800     ELSE
174900*LA BANDA FINAL SUPERIOR SOLO BAJA (SE ACERCA AL PRECIO) O SE
175000*RENUEVA CUANDO EL CIERRE ANTERIOR LA PERFORO; NUNCA SUBE, PARA
175100*QUE EL INDICADOR NO PERSIGA EL PRECIO EN FALSOS REBOTES.
175200        IF WKS-AUX-BASIC-UP < WV-ST1-UP(WKS-I - 1)
175300              OR WV-CLOSE(WKS-I - 1) > WV-ST1-UP(WKS-I - 1)
175400*        ACTUALIZA WV-ST1-UP(WKS-I) CON EL DATO CORRESPONDIENTE.
175500           MOVE WKS-AUX-BASIC-UP TO WV-ST1-UP(WKS-I)
175600*        EN CASO CONTRARIO,
175700        ELSE
175800*        ACTUALIZA WV-ST1-UP(WKS-I) CON EL DATO CORRESPONDIENTE.
175900           MOVE WV-ST1-UP(WKS-I - 1) TO WV-ST1-UP(WKS-I)
176000        END-IF
176100*SIMETRICO PARA LA BANDA FINAL INFERIOR: SOLO SUBE O SE RENUEVA
176200*CUANDO EL CIERRE ANTERIOR LA PERFORO POR DEBAJO.
176300        IF WKS-AUX-BASIC-LOW > WV-ST1-LOW(WKS-I - 1)
176400              OR WV-CLOSE(WKS-I - 1) < WV-ST1-LOW(WKS-I - 1)
176500*        ACTUALIZA WV-ST1-LOW(WKS-I) CON EL DATO CORRESPONDIENTE.
176600           MOVE WKS-AUX-BASIC-LOW TO WV-ST1-LOW(WKS-I)
176700*        EN CASO CONTRARIO,
176800        ELSE
176900*        ACTUALIZA WV-ST1-LOW(WKS-I) CON EL DATO CORRESPONDIENTE.
177000           MOVE WV-ST1-LOW(WKS-I - 1) TO WV-ST1-LOW(WKS-I)
177100        END-IF
177200
177300*CAMBIO DE DIRECCION: DESDE ALCISTA (S) SE PASA A BAJISTA (B)
177400*SI EL CIERRE PERFORA POR DEBAJO LA BANDA INFERIOR VIGENTE;
177500*DESDE BAJISTA SE VUELVE A ALCISTA SI PERFORA POR ENCIMA LA
177600*BANDA SUPERIOR VIGENTE. EN CUALQUIER OTRO CASO SE MANTIENE LA
177700*DIRECCION ANTERIOR.
177800        IF WV-ST1-DIR(WKS-I - 1) = 'S'
177900*        VERIFICA SI WV-CLOSE(WKS-I) NOT > WV-ST1-LOW(WKS-I)
178000           IF WV-CLOSE(WKS-I) NOT > WV-ST1-LOW(WKS-I)
178100*        ACTUALIZA WV-ST1-DIR(WKS-I) CON EL DATO CORRESPONDIENTE.
178200              MOVE 'B' TO WV-ST1-DIR(WKS-I)
178300*        EN CASO CONTRARIO,
178400           ELSE
178500*        ACTUALIZA WV-ST1-DIR(WKS-I) CON EL DATO CORRESPONDIENTE.
178600              MOVE 'S' TO WV-ST1-DIR(WKS-I)
178700           END-IF
178800*        EN CASO CONTRARIO,
178900        ELSE
179000*        VERIFICA SI WV-CLOSE(WKS-I) NOT < WV-ST1-UP(WKS-I)
179100           IF WV-CLOSE(WKS-I) NOT < WV-ST1-UP(WKS-I)
179200*        ACTUALIZA WV-ST1-DIR(WKS-I) CON EL DATO CORRESPONDIENTE.
179300              MOVE 'S' TO WV-ST1-DIR(WKS-I)
179400*        EN CASO CONTRARIO,
179500           ELSE
179600*        ACTUALIZA WV-ST1-DIR(WKS-I) CON EL DATO CORRESPONDIENTE.
179700              MOVE 'B' TO WV-ST1-DIR(WKS-I)
179800           END-IF
179900        END-IF
180000*EL VALOR QUE SE PUBLICA ES LA BANDA INFERIOR MIENTRAS LA
180100*TENDENCIA ES ALCISTA (SIRVE DE SOPORTE) Y LA SUPERIOR MIENTRAS
180200*ES BAJISTA (SIRVE DE RESISTENCIA).
180300        IF WV-ST1-DIR(WKS-I) = 'S'
180400*        ACTUALIZA WV-ST1(WKS-I) CON EL DATO CORRESPONDIENTE.
180500           MOVE WV-ST1-LOW(WKS-I) TO WV-ST1(WKS-I)
180600*        EN CASO CONTRARIO,
180700        ELSE
180800*        ACTUALIZA WV-ST1(WKS-I) CON EL DATO CORRESPONDIENTE.
180900           MOVE WV-ST1-UP(WKS-I)  TO WV-ST1(WKS-I)
181000        END-IF
181100     END-IF.
181200 391-CALCULA-UN-ST1-EXIT. EXIT.
181300
181400******************************************************************
181500*   395 - S U P E R T R E N D   FACTOR 2.0                       *
181600******************************************************************
181700*SEGUNDA LINEA DE SUPERTREND, FACTOR DE ATR 2.0 (MENOS SENSIBLE,
181800*PENSADA PARA CONFIRMAR GIROS DE TENDENCIA DE MAYOR RECORRIDO QUE
181900*LA PRIMERA LINEA).
182000 395-CALCULA-SUPERTREND-2 SECTION.
182100*     ACTUALIZA WKS-AUX-FACTOR CON EL DATO CORRESPONDIENTE.
182200     MOVE 2.0 TO WKS-AUX-FACTOR
182300*     INVOCA LA RUTINA 396-CALCULA-UN-ST2
182400     PERFORM 396-CALCULA-UN-ST2 THRU 396-CALCULA-UN-ST2-EXIT
182500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N.
182600 395-CALCULA-SUPERTREND-2-EXIT. EXIT.
182700
182800*MISMA LOGICA QUE 391-CALCULA-UN-ST1, SOLO CAMBIA EL FACTOR DE ATR
182900*(2.0 EN VEZ DE 1.0) Y LOS CAMPOS DE SALIDA (WV-ST2-*).
183000 396-CALCULA-UN-ST2 SECTION.
183100*     CALCULA WKS-AUX-HL2
183200     COMPUTE WKS-AUX-HL2 ROUNDED =
183300             (WV-HIGH(WKS-I) + WV-LOW(WKS-I)) / 2
183400*     CALCULA WKS-AUX-BASIC-UP
183500     COMPUTE WKS-AUX-BASIC-UP  ROUNDED =
183600             WKS-AUX-HL2 + (WKS-AUX-FACTOR * WV-ATR(WKS-I))
183700*     CALCULA WKS-AUX-BASIC-LOW
183800     COMPUTE WKS-AUX-BASIC-LOW ROUNDED =
183900             WKS-AUX-HL2 - (WKS-AUX-FACTOR * WV-ATR(WKS-I))
184000*     VERIFICA SI WKS-I = 1
184100     IF WKS-I = 1
184200*        ACTUALIZA WV-ST2-UP(WKS-I) CON EL DATO CORRESPONDIENTE.
184300        MOVE WKS-AUX-BASIC-UP  TO WV-ST2-UP(WKS-I)
184400*        ACTUALIZA WV-ST2-LOW(WKS-I) CON EL DATO CORRESPONDIENTE.
184500        MOVE WKS-AUX-BASIC-LOW TO WV-ST2-LOW(WKS-I)
184600*        ACTUALIZA WV-ST2-DIR(WKS-I) CON EL DATO CORRESPONDIENTE.
184700        MOVE 'S'               TO WV-ST2-DIR(WKS-I)
184800*        ACTUALIZA WV-ST2(WKS-I) CON EL DATO CORRESPONDIENTE.
184900        MOVE WV-ST2-LOW(WKS-I) TO WV-ST2(WKS-I)
185000*     EN CASO CONTRARIO,
185100     ELSE
185200*        VERIFICA SI WKS-AUX-BASIC-UP < WV-ST2-UP(WKS-I - 1)
185300        IF WKS-AUX-BASIC-UP < WV-ST2-UP(WKS-I - 1)
185400              OR WV-CLOSE(WKS-I - 1) > WV-ST2-UP(WKS-I - 1)
185500*        ACTUALIZA WV-ST2-UP(WKS-I) CON EL DATO CORRESPONDIENTE.
185600           MOVE WKS-AUX-BASIC-UP TO WV-ST2-UP(WKS-I)
185700*        EN CASO CONTRARIO,
185800        ELSE
185900*        ACTUALIZA WV-ST2-UP(WKS-I) CON EL DATO CORRESPONDIENTE.
186000           MOVE WV-ST2-UP(WKS-I - 1) TO WV-ST2-UP(WKS-I)
186100        END-IF
186200*        VERIFICA SI WKS-AUX-BASIC-LOW > WV-ST2-LOW(WKS-I - 1)
186300        IF WKS-AUX-BASIC-LOW > WV-ST2-LOW(WKS-I - 1)
186400              OR WV-CLOSE(WKS-I - 1) < WV-ST2-LOW(WKS-I - 1)
186500*        ACTUALIZA WV-ST2-LOW(WKS-I) CON EL DATO CORRESPONDIENTE.
186600           MOVE WKS-AUX-BASIC-LOW TO WV-ST2-LOW(WKS-I)
186700*        EN CASO CONTRARIO,
186800        ELSE
186900*        ACTUALIZA WV-ST2-LOW(WKS-I) CON EL DATO CORRESPONDIENTE.
187000           MOVE WV-ST2-LOW(WKS-I - 1) TO WV-ST2-LOW(WKS-I)
187100        END-IF
187200
187300*        VERIFICA SI WV-ST2-DIR(WKS-I - 1) = 'S'
187400        IF WV-ST2-DIR(WKS-I - 1) = 'S'
187500*        VERIFICA SI WV-CLOSE(WKS-I) NOT > WV-ST2-LOW(WKS-I)
187600           IF WV-CLOSE(WKS-I) NOT > WV-ST2-LOW(WKS-I)
187700*        ACTUALIZA WV-ST2-DIR(WKS-I) CON EL DATO CORRESPONDIENTE.
187800              MOVE 'B' TO WV-ST2-DIR(WKS-I)
187900*        EN CASO CONTRARIO,
188000           ELSE
188100*        ACTUALIZA WV-ST2-DIR(WKS-I) CON EL DATO CORRESPONDIENTE.
188200              MOVE 'S' TO WV-ST2-DIR(WKS-I)
188300           END-IF
188400*        EN CASO CONTRARIO,
188500        ELSE
188600*        VERIFICA SI WV-CLOSE(WKS-I) NOT < WV-ST2-UP(WKS-I)
188700           IF WV-CLOSE(WKS-I) NOT < WV-ST2-UP(WKS-I)
188800*        ACTUALIZA WV-ST2-DIR(WKS-I) CON EL DATO CORRESPONDIENTE.
188900              MOVE 'S' TO WV-ST2-DIR(WKS-I)
189000*        EN CASO CONTRARIO,
189100           ELSE
189200*        ACTUALIZA WV-ST2-DIR(WKS-I) CON EL DATO CORRESPONDIENTE.
189300              MOVE 'B' TO WV-ST2-DIR(WKS-I)
189400           END-IF
189500        END-IF
189600*        VERIFICA SI WV-ST2-DIR(WKS-I) = 'S'
189700        IF WV-ST2-DIR(WKS-I) = 'S'
189800*        ACTUALIZA WV-ST2(WKS-I) CON EL DATO CORRESPONDIENTE.
189900           MOVE WV-ST2-LOW(WKS-I) TO WV-ST2(WKS-I)
190000*        EN CASO CONTRARIO,
190100        ELSE
190200*        ACTUALIZA WV-ST2(WKS-I) CON EL DATO CORRESPONDIENTE.
190300           MOVE WV-ST2-UP(WKS-I)  TO WV-ST2(WKS-I)
190400        END-IF
190500     END-IF.
190600 396-CALCULA-UN-ST2-EXIT. EXIT.
190700
190800******************************************************************
190900*   500 - E S C R I B E   U N   R E G I S T R O   D E            *
191000*         I N D I C A D O R E S   P O R   V E L A                *
191100******************************************************************
191200*ARMA UN REGISTRO DE INDICATORS POR CADA VELA DE LA SERIE YA
191300*PROCESADA. CADA GRUPO DE CAMPOS SE MUEVE SOLO SI SU BANDERA DE
191400*PRESENCIA ESTA EN 'Y'; LOS QUE AUN ESTAN EN CALENTAMIENTO SE DEJAN
191500*EN CERO/ESPACIOS POR LA INITIALIZE INICIAL, PARA QUE SENCAL1 Y
191600*HISCAL1 SEPAN DISTINGUIR "INDICADOR EN CERO" DE "INDICADOR AUN NO
191700*DISPONIBLE" SIN TENER QUE RECALCULAR NADA. EL OBV CRUDO Y LAS DOS
191800*LINEAS DE SUPERTREND SE PUBLICAN SIEMPRE PORQUE NO TIENEN PERIODO
191900*DE CALENTAMIENTO PROPIO.
192000 500-ESCRIBE-INDICADORES SECTION.
192100*LA INITIALIZE DEJA TODO EL REGISTRO EN CERO/ESPACIOS ANTES DE
192200*MOVER LOS INDICADORES YA DISPONIBLES; LOS QUE AUN ESTAN EN
192300*CALENTAMIENTO QUEDAN ASI, SIN TOCAR, PARA QUE SENCAL1/HISCAL1
192400*LOS DISTINGAN DE UN INDICADOR QUE DIO CERO COMO RESULTADO.
192500     INITIALIZE REG-INDICATS
192600*     ACTUALIZA IND-CANDLE-ID CON EL DATO CORRESPONDIENTE.
192700     MOVE WV-ID(WKS-I)          TO IND-CANDLE-ID
192800*RSI Y SU EMA DE SENAL.
192900     IF WV-RSI-PRES(WKS-I) = 'Y'
193000*        ACTUALIZA IND-RSI CON EL DATO CORRESPONDIENTE.
193100        MOVE WV-RSI(WKS-I)      TO IND-RSI
193200     END-IF
193300*     VERIFICA SI WV-RSI-EMA-PRES(WKS-I) = 'Y'
193400     IF WV-RSI-EMA-PRES(WKS-I) = 'Y'
193500*        ACTUALIZA IND-RSI-EMA CON EL DATO CORRESPONDIENTE.
193600        MOVE WV-RSI-EMA(WKS-I)  TO IND-RSI-EMA
193700     END-IF
193800*MACD: LA LINEA SE PUBLICA DESDE LA VELA 31; SENAL E HISTOGRAMA
193900*SOLO CUANDO LA SENAL YA CALENTO, DE AHI EL IF ANIDADO.
194000     IF WV-MACD-LINE-PRES(WKS-I) = 'Y'
194100*        ACTUALIZA IND-MACD-LINE CON EL DATO CORRESPONDIENTE.
194200        MOVE WV-MACD-LINE(WKS-I)   TO IND-MACD-LINE
194300     END-IF
194400*     VERIFICA SI WV-MACD-SIGNAL-PRES(WKS-I) = 'Y'
194500     IF WV-MACD-SIGNAL-PRES(WKS-I) = 'Y'
194600*        ACTUALIZA IND-MACD-SIGNAL CON EL DATO CORRESPONDIENTE.
194700        MOVE WV-MACD-SIGNAL(WKS-I) TO IND-MACD-SIGNAL
194800*        ACTUALIZA IND-MACD-HIST CON EL DATO CORRESPONDIENTE.
194900        MOVE WV-MACD-HIST(WKS-I)   TO IND-MACD-HIST
195000     END-IF
195100*ADX/DI: LAS TRES LINEAS SE PUBLICAN JUNTAS, COMPARTEN EL MISMO
195200*CALENTAMIENTO DE 14 VELAS.
195300     IF WV-ADX-PRES(WKS-I) = 'Y'
195400*        ACTUALIZA IND-ADX CON EL DATO CORRESPONDIENTE.
195500        MOVE WV-ADX(WKS-I)      TO IND-ADX
195600*        ACTUALIZA IND-DI-PLUS CON EL DATO CORRESPONDIENTE.
195700        MOVE WV-DI-PLUS(WKS-I)  TO IND-DI-PLUS
195800*        ACTUALIZA IND-DI-MINUS CON EL DATO CORRESPONDIENTE.
195900        MOVE WV-DI-MINUS(WKS-I) TO IND-DI-MINUS
196000     END-IF
196100*EL OBV CRUDO NO TIENE CALENTAMIENTO (SE PUBLICA SIEMPRE); SU
196200*MEDIA MOVIL SI LO TIENE.
196300     MOVE WV-OBV(WKS-I)         TO IND-OBV
196400*     VERIFICA SI WV-OBV-MA-PRES(WKS-I) = 'Y'
196500     IF WV-OBV-MA-PRES(WKS-I) = 'Y'
196600*        ACTUALIZA IND-OBV-MA CON EL DATO CORRESPONDIENTE.
196700        MOVE WV-OBV-MA(WKS-I)   TO IND-OBV-MA
196800     END-IF
196900*LAS TRES EMA DE LA PILA DE TENDENCIA SOLO SE PUBLICAN DESDE LA
197000*VELA 250 (VER 321/322/323), CADA UNA CON SU PROPIA BANDERA.
197100     IF WV-EMA44-PRES(WKS-I) = 'Y'
197200*        ACTUALIZA IND-EMA-44 CON EL DATO CORRESPONDIENTE.
197300        MOVE WV-EMA44(WKS-I)    TO IND-EMA-44
197400     END-IF
197500*     VERIFICA SI WV-EMA100-PRES(WKS-I) = 'Y'
197600     IF WV-EMA100-PRES(WKS-I) = 'Y'
197700*        ACTUALIZA IND-EMA-100 CON EL DATO CORRESPONDIENTE.
197800        MOVE WV-EMA100(WKS-I)   TO IND-EMA-100
197900     END-IF
198000*     VERIFICA SI WV-EMA200-PRES(WKS-I) = 'Y'
198100     IF WV-EMA200-PRES(WKS-I) = 'Y'
198200*        ACTUALIZA IND-EMA-200 CON EL DATO CORRESPONDIENTE.
198300        MOVE WV-EMA200(WKS-I)   TO IND-EMA-200
198400     END-IF
198500*LAS SEIS BANDAS DE BOLLINGER MAS EL SQUEEZE Y LA CLASE DE
198600*POSICION SE PUBLICAN JUNTAS, TODAS BAJO LA MISMA BANDERA.
198700     IF WV-BB-PRES(WKS-I) = 'Y'
198800*        ACTUALIZA IND-BB-BASIS CON EL DATO CORRESPONDIENTE.
198900        MOVE WV-BB-BASIS(WKS-I) TO IND-BB-BASIS
199000*        ACTUALIZA IND-BB-UPPER-1 CON EL DATO CORRESPONDIENTE.
199100        MOVE WV-BB-UP1(WKS-I)   TO IND-BB-UPPER-1
199200*        ACTUALIZA IND-BB-UPPER-2 CON EL DATO CORRESPONDIENTE.
199300        MOVE WV-BB-UP2(WKS-I)   TO IND-BB-UPPER-2
199400*        ACTUALIZA IND-BB-UPPER-3 CON EL DATO CORRESPONDIENTE.
199500        MOVE WV-BB-UP3(WKS-I)   TO IND-BB-UPPER-3
199600*        ACTUALIZA IND-BB-LOWER-1 CON EL DATO CORRESPONDIENTE.
199700        MOVE WV-BB-LOW1(WKS-I)  TO IND-BB-LOWER-1
199800*        ACTUALIZA IND-BB-LOWER-2 CON EL DATO CORRESPONDIENTE.
199900        MOVE WV-BB-LOW2(WKS-I)  TO IND-BB-LOWER-2
200000*        ACTUALIZA IND-BB-LOWER-3 CON EL DATO CORRESPONDIENTE.
200100        MOVE WV-BB-LOW3(WKS-I)  TO IND-BB-LOWER-3
200200*        ACTUALIZA IND-BB-SQUEEZE CON EL DATO CORRESPONDIENTE.
200300        MOVE WV-BB-SQUEEZE(WKS-I)  TO IND-BB-SQUEEZE
200400*        ACTUALIZA IND-BB-POSITION CON EL DATO CORRESPONDIENTE.
200500        MOVE WV-BB-POSITION(WKS-I) TO IND-BB-POSITION
200600     END-IF
200700*VWAP.
200800     IF WV-VWAP-PRES(WKS-I) = 'Y'
200900*        ACTUALIZA IND-VWAP CON EL DATO CORRESPONDIENTE.
201000        MOVE WV-VWAP(WKS-I)     TO IND-VWAP
201100     END-IF
201200*ATR.
201300     IF WV-ATR-PRES(WKS-I) = 'Y'
201400*        ACTUALIZA IND-ATR CON EL DATO CORRESPONDIENTE.
201500        MOVE WV-ATR(WKS-I)      TO IND-ATR
201600     END-IF
201700*CLASE DE VOLUMEN Y SU PROMEDIO DE VENTANA.
201800     IF WV-VOL-PRES(WKS-I) = 'Y'
201900*        ACTUALIZA IND-VOL-AVG CON EL DATO CORRESPONDIENTE.
202000        MOVE WV-VOL-AVG(WKS-I)    TO IND-VOL-AVG
202100*        ACTUALIZA IND-VOL-SIGNAL CON EL DATO CORRESPONDIENTE.
202200        MOVE WV-VOL-SIGNAL(WKS-I) TO IND-VOL-SIGNAL
202300     END-IF
202400*LAS DOS LINEAS DE SUPERTREND NO TIENEN CALENTAMIENTO PROPIO
202500*(ARRANCAN DESDE LA PRIMERA VELA DE LA SERIE) Y SE PUBLICAN
202600*SIEMPRE.
202700     MOVE WV-ST1(WKS-I)         TO IND-ST-1
202800*     ACTUALIZA IND-ST-2 CON EL DATO CORRESPONDIENTE.
202900     MOVE WV-ST2(WKS-I)         TO IND-ST-2
203000
203100*     ESCRIBE REG-INDICATS EN EL ARCHIVO DE SALIDA.
203200     WRITE REG-INDICATS
203300*     VERIFICA SI FS-INDICATORS NOT = 0
203400     IF FS-INDICATORS NOT = 0
203500*        DESPLIEGA EL MENSAJE EN CONSOLA.
203600        DISPLAY "*********************************************"
203700*        DESPLIEGA EL MENSAJE EN CONSOLA.
203800        DISPLAY "* ERROR AL ESCRIBIR EL ARCHIVO INDICATORS   *"
203900*        DESPLIEGA EL MENSAJE EN CONSOLA.
204000        DISPLAY "* FILE STATUS                    : " FS-INDICATORS
204100*        DESPLIEGA EL MENSAJE EN CONSOLA.
204200        DISPLAY "*********************************************"
204300*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
204400        MOVE 91 TO RETURN-CODE
204500*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
204600        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
204700*        FINALIZA LA EJECUCION DEL PROGRAMA.
204800        STOP RUN
204900*     EN CASO CONTRARIO,
205000     ELSE
205100*        INCREMENTA WKS-INDICADORES-ESCRITOS
205200        ADD 1 TO WKS-INDICADORES-ESCRITOS
205300     END-IF.
205400 500-ESCRIBE-INDICADORES-EXIT. EXIT.
205500
205600******************************************************************
205700*   900/910 - RUTINAS GENERICAS DE PROMEDIO EXPONENCIAL (EMA) Y  *
205800*             SUAVIZADO DE WILDER (RMA) SOBRE LAS TABLAS DE      *
205900*             TRABAJO WKS-SERIE-ENTRADA / WKS-SERIE-SALIDA.      *
206000******************************************************************
206100*RUTINA GENERICA DE PROMEDIO MOVIL EXPONENCIAL: RECIBE EL PERIODO
206200*EN WKS-EMA-PERIODO Y LA SERIE DE ENTRADA EN WKS-SERIE-ENTRADA,
206300*DEVUELVE LA SERIE SUAVIZADA EN WKS-SERIE-SALIDA. EL FACTOR DE
206400*SUAVIZADO K = 2/(PERIODO+1) ES LA FORMULA ESTANDAR DE LA EMA;
206500*CUALQUIER INDICADOR QUE NECESITE UNA EMA (RSI, MACD, PILA DE EMA,
206600*OBV) REUTILIZA ESTA MISMA RUTINA CAMBIANDO SOLO EL PERIODO Y LA
206700*SERIE DE ENTRADA ANTES DE INVOCARLA.
206800 900-RUTINA-EMA SECTION.
206900*     CALCULA WKS-EMA-K
207000     COMPUTE WKS-EMA-K ROUNDED = 2 / (WKS-EMA-PERIODO + 1)
207100*     ACTUALIZA WKS-EMA-INICIO-YA CON EL DATO CORRESPONDIENTE.
207200     MOVE 'N' TO WKS-EMA-INICIO-YA
207300*     INVOCA LA RUTINA 901-EMA-UN-PUNTO
207400     PERFORM 901-EMA-UN-PUNTO THRU 901-EMA-UN-PUNTO-EXIT
207500         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-N.
207600 900-RUTINA-EMA-EXIT. EXIT.
207700
207800*EL PRIMER VALOR PRESENTE DE LA SERIE DE ENTRADA SE COPIA TAL CUAL
207900*COMO PRIMER VALOR DE SALIDA (NO HAY VALOR ANTERIOR CONTRA QUE
208000*PROMEDIAR); DE AHI EN ADELANTE, SALIDA = (ENTRADA*K) + (ANTERIOR *
208100*(1-K)). SI LA ENTRADA NO ESTA PRESENTE EN ESA POSICION (SERIE CON
208200*HUECOS DE CALENTAMIENTO), LA SALIDA TAMPOCO SE MARCA PRESENTE.
208300 901-EMA-UN-PUNTO SECTION.
208400*SI EL PUNTO DE ENTRADA NO ESTA PRESENTE (SERIE AUN EN SU PROPIO
208500*CALENTAMIENTO), EL DE SALIDA TAMPOCO SE PUBLICA.
208600     IF WKS-SERIE-PRESENTE(WKS-J) = 'N'
208700*        ACTUALIZA WKS-SALIDA-PRESENTE(WKS-J) CON EL DATO CORRESPONDIEN
208800        MOVE 'N' TO WKS-SALIDA-PRESENTE(WKS-J)
208900*     EN CASO CONTRARIO,
209000     ELSE
209100*EL PRIMER PUNTO PRESENTE DE LA SERIE ARRANCA LA EMA CON SU
209200*PROPIO VALOR (NO HAY EMA ANTERIOR CONTRA QUE PROMEDIAR).
209300        IF WKS-EMA-INICIO-YA = 'N'
209400*        ACTUALIZA WKS-SERIE-SALIDA(WKS-J) CON EL DATO CORRESPONDIENTE.
209500           MOVE WKS-SERIE-ENTRADA(WKS-J) TO WKS-SERIE-SALIDA(WKS-J)
209600*        ACTUALIZA WKS-EMA-INICIO-YA CON EL DATO CORRESPONDIENTE.
209700           MOVE 'Y' TO WKS-EMA-INICIO-YA
209800*        EN CASO CONTRARIO,
209900        ELSE
210000*FORMULA ESTANDAR: SALIDA = (ENTRADA*K) + (EMA ANTERIOR*(1-K)).
210100           COMPUTE WKS-SERIE-SALIDA(WKS-J) ROUNDED =
210200              (WKS-SERIE-ENTRADA(WKS-J) * WKS-EMA-K)
210300              + (WKS-EMA-ANTERIOR * (1 - WKS-EMA-K))
210400        END-IF
210500*        ACTUALIZA WKS-EMA-ANTERIOR CON EL DATO CORRESPONDIENTE.
210600        MOVE WKS-SERIE-SALIDA(WKS-J) TO WKS-EMA-ANTERIOR
210700*        ACTUALIZA WKS-SALIDA-PRESENTE(WKS-J) CON EL DATO CORRESPONDIEN
210800        MOVE 'Y' TO WKS-SALIDA-PRESENTE(WKS-J)
210900     END-IF.
211000 901-EMA-UN-PUNTO-EXIT. EXIT.
211100
211200*RUTINA GENERICA DE SUAVIZADO DE WILDER (RUNNING MOVING AVERAGE):
211300*RECIBE EL PERIODO EN WKS-RMA-PERIODO. A DIFERENCIA DE LA EMA, LA
211400*RMA NO ARRANCA CON EL PRIMER VALOR DE LA SERIE SINO CON EL
211500*PROMEDIO ARITMETICO SIMPLE DE LAS PRIMERAS "PERIODO" POSICIONES;
211600*SOLO A PARTIR DE AHI EMPIEZA A SUAVIZAR CON ALPHA = 1/PERIODO.
211700*ESTA RUTINA LA USAN RSI, ADX/DI Y ATR.
211800 910-RUTINA-RMA SECTION.
211900*     CALCULA WKS-RMA-ALPHA
212000     COMPUTE WKS-RMA-ALPHA ROUNDED = 1 / WKS-RMA-PERIODO
212100*     ACTUALIZA WKS-RMA-SUMA CON EL DATO CORRESPONDIENTE.
212200     MOVE ZERO TO WKS-RMA-SUMA
212300*     ACTUALIZA WKS-RMA-CONTADOR CON EL DATO CORRESPONDIENTE.
212400     MOVE ZERO TO WKS-RMA-CONTADOR
212500*     ACTUALIZA WKS-RMA-INICIO-YA CON EL DATO CORRESPONDIENTE.
212600     MOVE 'N'  TO WKS-RMA-INICIO-YA
212700*     INVOCA LA RUTINA 911-RMA-UN-PUNTO
212800     PERFORM 911-RMA-UN-PUNTO THRU 911-RMA-UN-PUNTO-EXIT
212900         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-N.
213000 910-RUTINA-RMA-EXIT. EXIT.
213100
213200*MIENTRAS NO SE COMPLETA LA VENTANA DE ARRANQUE, SOLO SE ACUMULA LA
213300*SUMA Y LA SALIDA QUEDA SIN PUBLICAR ('N'); AL LLEGAR A "PERIODO"
213400*POSICIONES SE PUBLICA EL PROMEDIO ARITMETICO SIMPLE COMO PRIMER
213500*VALOR DE RMA Y DE AHI EN ADELANTE CADA PUNTO SE SUAVIZA CONTRA EL
213600*ANTERIOR CON ALPHA = 1/PERIODO (FORMULA DE WILDER, NO LA DE LA
213700*EMA CLASICA: EL PESO DEL VALOR NUEVO ES MAS BAJO).
213800 911-RMA-UN-PUNTO SECTION.
213900*MIENTRAS NO SE COMPLETA LA VENTANA DE ARRANQUE SOLO SE ACUMULA:
214000*NO HAY SALIDA PUBLICABLE TODAVIA.
214100     IF WKS-RMA-INICIO-YA = 'N'
214200*        INCREMENTA WKS-RMA-CONTADOR
214300        ADD 1 TO WKS-RMA-CONTADOR
214400*        INCREMENTA WKS-RMA-SUMA
214500        ADD WKS-SERIE-ENTRADA(WKS-J) TO WKS-RMA-SUMA
214600*        VERIFICA SI WKS-RMA-CONTADOR < WKS-RMA-PERIODO
214700        IF WKS-RMA-CONTADOR < WKS-RMA-PERIODO
214800*        ACTUALIZA WKS-SALIDA-PRESENTE(WKS-J) CON EL DATO CORRESPONDIEN
214900           MOVE 'N' TO WKS-SALIDA-PRESENTE(WKS-J)
215000*        EN CASO CONTRARIO,
215100        ELSE
215200*AL COMPLETAR EL PERIODO, EL PRIMER VALOR DE RMA ES EL PROMEDIO
215300*ARITMETICO SIMPLE DE LA VENTANA (NO UNA EMA).
215400           COMPUTE WKS-SERIE-SALIDA(WKS-J) ROUNDED =
215500                   WKS-RMA-SUMA / WKS-RMA-PERIODO
215600*        ACTUALIZA WKS-RMA-ANTERIOR CON EL DATO CORRESPONDIENTE.
215700           MOVE WKS-SERIE-SALIDA(WKS-J) TO WKS-RMA-ANTERIOR
215800*        ACTUALIZA WKS-SALIDA-PRESENTE(WKS-J) CON EL DATO CORRESPONDIEN
215900           MOVE 'Y' TO WKS-SALIDA-PRESENTE(WKS-J)
216000*        ACTUALIZA WKS-RMA-INICIO-YA CON EL DATO CORRESPONDIENTE.
216100           MOVE 'Y' TO WKS-RMA-INICIO-YA
216200        END-IF
216300*     EN CASO CONTRARIO,
216400     ELSE
216500*DE AHI EN ADELANTE, SUAVIZADO DE WILDER: NUEVO = ANTERIOR +
216600*ALPHA*(ENTRADA - ANTERIOR), CON ALPHA = 1/PERIODO.
216700        COMPUTE WKS-SERIE-SALIDA(WKS-J) ROUNDED =
216800           WKS-RMA-ANTERIOR
216900           + (WKS-RMA-ALPHA
217000*               (WKS-SERIE-ENTRADA(WKS-J) - WKS-RMA-ANTERIOR))
217100*        ACTUALIZA WKS-RMA-ANTERIOR CON EL DATO CORRESPONDIENTE.
217200        MOVE WKS-SERIE-SALIDA(WKS-J) TO WKS-RMA-ANTERIOR
217300*        ACTUALIZA WKS-SALIDA-PRESENTE(WKS-J) CON EL DATO CORRESPONDIEN
217400        MOVE 'Y' TO WKS-SALIDA-PRESENTE(WKS-J)
217500     END-IF.
217600 911-RMA-UN-PUNTO-EXIT. EXIT.
217700
217800*RUTINA GENERICA DE RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON.
217900*ESTE TALLER NO CUENTA CON FUNCTION SQRT EN SU COMPILADOR, POR LO
218000*QUE LA DESVIACION ESTANDAR DE LAS BANDAS DE BOLLINGER SE OBTIENE
218100*POR APROXIMACIONES SUCESIVAS (10 ITERACIONES SON SUFICIENTES
218200*PARA LA PRECISION DE CUATRO DECIMALES QUE MANEJA EL PROGRAMA).
218300 920-RAIZ-CUADRADA SECTION.
218400*UNA VARIANZA NULA O NEGATIVA (NO DEBERIA OCURRIR, PERO SE
218500*PROTEGE IGUAL) DA RAIZ CERO SIN ENTRAR A ITERAR.
218600     IF WKS-AUX-RAIZ-ENTRA NOT > ZERO
218700*        ACTUALIZA WKS-AUX-RAIZ-SALE CON EL DATO CORRESPONDIENTE.
218800        MOVE ZERO TO WKS-AUX-RAIZ-SALE
218900*     EN CASO CONTRARIO,
219000     ELSE
219100*LA PRIMERA APROXIMACION ES EL PROPIO VALOR DE ENTRADA; DOCE
219200*ITERACIONES BASTAN PARA CONVERGER A LOS CUATRO DECIMALES QUE
219300*MANEJA EL PROGRAMA.
219400        MOVE WKS-AUX-RAIZ-ENTRA TO WKS-AUX-RAIZ-PREV
219500*        INVOCA LA RUTINA 921-UNA-ITERACION-NEWTON
219600        PERFORM 921-UNA-ITERACION-NEWTON
219700            THRU 921-UNA-ITERACION-NEWTON-EXIT
219800            VARYING WKS-RAIZ-ITERACION FROM 1 BY 1
219900            UNTIL WKS-RAIZ-ITERACION > 12
220000*        ACTUALIZA WKS-AUX-RAIZ-SALE CON EL DATO CORRESPONDIENTE.
220100        MOVE WKS-AUX-RAIZ-PREV TO WKS-AUX-RAIZ-SALE
220200     END-IF.
220300 920-RAIZ-CUADRADA-EXIT. EXIT.
220400
220500*NUEVA APROXIMACION = (ANTERIOR + VALOR/ANTERIOR) / 2.
220600 921-UNA-ITERACION-NEWTON SECTION.
220700*     CALCULA WKS-AUX-RAIZ-SALE
220800     COMPUTE WKS-AUX-RAIZ-SALE ROUNDED =
220900             (WKS-AUX-RAIZ-PREV
221000              + (WKS-AUX-RAIZ-ENTRA / WKS-AUX-RAIZ-PREV)) / 2
221100*     ACTUALIZA WKS-AUX-RAIZ-PREV CON EL DATO CORRESPONDIENTE.
221200     MOVE WKS-AUX-RAIZ-SALE TO WKS-AUX-RAIZ-PREV.
221300 921-UNA-ITERACION-NEWTON-EXIT. EXIT.
221400
221500******************************************************************
221600*RESUMEN DE FIN DE CORRIDA PARA EL LISTADO DE SALIDA (SYSOUT): TRES
221700*CONTADORES ACUMULADOS A LO LARGO DE TODO EL PROCESO (SERIES,
221800*VELAS LEIDAS Y REGISTROS DE INDICADORES ESCRITOS), CADA UNO CON SU
221900*PROPIA MASCARA DE EDICION PARA EL DISPLAY.
222000 600-ESTADISTICAS SECTION.
222100*     DESPLIEGA EL MENSAJE EN CONSOLA.
222200     DISPLAY "**********************************************************"
222300*     DESPLIEGA EL MENSAJE EN CONSOLA.
222400     DISPLAY "*                  E S T A D I S T I C A S               *"
222500*     DESPLIEGA EL MENSAJE EN CONSOLA.
222600     DISPLAY "**********************************************************"
222700*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
222800     MOVE ZEROS              TO WKS-MASCARA
222900*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
223000     MOVE WKS-SERIES-LEIDAS  TO WKS-MASCARA
223100*     DESPLIEGA EL MENSAJE EN CONSOLA.
223200     DISPLAY "TOTAL SERIES SIMBOLO/TEMPORALIDAD PROCESADAS : "
223300             WKS-MASCARA
223400*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
223500     MOVE ZEROS              TO WKS-MASCARA
223600*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
223700     MOVE WKS-VELAS-LEIDAS   TO WKS-MASCARA
223800*     DESPLIEGA EL MENSAJE EN CONSOLA.
223900     DISPLAY "TOTAL VELAS LEIDAS DE CANDLES                : "
224000             WKS-MASCARA
224100*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
224200     MOVE ZEROS                    TO WKS-MASCARA
224300*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
224400     MOVE WKS-INDICADORES-ESCRITOS TO WKS-MASCARA
224500*     DESPLIEGA EL MENSAJE EN CONSOLA.
224600     DISPLAY "TOTAL REGISTROS ESCRITOS EN INDICATORS       : "
224700             WKS-MASCARA
224800*     DESPLIEGA EL MENSAJE EN CONSOLA.
224900     DISPLAY "**********************************************************".
225000 600-ESTADISTICAS-EXIT. EXIT.
225100
225200*CIERRE CONJUNTO DE LOS DOS ARCHIVOS. SE INVOCA TANTO AL TERMINAR
225300*NORMALMENTE COMO DESDE CUALQUIER SALIDA POR ERROR DE FILE STATUS,
225400*PARA NO DEJAR ARCHIVOS ABIERTOS EN UN STOP RUN ANTICIPADO.
225500 700-CIERRA-ARCHIVOS SECTION.
225600     CLOSE CANDLES, INDICATORS.
225700 700-CIERRA-ARCHIVOS-EXIT. EXIT.
225800
