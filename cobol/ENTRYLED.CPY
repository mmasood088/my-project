000100******************************************************************
000200*    COPY        : ENTRYLED                                      *
000300*    APLICACION  : CALIFICACION DE SENALES DE MERCADO            *
000400*    DESCRIPCION : BITACORA DE ENTRADAS (POSICIONES) ABIERTAS A  *
000500*                : PARTIR DE SENALES BUY-FAMILY. ENTRADA/SALIDA  *
000600*                : (REWRITE) DE ENTCAL1.                         *
000700*    FECHA       : 07/02/2024                                    *
000800*    PROGRAMADOR : ERICK RAMIREZ (PEDR)                          *
000900******************************************************************
001000 01  REG-ENTRYLED.
001100     05  ENT-ID                      PIC 9(09).
001200     05  ENT-LLAVE-ALT.
001300         10  ENT-SYMBOL              PIC X(12).
001400         10  ENT-TIMEFRAME           PIC X(04).
001500     05  ENT-SIGNAL-ID               PIC 9(09).
001600     05  ENT-ENTRY-SIGNAL            PIC X(09).
001700     05  ENT-ENTRY-PRICE             PIC S9(07)V9(04).
001800     05  ENT-ENTRY-SCORE             PIC S9(03)V9(02).
001900     05  ENT-STOP-LOSS               PIC S9(07)V9(04).
002000     05  ENT-TARGET                  PIC S9(07)V9(04).
002100     05  ENT-ATR-AT-ENTRY            PIC S9(07)V9(04).
002200     05  ENT-VALID-STATUS            PIC X(10).
002300         88  ENT-VALIDANDO                      VALUE 'VALIDATING'.
002400         88  ENT-VALIDADO                        VALUE 'VALIDATED'.
002500         88  ENT-NO-VALIDO                       VALUE 'INVALID'.
002600     05  ENT-VALID-CANDLES           PIC 9(03).
002700     05  ENT-MAX-VALID-CANDLES       PIC 9(03).
002800     05  ENT-EXIT-STATUS             PIC X(09).
002900         88  ENT-STAT-ACTIVA                     VALUE 'ACTIVE'.
003000         88  ENT-STAT-EXIT1                      VALUE 'EXIT-1'.
003100         88  ENT-STAT-EXIT2                      VALUE 'EXIT-2'.
003200         88  ENT-STAT-EXIT3                      VALUE 'EXIT-3'.
003300         88  ENT-STAT-SALIO                      VALUE 'EXITED'.
003400     05  ENT-EXIT-PRICE              PIC S9(07)V9(04).
003500     05  ENT-EXIT-REASON             PIC X(16).
003600         88  ENT-RAZON-PRICE-DROP       VALUE 'PRICE_DROP'.
003700         88  ENT-RAZON-CAUTION          VALUE 'CAUTION_SIGNAL'.
003800         88  ENT-RAZON-WATCH-DROP       VALUE 'WATCH_PRICE_DROP'.
003900         88  ENT-RAZON-SELL             VALUE 'SELL_SIGNAL'.
004000         88  ENT-RAZON-EXIT3-WATCH      VALUE 'EXIT3_WATCH'.
004100         88  ENT-RAZON-EXIT3-CAUTION    VALUE 'EXIT3_CAUTION'.
004200     05  ENT-PEAK-PRICE              PIC S9(07)V9(04).
004300     05  ENT-LOW-PRICE               PIC S9(07)V9(04).
004400     05  ENT-CURRENT-PRICE           PIC S9(07)V9(04).
004500     05  ENT-PROFIT-PCTS.
004600         10  ENT-CURR-PROFIT-PCT     PIC S9(03)V9(04).
004700         10  ENT-MAX-PROFIT-PCT      PIC S9(03)V9(04).
004800         10  ENT-FINAL-PROFIT-PCT    PIC S9(03)V9(04).
004900*--------------------------------------------------------------*
005000*    LAS TRES BANDERAS DE GOLPE DE SALIDA SE REDEFINEN COMO      *
005100*    TABLA PARA RECORRERLAS POR INDICE AL BUSCAR RECUPERACION.   *
005200*--------------------------------------------------------------*
005300     05  ENT-HIT-FLAGS.
005400         10  ENT-EXIT1-HIT           PIC X(01).
005500         10  ENT-EXIT2-HIT           PIC X(01).
005600         10  ENT-EXIT3-HIT           PIC X(01).
005700     05  ENT-HIT-FLAGS-R REDEFINES ENT-HIT-FLAGS.
005800         10  ENT-HIT-TBL OCCURS 3 TIMES         PIC X(01).
005900     05  ENT-TRAIL-ACTIVE            PIC X(01).
006000     05  ENT-TRAIL-PRICE             PIC S9(07)V9(04).
006100     05  ENT-RECOVERY                PIC X(01).
006200     05  ENT-ACTIVE                  PIC X(01).
006300         88  ENT-POSICION-ABIERTA                VALUE 'Y'.
006400     05  FILLER                      PIC X(08).
