000100******************************************************************
000200*    COPY        : SIGNALES                                      *
000300*    APLICACION  : CALIFICACION DE SENALES DE MERCADO            *
000400*    DESCRIPCION : LAYOUT DEL REGISTRO DE SENAL CALIFICADA, UNO  *
000500*                : POR VELA EVALUADA. SALIDA DE SENCAL1/HISCAL1, *
000600*                : ENTRADA DE ENTCAL1.                           *
000700*    FECHA       : 06/02/2024                                    *
000800*    PROGRAMADOR : ERICK RAMIREZ (PEDR)                          *
000900******************************************************************
001000 01  REG-SIGNALES.
001100     05  SIG-CANDLE-ID               PIC 9(09).
001200     05  SIG-LLAVE.
001300         10  SIG-SYMBOL              PIC X(12).
001400         10  SIG-TIMEFRAME           PIC X(04).
001500     05  SIG-TF-TYPE                 PIC X(08).
001600         88  SIG-ES-INTRADIA                   VALUE 'INTRADAY'.
001700         88  SIG-ES-SWING                       VALUE 'SWING'.
001800     05  SIG-MAX-SCORE               PIC S9(03)V9(02).
001900     05  SIG-SCORE-TOTAL             PIC S9(03)V9(02).
002000*--------------------------------------------------------------*
002100*    LOS DIEZ PUNTAJES POR COMPONENTE VIAJAN COMO TABLA PARA EL  *
002200*    TOTALIZADO EN HISCAL1 Y SE REDEFINEN A CAMPOS CON NOMBRE    *
002300*    PARA SU CALCULO EN SENCAL1.                                 *
002400*--------------------------------------------------------------*
002500     05  SIG-SCORES-TBL.
002600         10  SIG-SCORE OCCURS 10 TIMES PIC S9(03)V9(02).
002700     05  SIG-SCORES-R REDEFINES SIG-SCORES-TBL.
002800         10  SIG-SCORE-RSI               PIC S9(03)V9(02).
002900         10  SIG-SCORE-MACD               PIC S9(03)V9(02).
003000         10  SIG-SCORE-BB                 PIC S9(03)V9(02).
003100         10  SIG-SCORE-EMA                PIC S9(03)V9(02).
003200         10  SIG-SCORE-ST                 PIC S9(03)V9(02).
003300         10  SIG-SCORE-VWAP               PIC S9(03)V9(02).
003400         10  SIG-SCORE-VOL                PIC S9(03)V9(02).
003500         10  SIG-SCORE-ADX                PIC S9(03)V9(02).
003600         10  SIG-SCORE-DI                 PIC S9(03)V9(02).
003700         10  SIG-SCORE-OBV                PIC S9(03)V9(02).
003800     05  SIG-SCORE-PA-BONUS          PIC S9(03)V9(02).
003900     05  SIG-SIGNAL                  PIC X(09).
004000         88  SIG-ES-A-BUY                       VALUE 'A-BUY'.
004100         88  SIG-ES-BUY                         VALUE 'BUY'.
004200         88  SIG-ES-EARLY-BUY                   VALUE 'EARLY-BUY'.
004300         88  SIG-ES-WATCH                       VALUE 'WATCH'.
004400         88  SIG-ES-CAUTION                     VALUE 'CAUTION'.
004500         88  SIG-ES-SELL                        VALUE 'SELL'.
004600         88  SIG-ES-FAMILIA-BUY        VALUES 'A-BUY' 'BUY'
004700                                               'EARLY-BUY'.
004800     05  SIG-ENTRY-PRICE             PIC S9(07)V9(04).
004900     05  SIG-STOP-LOSS               PIC S9(07)V9(04).
005000     05  SIG-TARGET-PRICE            PIC S9(07)V9(04).
005100     05  SIG-CURRENT-PRICE           PIC S9(07)V9(04).
005200     05  SIG-SUPPORT                 PIC S9(07)V9(04).
005300     05  SIG-RESISTANCE              PIC S9(07)V9(04).
005400     05  SIG-MAGIC-LINE              PIC S9(07)V9(04).
005500     05  FILLER                      PIC X(04).
