000100******************************************************************
000200* FECHA       : 08/02/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : CALIFICACION DE SENALES DE MERCADO               *
000500* PROGRAMA    : HISCAL1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : BARRIDO HISTORICO DE TODA LA SERIE DE VELAS DE    *
000800*             : CADA SIMBOLO/TEMPORALIDAD, REPITIENDO LA MISMA    *
000900*             : CALIFICACION DE SENCAL1 VELA POR VELA (NO SOLO LA *
001000*             : ULTIMA), PARA OBTENER LA DISTRIBUCION DE GRADOS   *
001100*             : POR SERIE Y LOS TOTALES GENERALES DE LA CORRIDA.  *
001200* ARCHIVOS    : CANDLES=C, INDICATORS=C, SRLEVELS=C, MAGICLNS=C,  *
001300*             : RPTFILE=A                                        *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                          *
001500* INSTALADO   : 15/02/2024                                       *
001600* BPM/RATIONAL: 231076                                            *
001700* NOMBRE      : REPORTE DE DISTRIBUCION DE SENALES                *
001800* DESCRIPCION : CALIFICACION DE SENALES DE MERCADO                *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    HISCAL1.
002200 AUTHOR.                        ERICK RAMIREZ.
002300 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002400 DATE-WRITTEN.                  08/02/1991.
002500 DATE-COMPILED.
002600 SECURITY.                      USO INTERNO DEPARTAMENTO DE SISTEMAS.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S        *
002900******************************************************************
003000* 08/02/1991  PEDR  REQ-4473   VERSION INICIAL. BARRIDO DE LA    * REQ4473
003100*                             SERIE COMPLETA Y CONTEO POR GRADO. *
003200* 15/02/1991  PEDR  REQ-4473   SE AGREGA EL REPORTE IMPRESO CON  * REQ4473
003300*                             ENCABEZADO, CORTE DE CONTROL POR   *
003400*                             SIMBOLO/TEMPORALIDAD Y SUBTOTALES. *
003500* 21/02/1991  JOM   REQ-4491   SE AGREGAN LOS TOTALES GENERALES  * REQ4491
003600*                             POR GRADO AL FINAL DE LA CORRIDA.  *
003700* 05/08/1993  JOM   REQ-5105   SE AMPLIA LA VENTANA DE SOPORTE/  * REQ5105
003800*                             RESISTENCIA HORARIA A 720 VELAS,   *
003900*                             IGUAL QUE EN SENCAL1.              *
004000* 22/01/1996  PEDR  REQ-5642   CORRECCION: EL BONO DE REBOTE     * REQ5642
004100*                             COMPARABA SOLO CONTRA SOPORTE, NO  *
004200*                             CONTRA EL 2% DE MARGEN (MISMA      *
004300*                             CORRECCION QUE EN SENCAL1).        *
004400* 08/01/1999  JOM   REQY2K01   REVISION Y2K: WKS-FECHA-SISTEMA YA*REQY2K01
004500*                             MANEJA ANIO DE 4 POSICIONES.       *
004600* 30/09/2004  JOM   REQ-6690   SE AGREGAN LOS TOTALES GENERALES  * REQ6690
004700*                             DE VELAS AL PIE DEL REPORTE.       *
004800* 14/03/2006  PEDR  REQ-7012   CORRECCION: EL INDICADOR DE RSI   * REQ7012
004900*                             PRESENTE QUEDABA ENCENDIDO Y NUNCA *
005000*                             SE APAGABA ENTRE VELAS.            *
005100* 20/03/2006  JOM   REQ-7013   SE PASA EL SUBINDICE DE TRABAJO   * REQ7013
005200*                             WKS-I A NIVEL 77 INDEPENDIENTE,    *
005300*                             SEGUN EL ESTANDAR DE CODIFICACION  *
005400*                             DEL DEPARTAMENTO.                  *
005500* 10/06/2006  JOM   REQ-7048   SE AMPLIA LA DOCUMENTACION INTERNA* REQ7048
005600*                             DE CAMPOS Y RUTINAS DE PUNTAJE,    *
005700*                             PARA FACILITAR EL MANTENIMIENTO DE *
005800*                             LA FORMULA DE CALIFICACION.        *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*    VELAS DE ENTRADA, YA ORDENADAS POR SIMBOLO/TEMPORALIDAD/ID.
006700     SELECT CANDLES    ASSIGN   TO CANDLES
006800            ORGANIZATION        IS SEQUENTIAL
006900            FILE STATUS         IS FS-CANDLES.
007000
007100*    INDICADORES PAREADOS UNO A UNO CON CANDLES.
007200     SELECT INDICATORS ASSIGN   TO INDICATORS
007300            ORGANIZATION        IS SEQUENTIAL
007400            FILE STATUS         IS FS-INDICATORS.
007500
007600*    NIVELES MANUALES DE S/R; OPCIONAL, PUEDE NO EXISTIR.
007700     SELECT OPTIONAL SRLEVELS ASSIGN TO SRLEVELS
007800            ORGANIZATION        IS SEQUENTIAL
007900            FILE STATUS         IS FS-SRLEVELS.
008000
008100*    LINEAS MAGICAS MANUALES; OPCIONAL, PUEDE NO EXISTIR.
008200     SELECT OPTIONAL MAGICLNS ASSIGN TO MAGICLNS
008300            ORGANIZATION        IS SEQUENTIAL
008400            FILE STATUS         IS FS-MAGICLNS.
008500
008600*    REPORTE IMPRESO DE DISTRIBUCION DE SENALES.
008700     SELECT RPTFILE    ASSIGN   TO RPTFILE
008800            FILE STATUS         IS FS-RPTFILE.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200******************************************************************
009300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009400******************************************************************
009500 FD  CANDLES.
009600     COPY CANDLES.
009700 FD  INDICATORS.
009800     COPY INDICATS.
009900 FD  SRLEVELS.
010000     COPY SRLEVEL.
010100 FD  MAGICLNS.
010200     COPY MAGICLN.
010300*   REPORTE DE DISTRIBUCION DE SENALES, 132 COLUMNAS, IMPRESION
010400*   LINEA POR LINEA (SIN CONTROL DE SALTO DE PAGINA DEL SPOOL).
010500 FD  RPTFILE.
010600 01  REPORT-LINE                 PIC X(132).
010700
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000*  SUBINDICE DE TRABAJO PARA RECORRER LA TABLA DE PUNTAJES Y LA  *
011100*  TABLA DE NOMBRES DE GRADO.                                   *
011200******************************************************************
011300 77  WKS-I                        PIC 9(02) COMP VALUE ZERO.
011400******************************************************************
011500*            VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS       *
011600******************************************************************
011700*    ESTADO DE E/S DEL ARCHIVO DE VELAS DE ENTRADA.
011800 01  FS-CANDLES                  PIC 9(02)         VALUE ZEROS.
011900*    ESTADO DE E/S DEL ARCHIVO DE INDICADORES DE ENTRADA.
012000 01  FS-INDICATORS               PIC 9(02)         VALUE ZEROS.
012100*    ESTADO DE E/S DEL ARCHIVO OPCIONAL DE NIVELES MANUALES.
012200 01  FS-SRLEVELS                 PIC 9(02)         VALUE ZEROS.
012300*    ESTADO DE E/S DEL ARCHIVO OPCIONAL DE LINEAS MAGICAS.
012400 01  FS-MAGICLNS                 PIC 9(02)         VALUE ZEROS.
012500*    ESTADO DE E/S DEL REPORTE DE DISTRIBUCION DE SENALES.
012600 01  FS-RPTFILE                  PIC 9(02)         VALUE ZEROS.
012700
012800******************************************************************
012900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013000******************************************************************
013100 01  WKS-CAMPOS-DE-TRABAJO.
013200*    NOMBRE DEL PROGRAMA PARA MENSAJES Y BITACORAS.
013300     05  WKS-PROGRAMA             PIC X(08) VALUE 'HISCAL1'.
013400*    BANDERA DE FIN DE ARCHIVO DE LA PAREJA CANDLES/INDICATORS.
013500     05  WKS-FIN-CANDLES          PIC X(01) VALUE 'N'.
013600         88  SI-FIN-CANDLES                 VALUE 'Y'.
013700*    CONTADOR DE SERIES SIMBOLO/TEMPORALIDAD CALIFICADAS.
013800     05  WKS-SERIES-PROCESADAS    PIC 9(05) COMP VALUE ZERO.
013900*    CONTADOR GENERAL DE VELAS LEIDAS DE CANDLES.
014000     05  WKS-VELAS-LEIDAS         PIC 9(07) COMP VALUE ZERO.
014100*    CONTADOR DE VELAS QUE LLEGARON A CALIFICARSE.
014200     05  WKS-VELAS-CALIFICADAS    PIC 9(07) COMP VALUE ZERO.
014300*    CAMPO EDITADO PARA DESPLEGAR CONTADORES EN PANTALLA.
014400     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9.
014500     05  WKS-LLAVE-CONTROL.
014600*    SIMBOLO DE LA SERIE EN CURSO, PARA DETECTAR CAMBIO.
014700         10  WKS-SYM-CONTROL      PIC X(12).
014800*    TEMPORALIDAD DE LA SERIE EN CURSO, PARA DETECTAR CAMBIO.
014900         10  WKS-TF-CONTROL       PIC X(04).
015000     05  WKS-LLAVE-CONTROL-R REDEFINES WKS-LLAVE-CONTROL.
015100         10  WKS-LLAVE-16          PIC X(16).
015200     05  WKS-LLAVE-CONTROL-TF REDEFINES WKS-LLAVE-CONTROL.
015300         10  FILLER               PIC X(12).
015400         10  WKS-TF-D1            PIC X(01).
015500         10  WKS-TF-D2-O-UNI1     PIC X(01).
015600         10  WKS-TF-UNI-2         PIC X(01).
015700         10  FILLER               PIC X(01).
015800*    PARTE NUMERICA DE LA TEMPORALIDAD (EJ. 1, 4, 15).
015900     05  WKS-TF-CIFRA             PIC 9(03) COMP VALUE ZERO.
016000*    UNIDAD DE LA TEMPORALIDAD (M=MINUTOS, H=HORAS).
016100     05  WKS-TF-UNIDAD            PIC X(01) VALUE SPACE.
016200     05  WKS-LLAVE-VELA.
016300         10  WKS-SYM-VELA          PIC X(12).
016400         10  WKS-TF-VELA           PIC X(04).
016500     05  WKS-LLAVE-VELA-R REDEFINES WKS-LLAVE-VELA.
016600         10  WKS-LLAVE-VELA-16     PIC X(16).
016700     05  FILLER                   PIC X(05).
016800
016900*--------------------------------------------------------------*
017000*    FECHA DE PROCESO (FECHA DE CORRIDA DEL REPORTE), TOMADA    *
017100*    DE SYSIN, IGUAL QUE EN INDCAL1/SENCAL1/ENTCAL1.            *
017200*--------------------------------------------------------------*
017300 01  WKS-FECHA-SISTEMA            PIC 9(08) VALUE ZEROS.
017400 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
017500*    ANIO DE LA FECHA DE PROCESO, TOMADO DE SYSIN.
017600     05  WKS-ANIO-SISTEMA         PIC 9(04).
017700*    MES DE LA FECHA DE PROCESO, TOMADO DE SYSIN.
017800     05  WKS-MES-SISTEMA          PIC 9(02).
017900*    DIA DE LA FECHA DE PROCESO, TOMADO DE SYSIN.
018000     05  WKS-DIA-SISTEMA          PIC 9(02).
018100 01  WKS-FECHA-EDITADA.
018200*    ANIO DE LA FECHA YA EDITADA CON GUIONES PARA EL REPORTE.
018300     05  FE-ANIO                  PIC 9(04).
018400     05  FILLER                   PIC X(01) VALUE '-'.
018500*    MES DE LA FECHA YA EDITADA CON GUIONES PARA EL REPORTE.
018600     05  FE-MES                   PIC 9(02).
018700     05  FILLER                   PIC X(01) VALUE '-'.
018800*    DIA DE LA FECHA YA EDITADA CON GUIONES PARA EL REPORTE.
018900     05  FE-DIA                   PIC 9(02).
019000
019100******************************************************************
019200*  TABLA CIRCULAR DE ALTOS/BAJOS PARA SOPORTE/RESISTENCIA (MAX   *
019300*  720 VELAS HORARIAS, O 30 DIARIAS SEGUN LA TEMPORALIDAD)       *
019400******************************************************************
019500 01  WKS-VENTANA-SR.
019600     05  VSR-ELEMENTO OCCURS 720 TIMES INDEXED BY WKS-SR-IX.
019700*    ALTO DE UNA VELA DENTRO DE LA VENTANA CIRCULAR DE S/R.
019800         10  VSR-HIGH             PIC S9(07)V9(04).
019900*    BAJO DE UNA VELA DENTRO DE LA VENTANA CIRCULAR DE S/R.
020000         10  VSR-LOW              PIC S9(07)V9(04).
020100     05  FILLER                   PIC X(05).
020200 01  WKS-SR-CONTROL.
020300*    TAMANIO VIGENTE DE LA VENTANA (30 DIARIA, 720 INTRADIA).
020400     05  WKS-SR-TAMANIO           PIC 9(03) COMP VALUE 30.
020500*    VELAS REALMENTE ACUMULADAS EN LA VENTANA HASTA AHORA.
020600     05  WKS-SR-CONTADOR          PIC 9(03) COMP VALUE ZERO.
020700*    POSICION CIRCULAR DONDE SE ESCRIBIO LA ULTIMA VELA.
020800     05  WKS-SR-PUNTERO           PIC 9(03) COMP VALUE ZERO.
020900*    SOPORTE CALCULADO AUTOMATICAMENTE DE LA VENTANA.
021000     05  WKS-SR-AUTO-SOPORTE      PIC S9(07)V9(04) VALUE ZERO.
021100*    RESISTENCIA CALCULADA AUTOMATICAMENTE DE LA VENTANA.
021200     05  WKS-SR-AUTO-RESIST       PIC S9(07)V9(04) VALUE ZERO.
021300*    SOPORTE QUE REALMENTE SE USA (MANUAL SI EXISTE).
021400     05  WKS-SR-EFECTIVO-SOPORTE  PIC S9(07)V9(04) VALUE ZERO.
021500*    RESISTENCIA QUE REALMENTE SE USA (MANUAL SI EXISTE).
021600     05  WKS-SR-EFECTIVO-RESIST   PIC S9(07)V9(04) VALUE ZERO.
021700     05  FILLER                   PIC X(10).
021800
021900******************************************************************
022000*     TABLAS EN MEMORIA DE NIVELES MANUALES Y LINEA MAGICA       *
022100******************************************************************
022200 01  WKS-TABLA-SR.
022300*    TOTAL DE RENGLONES CARGADOS EN LA TABLA DE SRLEVELS.
022400     05  WKS-SR-TOTAL             PIC 9(03) COMP VALUE ZERO.
022500     05  WKS-SR-ELEM OCCURS 200 TIMES INDEXED BY WKS-SRT-IX.
022600*    SIMBOLO DEL NIVEL MANUAL DE SOPORTE/RESISTENCIA.
022700         10  TSR-SYMBOL           PIC X(12).
022800*    TEMPORALIDAD DEL NIVEL MANUAL DE SOPORTE/RESISTENCIA.
022900         10  TSR-TIMEFRAME        PIC X(04).
023000*    SOPORTE MANUAL (CERO SI NO SE CAPTURO).
023100         10  TSR-SUPPORT          PIC S9(07)V9(04).
023200*    RESISTENCIA MANUAL (CERO SI NO SE CAPTURO).
023300         10  TSR-RESISTANCE       PIC S9(07)V9(04).
023400     05  FILLER                   PIC X(05).
023500 01  WKS-TABLA-ML.
023600*    TOTAL DE RENGLONES CARGADOS EN LA TABLA DE LINEAS MAGICAS.
023700     05  WKS-ML-TOTAL             PIC 9(03) COMP VALUE ZERO.
023800     05  WKS-ML-ELEM OCCURS 200 TIMES INDEXED BY WKS-MLT-IX.
023900*    SIMBOLO DE LA LINEA MAGICA.
024000         10  TML-SYMBOL           PIC X(12).
024100*    PRECIO DE LA LINEA MAGICA.
024200         10  TML-PRICE            PIC S9(07)V9(04).
024300*    BANDERA DE LINEA MAGICA ACTIVA ('Y'/'N').
024400         10  TML-ACTIVE           PIC X(01).
024500     05  FILLER                   PIC X(05).
024600
024700******************************************************************
024800*    VELA Y INDICADOR EN EVALUACION, Y CAMPOS DERIVADOS DE LA    *
024900*    EVALUACION DE LINEA MAGICA                                  *
025000******************************************************************
025100 01  WKS-ULTIMA-VELA.
025200*    ID DE LA ULTIMA VELA LEIDA DE LA SERIE EN CURSO.
025300     05  WKS-ULT-ID               PIC 9(09) VALUE ZERO.
025400*    CIERRE DE LA ULTIMA VELA, BASE DE TODA LA CALIFICACION.
025500     05  WKS-ULT-CLOSE            PIC S9(07)V9(04) VALUE ZERO.
025600     05  FILLER                   PIC X(05).
025700 01  WKS-ULT-IND-COPIA.
025800*    COPIA DE TRABAJO DEL RSI DEL ULTIMO INDICADOR LEIDO.
025900     05  UIC-RSI                  PIC S9(03)V9(04).
026000*    BANDERA DE RSI DISPONIBLE (FUERA DE CALENTAMIENTO).
026100     05  UIC-RSI-PRES             PIC X(01).
026200*    COPIA DE TRABAJO DE LA LINEA DE MACD.
026300     05  UIC-MACD-LINE            PIC S9(07)V9(04).
026400*    COPIA DE TRABAJO DEL HISTOGRAMA DE MACD.
026500     05  UIC-MACD-HIST            PIC S9(07)V9(04).
026600*    BANDERA DE MACD DISPONIBLE.
026700     05  UIC-MACD-PRES            PIC X(01).
026800*    COPIA DE TRABAJO DE LA CLASE DE POSICION DE BOLLINGER.
026900     05  UIC-BB-POSITION          PIC X(04).
027000*    BANDERA DE BANDAS DE BOLLINGER DISPONIBLES.
027100     05  UIC-BB-PRES              PIC X(01).
027200*    COPIA DE TRABAJO DE LA EMA CORTA DE LA PILA DE TENDENCIA.
027300     05  UIC-EMA-44               PIC S9(07)V9(04).
027400*    COPIA DE TRABAJO DE LA EMA MEDIA DE LA PILA DE TENDENCIA.
027500     05  UIC-EMA-100              PIC S9(07)V9(04).
027600*    COPIA DE TRABAJO DE LA EMA LARGA DE LA PILA DE TENDENCIA.
027700     05  UIC-EMA-200              PIC S9(07)V9(04).
027800*    BANDERA DE LA PILA DE EMA DISPONIBLE (LAS TRES JUNTAS).
027900     05  UIC-EMA-PRES             PIC X(01).
028000*    COPIA DE TRABAJO DE LA LINEA RAPIDA DE SUPERTREND.
028100     05  UIC-ST-1                 PIC S9(07)V9(04).
028200*    COPIA DE TRABAJO DE LA LINEA LENTA DE SUPERTREND.
028300     05  UIC-ST-2                 PIC S9(07)V9(04).
028400*    COPIA DE TRABAJO DEL VWAP.
028500     05  UIC-VWAP                 PIC S9(07)V9(04).
028600*    BANDERA DE VWAP DISPONIBLE.
028700     05  UIC-VWAP-PRES            PIC X(01).
028800*    COPIA DE TRABAJO DE LA CLASE DE VOLUMEN (H/L/N).
028900     05  UIC-VOL-SIGNAL           PIC X(01).
029000*    BANDERA DE CLASE DE VOLUMEN DISPONIBLE.
029100     05  UIC-VOL-PRES             PIC X(01).
029200*    COPIA DE TRABAJO DEL ADX.
029300     05  UIC-ADX                  PIC S9(03)V9(04).
029400*    BANDERA DE ADX/DI DISPONIBLES.
029500     05  UIC-ADX-PRES             PIC X(01).
029600*    COPIA DE TRABAJO DE LA LINEA DIRECCIONAL POSITIVA.
029700     05  UIC-DI-PLUS              PIC S9(03)V9(04).
029800*    COPIA DE TRABAJO DE LA LINEA DIRECCIONAL NEGATIVA.
029900     05  UIC-DI-MINUS             PIC S9(03)V9(04).
030000*    COPIA DE TRABAJO DEL OBV CRUDO.
030100     05  UIC-OBV                  PIC S9(13)V9(02).
030200*    COPIA DE TRABAJO DE LA MEDIA MOVIL DEL OBV.
030300     05  UIC-OBV-MA               PIC S9(13)V9(02).
030400*    BANDERA DE MEDIA MOVIL DE OBV DISPONIBLE.
030500     05  UIC-OBV-MA-PRES          PIC X(01).
030600*    COPIA DE TRABAJO DEL ATR.
030700     05  UIC-ATR                  PIC S9(07)V9(04).
030800*    BANDERA DE ATR DISPONIBLE.
030900     05  UIC-ATR-PRES             PIC X(01).
031000     05  FILLER                   PIC X(10).
031100
031200******************************************************************
031300*         CAMPOS DE TRABAJO DE LA CLASIFICACION Y PUNTAJE        *
031400******************************************************************
031500 01  WKS-CAMPOS-CALIFICACION.
031600*    TEMPORALIDAD CONVERTIDA A MINUTOS PARA CLASIFICARLA.
031700     05  WKS-MINUTOS              PIC 9(05) COMP VALUE ZERO.
031800*    CLASE DE TEMPORALIDAD RESULTANTE (INTRADAY/SWING).
031900     05  WKS-TF-TIPO              PIC X(08) VALUE SPACES.
032000         88  WKS-TF-ES-INTRADIA            VALUE 'INTRADAY'.
032100*    PUNTAJE MAXIMO POSIBLE SEGUN LA CLASE DE TEMPORALIDAD.
032200     05  WKS-SCORE-MAX            PIC S9(03)V9(02) VALUE ZERO.
032300*    PUNTAJE ACUMULADO DE LA SENAL EN ESTA VELA.
032400     05  WKS-SCORE-TOTAL          PIC S9(03)V9(02) VALUE ZERO.
032500     05  WKS-SCORE-TBL.
032600         10  WKS-SCORE OCCURS 10 TIMES PIC S9(03)V9(02).
032700     05  WKS-SCORE-R REDEFINES WKS-SCORE-TBL.
032800*    COMPONENTE DEL PUNTAJE APORTADO POR EL RSI.
032900         10  WKS-SCORE-RSI            PIC S9(03)V9(02).
033000*    COMPONENTE DEL PUNTAJE APORTADO POR EL MACD.
033100         10  WKS-SCORE-MACD            PIC S9(03)V9(02).
033200*    COMPONENTE DEL PUNTAJE APORTADO POR BANDAS DE BOLLINGER.
033300         10  WKS-SCORE-BB              PIC S9(03)V9(02).
033400*    COMPONENTE DEL PUNTAJE APORTADO POR LA PILA DE EMA.
033500         10  WKS-SCORE-EMA             PIC S9(03)V9(02).
033600*    COMPONENTE DEL PUNTAJE APORTADO POR SUPERTREND.
033700         10  WKS-SCORE-ST              PIC S9(03)V9(02).
033800*    COMPONENTE DEL PUNTAJE APORTADO POR EL VWAP.
033900         10  WKS-SCORE-VWAP            PIC S9(03)V9(02).
034000*    COMPONENTE DEL PUNTAJE APORTADO POR EL VOLUMEN.
034100         10  WKS-SCORE-VOL             PIC S9(03)V9(02).
034200*    COMPONENTE DEL PUNTAJE APORTADO POR EL ADX.
034300         10  WKS-SCORE-ADX             PIC S9(03)V9(02).
034400*    COMPONENTE DEL PUNTAJE APORTADO POR LAS LINEAS DI.
034500         10  WKS-SCORE-DI              PIC S9(03)V9(02).
034600*    COMPONENTE DEL PUNTAJE APORTADO POR EL OBV.
034700         10  WKS-SCORE-OBV             PIC S9(03)V9(02).
034800*    BONO DE ACCION DE PRECIO SUMADO AL PUNTAJE TOTAL.
034900     05  WKS-SCORE-PA-BONUS       PIC S9(03)V9(02) VALUE ZERO.
035000*    RSI USADO COMO FILTRO DE SEGURIDAD PARA A-BUY/BUY.
035100     05  WKS-RSI-SEGURIDAD        PIC S9(03)V9(04) VALUE 50.
035200*    GRADO FINAL DE LA SENAL (A-BUY, BUY, WATCH, ETC.).
035300     05  WKS-GRADO                PIC X(09) VALUE SPACES.
035400*    DISTANCIA PORCENTUAL DEL CIERRE RESPECTO AL VWAP.
035500     05  WKS-VWAP-RATIO           PIC S9(03)V9(04) VALUE ZERO.
035600     05  FILLER                   PIC X(05).
035700
035800******************************************************************
035900*         CAMPOS AUXILIARES DE DISTANCIA DE LINEA MAGICA         *
036000******************************************************************
036100 01  WKS-CAMPOS-MAGICOS.
036200*    PRECIO DE LA LINEA MAGICA ACTIVA DEL SIMBOLO EN CURSO.
036300     05  WKS-ML-PRICE             PIC S9(07)V9(04) VALUE ZERO.
036400*    POSICION DEL CIERRE RESPECTO A LA LINEA MAGICA.
036500     05  WKS-ML-ESTADO            PIC X(07) VALUE 'NOT-SET'.
036600*    DISTANCIA PORCENTUAL DEL CIERRE A LA LINEA MAGICA.
036700     05  WKS-ML-DISTANCIA-PCT     PIC S9(05)V9(04) VALUE ZERO.
036800     05  FILLER                   PIC X(08).
036900
037000******************************************************************
037100*   TABLA DE NOMBRES DE GRADO (POSICION FIJA 1 A 6, MISMO ORDEN  *
037200*   QUE LOS CONTADORES DE DISTRIBUCION Y DE TOTALES GENERALES)   *
037300******************************************************************
037400 01  WKS-TABLA-NOMBRES-GRADO.
037500*    LITERAL FIJO CON LOS SEIS NOMBRES DE GRADO EN ORDEN.
037600     05  WKS-NOMBRES-LITERAL      PIC X(54) VALUE
037700         'A-BUY    BUY      EARLY-BUYWATCH    CAUTION  SELL     '.
037800     05  WKS-NOMBRES-GRADO-R REDEFINES WKS-NOMBRES-LITERAL.
037900*    NOMBRE DE UN GRADO, TOMADO DEL LITERAL REDEFINIDO.
038000         10  WKS-NOMBRE-GRADO OCCURS 6 TIMES PIC X(09).
038100     05  FILLER                   PIC X(05).
038200
038300******************************************************************
038400*   CONTADORES DE DISTRIBUCION POR GRADO (CORTE DE CONTROL POR   *
038500*   SIMBOLO/TEMPORALIDAD) Y TOTALES GENERALES DE LA CORRIDA      *
038600******************************************************************
038700 01  WKS-TABLA-CONTADORES-SERIE.
038800*    CONTADOR DE SENALES POR GRADO DE LA SERIE EN CURSO.
038900     05  WKS-CONTADORES-SERIE OCCURS 6 TIMES PIC 9(06) COMP.
039000*    TOTAL DE VELAS CALIFICADAS DE LA SERIE EN CURSO.
039100     05  WKS-SERIE-TOTAL-VELAS    PIC 9(06) COMP VALUE ZERO.
039200     05  FILLER                   PIC X(05).
039300 01  WKS-TABLA-CONTADORES-TOTAL.
039400*    CONTADOR DE SENALES POR GRADO DE TODA LA CORRIDA.
039500     05  WKS-CONTADORES-GRAN-TOTAL OCCURS 6 TIMES PIC 9(07) COMP.
039600*    TOTAL GENERAL DE VELAS CALIFICADAS EN TODA LA CORRIDA.
039700     05  WKS-GRAN-TOTAL-VELAS     PIC 9(07) COMP VALUE ZERO.
039800     05  FILLER                   PIC X(05).
039900*SUBINDICE DE TRABAJO PARA RECORRER LAS TABLAS DE GRADO.
040000 01  WKS-GRADO-IX                 PIC 9(02) COMP VALUE ZERO.
040100*PORCENTAJE DE UN GRADO SOBRE EL TOTAL DE VELAS DE LA SERIE.
040200 01  WKS-PORCENTAJE-CALC          PIC S9(03)V9(02) VALUE ZERO.
040300
040400******************************************************************
040500*               LINEAS DE IMPRESION DEL REPORTE (132 COL)        *
040600******************************************************************
040700 01  WKS-LINEA-ENCABEZADO-1.
040800     05  FILLER                   PIC X(10) VALUE SPACES.
040900*    NOMBRE DEL PROGRAMA EN EL ENCABEZADO DEL REPORTE.
041000     05  LE1-PROGRAMA             PIC X(08).
041100     05  FILLER                   PIC X(05) VALUE SPACES.
041200*    TITULO FIJO DEL REPORTE DE DISTRIBUCION DE SENALES.
041300     05  LE1-TITULO               PIC X(20) VALUE 'SIGNAL DISTRIBUTION'.
041400     05  FILLER                   PIC X(10) VALUE SPACES.
041500*    ROTULO FIJO QUE PRECEDE A LA FECHA DE CORRIDA.
041600     05  LE1-TEXTO-FECHA          PIC X(12) VALUE 'RUN DATE -  '.
041700*    FECHA DE CORRIDA YA EDITADA PARA EL ENCABEZADO.
041800     05  LE1-FECHA                PIC X(10).
041900     05  FILLER                   PIC X(57) VALUE SPACES.
042000 01  WKS-LINEA-ENCABEZADO-2.
042100     05  FILLER                   PIC X(132) VALUE
042200         '          GRADO       CANTIDAD     PORCENTAJE'.
042300 01  WKS-LINEA-SERIE.
042400     05  FILLER                   PIC X(05) VALUE SPACES.
042500     05  FILLER                   PIC X(08) VALUE 'SIMBOLO '.
042600*    SIMBOLO DE LA SERIE EN EL RENGLON DE ENCABEZADO DE SERIE.
042700     05  LS-SYMBOL                PIC X(12).
042800     05  FILLER                   PIC X(03) VALUE SPACES.
042900     05  FILLER                   PIC X(13) VALUE 'TEMPORALIDAD '.
043000*    TEMPORALIDAD DE LA SERIE EN EL RENGLON DE ENCABEZADO.
043100     05  LS-TIMEFRAME             PIC X(04).
043200     05  FILLER                   PIC X(87) VALUE SPACES.
043300 01  WKS-LINEA-DETALLE.
043400     05  FILLER                   PIC X(10) VALUE SPACES.
043500*    NOMBRE DEL GRADO EN EL RENGLON DE DETALLE DE LA SERIE.
043600     05  LD-GRADO                 PIC X(09).
043700     05  FILLER                   PIC X(05) VALUE SPACES.
043800*    CANTIDAD DE SENALES DEL GRADO EN EL RENGLON DE DETALLE.
043900     05  LD-CONTADOR              PIC ZZZZZ9.
044000     05  FILLER                   PIC X(05) VALUE SPACES.
044100*    PORCENTAJE DEL GRADO EN EL RENGLON DE DETALLE.
044200     05  LD-PORCENTAJE            PIC ZZ9.99.
044300     05  FILLER                   PIC X(01) VALUE '%'.
044400     05  FILLER                   PIC X(90) VALUE SPACES.
044500 01  WKS-LINEA-SUBTOTAL.
044600     05  FILLER                   PIC X(10) VALUE SPACES.
044700     05  FILLER                   PIC X(20) VALUE 'TOTAL VELAS SERIE  :'.
044800*    TOTAL DE VELAS DE LA SERIE EN EL RENGLON DE SUBTOTAL.
044900     05  LST-TOTAL                PIC ZZZZZ9.
045000     05  FILLER                   PIC X(96) VALUE SPACES.
045100 01  WKS-LINEA-BANNER-TOTALES.
045200     05  FILLER                   PIC X(132) VALUE
045300         '          T O T A L E S   G E N E R A L E S'.
045400 01  WKS-LINEA-TOTALES.
045500     05  FILLER                   PIC X(10) VALUE SPACES.
045600*    NOMBRE DEL GRADO EN EL RENGLON DE TOTALES GENERALES.
045700     05  LT-GRADO                 PIC X(09).
045800     05  FILLER                   PIC X(05) VALUE SPACES.
045900*    CANTIDAD DE SENALES DEL GRADO EN TOTALES GENERALES.
046000     05  LT-CONTADOR              PIC ZZZZZZ9.
046100     05  FILLER                   PIC X(05) VALUE SPACES.
046200*    PORCENTAJE DEL GRADO EN TOTALES GENERALES.
046300     05  LT-PORCENTAJE            PIC ZZ9.99.
046400     05  FILLER                   PIC X(01) VALUE '%'.
046500     05  FILLER                   PIC X(89) VALUE SPACES.
046600 01  WKS-LINEA-GRAN-TOTAL.
046700     05  FILLER                   PIC X(10) VALUE SPACES.
046800     05  FILLER                   PIC X(24) VALUE
046900         'TOTAL GENERAL DE VELAS :'.
047000*    TOTAL GENERAL DE VELAS EN TODA LA CORRIDA.
047100     05  LGT-TOTAL                PIC ZZZZZZ9.
047200     05  FILLER                   PIC X(91) VALUE SPACES.
047300
047400 PROCEDURE DIVISION.
047500******************************************************************
047600 000-PRINCIPAL SECTION.
047700*     INVOCA LA RUTINA 100-APERTURA-ARCHIVOS
047800     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-EXIT
047900*     INVOCA LA RUTINA 200-CARGA-NIVELES-MANUALES
048000     PERFORM 200-CARGA-NIVELES-MANUALES
048100         THRU 200-CARGA-NIVELES-MANUALES-EXIT
048200*     INVOCA LA RUTINA 110-IMPRIME-ENCABEZADO
048300     PERFORM 110-IMPRIME-ENCABEZADO THRU 110-IMPRIME-ENCABEZADO-EXIT
048400*     INVOCA LA RUTINA 150-LEE-CANDLES
048500     PERFORM 150-LEE-CANDLES THRU 150-LEE-CANDLES-EXIT
048600*     INVOCA LA RUTINA 300-PROCESA-SERIE
048700     PERFORM 300-PROCESA-SERIE THRU 300-PROCESA-SERIE-EXIT
048800         UNTIL SI-FIN-CANDLES
048900*     INVOCA LA RUTINA 430-IMPRIME-TOTALES-GENERALES
049000     PERFORM 430-IMPRIME-TOTALES-GENERALES
049100         THRU 430-IMPRIME-TOTALES-GENERALES-EXIT
049200*     INVOCA LA RUTINA 650-ESTADISTICAS
049300     PERFORM 650-ESTADISTICAS THRU 650-ESTADISTICAS-EXIT
049400*     INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
049500     PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
049600*     FINALIZA LA EJECUCION DEL PROGRAMA.
049700     STOP RUN.
049800* PUNTO DE SALIDA DE 000-PRINCIPAL.
049900 000-PRINCIPAL-EXIT. EXIT.
050000
050100*APERTURA Y VALIDACION DE FILE STATUS DE LOS CINCO ARCHIVOS
050200 100-APERTURA-ARCHIVOS SECTION.
050300*     ABRE CANDLES PARA SU PROCESO EN ESTE PASO.
050400     OPEN INPUT  CANDLES
050500*     ABRE INDICATORS PARA SU PROCESO EN ESTE PASO.
050600     OPEN INPUT  INDICATORS
050700*     ABRE SRLEVELS PARA SU PROCESO EN ESTE PASO.
050800     OPEN INPUT  SRLEVELS
050900*     ABRE MAGICLNS PARA SU PROCESO EN ESTE PASO.
051000     OPEN INPUT  MAGICLNS
051100*     ABRE RPTFILE PARA SU PROCESO EN ESTE PASO.
051200     OPEN OUTPUT RPTFILE
051300*     VERIFICA SI FS-CANDLES NOT = 0
051400     IF FS-CANDLES NOT = 0
051500*        DESPLIEGA EL MENSAJE EN CONSOLA.
051600        DISPLAY "ERROR AL ABRIR CANDLES    - FS: " FS-CANDLES
051700*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
051800        MOVE 91 TO RETURN-CODE
051900*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
052000        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
052100*        FINALIZA LA EJECUCION DEL PROGRAMA.
052200        STOP RUN
052300*     CIERRA LA VALIDACION ANTERIOR.
052400     END-IF
052500*     VERIFICA SI FS-INDICATORS NOT = 0
052600     IF FS-INDICATORS NOT = 0
052700*        DESPLIEGA EL MENSAJE EN CONSOLA.
052800        DISPLAY "ERROR AL ABRIR INDICATORS - FS: " FS-INDICATORS
052900*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
053000        MOVE 91 TO RETURN-CODE
053100*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
053200        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
053300*        FINALIZA LA EJECUCION DEL PROGRAMA.
053400        STOP RUN
053500*     CIERRA LA VALIDACION ANTERIOR.
053600     END-IF
053700*     VERIFICA SI FS-SRLEVELS NOT = 0 AND NOT = 35
053800     IF FS-SRLEVELS NOT = 0 AND NOT = 35
053900*        DESPLIEGA EL MENSAJE EN CONSOLA.
054000        DISPLAY "ERROR AL ABRIR SRLEVELS   - FS: " FS-SRLEVELS
054100*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
054200        MOVE 91 TO RETURN-CODE
054300*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
054400        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
054500*        FINALIZA LA EJECUCION DEL PROGRAMA.
054600        STOP RUN
054700*     CIERRA LA VALIDACION ANTERIOR.
054800     END-IF
054900*     VERIFICA SI FS-MAGICLNS NOT = 0 AND NOT = 35
055000     IF FS-MAGICLNS NOT = 0 AND NOT = 35
055100*        DESPLIEGA EL MENSAJE EN CONSOLA.
055200        DISPLAY "ERROR AL ABRIR MAGICLNS   - FS: " FS-MAGICLNS
055300*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
055400        MOVE 91 TO RETURN-CODE
055500*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
055600        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
055700*        FINALIZA LA EJECUCION DEL PROGRAMA.
055800        STOP RUN
055900*     CIERRA LA VALIDACION ANTERIOR.
056000     END-IF
056100*     VERIFICA SI FS-RPTFILE NOT = 0
056200     IF FS-RPTFILE NOT = 0
056300*        DESPLIEGA EL MENSAJE EN CONSOLA.
056400        DISPLAY "ERROR AL ABRIR RPTFILE    - FS: " FS-RPTFILE
056500*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
056600        MOVE 91 TO RETURN-CODE
056700*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
056800        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
056900*        FINALIZA LA EJECUCION DEL PROGRAMA.
057000        STOP RUN
057100*     CIERRA LA VALIDACION ANTERIOR.
057200     END-IF.
057300* PUNTO DE SALIDA DE 100-APERTURA-ARCHIVOS.
057400 100-APERTURA-ARCHIVOS-EXIT. EXIT.
057500
057600*CARGA COMPLETA (UNA SOLA VEZ) DE LOS NIVELES MANUALES DE S/R Y
057700*DE LAS LINEAS MAGICAS EN LAS TABLAS EN MEMORIA DEL PROGRAMA.
057800 200-CARGA-NIVELES-MANUALES SECTION.
057900*     VERIFICA SI FS-SRLEVELS = 35
058000     IF FS-SRLEVELS = 35
058100*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
058200        CONTINUE
058300*     EN CASO CONTRARIO,
058400     ELSE
058500*        INVOCA LA RUTINA 201-LEE-UN-SRLEVEL
058600        PERFORM 201-LEE-UN-SRLEVEL THRU 201-LEE-UN-SRLEVEL-EXIT
058700           UNTIL FS-SRLEVELS = 10
058800*     CIERRA LA VALIDACION ANTERIOR.
058900     END-IF
059000*     VERIFICA SI FS-MAGICLNS = 35
059100     IF FS-MAGICLNS = 35
059200*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
059300        CONTINUE
059400*     EN CASO CONTRARIO,
059500     ELSE
059600*        INVOCA LA RUTINA 202-LEE-UN-MAGICLN
059700        PERFORM 202-LEE-UN-MAGICLN THRU 202-LEE-UN-MAGICLN-EXIT
059800           UNTIL FS-MAGICLNS = 10
059900*     CIERRA LA VALIDACION ANTERIOR.
060000     END-IF.
060100* PUNTO DE SALIDA DE 200-CARGA-NIVELES-MANUALES.
060200 200-CARGA-NIVELES-MANUALES-EXIT. EXIT.
060300
060400*CARGA UN RENGLON DE SRLEVELS EN LA TABLA WKS-SR-ELEM. SOLO SE
060500*INVOCA CUANDO EL ARCHIVO EXISTE Y TRAE DATOS (FS DISTINTO DE 35).
060600 201-LEE-UN-SRLEVEL SECTION.
060700*     LEE EL SIGUIENTE RENGLON DE SRLEVELS
060800     READ SRLEVELS
060900*        SI SE AGOTO EL ARCHIVO,
061000        AT END
061100*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
061200           CONTINUE
061300*        SI TODAVIA HAY RENGLON POR PROCESAR,
061400        NOT AT END
061500*        INCREMENTA WKS-SR-TOTAL
061600           ADD 1 TO WKS-SR-TOTAL
061700*        ACTUALIZA TSR-SYMBOL(WKS-SR-TOTAL) CON EL DATO CORRESPONDIENTE
061800           MOVE SR-SYMBOL          TO TSR-SYMBOL(WKS-SR-TOTAL)
061900*        ACTUALIZA TSR-TIMEFRAME(WKS-SR-TOTAL) CON EL DATO CORRESPONDIE
062000           MOVE SR-TIMEFRAME       TO TSR-TIMEFRAME(WKS-SR-TOTAL)
062100*        ACTUALIZA TSR-SUPPORT(WKS-SR-TOTAL) CON EL DATO CORRESPONDIENT
062200           MOVE SR-MANUAL-SUPPORT  TO TSR-SUPPORT(WKS-SR-TOTAL)
062300*        ACTUALIZA EL CAMPO DE TRABAJO.
062400           MOVE SR-MANUAL-RESISTANCE
062500                                   TO TSR-RESISTANCE(WKS-SR-TOTAL)
062600*     CIERRA LA LECTURA DEL ARCHIVO.
062700     END-READ.
062800* PUNTO DE SALIDA DE 201-LEE-UN-SRLEVEL.
062900 201-LEE-UN-SRLEVEL-EXIT. EXIT.
063000
063100*CARGA UN RENGLON DE MAGICLNS EN LA TABLA WKS-ML-ELEM, MISMO
063200*PATRON DE 201 PERO PARA LINEAS MAGICAS.
063300 202-LEE-UN-MAGICLN SECTION.
063400*     LEE EL SIGUIENTE RENGLON DE MAGICLNS
063500     READ MAGICLNS
063600*        SI SE AGOTO EL ARCHIVO,
063700        AT END
063800*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
063900           CONTINUE
064000*        SI TODAVIA HAY RENGLON POR PROCESAR,
064100        NOT AT END
064200*        INCREMENTA WKS-ML-TOTAL
064300           ADD 1 TO WKS-ML-TOTAL
064400*        ACTUALIZA TML-SYMBOL(WKS-ML-TOTAL) CON EL DATO CORRESPONDIENTE
064500           MOVE ML-SYMBOL  TO TML-SYMBOL(WKS-ML-TOTAL)
064600*        ACTUALIZA TML-PRICE(WKS-ML-TOTAL) CON EL DATO CORRESPONDIENTE.
064700           MOVE ML-PRICE   TO TML-PRICE(WKS-ML-TOTAL)
064800*        ACTUALIZA TML-ACTIVE(WKS-ML-TOTAL) CON EL DATO CORRESPONDIENTE
064900           MOVE ML-ACTIVE  TO TML-ACTIVE(WKS-ML-TOTAL)
065000*     CIERRA LA LECTURA DEL ARCHIVO.
065100     END-READ.
065200* PUNTO DE SALIDA DE 202-LEE-UN-MAGICLN.
065300 202-LEE-UN-MAGICLN-EXIT. EXIT.
065400
065500*ENCABEZADO DE PAGINA DEL REPORTE, IMPRESO UNA SOLA VEZ AL INICIO.
065600 110-IMPRIME-ENCABEZADO SECTION.
065700*     ACTUALIZA LE1-PROGRAMA CON EL DATO CORRESPONDIENTE.
065800     MOVE WKS-PROGRAMA        TO LE1-PROGRAMA
065900*     ACTUALIZA FE-ANIO CON EL DATO CORRESPONDIENTE.
066000     MOVE WKS-ANIO-SISTEMA    TO FE-ANIO
066100*     ACTUALIZA FE-MES CON EL DATO CORRESPONDIENTE.
066200     MOVE WKS-MES-SISTEMA     TO FE-MES
066300*     ACTUALIZA FE-DIA CON EL DATO CORRESPONDIENTE.
066400     MOVE WKS-DIA-SISTEMA     TO FE-DIA
066500*     ACTUALIZA LE1-FECHA CON EL DATO CORRESPONDIENTE.
066600     MOVE WKS-FECHA-EDITADA   TO LE1-FECHA
066700*     ESCRIBE REPORT-LINE EN EL ARCHIVO DE SALIDA.
066800     WRITE REPORT-LINE FROM WKS-LINEA-ENCABEZADO-1
066900         AFTER ADVANCING C01
067000*     VERIFICA SI FS-RPTFILE NOT = 0
067100     IF FS-RPTFILE NOT = 0
067200*        DESPLIEGA EL MENSAJE EN CONSOLA.
067300        DISPLAY "ERROR AL ESCRIBIR RPTFILE - FS: " FS-RPTFILE
067400*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
067500        MOVE 91 TO RETURN-CODE
067600*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
067700        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
067800*        FINALIZA LA EJECUCION DEL PROGRAMA.
067900        STOP RUN
068000*     CIERRA LA VALIDACION ANTERIOR.
068100     END-IF
068200*     ESCRIBE REPORT-LINE EN EL ARCHIVO DE SALIDA.
068300     WRITE REPORT-LINE FROM WKS-LINEA-ENCABEZADO-2
068400         AFTER ADVANCING 2 LINES.
068500* PUNTO DE SALIDA DE 110-IMPRIME-ENCABEZADO.
068600 110-IMPRIME-ENCABEZADO-EXIT. EXIT.
068700
068800*LECTURA APAREADA DE CANDLES E INDICATORS (MISMO ORDEN, UN
068900*INDICATOR-RECORD POR CADA CANDLE-RECORD, GENERADOS POR INDCAL1).
069000 150-LEE-CANDLES SECTION.
069100*     LEE EL SIGUIENTE RENGLON DE CANDLES
069200     READ CANDLES
069300*        SI SE AGOTO EL ARCHIVO,
069400        AT END
069500*        ACTUALIZA WKS-FIN-CANDLES CON EL DATO CORRESPONDIENTE.
069600           MOVE 'Y' TO WKS-FIN-CANDLES
069700*        SI TODAVIA HAY RENGLON POR PROCESAR,
069800        NOT AT END
069900*        ACTUALIZA WKS-SYM-VELA CON EL DATO CORRESPONDIENTE.
070000           MOVE CDL-SYMBOL    TO WKS-SYM-VELA
070100*        ACTUALIZA WKS-TF-VELA CON EL DATO CORRESPONDIENTE.
070200           MOVE CDL-TIMEFRAME TO WKS-TF-VELA
070300*        LEE EL SIGUIENTE RENGLON DE INDICATORS
070400           READ INDICATORS
070500*        SI SE AGOTO EL ARCHIVO,
070600              AT END
070700*        ACTUALIZA WKS-FIN-CANDLES CON EL DATO CORRESPONDIENTE.
070800                 MOVE 'Y' TO WKS-FIN-CANDLES
070900*        SI TODAVIA HAY RENGLON POR PROCESAR,
071000              NOT AT END
071100*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
071200                 CONTINUE
071300*        CIERRA LA LECTURA DEL ARCHIVO.
071400           END-READ
071500*        VERIFICA SI FS-INDICATORS NOT = 0 AND NOT = 10
071600           IF FS-INDICATORS NOT = 0 AND NOT = 10
071700*        DESPLIEGA EL MENSAJE EN CONSOLA.
071800              DISPLAY "ERROR AL LEER INDICATORS - FS: "
071900                      FS-INDICATORS
072000*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
072100              MOVE 91 TO RETURN-CODE
072200*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
072300              PERFORM 700-CIERRA-ARCHIVOS
072400                  THRU 700-CIERRA-ARCHIVOS-EXIT
072500*        FINALIZA LA EJECUCION DEL PROGRAMA.
072600              STOP RUN
072700*        CIERRA LA VALIDACION ANTERIOR.
072800           END-IF
072900*     CIERRA LA LECTURA DEL ARCHIVO.
073000     END-READ
073100*     VERIFICA SI FS-CANDLES NOT = 0 AND NOT = 10
073200     IF FS-CANDLES NOT = 0 AND NOT = 10
073300*        DESPLIEGA EL MENSAJE EN CONSOLA.
073400        DISPLAY "ERROR AL LEER CANDLES    - FS: " FS-CANDLES
073500*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
073600        MOVE 91 TO RETURN-CODE
073700*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
073800        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
073900*        FINALIZA LA EJECUCION DEL PROGRAMA.
074000        STOP RUN
074100*     CIERRA LA VALIDACION ANTERIOR.
074200     END-IF.
074300* PUNTO DE SALIDA DE 150-LEE-CANDLES.
074400 150-LEE-CANDLES-EXIT. EXIT.
074500
074600*PROCESA UNA SERIE COMPLETA: CALIFICA CADA VELA DE LA SERIE (NO
074700*SOLO LA ULTIMA), ACUMULA LA DISTRIBUCION POR GRADO Y LA IMPRIME
074800*AL LLEGAR AL CORTE DE CONTROL (CAMBIO DE SIMBOLO/TEMPORALIDAD).
074900 300-PROCESA-SERIE SECTION.
075000*     ACTUALIZA WKS-LLAVE-16 CON EL DATO CORRESPONDIENTE.
075100     MOVE WKS-LLAVE-VELA-16 TO WKS-LLAVE-16
075200*     INVOCA LA RUTINA 301-DETERMINA-TAMANIO-VENTANA
075300     PERFORM 301-DETERMINA-TAMANIO-VENTANA
075400         THRU 301-DETERMINA-TAMANIO-VENTANA-EXIT
075500*     ACTUALIZA WKS-SR-CONTADOR CON EL DATO CORRESPONDIENTE.
075600     MOVE ZERO TO WKS-SR-CONTADOR
075700*     ACTUALIZA WKS-SR-PUNTERO CON EL DATO CORRESPONDIENTE.
075800     MOVE ZERO TO WKS-SR-PUNTERO
075900*     INVOCA LA RUTINA 305-LIMPIA-CONTADORES-SERIE
076000     PERFORM 305-LIMPIA-CONTADORES-SERIE
076100         THRU 305-LIMPIA-CONTADORES-SERIE-EXIT
076200*        RECORRE LA TABLA DESDE EL PRIMER ELEMENTO.
076300         VARYING WKS-GRADO-IX FROM 1 BY 1 UNTIL WKS-GRADO-IX > 6
076400*     ACTUALIZA WKS-SERIE-TOTAL-VELAS CON EL DATO CORRESPONDIENTE.
076500     MOVE ZERO TO WKS-SERIE-TOTAL-VELAS
076600
076700*     INVOCA LA RUTINA 302-ACUMULA-Y-CALIFICA-VELA
076800     PERFORM 302-ACUMULA-Y-CALIFICA-VELA
076900         THRU 302-ACUMULA-Y-CALIFICA-VELA-EXIT
077000         UNTIL SI-FIN-CANDLES
077100            OR WKS-LLAVE-VELA-16 NOT = WKS-LLAVE-16
077200
077300*     INVOCA LA RUTINA 400-IMPRIME-ENCABEZADO-SERIE
077400     PERFORM 400-IMPRIME-ENCABEZADO-SERIE
077500         THRU 400-IMPRIME-ENCABEZADO-SERIE-EXIT
077600*     INVOCA LA RUTINA 410-IMPRIME-DETALLE
077700     PERFORM 410-IMPRIME-DETALLE THRU 410-IMPRIME-DETALLE-EXIT
077800*        RECORRE LA TABLA DESDE EL PRIMER ELEMENTO.
077900         VARYING WKS-GRADO-IX FROM 1 BY 1 UNTIL WKS-GRADO-IX > 6
078000*     INVOCA LA RUTINA 420-IMPRIME-SUBTOTAL
078100     PERFORM 420-IMPRIME-SUBTOTAL THRU 420-IMPRIME-SUBTOTAL-EXIT
078200*     INCREMENTA WKS-SERIES-PROCESADAS
078300     ADD 1 TO WKS-SERIES-PROCESADAS.
078400* PUNTO DE SALIDA DE 300-PROCESA-SERIE.
078500 300-PROCESA-SERIE-EXIT. EXIT.
078600
078700*PONE EN CERO LOS SEIS CONTADORES DE GRADO DE LA SERIE EN CURSO,
078800*AL DETECTARSE EL CAMBIO DE SIMBOLO/TEMPORALIDAD.
078900 305-LIMPIA-CONTADORES-SERIE SECTION.
079000*     ACTUALIZA WKS-CONTADORES-SERIE(WKS-GRADO-IX) CON EL DATO CORRE
079100     MOVE ZERO TO WKS-CONTADORES-SERIE(WKS-GRADO-IX).
079200* PUNTO DE SALIDA DE 305-LIMPIA-CONTADORES-SERIE.
079300 305-LIMPIA-CONTADORES-SERIE-EXIT. EXIT.
079400
079500*LA VENTANA DE S/R ES 30 VELAS PARA TEMPORALIDAD DIARIA (1D), O  *
079600*720 PARA CUALQUIER OTRA (HORARIA U OTRO INTRADIA).              *
079700 301-DETERMINA-TAMANIO-VENTANA SECTION.
079800*     VERIFICA SI WKS-TF-VELA = '1D  ' OR WKS-TF-VELA = '1d  '
079900     IF WKS-TF-VELA = '1D  ' OR WKS-TF-VELA = '1d  '
080000*        ACTUALIZA WKS-SR-TAMANIO CON EL DATO CORRESPONDIENTE.
080100        MOVE 30  TO WKS-SR-TAMANIO
080200*     EN CASO CONTRARIO,
080300     ELSE
080400*        ACTUALIZA WKS-SR-TAMANIO CON EL DATO CORRESPONDIENTE.
080500        MOVE 720 TO WKS-SR-TAMANIO
080600*     CIERRA LA VALIDACION ANTERIOR.
080700     END-IF.
080800* PUNTO DE SALIDA DE 301-DETERMINA-TAMANIO-VENTANA.
080900 301-DETERMINA-TAMANIO-VENTANA-EXIT. EXIT.
081000
081100*ACUMULA UNA VELA EN LA VENTANA CIRCULAR DE S/R, CALIFICA ESA     *
081200*MISMA VELA SI YA TIENE INDICADORES COMPLETOS, Y AVANZA LA        *
081300*LECTURA A LA SIGUIENTE VELA DE LA SERIE.                         *
081400 302-ACUMULA-Y-CALIFICA-VELA SECTION.
081500*     INCREMENTA WKS-SR-PUNTERO
081600     ADD 1 TO WKS-SR-PUNTERO
081700*     VERIFICA SI WKS-SR-PUNTERO > WKS-SR-TAMANIO
081800     IF WKS-SR-PUNTERO > WKS-SR-TAMANIO
081900*        ACTUALIZA WKS-SR-PUNTERO CON EL DATO CORRESPONDIENTE.
082000        MOVE 1 TO WKS-SR-PUNTERO
082100*     CIERRA LA VALIDACION ANTERIOR.
082200     END-IF
082300*     POSICIONA WKS-SR-IX
082400     SET WKS-SR-IX TO WKS-SR-PUNTERO
082500*     ACTUALIZA VSR-HIGH(WKS-SR-IX) CON EL DATO CORRESPONDIENTE.
082600     MOVE CDL-HIGH TO VSR-HIGH(WKS-SR-IX)
082700*     ACTUALIZA VSR-LOW(WKS-SR-IX) CON EL DATO CORRESPONDIENTE.
082800     MOVE CDL-LOW  TO VSR-LOW(WKS-SR-IX)
082900*     VERIFICA SI WKS-SR-CONTADOR < WKS-SR-TAMANIO
083000     IF WKS-SR-CONTADOR < WKS-SR-TAMANIO
083100*        INCREMENTA WKS-SR-CONTADOR
083200        ADD 1 TO WKS-SR-CONTADOR
083300*     CIERRA LA VALIDACION ANTERIOR.
083400     END-IF
083500
083600*     ACTUALIZA WKS-ULT-ID CON EL DATO CORRESPONDIENTE.
083700     MOVE CDL-ID    TO WKS-ULT-ID
083800*     ACTUALIZA WKS-ULT-CLOSE CON EL DATO CORRESPONDIENTE.
083900     MOVE CDL-CLOSE TO WKS-ULT-CLOSE
084000*     ACTUALIZA UIC-RSI CON EL DATO CORRESPONDIENTE.
084100     MOVE IND-RSI          TO UIC-RSI
084200*     VERIFICA SI IND-RSI NOT = ZERO
084300     IF IND-RSI NOT = ZERO
084400*        ACTUALIZA UIC-RSI-PRES CON EL DATO CORRESPONDIENTE.
084500        MOVE 'Y' TO UIC-RSI-PRES
084600*     EN CASO CONTRARIO,
084700     ELSE
084800*        ACTUALIZA UIC-RSI-PRES CON EL DATO CORRESPONDIENTE.
084900        MOVE 'N' TO UIC-RSI-PRES
085000*     CIERRA LA VALIDACION ANTERIOR.
085100     END-IF
085200*     ACTUALIZA UIC-MACD-LINE CON EL DATO CORRESPONDIENTE.
085300     MOVE IND-MACD-LINE    TO UIC-MACD-LINE
085400*     ACTUALIZA UIC-MACD-HIST CON EL DATO CORRESPONDIENTE.
085500     MOVE IND-MACD-HIST    TO UIC-MACD-HIST
085600*     ACTUALIZA UIC-BB-POSITION CON EL DATO CORRESPONDIENTE.
085700     MOVE IND-BB-POSITION  TO UIC-BB-POSITION
085800*     ACTUALIZA UIC-EMA-44 CON EL DATO CORRESPONDIENTE.
085900     MOVE IND-EMA-44       TO UIC-EMA-44
086000*     ACTUALIZA UIC-EMA-100 CON EL DATO CORRESPONDIENTE.
086100     MOVE IND-EMA-100      TO UIC-EMA-100
086200*     ACTUALIZA UIC-EMA-200 CON EL DATO CORRESPONDIENTE.
086300     MOVE IND-EMA-200      TO UIC-EMA-200
086400*     ACTUALIZA UIC-ST-1 CON EL DATO CORRESPONDIENTE.
086500     MOVE IND-ST-1         TO UIC-ST-1
086600*     ACTUALIZA UIC-ST-2 CON EL DATO CORRESPONDIENTE.
086700     MOVE IND-ST-2         TO UIC-ST-2
086800*     ACTUALIZA UIC-VWAP CON EL DATO CORRESPONDIENTE.
086900     MOVE IND-VWAP         TO UIC-VWAP
087000*     ACTUALIZA UIC-VOL-SIGNAL CON EL DATO CORRESPONDIENTE.
087100     MOVE IND-VOL-SIGNAL   TO UIC-VOL-SIGNAL
087200*     ACTUALIZA UIC-ADX CON EL DATO CORRESPONDIENTE.
087300     MOVE IND-ADX          TO UIC-ADX
087400*     ACTUALIZA UIC-DI-PLUS CON EL DATO CORRESPONDIENTE.
087500     MOVE IND-DI-PLUS      TO UIC-DI-PLUS
087600*     ACTUALIZA UIC-DI-MINUS CON EL DATO CORRESPONDIENTE.
087700     MOVE IND-DI-MINUS     TO UIC-DI-MINUS
087800*     ACTUALIZA UIC-OBV CON EL DATO CORRESPONDIENTE.
087900     MOVE IND-OBV          TO UIC-OBV
088000*     ACTUALIZA UIC-OBV-MA CON EL DATO CORRESPONDIENTE.
088100     MOVE IND-OBV-MA       TO UIC-OBV-MA
088200*     ACTUALIZA UIC-ATR CON EL DATO CORRESPONDIENTE.
088300     MOVE IND-ATR          TO UIC-ATR
088400*     VERIFICA SI IND-MACD-LINE NOT = ZERO OR IND-MACD-HIST NOT = 
088500     IF IND-MACD-LINE NOT = ZERO OR IND-MACD-HIST NOT = ZERO
088600*        ACTUALIZA UIC-MACD-PRES CON EL DATO CORRESPONDIENTE.
088700        MOVE 'Y' TO UIC-MACD-PRES
088800*     EN CASO CONTRARIO,
088900     ELSE
089000*        ACTUALIZA UIC-MACD-PRES CON EL DATO CORRESPONDIENTE.
089100        MOVE 'N' TO UIC-MACD-PRES
089200*     CIERRA LA VALIDACION ANTERIOR.
089300     END-IF
089400*     VERIFICA SI IND-BB-POSITION NOT = SPACES
089500     IF IND-BB-POSITION NOT = SPACES
089600*        ACTUALIZA UIC-BB-PRES CON EL DATO CORRESPONDIENTE.
089700        MOVE 'Y' TO UIC-BB-PRES
089800*     EN CASO CONTRARIO,
089900     ELSE
090000*        ACTUALIZA UIC-BB-PRES CON EL DATO CORRESPONDIENTE.
090100        MOVE 'N' TO UIC-BB-PRES
090200*     CIERRA LA VALIDACION ANTERIOR.
090300     END-IF
090400*     VERIFICA SI IND-EMA-200 NOT = ZERO
090500     IF IND-EMA-200 NOT = ZERO
090600*        ACTUALIZA UIC-EMA-PRES CON EL DATO CORRESPONDIENTE.
090700        MOVE 'Y' TO UIC-EMA-PRES
090800*     EN CASO CONTRARIO,
090900     ELSE
091000*        ACTUALIZA UIC-EMA-PRES CON EL DATO CORRESPONDIENTE.
091100        MOVE 'N' TO UIC-EMA-PRES
091200*     CIERRA LA VALIDACION ANTERIOR.
091300     END-IF
091400*     VERIFICA SI IND-VWAP NOT = ZERO
091500     IF IND-VWAP NOT = ZERO
091600*        ACTUALIZA UIC-VWAP-PRES CON EL DATO CORRESPONDIENTE.
091700        MOVE 'Y' TO UIC-VWAP-PRES
091800*     EN CASO CONTRARIO,
091900     ELSE
092000*        ACTUALIZA UIC-VWAP-PRES CON EL DATO CORRESPONDIENTE.
092100        MOVE 'N' TO UIC-VWAP-PRES
092200*     CIERRA LA VALIDACION ANTERIOR.
092300     END-IF
092400*     VERIFICA SI IND-VOL-SIGNAL NOT = SPACE
092500     IF IND-VOL-SIGNAL NOT = SPACE
092600*        ACTUALIZA UIC-VOL-PRES CON EL DATO CORRESPONDIENTE.
092700        MOVE 'Y' TO UIC-VOL-PRES
092800*     EN CASO CONTRARIO,
092900     ELSE
093000*        ACTUALIZA UIC-VOL-PRES CON EL DATO CORRESPONDIENTE.
093100        MOVE 'N' TO UIC-VOL-PRES
093200*     CIERRA LA VALIDACION ANTERIOR.
093300     END-IF
093400*     VERIFICA SI IND-ADX NOT = ZERO
093500     IF IND-ADX NOT = ZERO
093600*        ACTUALIZA UIC-ADX-PRES CON EL DATO CORRESPONDIENTE.
093700        MOVE 'Y' TO UIC-ADX-PRES
093800*     EN CASO CONTRARIO,
093900     ELSE
094000*        ACTUALIZA UIC-ADX-PRES CON EL DATO CORRESPONDIENTE.
094100        MOVE 'N' TO UIC-ADX-PRES
094200*     CIERRA LA VALIDACION ANTERIOR.
094300     END-IF
094400*     VERIFICA SI IND-OBV-MA NOT = ZERO
094500     IF IND-OBV-MA NOT = ZERO
094600*        ACTUALIZA UIC-OBV-MA-PRES CON EL DATO CORRESPONDIENTE.
094700        MOVE 'Y' TO UIC-OBV-MA-PRES
094800*     EN CASO CONTRARIO,
094900     ELSE
095000*        ACTUALIZA UIC-OBV-MA-PRES CON EL DATO CORRESPONDIENTE.
095100        MOVE 'N' TO UIC-OBV-MA-PRES
095200*     CIERRA LA VALIDACION ANTERIOR.
095300     END-IF
095400*     VERIFICA SI IND-ATR NOT = ZERO
095500     IF IND-ATR NOT = ZERO
095600*        ACTUALIZA UIC-ATR-PRES CON EL DATO CORRESPONDIENTE.
095700        MOVE 'Y' TO UIC-ATR-PRES
095800*     EN CASO CONTRARIO,
095900     ELSE
096000*        ACTUALIZA UIC-ATR-PRES CON EL DATO CORRESPONDIENTE.
096100        MOVE 'N' TO UIC-ATR-PRES
096200*     CIERRA LA VALIDACION ANTERIOR.
096300     END-IF
096400*     INCREMENTA WKS-VELAS-LEIDAS
096500     ADD 1 TO WKS-VELAS-LEIDAS
096600
096700*     VERIFICA SI UIC-RSI-PRES = 'N' OR UIC-MACD-PRES = 'N'
096800     IF UIC-RSI-PRES = 'N' OR UIC-MACD-PRES = 'N'
096900*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
097000        CONTINUE
097100*     EN CASO CONTRARIO,
097200     ELSE
097300*        INVOCA LA RUTINA 310-CALCULA-SOPORTE-RESISTENCIA
097400        PERFORM 310-CALCULA-SOPORTE-RESISTENCIA
097500            THRU 310-CALCULA-SOPORTE-RESISTENCIA-EXIT
097600*        INVOCA LA RUTINA 320-EVALUA-LINEA-MAGICA
097700        PERFORM 320-EVALUA-LINEA-MAGICA
097800            THRU 320-EVALUA-LINEA-MAGICA-EXIT
097900*        INVOCA LA RUTINA 330-CLASIFICA-TIMEFRAME
098000        PERFORM 330-CLASIFICA-TIMEFRAME
098100            THRU 330-CLASIFICA-TIMEFRAME-EXIT
098200*        INVOCA LA RUTINA 340-CALCULA-PUNTAJES
098300        PERFORM 340-CALCULA-PUNTAJES
098400            THRU 340-CALCULA-PUNTAJES-EXIT
098500*        INVOCA LA RUTINA 360-CALCULA-BONO-ACCION-PRECIO
098600        PERFORM 360-CALCULA-BONO-ACCION-PRECIO
098700            THRU 360-CALCULA-BONO-ACCION-PRECIO-EXIT
098800*        INVOCA LA RUTINA 370-CLASIFICA-GRADO
098900        PERFORM 370-CLASIFICA-GRADO
099000            THRU 370-CLASIFICA-GRADO-EXIT
099100*        INVOCA LA RUTINA 380-ACUMULA-DISTRIBUCION
099200        PERFORM 380-ACUMULA-DISTRIBUCION
099300            THRU 380-ACUMULA-DISTRIBUCION-EXIT
099400*        INCREMENTA WKS-VELAS-CALIFICADAS
099500        ADD 1 TO WKS-VELAS-CALIFICADAS
099600*     CIERRA LA VALIDACION ANTERIOR.
099700     END-IF
099800
099900*     INVOCA LA RUTINA 150-LEE-CANDLES
100000     PERFORM 150-LEE-CANDLES THRU 150-LEE-CANDLES-EXIT.
100100* PUNTO DE SALIDA DE 302-ACUMULA-Y-CALIFICA-VELA.
100200 302-ACUMULA-Y-CALIFICA-VELA-EXIT. EXIT.
100300
100400******************************************************************
100500*   310 - S O P O R T E  /  R E S I S T E N C I A                *
100600******************************************************************
100700 310-CALCULA-SOPORTE-RESISTENCIA SECTION.
100800*     ACTUALIZA WKS-SR-AUTO-RESIST CON EL DATO CORRESPONDIENTE.
100900     MOVE VSR-HIGH(1) TO WKS-SR-AUTO-RESIST
101000*     ACTUALIZA WKS-SR-AUTO-SOPORTE CON EL DATO CORRESPONDIENTE.
101100     MOVE VSR-LOW(1)  TO WKS-SR-AUTO-SOPORTE
101200*     INVOCA LA RUTINA 311-COMPARA-UN-ELEMENTO
101300     PERFORM 311-COMPARA-UN-ELEMENTO
101400         THRU 311-COMPARA-UN-ELEMENTO-EXIT
101500*        RECORRE LA TABLA DESDE EL PRIMER ELEMENTO.
101600         VARYING WKS-SR-IX FROM 2 BY 1
101700         UNTIL WKS-SR-IX > WKS-SR-CONTADOR
101800
101900*     INVOCA LA RUTINA 312-BUSCA-NIVEL-MANUAL
102000     PERFORM 312-BUSCA-NIVEL-MANUAL THRU 312-BUSCA-NIVEL-MANUAL-EXIT.
102100* PUNTO DE SALIDA DE 310-CALCULA-SOPORTE-RESISTENCIA.
102200 310-CALCULA-SOPORTE-RESISTENCIA-EXIT. EXIT.
102300
102400*COMPARA EL ALTO/BAJO DE UN ELEMENTO DE LA VENTANA CONTRA LOS
102500*EXTREMOS ACUMULADOS HASTA AHORA.
102600 311-COMPARA-UN-ELEMENTO SECTION.
102700*     VERIFICA SI VSR-HIGH(WKS-SR-IX) > WKS-SR-AUTO-RESIST
102800     IF VSR-HIGH(WKS-SR-IX) > WKS-SR-AUTO-RESIST
102900*        ACTUALIZA WKS-SR-AUTO-RESIST CON EL DATO CORRESPONDIENTE.
103000        MOVE VSR-HIGH(WKS-SR-IX) TO WKS-SR-AUTO-RESIST
103100*     CIERRA LA VALIDACION ANTERIOR.
103200     END-IF
103300*     VERIFICA SI VSR-LOW(WKS-SR-IX) < WKS-SR-AUTO-SOPORTE
103400     IF VSR-LOW(WKS-SR-IX) < WKS-SR-AUTO-SOPORTE
103500*        ACTUALIZA WKS-SR-AUTO-SOPORTE CON EL DATO CORRESPONDIENTE.
103600        MOVE VSR-LOW(WKS-SR-IX) TO WKS-SR-AUTO-SOPORTE
103700*     CIERRA LA VALIDACION ANTERIOR.
103800     END-IF.
103900* PUNTO DE SALIDA DE 311-COMPARA-UN-ELEMENTO.
104000 311-COMPARA-UN-ELEMENTO-EXIT. EXIT.
104100
104200*UN NIVEL MANUAL MAYOR QUE CERO SIEMPRE GANA AL VALOR AUTOMATICO.
104300 312-BUSCA-NIVEL-MANUAL SECTION.
104400*     ACTUALIZA WKS-SR-EFECTIVO-SOPORTE CON EL DATO CORRESPONDIENTE.
104500     MOVE WKS-SR-AUTO-SOPORTE TO WKS-SR-EFECTIVO-SOPORTE
104600*     ACTUALIZA WKS-SR-EFECTIVO-RESIST CON EL DATO CORRESPONDIENTE.
104700     MOVE WKS-SR-AUTO-RESIST  TO WKS-SR-EFECTIVO-RESIST
104800*     POSICIONA WKS-SRT-IX
104900     SET WKS-SRT-IX TO 1
105000*     BUSQUEDA SECUENCIAL EN LA TABLA DE TRABAJO.
105100     SEARCH WKS-SR-ELEM
105200*        SI SE AGOTO EL ARCHIVO,
105300        AT END CONTINUE
105400*        CASO: TSR-SYMBOL(WKS-SRT-IX)    = WKS-SYM-CONTROL
105500        WHEN TSR-SYMBOL(WKS-SRT-IX)    = WKS-SYM-CONTROL
105600         AND TSR-TIMEFRAME(WKS-SRT-IX) = WKS-TF-CONTROL
105700*        VERIFICA SI TSR-SUPPORT(WKS-SRT-IX) > 0
105800           IF TSR-SUPPORT(WKS-SRT-IX) > 0
105900*        ACTUALIZA WKS-SR-EFECTIVO-SOPORTE CON EL DATO CORRESPONDIENTE.
106000              MOVE TSR-SUPPORT(WKS-SRT-IX) TO WKS-SR-EFECTIVO-SOPORTE
106100*        CIERRA LA VALIDACION ANTERIOR.
106200           END-IF
106300*        VERIFICA SI TSR-RESISTANCE(WKS-SRT-IX) > 0
106400           IF TSR-RESISTANCE(WKS-SRT-IX) > 0
106500*        ACTUALIZA EL CAMPO DE TRABAJO.
106600              MOVE TSR-RESISTANCE(WKS-SRT-IX)
106700                                           TO WKS-SR-EFECTIVO-RESIST
106800*        CIERRA LA VALIDACION ANTERIOR.
106900           END-IF
107000*     CIERRA LA BUSQUEDA EN LA TABLA.
107100     END-SEARCH.
107200* PUNTO DE SALIDA DE 312-BUSCA-NIVEL-MANUAL.
107300 312-BUSCA-NIVEL-MANUAL-EXIT. EXIT.
107400
107500******************************************************************
107600*   320 - L I N E A   M A G I C A                                *
107700******************************************************************
107800 320-EVALUA-LINEA-MAGICA SECTION.
107900*     ACTUALIZA WKS-ML-PRICE CON EL DATO CORRESPONDIENTE.
108000     MOVE ZERO      TO WKS-ML-PRICE
108100*     ACTUALIZA WKS-ML-ESTADO CON EL DATO CORRESPONDIENTE.
108200     MOVE 'NOT-SET' TO WKS-ML-ESTADO
108300*     POSICIONA WKS-MLT-IX
108400     SET WKS-MLT-IX TO 1
108500*     BUSQUEDA SECUENCIAL EN LA TABLA DE TRABAJO.
108600     SEARCH WKS-ML-ELEM
108700*        SI SE AGOTO EL ARCHIVO,
108800        AT END CONTINUE
108900*        CASO: TML-SYMBOL(WKS-MLT-IX) = WKS-SYM-CONTROL
109000        WHEN TML-SYMBOL(WKS-MLT-IX) = WKS-SYM-CONTROL
109100         AND TML-ACTIVE(WKS-MLT-IX) = 'Y'
109200*        ACTUALIZA WKS-ML-PRICE CON EL DATO CORRESPONDIENTE.
109300           MOVE TML-PRICE(WKS-MLT-IX) TO WKS-ML-PRICE
109400*     CIERRA LA BUSQUEDA EN LA TABLA.
109500     END-SEARCH
109600*     VERIFICA SI WKS-ML-PRICE = ZERO
109700     IF WKS-ML-PRICE = ZERO
109800*        ACTUALIZA WKS-ML-ESTADO CON EL DATO CORRESPONDIENTE.
109900        MOVE 'NOT-SET' TO WKS-ML-ESTADO
110000*     EN CASO CONTRARIO,
110100     ELSE
110200*        CALCULA WKS-ML-DISTANCIA-PCT
110300        COMPUTE WKS-ML-DISTANCIA-PCT ROUNDED =
110400           ((WKS-ULT-CLOSE - WKS-ML-PRICE) / WKS-ML-PRICE) * 100
110500*        VERIFICA SI WKS-ML-DISTANCIA-PCT >= -0.5 AND WKS-ML-DISTANCI
110600        IF WKS-ML-DISTANCIA-PCT >= -0.5 AND WKS-ML-DISTANCIA-PCT <= 0.5
110700*        ACTUALIZA WKS-ML-ESTADO CON EL DATO CORRESPONDIENTE.
110800           MOVE 'AT'      TO WKS-ML-ESTADO
110900*        EN CASO CONTRARIO,
111000        ELSE IF WKS-ULT-CLOSE > WKS-ML-PRICE
111100*        ACTUALIZA WKS-ML-ESTADO CON EL DATO CORRESPONDIENTE.
111200           MOVE 'ABOVE'   TO WKS-ML-ESTADO
111300*        EN CASO CONTRARIO,
111400        ELSE
111500*        ACTUALIZA WKS-ML-ESTADO CON EL DATO CORRESPONDIENTE.
111600           MOVE 'BELOW'   TO WKS-ML-ESTADO
111700*        CIERRA LA VALIDACION ANTERIOR.
111800        END-IF
111900*     CIERRA LA VALIDACION ANTERIOR.
112000     END-IF.
112100* PUNTO DE SALIDA DE 320-EVALUA-LINEA-MAGICA.
112200 320-EVALUA-LINEA-MAGICA-EXIT. EXIT.
112300
112400******************************************************************
112500*   330 - C L A S I F I C A C I O N   D E   T E M P O R A L I D A D *
112600******************************************************************
112700*CONVIERTE LA TEMPORALIDAD A MINUTOS.  SE DESCOMPONE LA CIFRA DE
112800*FORMA MANUAL, DIGITO POR DIGITO, PORQUE ESTE COMPILADOR NO TRAE
112900*FUNCTION NUMVAL.
113000 330-CLASIFICA-TIMEFRAME SECTION.
113100*     ACTUALIZA WKS-TF-CIFRA CON EL DATO CORRESPONDIENTE.
113200     MOVE ZERO TO WKS-TF-CIFRA
113300*     VERIFICA SI WKS-TF-D1 IS NUMERIC
113400     IF WKS-TF-D1 IS NUMERIC
113500*        ACTUALIZA WKS-TF-CIFRA CON EL DATO CORRESPONDIENTE.
113600        MOVE WKS-TF-D1 TO WKS-TF-CIFRA
113700*        VERIFICA SI WKS-TF-D2-O-UNI1 IS NUMERIC
113800        IF WKS-TF-D2-O-UNI1 IS NUMERIC
113900*        CALCULA WKS-TF-CIFRA
114000           COMPUTE WKS-TF-CIFRA =
114100                   (WKS-TF-CIFRA * 10) + WKS-TF-D2-O-UNI1
114200*        ACTUALIZA WKS-TF-UNIDAD CON EL DATO CORRESPONDIENTE.
114300           MOVE WKS-TF-UNI-2      TO WKS-TF-UNIDAD
114400*        EN CASO CONTRARIO,
114500        ELSE
114600*        ACTUALIZA WKS-TF-UNIDAD CON EL DATO CORRESPONDIENTE.
114700           MOVE WKS-TF-D2-O-UNI1  TO WKS-TF-UNIDAD
114800*        CIERRA LA VALIDACION ANTERIOR.
114900        END-IF
115000*     EN CASO CONTRARIO,
115100     ELSE
115200*        ACTUALIZA WKS-TF-CIFRA CON EL DATO CORRESPONDIENTE.
115300        MOVE ZERO  TO WKS-TF-CIFRA
115400*        ACTUALIZA WKS-TF-UNIDAD CON EL DATO CORRESPONDIENTE.
115500        MOVE SPACE TO WKS-TF-UNIDAD
115600*     CIERRA LA VALIDACION ANTERIOR.
115700     END-IF
115800
115900*     EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
116000     EVALUATE TRUE
116100*        CASO: WKS-TF-UNIDAD = 'm'
116200        WHEN WKS-TF-UNIDAD = 'm'
116300*        ACTUALIZA WKS-MINUTOS CON EL DATO CORRESPONDIENTE.
116400           MOVE WKS-TF-CIFRA TO WKS-MINUTOS
116500*        CASO: WKS-TF-UNIDAD = 'h'
116600        WHEN WKS-TF-UNIDAD = 'h'
116700*        CALCULA WKS-MINUTOS
116800           COMPUTE WKS-MINUTOS = WKS-TF-CIFRA * 60
116900*        CASO: WKS-TF-CONTROL(2:1) = 'd' OR WKS-TF-CONTROL(2:1) =
117000        WHEN WKS-TF-CONTROL(2:1) = 'd' OR WKS-TF-CONTROL(2:1) = 'D'
117100*        ACTUALIZA WKS-MINUTOS CON EL DATO CORRESPONDIENTE.
117200           MOVE 1440  TO WKS-MINUTOS
117300*        CASO: WKS-TF-CONTROL(2:1) = 'W'
117400        WHEN WKS-TF-CONTROL(2:1) = 'W'
117500*        ACTUALIZA WKS-MINUTOS CON EL DATO CORRESPONDIENTE.
117600           MOVE 10080 TO WKS-MINUTOS
117700*        CASO: OTHER
117800        WHEN OTHER
117900*        ACTUALIZA WKS-MINUTOS CON EL DATO CORRESPONDIENTE.
118000           MOVE 60    TO WKS-MINUTOS
118100*     CIERRA LA EVALUACION DE CASOS.
118200     END-EVALUATE
118300*     VERIFICA SI WKS-MINUTOS NOT > 240
118400     IF WKS-MINUTOS NOT > 240
118500*        ACTUALIZA WKS-TF-TIPO CON EL DATO CORRESPONDIENTE.
118600        MOVE 'INTRADAY' TO WKS-TF-TIPO
118700*        ACTUALIZA WKS-SCORE-MAX CON EL DATO CORRESPONDIENTE.
118800        MOVE 36.00      TO WKS-SCORE-MAX
118900*     EN CASO CONTRARIO,
119000     ELSE
119100*        ACTUALIZA WKS-TF-TIPO CON EL DATO CORRESPONDIENTE.
119200        MOVE 'SWING'    TO WKS-TF-TIPO
119300*        ACTUALIZA WKS-SCORE-MAX CON EL DATO CORRESPONDIENTE.
119400        MOVE 41.00      TO WKS-SCORE-MAX
119500*     CIERRA LA VALIDACION ANTERIOR.
119600     END-IF.
119700* PUNTO DE SALIDA DE 330-CLASIFICA-TIMEFRAME.
119800 330-CLASIFICA-TIMEFRAME-EXIT. EXIT.
119900
120000******************************************************************
120100*   340 - P U N T A J E S   P O R   C O M P O N E N T E          *
120200******************************************************************
120300 340-CALCULA-PUNTAJES SECTION.
120400*     INVOCA LA RUTINA 341-PUNTAJE-RSI
120500     PERFORM 341-PUNTAJE-RSI       THRU 341-PUNTAJE-RSI-EXIT
120600*     INVOCA LA RUTINA 342-PUNTAJE-MACD
120700     PERFORM 342-PUNTAJE-MACD      THRU 342-PUNTAJE-MACD-EXIT
120800*     INVOCA LA RUTINA 343-PUNTAJE-BB
120900     PERFORM 343-PUNTAJE-BB        THRU 343-PUNTAJE-BB-EXIT
121000*     INVOCA LA RUTINA 344-PUNTAJE-EMA-STACK
121100     PERFORM 344-PUNTAJE-EMA-STACK THRU 344-PUNTAJE-EMA-STACK-EXIT
121200*     INVOCA LA RUTINA 345-PUNTAJE-SUPERTREND
121300     PERFORM 345-PUNTAJE-SUPERTREND THRU 345-PUNTAJE-SUPERTREND-EXIT
121400*     INVOCA LA RUTINA 346-PUNTAJE-VWAP
121500     PERFORM 346-PUNTAJE-VWAP      THRU 346-PUNTAJE-VWAP-EXIT
121600*     INVOCA LA RUTINA 347-PUNTAJE-VOLUMEN
121700     PERFORM 347-PUNTAJE-VOLUMEN   THRU 347-PUNTAJE-VOLUMEN-EXIT
121800*     INVOCA LA RUTINA 348-PUNTAJE-ADX
121900     PERFORM 348-PUNTAJE-ADX       THRU 348-PUNTAJE-ADX-EXIT
122000*     INVOCA LA RUTINA 349-PUNTAJE-DI
122100     PERFORM 349-PUNTAJE-DI        THRU 349-PUNTAJE-DI-EXIT
122200*     INVOCA LA RUTINA 350-PUNTAJE-OBV
122300     PERFORM 350-PUNTAJE-OBV       THRU 350-PUNTAJE-OBV-EXIT
122400
122500*     ACTUALIZA WKS-SCORE-TOTAL CON EL DATO CORRESPONDIENTE.
122600     MOVE ZERO TO WKS-SCORE-TOTAL
122700*     INVOCA LA RUTINA 351-ACUMULA-UN-SCORE
122800     PERFORM 351-ACUMULA-UN-SCORE THRU 351-ACUMULA-UN-SCORE-EXIT
122900*        RECORRE LA TABLA DESDE EL PRIMER ELEMENTO.
123000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10.
123100* PUNTO DE SALIDA DE 340-CALCULA-PUNTAJES.
123200 340-CALCULA-PUNTAJES-EXIT. EXIT.
123300
123400*CALIFICA EL RSI EN TRAMOS DECRECIENTES: ENTRE MAS SOBREVENDIDO,
123500*MAYOR EL PUNTAJE.
123600 341-PUNTAJE-RSI SECTION.
123700*     EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
123800     EVALUATE TRUE
123900*        CASO: UIC-RSI NOT > 30  MOVE 4.5 TO WKS-SCORE-RSI
124000        WHEN UIC-RSI NOT > 30  MOVE 4.5 TO WKS-SCORE-RSI
124100*        CASO: UIC-RSI NOT > 40  MOVE 3.0 TO WKS-SCORE-RSI
124200        WHEN UIC-RSI NOT > 40  MOVE 3.0 TO WKS-SCORE-RSI
124300*        CASO: UIC-RSI NOT > 50  MOVE 2.0 TO WKS-SCORE-RSI
124400        WHEN UIC-RSI NOT > 50  MOVE 2.0 TO WKS-SCORE-RSI
124500*        CASO: UIC-RSI NOT > 60  MOVE 1.0 TO WKS-SCORE-RSI
124600        WHEN UIC-RSI NOT > 60  MOVE 1.0 TO WKS-SCORE-RSI
124700*        CASO: OTHER             MOVE ZERO TO WKS-SCORE-RSI
124800        WHEN OTHER             MOVE ZERO TO WKS-SCORE-RSI
124900*     CIERRA LA EVALUACION DE CASOS.
125000     END-EVALUATE.
125100* PUNTO DE SALIDA DE 341-PUNTAJE-RSI.
125200 341-PUNTAJE-RSI-EXIT. EXIT.
125300
125400*CALIFICA EL MACD SEGUN EL SIGNO DEL HISTOGRAMA Y DE LA LINEA.
125500 342-PUNTAJE-MACD SECTION.
125600*     VERIFICA SI UIC-MACD-HIST > 0 AND UIC-MACD-LINE > 0
125700     IF UIC-MACD-HIST > 0 AND UIC-MACD-LINE > 0
125800*        ACTUALIZA WKS-SCORE-MACD CON EL DATO CORRESPONDIENTE.
125900        MOVE 5.0 TO WKS-SCORE-MACD
126000*     EN CASO CONTRARIO,
126100     ELSE IF UIC-MACD-HIST > 0 AND UIC-MACD-LINE NOT > 0
126200*        ACTUALIZA WKS-SCORE-MACD CON EL DATO CORRESPONDIENTE.
126300        MOVE 3.5 TO WKS-SCORE-MACD
126400*     EN CASO CONTRARIO,
126500     ELSE
126600*        ACTUALIZA WKS-SCORE-MACD CON EL DATO CORRESPONDIENTE.
126700        MOVE ZERO TO WKS-SCORE-MACD
126800*     CIERRA LA VALIDACION ANTERIOR.
126900     END-IF.
127000* PUNTO DE SALIDA DE 342-PUNTAJE-MACD.
127100 342-PUNTAJE-MACD-EXIT. EXIT.
127200
127300*CALIFICA LA POSICION DENTRO DE LAS BANDAS DE BOLLINGER.
127400 343-PUNTAJE-BB SECTION.
127500*     EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
127600     EVALUATE TRUE
127700*        CASO: UIC-BB-PRES = 'N'         MOVE ZERO TO WKS-SCORE-B
127800        WHEN UIC-BB-PRES = 'N'         MOVE ZERO TO WKS-SCORE-BB
127900*        CASO: UIC-BB-POSITION = 'B3D'   MOVE 6.0 TO WKS-SCORE-BB
128000        WHEN UIC-BB-POSITION = 'B3D'   MOVE 6.0 TO WKS-SCORE-BB
128100*        CASO: UIC-BB-POSITION = 'B2D'   MOVE 4.0 TO WKS-SCORE-BB
128200        WHEN UIC-BB-POSITION = 'B2D'   MOVE 4.0 TO WKS-SCORE-BB
128300*        CASO: UIC-BB-POSITION = 'B1D'   MOVE 2.0 TO WKS-SCORE-BB
128400        WHEN UIC-BB-POSITION = 'B1D'   MOVE 2.0 TO WKS-SCORE-BB
128500*        CASO: OTHER                     MOVE ZERO TO WKS-SCORE-B
128600        WHEN OTHER                     MOVE ZERO TO WKS-SCORE-BB
128700*     CIERRA LA EVALUACION DE CASOS.
128800     END-EVALUATE.
128900* PUNTO DE SALIDA DE 343-PUNTAJE-BB.
129000 343-PUNTAJE-BB-EXIT. EXIT.
129100
129200*CALIFICA LA PILA DE EMA; LOS PESOS SE INVIERTEN ENTRE
129300*TEMPORALIDAD INTRADIA Y SWING, IGUAL QUE EN SENCAL1.
129400 344-PUNTAJE-EMA-STACK SECTION.
129500*     ACTUALIZA WKS-SCORE-EMA CON EL DATO CORRESPONDIENTE.
129600     MOVE ZERO TO WKS-SCORE-EMA
129700*     VERIFICA SI UIC-EMA-PRES = 'Y'
129800     IF UIC-EMA-PRES = 'Y'
129900*        VERIFICA SI WKS-TF-ES-INTRADIA
130000        IF WKS-TF-ES-INTRADIA
130100*        VERIFICA SI WKS-ULT-CLOSE > UIC-EMA-44
130200           IF WKS-ULT-CLOSE > UIC-EMA-44
130300*        INCREMENTA WKS-SCORE-EMA
130400              ADD 2.5 TO WKS-SCORE-EMA
130500*        CIERRA LA VALIDACION ANTERIOR.
130600           END-IF
130700*        VERIFICA SI WKS-ULT-CLOSE > UIC-EMA-100
130800           IF WKS-ULT-CLOSE > UIC-EMA-100
130900*        INCREMENTA WKS-SCORE-EMA
131000              ADD 2.0 TO WKS-SCORE-EMA
131100*        CIERRA LA VALIDACION ANTERIOR.
131200           END-IF
131300*        VERIFICA SI WKS-ULT-CLOSE > UIC-EMA-200
131400           IF WKS-ULT-CLOSE > UIC-EMA-200
131500*        INCREMENTA WKS-SCORE-EMA
131600              ADD 1.5 TO WKS-SCORE-EMA
131700*        CIERRA LA VALIDACION ANTERIOR.
131800           END-IF
131900*        EN CASO CONTRARIO,
132000        ELSE
132100*        VERIFICA SI WKS-ULT-CLOSE > UIC-EMA-200
132200           IF WKS-ULT-CLOSE > UIC-EMA-200
132300*        INCREMENTA WKS-SCORE-EMA
132400              ADD 5.0 TO WKS-SCORE-EMA
132500*        CIERRA LA VALIDACION ANTERIOR.
132600           END-IF
132700*        VERIFICA SI WKS-ULT-CLOSE > UIC-EMA-100
132800           IF WKS-ULT-CLOSE > UIC-EMA-100
132900*        INCREMENTA WKS-SCORE-EMA
133000              ADD 3.0 TO WKS-SCORE-EMA
133100*        CIERRA LA VALIDACION ANTERIOR.
133200           END-IF
133300*        VERIFICA SI WKS-ULT-CLOSE > UIC-EMA-44
133400           IF WKS-ULT-CLOSE > UIC-EMA-44
133500*        INCREMENTA WKS-SCORE-EMA
133600              ADD 1.0 TO WKS-SCORE-EMA
133700*        CIERRA LA VALIDACION ANTERIOR.
133800           END-IF
133900*        CIERRA LA VALIDACION ANTERIOR.
134000        END-IF
134100*     CIERRA LA VALIDACION ANTERIOR.
134200     END-IF.
134300* PUNTO DE SALIDA DE 344-PUNTAJE-EMA-STACK.
134400 344-PUNTAJE-EMA-STACK-EXIT. EXIT.
134500
134600*CALIFICA SUPERTREND; MISMA INVERSION DE PESOS INTRADIA/SWING
134700*QUE LA PILA DE EMA.
134800 345-PUNTAJE-SUPERTREND SECTION.
134900*     ACTUALIZA WKS-SCORE-ST CON EL DATO CORRESPONDIENTE.
135000     MOVE ZERO TO WKS-SCORE-ST
135100*     VERIFICA SI WKS-TF-ES-INTRADIA
135200     IF WKS-TF-ES-INTRADIA
135300*        VERIFICA SI WKS-ULT-CLOSE > UIC-ST-1
135400        IF WKS-ULT-CLOSE > UIC-ST-1
135500*        INCREMENTA WKS-SCORE-ST
135600           ADD 2.5 TO WKS-SCORE-ST
135700*        CIERRA LA VALIDACION ANTERIOR.
135800        END-IF
135900*        VERIFICA SI WKS-ULT-CLOSE > UIC-ST-2
136000        IF WKS-ULT-CLOSE > UIC-ST-2
136100*        INCREMENTA WKS-SCORE-ST
136200           ADD 2.5 TO WKS-SCORE-ST
136300*        CIERRA LA VALIDACION ANTERIOR.
136400        END-IF
136500*     EN CASO CONTRARIO,
136600     ELSE
136700*        VERIFICA SI WKS-ULT-CLOSE > UIC-ST-2
136800        IF WKS-ULT-CLOSE > UIC-ST-2
136900*        INCREMENTA WKS-SCORE-ST
137000           ADD 4.0 TO WKS-SCORE-ST
137100*        CIERRA LA VALIDACION ANTERIOR.
137200        END-IF
137300*        VERIFICA SI WKS-ULT-CLOSE > UIC-ST-1
137400        IF WKS-ULT-CLOSE > UIC-ST-1
137500*        INCREMENTA WKS-SCORE-ST
137600           ADD 1.0 TO WKS-SCORE-ST
137700*        CIERRA LA VALIDACION ANTERIOR.
137800        END-IF
137900*     CIERRA LA VALIDACION ANTERIOR.
138000     END-IF.
138100* PUNTO DE SALIDA DE 345-PUNTAJE-SUPERTREND.
138200 345-PUNTAJE-SUPERTREND-EXIT. EXIT.
138300
138400*CALIFICA LA DISTANCIA DEL CIERRE AL VWAP CUANDO EL DATO ESTA
138500*DISPONIBLE Y ES DISTINTO DE CERO.
138600 346-PUNTAJE-VWAP SECTION.
138700*     ACTUALIZA WKS-SCORE-VWAP CON EL DATO CORRESPONDIENTE.
138800     MOVE ZERO TO WKS-SCORE-VWAP
138900*     VERIFICA SI UIC-VWAP-PRES = 'Y' AND UIC-VWAP NOT = ZERO
139000     IF UIC-VWAP-PRES = 'Y' AND UIC-VWAP NOT = ZERO
139100*        CALCULA WKS-VWAP-RATIO
139200        COMPUTE WKS-VWAP-RATIO ROUNDED =
139300           (WKS-ULT-CLOSE - UIC-VWAP) / UIC-VWAP
139400*        VERIFICA SI WKS-VWAP-RATIO > 0.005
139500        IF WKS-VWAP-RATIO > 0.005
139600*        ACTUALIZA WKS-SCORE-VWAP CON EL DATO CORRESPONDIENTE.
139700           MOVE 2.0 TO WKS-SCORE-VWAP
139800*        CIERRA LA VALIDACION ANTERIOR.
139900        END-IF
140000*     CIERRA LA VALIDACION ANTERIOR.
140100     END-IF.
140200* PUNTO DE SALIDA DE 346-PUNTAJE-VWAP.
140300 346-PUNTAJE-VWAP-EXIT. EXIT.
140400
140500*CALIFICA LA CLASE DE VOLUMEN (ALTO/BAJO/NORMAL) DEL INDICADOR.
140600 347-PUNTAJE-VOLUMEN SECTION.
140700*     ACTUALIZA WKS-SCORE-VOL CON EL DATO CORRESPONDIENTE.
140800     MOVE ZERO TO WKS-SCORE-VOL
140900*     VERIFICA SI UIC-VOL-PRES = 'Y'
141000     IF UIC-VOL-PRES = 'Y'
141100*        VERIFICA SI WKS-TF-ES-INTRADIA
141200        IF WKS-TF-ES-INTRADIA
141300*        EVALUA UIC-VOL-SIGNAL PARA DECIDIR LA RUTA A SEGUIR.
141400           EVALUATE UIC-VOL-SIGNAL
141500*        CASO: 'H' MOVE 2.0  TO WKS-SCORE-VOL
141600              WHEN 'H' MOVE 2.0  TO WKS-SCORE-VOL
141700*        CASO: 'L' MOVE -1.5 TO WKS-SCORE-VOL
141800              WHEN 'L' MOVE -1.5 TO WKS-SCORE-VOL
141900*        CASO: OTHER MOVE ZERO TO WKS-SCORE-VOL
142000              WHEN OTHER MOVE ZERO TO WKS-SCORE-VOL
142100*        CIERRA LA EVALUACION DE CASOS.
142200           END-EVALUATE
142300*        EN CASO CONTRARIO,
142400        ELSE
142500*        VERIFICA SI UIC-VOL-SIGNAL = 'H'
142600           IF UIC-VOL-SIGNAL = 'H'
142700*        ACTUALIZA WKS-SCORE-VOL CON EL DATO CORRESPONDIENTE.
142800              MOVE 2.0 TO WKS-SCORE-VOL
142900*        CIERRA LA VALIDACION ANTERIOR.
143000           END-IF
143100*        CIERRA LA VALIDACION ANTERIOR.
143200        END-IF
143300*     CIERRA LA VALIDACION ANTERIOR.
143400     END-IF.
143500* PUNTO DE SALIDA DE 347-PUNTAJE-VOLUMEN.
143600 347-PUNTAJE-VOLUMEN-EXIT. EXIT.
143700
143800*CALIFICA LA FUERZA DE LA TENDENCIA SEGUN EL ADX.
143900 348-PUNTAJE-ADX SECTION.
144000*     ACTUALIZA WKS-SCORE-ADX CON EL DATO CORRESPONDIENTE.
144100     MOVE ZERO TO WKS-SCORE-ADX
144200*     VERIFICA SI UIC-ADX-PRES = 'Y' AND UIC-ADX > 25
144300     IF UIC-ADX-PRES = 'Y' AND UIC-ADX > 25
144400*        ACTUALIZA WKS-SCORE-ADX CON EL DATO CORRESPONDIENTE.
144500        MOVE 1.5 TO WKS-SCORE-ADX
144600*     CIERRA LA VALIDACION ANTERIOR.
144700     END-IF.
144800* PUNTO DE SALIDA DE 348-PUNTAJE-ADX.
144900 348-PUNTAJE-ADX-EXIT. EXIT.
145000
145100*CALIFICA EL DOMINIO DE LA LINEA DIRECCIONAL POSITIVA SOBRE LA
145200*NEGATIVA, O VICEVERSA.
145300 349-PUNTAJE-DI SECTION.
145400*     ACTUALIZA WKS-SCORE-DI CON EL DATO CORRESPONDIENTE.
145500     MOVE ZERO TO WKS-SCORE-DI
145600*     VERIFICA SI UIC-ADX-PRES = 'Y' AND UIC-DI-PLUS > UIC-DI-MINU
145700     IF UIC-ADX-PRES = 'Y' AND UIC-DI-PLUS > UIC-DI-MINUS
145800*        ACTUALIZA WKS-SCORE-DI CON EL DATO CORRESPONDIENTE.
145900        MOVE 1.0 TO WKS-SCORE-DI
146000*     CIERRA LA VALIDACION ANTERIOR.
146100     END-IF.
146200* PUNTO DE SALIDA DE 349-PUNTAJE-DI.
146300 349-PUNTAJE-DI-EXIT. EXIT.
146400
146500*CALIFICA EL OBV CONTRA SU PROPIA MEDIA MOVIL.
146600 350-PUNTAJE-OBV SECTION.
146700*     ACTUALIZA WKS-SCORE-OBV CON EL DATO CORRESPONDIENTE.
146800     MOVE ZERO TO WKS-SCORE-OBV
146900*     VERIFICA SI UIC-OBV-MA-PRES = 'Y' AND UIC-OBV > UIC-OBV-MA
147000     IF UIC-OBV-MA-PRES = 'Y' AND UIC-OBV > UIC-OBV-MA
147100*        ACTUALIZA WKS-SCORE-OBV CON EL DATO CORRESPONDIENTE.
147200        MOVE 1.0 TO WKS-SCORE-OBV
147300*     CIERRA LA VALIDACION ANTERIOR.
147400     END-IF.
147500* PUNTO DE SALIDA DE 350-PUNTAJE-OBV.
147600 350-PUNTAJE-OBV-EXIT. EXIT.
147700
147800*SUMA UN COMPONENTE DE LA TABLA WKS-SCORE-TBL AL PUNTAJE TOTAL.
147900 351-ACUMULA-UN-SCORE SECTION.
148000*     INCREMENTA WKS-SCORE-TOTAL
148100     ADD WKS-SCORE(WKS-I) TO WKS-SCORE-TOTAL.
148200* PUNTO DE SALIDA DE 351-ACUMULA-UN-SCORE.
148300 351-ACUMULA-UN-SCORE-EXIT. EXIT.
148400
148500******************************************************************
148600*   360 - B O N O   D E   A C C I O N   D E   P R E C I O        *
148700******************************************************************
148800 360-CALCULA-BONO-ACCION-PRECIO SECTION.
148900*     ACTUALIZA WKS-SCORE-PA-BONUS CON EL DATO CORRESPONDIENTE.
149000     MOVE ZERO TO WKS-SCORE-PA-BONUS
149100*     EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
149200     EVALUATE TRUE
149300*        CASO: WKS-SR-EFECTIVO-RESIST > 0
149400        WHEN WKS-SR-EFECTIVO-RESIST > 0
149500           AND WKS-ULT-CLOSE >= WKS-SR-EFECTIVO-RESIST * 1.005
149600*        ACTUALIZA WKS-SCORE-PA-BONUS CON EL DATO CORRESPONDIENTE.
149700           MOVE 2.0 TO WKS-SCORE-PA-BONUS
149800*        CASO: WKS-SR-EFECTIVO-SOPORTE > 0
149900        WHEN WKS-SR-EFECTIVO-SOPORTE > 0
150000           AND WKS-ULT-CLOSE >= WKS-SR-EFECTIVO-SOPORTE
150100           AND WKS-ULT-CLOSE <= WKS-SR-EFECTIVO-SOPORTE * 1.02
150200*        ACTUALIZA WKS-SCORE-PA-BONUS CON EL DATO CORRESPONDIENTE.
150300           MOVE 1.6 TO WKS-SCORE-PA-BONUS
150400*        CASO: WKS-ML-PRICE > 0
150500        WHEN WKS-ML-PRICE > 0
150600           AND WKS-ULT-CLOSE > WKS-ML-PRICE
150700           AND WKS-ULT-CLOSE <= WKS-ML-PRICE * 1.02
150800*        ACTUALIZA WKS-SCORE-PA-BONUS CON EL DATO CORRESPONDIENTE.
150900           MOVE 1.8 TO WKS-SCORE-PA-BONUS
151000*        CASO: OTHER
151100        WHEN OTHER
151200*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
151300           CONTINUE
151400*     CIERRA LA EVALUACION DE CASOS.
151500     END-EVALUATE
151600*     CALCULA WKS-SCORE-TOTAL
151700     COMPUTE WKS-SCORE-TOTAL = WKS-SCORE-TOTAL + WKS-SCORE-PA-BONUS
151800*     VERIFICA SI WKS-SCORE-TOTAL > WKS-SCORE-MAX
151900     IF WKS-SCORE-TOTAL > WKS-SCORE-MAX
152000*        ACTUALIZA WKS-SCORE-TOTAL CON EL DATO CORRESPONDIENTE.
152100        MOVE WKS-SCORE-MAX TO WKS-SCORE-TOTAL
152200*     CIERRA LA VALIDACION ANTERIOR.
152300     END-IF.
152400* PUNTO DE SALIDA DE 360-CALCULA-BONO-ACCION-PRECIO.
152500 360-CALCULA-BONO-ACCION-PRECIO-EXIT. EXIT.
152600
152700******************************************************************
152800*   370 - C L A S I F I C A C I O N   D E   G R A D O            *
152900******************************************************************
153000 370-CLASIFICA-GRADO SECTION.
153100*     VERIFICA SI UIC-RSI-PRES = 'Y'
153200     IF UIC-RSI-PRES = 'Y'
153300*        ACTUALIZA WKS-RSI-SEGURIDAD CON EL DATO CORRESPONDIENTE.
153400        MOVE UIC-RSI TO WKS-RSI-SEGURIDAD
153500*     EN CASO CONTRARIO,
153600     ELSE
153700*        ACTUALIZA WKS-RSI-SEGURIDAD CON EL DATO CORRESPONDIENTE.
153800        MOVE 50      TO WKS-RSI-SEGURIDAD
153900*     CIERRA LA VALIDACION ANTERIOR.
154000     END-IF
154100
154200*     VERIFICA SI WKS-TF-ES-INTRADIA
154300     IF WKS-TF-ES-INTRADIA
154400*        EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
154500        EVALUATE TRUE
154600*        CASO: WKS-SCORE-TOTAL >= 29 AND WKS-RSI-SEGURIDAD >= 30
154700           WHEN WKS-SCORE-TOTAL >= 29 AND WKS-RSI-SEGURIDAD >= 30
154800*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
154900              MOVE 'A-BUY'     TO WKS-GRADO
155000*        CASO: WKS-SCORE-TOTAL >= 23 AND WKS-RSI-SEGURIDAD >= 30
155100           WHEN WKS-SCORE-TOTAL >= 23 AND WKS-RSI-SEGURIDAD >= 30
155200*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
155300              MOVE 'BUY'       TO WKS-GRADO
155400*        CASO: WKS-SCORE-TOTAL >= 18
155500           WHEN WKS-SCORE-TOTAL >= 18
155600*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
155700              MOVE 'EARLY-BUY' TO WKS-GRADO
155800*        CASO: WKS-SCORE-TOTAL >= 13
155900           WHEN WKS-SCORE-TOTAL >= 13
156000*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
156100              MOVE 'WATCH'     TO WKS-GRADO
156200*        CASO: WKS-SCORE-TOTAL >= 9
156300           WHEN WKS-SCORE-TOTAL >= 9
156400*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
156500              MOVE 'CAUTION'   TO WKS-GRADO
156600*        CASO: OTHER
156700           WHEN OTHER
156800*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
156900              MOVE 'SELL'      TO WKS-GRADO
157000*        CIERRA LA EVALUACION DE CASOS.
157100        END-EVALUATE
157200*     EN CASO CONTRARIO,
157300     ELSE
157400*        EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
157500        EVALUATE TRUE
157600*        CASO: WKS-SCORE-TOTAL >= 33 AND WKS-RSI-SEGURIDAD >= 30
157700           WHEN WKS-SCORE-TOTAL >= 33 AND WKS-RSI-SEGURIDAD >= 30
157800*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
157900              MOVE 'A-BUY'     TO WKS-GRADO
158000*        CASO: WKS-SCORE-TOTAL >= 26 AND WKS-RSI-SEGURIDAD >= 30
158100           WHEN WKS-SCORE-TOTAL >= 26 AND WKS-RSI-SEGURIDAD >= 30
158200*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
158300              MOVE 'BUY'       TO WKS-GRADO
158400*        CASO: WKS-SCORE-TOTAL >= 21
158500           WHEN WKS-SCORE-TOTAL >= 21
158600*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
158700              MOVE 'EARLY-BUY' TO WKS-GRADO
158800*        CASO: WKS-SCORE-TOTAL >= 15
158900           WHEN WKS-SCORE-TOTAL >= 15
159000*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
159100              MOVE 'WATCH'     TO WKS-GRADO
159200*        CASO: WKS-SCORE-TOTAL >= 10
159300           WHEN WKS-SCORE-TOTAL >= 10
159400*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
159500              MOVE 'CAUTION'   TO WKS-GRADO
159600*        CASO: OTHER
159700           WHEN OTHER
159800*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
159900              MOVE 'SELL'      TO WKS-GRADO
160000*        CIERRA LA EVALUACION DE CASOS.
160100        END-EVALUATE
160200*     CIERRA LA VALIDACION ANTERIOR.
160300     END-IF.
160400* PUNTO DE SALIDA DE 370-CLASIFICA-GRADO.
160500 370-CLASIFICA-GRADO-EXIT. EXIT.
160600
160700******************************************************************
160800*   380 - A C U M U L A   D I S T R I B U C I O N                *
160900******************************************************************
161000*CLASIFICA EL GRADO OBTENIDO EN UNA DE LAS SEIS POSICIONES FIJAS
161100*DE LA TABLA DE NOMBRES Y ACUMULA EL CONTADOR DE LA SERIE EN     *
161200*CURSO Y EL CONTADOR GENERAL DE TODA LA CORRIDA.                 *
161300 380-ACUMULA-DISTRIBUCION SECTION.
161400*     EVALUA WKS-GRADO PARA DECIDIR LA RUTA A SEGUIR.
161500     EVALUATE WKS-GRADO
161600*        CASO: 'A-BUY'     MOVE 1 TO WKS-GRADO-IX
161700        WHEN 'A-BUY'     MOVE 1 TO WKS-GRADO-IX
161800*        CASO: 'BUY'       MOVE 2 TO WKS-GRADO-IX
161900        WHEN 'BUY'       MOVE 2 TO WKS-GRADO-IX
162000*        CASO: 'EARLY-BUY' MOVE 3 TO WKS-GRADO-IX
162100        WHEN 'EARLY-BUY' MOVE 3 TO WKS-GRADO-IX
162200*        CASO: 'WATCH'     MOVE 4 TO WKS-GRADO-IX
162300        WHEN 'WATCH'     MOVE 4 TO WKS-GRADO-IX
162400*        CASO: 'CAUTION'   MOVE 5 TO WKS-GRADO-IX
162500        WHEN 'CAUTION'   MOVE 5 TO WKS-GRADO-IX
162600*        CASO: OTHER       MOVE 6 TO WKS-GRADO-IX
162700        WHEN OTHER       MOVE 6 TO WKS-GRADO-IX
162800*     CIERRA LA EVALUACION DE CASOS.
162900     END-EVALUATE
163000*     INCREMENTA WKS-CONTADORES-SERIE(WKS-GRADO-IX)
163100     ADD 1 TO WKS-CONTADORES-SERIE(WKS-GRADO-IX)
163200*     INCREMENTA WKS-CONTADORES-GRAN-TOTAL(WKS-GRADO-IX)
163300     ADD 1 TO WKS-CONTADORES-GRAN-TOTAL(WKS-GRADO-IX)
163400*     INCREMENTA WKS-SERIE-TOTAL-VELAS
163500     ADD 1 TO WKS-SERIE-TOTAL-VELAS
163600*     INCREMENTA WKS-GRAN-TOTAL-VELAS
163700     ADD 1 TO WKS-GRAN-TOTAL-VELAS.
163800* PUNTO DE SALIDA DE 380-ACUMULA-DISTRIBUCION.
163900 380-ACUMULA-DISTRIBUCION-EXIT. EXIT.
164000
164100******************************************************************
164200*   400/410/420 - I M P R E S I O N   D E L   C O R T E           *
164300*                 D E   C O N T R O L                             *
164400******************************************************************
164500 400-IMPRIME-ENCABEZADO-SERIE SECTION.
164600*     ACTUALIZA LS-SYMBOL CON EL DATO CORRESPONDIENTE.
164700     MOVE WKS-SYM-CONTROL TO LS-SYMBOL
164800*     ACTUALIZA LS-TIMEFRAME CON EL DATO CORRESPONDIENTE.
164900     MOVE WKS-TF-CONTROL  TO LS-TIMEFRAME
165000*     ESCRIBE REPORT-LINE EN EL ARCHIVO DE SALIDA.
165100     WRITE REPORT-LINE FROM WKS-LINEA-SERIE
165200         AFTER ADVANCING 2 LINES
165300*     VERIFICA SI FS-RPTFILE NOT = 0
165400     IF FS-RPTFILE NOT = 0
165500*        DESPLIEGA EL MENSAJE EN CONSOLA.
165600        DISPLAY "ERROR AL ESCRIBIR RPTFILE - FS: " FS-RPTFILE
165700*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
165800        MOVE 91 TO RETURN-CODE
165900*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
166000        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
166100*        FINALIZA LA EJECUCION DEL PROGRAMA.
166200        STOP RUN
166300*     CIERRA LA VALIDACION ANTERIOR.
166400     END-IF.
166500* PUNTO DE SALIDA DE 400-IMPRIME-ENCABEZADO-SERIE.
166600 400-IMPRIME-ENCABEZADO-SERIE-EXIT. EXIT.
166700
166800*IMPRIME UNA LINEA DE DETALLE POR CADA GRADO QUE TENGA AL MENOS
166900*UNA VELA EN LA SERIE (LOS GRADOS SIN CALIFICACIONES NO SALEN).
167000 410-IMPRIME-DETALLE SECTION.
167100*     VERIFICA SI WKS-CONTADORES-SERIE(WKS-GRADO-IX) > 0
167200     IF WKS-CONTADORES-SERIE(WKS-GRADO-IX) > 0
167300*        ACTUALIZA LD-GRADO CON EL DATO CORRESPONDIENTE.
167400        MOVE WKS-NOMBRE-GRADO(WKS-GRADO-IX) TO LD-GRADO
167500*        ACTUALIZA LD-CONTADOR CON EL DATO CORRESPONDIENTE.
167600        MOVE WKS-CONTADORES-SERIE(WKS-GRADO-IX) TO LD-CONTADOR
167700*        CALCULA WKS-PORCENTAJE-CALC
167800        COMPUTE WKS-PORCENTAJE-CALC ROUNDED =
167900           (WKS-CONTADORES-SERIE(WKS-GRADO-IX) * 100)
168000              / WKS-SERIE-TOTAL-VELAS
168100*        ACTUALIZA LD-PORCENTAJE CON EL DATO CORRESPONDIENTE.
168200        MOVE WKS-PORCENTAJE-CALC TO LD-PORCENTAJE
168300*        ESCRIBE REPORT-LINE EN EL ARCHIVO DE SALIDA.
168400        WRITE REPORT-LINE FROM WKS-LINEA-DETALLE
168500            AFTER ADVANCING 1 LINE
168600*        VERIFICA SI FS-RPTFILE NOT = 0
168700        IF FS-RPTFILE NOT = 0
168800*        DESPLIEGA EL MENSAJE EN CONSOLA.
168900           DISPLAY "ERROR AL ESCRIBIR RPTFILE - FS: " FS-RPTFILE
169000*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
169100           MOVE 91 TO RETURN-CODE
169200*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
169300           PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
169400*        FINALIZA LA EJECUCION DEL PROGRAMA.
169500           STOP RUN
169600*        CIERRA LA VALIDACION ANTERIOR.
169700        END-IF
169800*     CIERRA LA VALIDACION ANTERIOR.
169900     END-IF.
170000* PUNTO DE SALIDA DE 410-IMPRIME-DETALLE.
170100 410-IMPRIME-DETALLE-EXIT. EXIT.
170200
170300*IMPRIME EL DESGLOSE DE GRADOS DE LA SERIE QUE ACABA DE CERRAR,
170400*SEGUIDO DE SU RENGLON DE SUBTOTAL DE VELAS.
170500 420-IMPRIME-SUBTOTAL SECTION.
170600*     ACTUALIZA LST-TOTAL CON EL DATO CORRESPONDIENTE.
170700     MOVE WKS-SERIE-TOTAL-VELAS TO LST-TOTAL
170800*     ESCRIBE REPORT-LINE EN EL ARCHIVO DE SALIDA.
170900     WRITE REPORT-LINE FROM WKS-LINEA-SUBTOTAL
171000         AFTER ADVANCING 1 LINE
171100*     VERIFICA SI FS-RPTFILE NOT = 0
171200     IF FS-RPTFILE NOT = 0
171300*        DESPLIEGA EL MENSAJE EN CONSOLA.
171400        DISPLAY "ERROR AL ESCRIBIR RPTFILE - FS: " FS-RPTFILE
171500*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
171600        MOVE 91 TO RETURN-CODE
171700*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
171800        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
171900*        FINALIZA LA EJECUCION DEL PROGRAMA.
172000        STOP RUN
172100*     CIERRA LA VALIDACION ANTERIOR.
172200     END-IF.
172300* PUNTO DE SALIDA DE 420-IMPRIME-SUBTOTAL.
172400 420-IMPRIME-SUBTOTAL-EXIT. EXIT.
172500
172600******************************************************************
172700*   430 - T O T A L E S   G E N E R A L E S                      *
172800******************************************************************
172900 430-IMPRIME-TOTALES-GENERALES SECTION.
173000*     ESCRIBE REPORT-LINE EN EL ARCHIVO DE SALIDA.
173100     WRITE REPORT-LINE FROM WKS-LINEA-BANNER-TOTALES
173200         AFTER ADVANCING 2 LINES
173300*     VERIFICA SI FS-RPTFILE NOT = 0
173400     IF FS-RPTFILE NOT = 0
173500*        DESPLIEGA EL MENSAJE EN CONSOLA.
173600        DISPLAY "ERROR AL ESCRIBIR RPTFILE - FS: " FS-RPTFILE
173700*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
173800        MOVE 91 TO RETURN-CODE
173900*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
174000        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
174100*        FINALIZA LA EJECUCION DEL PROGRAMA.
174200        STOP RUN
174300*     CIERRA LA VALIDACION ANTERIOR.
174400     END-IF
174500*     INVOCA LA RUTINA 431-IMPRIME-UN-TOTAL
174600     PERFORM 431-IMPRIME-UN-TOTAL THRU 431-IMPRIME-UN-TOTAL-EXIT
174700*        RECORRE LA TABLA DESDE EL PRIMER ELEMENTO.
174800         VARYING WKS-GRADO-IX FROM 1 BY 1 UNTIL WKS-GRADO-IX > 6
174900*     ACTUALIZA LGT-TOTAL CON EL DATO CORRESPONDIENTE.
175000     MOVE WKS-GRAN-TOTAL-VELAS TO LGT-TOTAL
175100*     ESCRIBE REPORT-LINE EN EL ARCHIVO DE SALIDA.
175200     WRITE REPORT-LINE FROM WKS-LINEA-GRAN-TOTAL
175300         AFTER ADVANCING 1 LINE
175400*     VERIFICA SI FS-RPTFILE NOT = 0
175500     IF FS-RPTFILE NOT = 0
175600*        DESPLIEGA EL MENSAJE EN CONSOLA.
175700        DISPLAY "ERROR AL ESCRIBIR RPTFILE - FS: " FS-RPTFILE
175800*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
175900        MOVE 91 TO RETURN-CODE
176000*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
176100        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
176200*        FINALIZA LA EJECUCION DEL PROGRAMA.
176300        STOP RUN
176400*     CIERRA LA VALIDACION ANTERIOR.
176500     END-IF.
176600* PUNTO DE SALIDA DE 430-IMPRIME-TOTALES-GENERALES.
176700 430-IMPRIME-TOTALES-GENERALES-EXIT. EXIT.
176800
176900*IMPRIME EL TOTAL DE UN GRADO (LOS SEIS GRADOS SALEN SIEMPRE EN
177000*ESTA SECCION, AUNQUE SU CONTADOR SEA CERO).
177100 431-IMPRIME-UN-TOTAL SECTION.
177200*     ACTUALIZA LT-GRADO CON EL DATO CORRESPONDIENTE.
177300     MOVE WKS-NOMBRE-GRADO(WKS-GRADO-IX) TO LT-GRADO
177400*     ACTUALIZA LT-CONTADOR CON EL DATO CORRESPONDIENTE.
177500     MOVE WKS-CONTADORES-GRAN-TOTAL(WKS-GRADO-IX) TO LT-CONTADOR
177600*     VERIFICA SI WKS-GRAN-TOTAL-VELAS > 0
177700     IF WKS-GRAN-TOTAL-VELAS > 0
177800*        CALCULA WKS-PORCENTAJE-CALC
177900        COMPUTE WKS-PORCENTAJE-CALC ROUNDED =
178000           (WKS-CONTADORES-GRAN-TOTAL(WKS-GRADO-IX) * 100)
178100              / WKS-GRAN-TOTAL-VELAS
178200*     EN CASO CONTRARIO,
178300     ELSE
178400*        ACTUALIZA WKS-PORCENTAJE-CALC CON EL DATO CORRESPONDIENTE.
178500        MOVE ZERO TO WKS-PORCENTAJE-CALC
178600*     CIERRA LA VALIDACION ANTERIOR.
178700     END-IF
178800*     ACTUALIZA LT-PORCENTAJE CON EL DATO CORRESPONDIENTE.
178900     MOVE WKS-PORCENTAJE-CALC TO LT-PORCENTAJE
179000*     ESCRIBE REPORT-LINE EN EL ARCHIVO DE SALIDA.
179100     WRITE REPORT-LINE FROM WKS-LINEA-TOTALES
179200         AFTER ADVANCING 1 LINE
179300*     VERIFICA SI FS-RPTFILE NOT = 0
179400     IF FS-RPTFILE NOT = 0
179500*        DESPLIEGA EL MENSAJE EN CONSOLA.
179600        DISPLAY "ERROR AL ESCRIBIR RPTFILE - FS: " FS-RPTFILE
179700*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
179800        MOVE 91 TO RETURN-CODE
179900*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
180000        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
180100*        FINALIZA LA EJECUCION DEL PROGRAMA.
180200        STOP RUN
180300*     CIERRA LA VALIDACION ANTERIOR.
180400     END-IF.
180500* PUNTO DE SALIDA DE 431-IMPRIME-UN-TOTAL.
180600 431-IMPRIME-UN-TOTAL-EXIT. EXIT.
180700
180800******************************************************************
180900 650-ESTADISTICAS SECTION.
181000*     DESPLIEGA EL MENSAJE EN CONSOLA.
181100     DISPLAY "**********************************************************"
181200*     DESPLIEGA EL MENSAJE EN CONSOLA.
181300     DISPLAY "*                  E S T A D I S T I C A S               *"
181400*     DESPLIEGA EL MENSAJE EN CONSOLA.
181500     DISPLAY "**********************************************************"
181600*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
181700     MOVE ZEROS                TO WKS-MASCARA
181800*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
181900     MOVE WKS-SERIES-PROCESADAS TO WKS-MASCARA
182000*     DESPLIEGA EL MENSAJE EN CONSOLA.
182100     DISPLAY "TOTAL SERIES SIMBOLO/TEMPORALIDAD PROCESADAS : "
182200             WKS-MASCARA
182300*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
182400     MOVE ZEROS                TO WKS-MASCARA
182500*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
182600     MOVE WKS-VELAS-LEIDAS      TO WKS-MASCARA
182700*     DESPLIEGA EL MENSAJE EN CONSOLA.
182800     DISPLAY "TOTAL VELAS LEIDAS                            : "
182900             WKS-MASCARA
183000*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
183100     MOVE ZEROS                TO WKS-MASCARA
183200*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
183300     MOVE WKS-VELAS-CALIFICADAS TO WKS-MASCARA
183400*     DESPLIEGA EL MENSAJE EN CONSOLA.
183500     DISPLAY "TOTAL VELAS CALIFICADAS                        : "
183600             WKS-MASCARA
183700*     DESPLIEGA EL MENSAJE EN CONSOLA.
183800     DISPLAY "**********************************************************".
183900* PUNTO DE SALIDA DE 650-ESTADISTICAS.
184000 650-ESTADISTICAS-EXIT. EXIT.
184100
184200*CIERRE ORDENADO DE LOS CINCO ARCHIVOS, INVOCADO TANTO AL FINAL
184300*NORMAL COMO DESDE CUALQUIER SALIDA ANTICIPADA POR ERROR DE E/S.
184400 700-CIERRA-ARCHIVOS SECTION.
184500*     CIERRA LOS ARCHIVOS AL TERMINAR EL PROCESO.
184600     CLOSE CANDLES, INDICATORS, SRLEVELS, MAGICLNS, RPTFILE.
184700* PUNTO DE SALIDA DE 700-CIERRA-ARCHIVOS.
184800 700-CIERRA-ARCHIVOS-EXIT. EXIT.
