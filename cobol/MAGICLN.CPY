000100******************************************************************
000200*    COPY        : MAGICLN                                       *
000300*    APLICACION  : CALIFICACION DE SENALES DE MERCADO            *
000400*    DESCRIPCION : LINEA MAGICA (NIVEL DE PRECIO DEFINIDO POR EL *
000500*                : USUARIO) POR SIMBOLO (OPCIONAL). ENTRADA DE   *
000600*                : SENCAL1.                                      *
000700*    FECHA       : 06/02/2024                                    *
000800*    PROGRAMADOR : ERICK RAMIREZ (PEDR)                          *
000900******************************************************************
001000 01  REG-MAGICLN.
001100     05  ML-SYMBOL                    PIC X(12).
001200     05  ML-PRICE                     PIC S9(07)V9(04).
001300     05  ML-ACTIVE                    PIC X(01).
001400         88  ML-ESTA-ACTIVA                      VALUE 'Y'.
001500     05  FILLER                       PIC X(20).
