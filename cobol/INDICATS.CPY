000100******************************************************************
000200*    COPY        : INDICATS                                      *
000300*    APLICACION  : CALIFICACION DE SENALES DE MERCADO            *
000400*    DESCRIPCION : LAYOUT DEL REGISTRO DE INDICADORES TECNICOS,  *
000500*                : UNO POR VELA. SALIDA DE INDCAL1, ENTRADA DE   *
000600*                : SENCAL1 Y DE HISCAL1.                         *
000700*    FECHA       : 05/02/2024                                    *
000800*    PROGRAMADOR : ERICK RAMIREZ (PEDR)                          *
000900******************************************************************
001000 01  REG-INDICATS.
001100     05  IND-CANDLE-ID               PIC 9(09).
001200     05  IND-RSI                     PIC S9(03)V9(04).
001300     05  IND-RSI-EMA                 PIC S9(03)V9(04).
001400     05  IND-MACD-LINE               PIC S9(07)V9(04).
001500     05  IND-MACD-SIGNAL             PIC S9(07)V9(04).
001600     05  IND-MACD-HIST               PIC S9(07)V9(04).
001700     05  IND-ADX                     PIC S9(03)V9(04).
001800     05  IND-DI-PLUS                 PIC S9(03)V9(04).
001900     05  IND-DI-MINUS                PIC S9(03)V9(04).
002000     05  IND-OBV                     PIC S9(13)V9(02).
002100     05  IND-OBV-MA                  PIC S9(13)V9(02).
002200     05  IND-EMA-44                  PIC S9(07)V9(04).
002300     05  IND-EMA-100                 PIC S9(07)V9(04).
002400     05  IND-EMA-200                 PIC S9(07)V9(04).
002500     05  IND-BB-BASIS                PIC S9(07)V9(04).
002600*--------------------------------------------------------------*
002700*    BANDAS DE BOLLINGER, MULTIPLICADORES 1/2/3 SIGMA, ARRIBA Y  *
002800*    ABAJO. SE DECLARAN COMO TABLA Y SE REDEFINEN A CAMPOS CON   *
002900*    NOMBRE PARA USO DIRECTO EN LAS FORMULAS (ACCESO POR CAMPO   *
003000*    EN SENCAL1/HISCAL1, ACCESO POR INDICE EN INDCAL1).          *
003100*--------------------------------------------------------------*
003200     05  IND-BB-UPPER-TBL.
003300         10  IND-BB-UPPER OCCURS 3 TIMES PIC S9(07)V9(04).
003400     05  IND-BB-UPPER-R REDEFINES IND-BB-UPPER-TBL.
003500         10  IND-BB-UPPER-1              PIC S9(07)V9(04).
003600         10  IND-BB-UPPER-2               PIC S9(07)V9(04).
003700         10  IND-BB-UPPER-3               PIC S9(07)V9(04).
003800     05  IND-BB-LOWER-TBL.
003900         10  IND-BB-LOWER OCCURS 3 TIMES PIC S9(07)V9(04).
004000     05  IND-BB-LOWER-R REDEFINES IND-BB-LOWER-TBL.
004100         10  IND-BB-LOWER-1               PIC S9(07)V9(04).
004200         10  IND-BB-LOWER-2               PIC S9(07)V9(04).
004300         10  IND-BB-LOWER-3               PIC S9(07)V9(04).
004400     05  IND-BB-SQUEEZE              PIC X(01).
004500         88  IND-BB-EN-SQUEEZE                 VALUE 'Y'.
004600         88  IND-BB-SIN-SQUEEZE                VALUE 'N'.
004700     05  IND-BB-POSITION             PIC X(04).
004800         88  IND-BB-POS-B3D                    VALUE 'B3D'.
004900         88  IND-BB-POS-B2D                    VALUE 'B2D'.
005000         88  IND-BB-POS-B1D                    VALUE 'B1D'.
005100         88  IND-BB-POS-NEU                     VALUE 'NEU'.
005200         88  IND-BB-POS-B1U                    VALUE 'B1U'.
005300         88  IND-BB-POS-B2U                    VALUE 'B2U'.
005400         88  IND-BB-POS-B3U                    VALUE 'B3U'.
005500     05  IND-VWAP                    PIC S9(07)V9(04).
005600     05  IND-ATR                     PIC S9(07)V9(04).
005700     05  IND-VOL-AVG                 PIC S9(11)V9(02).
005800     05  IND-VOL-SIGNAL              PIC X(01).
005900         88  IND-VOL-ALTO                       VALUE 'H'.
006000         88  IND-VOL-NORMAL                      VALUE 'N'.
006100         88  IND-VOL-BAJO                        VALUE 'L'.
006200     05  IND-ST-1                    PIC S9(07)V9(04).
006300     05  IND-ST-2                    PIC S9(07)V9(04).
006400     05  IND-PRESENTE                PIC X(01) VALUE 'N'.
006500         88  IND-TIENE-VALOR                    VALUE 'Y'.
006600     05  FILLER                      PIC X(05).
