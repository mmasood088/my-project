000100******************************************************************
000200*    COPY        : SRLEVEL                                       *
000300*    APLICACION  : CALIFICACION DE SENALES DE MERCADO            *
000400*    DESCRIPCION : NIVELES MANUALES DE SOPORTE/RESISTENCIA POR   *
000500*                : SIMBOLO/TEMPORALIDAD (OPCIONAL). ENTRADA DE   *
000600*                : SENCAL1.                                      *
000700*    FECHA       : 06/02/2024                                    *
000800*    PROGRAMADOR : ERICK RAMIREZ (PEDR)                          *
000900******************************************************************
001000 01  REG-SRLEVEL.
001100     05  SR-LLAVE.
001200         10  SR-SYMBOL                PIC X(12).
001300         10  SR-TIMEFRAME             PIC X(04).
001400     05  SR-MANUAL-SUPPORT            PIC S9(07)V9(04).
001500     05  SR-MANUAL-RESISTANCE         PIC S9(07)V9(04).
001600     05  FILLER                       PIC X(20).
