000100******************************************************************
000200*    COPY        : CANDLES                                       *
000300*    APLICACION  : CALIFICACION DE SENALES DE MERCADO            *
000400*    DESCRIPCION : LAYOUT DE LA VELA (CANDLE) DE PRECIOS POR     *
000500*                : SIMBOLO/TEMPORALIDAD, ORDENADA ASCENDENTE POR *
000600*                : FECHA-HORA. ENTRADA DE INDCAL1, SENCAL1 Y     *
000700*                : HISCAL1.                                      *
000800*    FECHA       : 05/02/2024                                    *
000900*    PROGRAMADOR : ERICK RAMIREZ (PEDR)                          *
001000******************************************************************
001100 01  REG-CANDLES.
001200     05  CDL-LLAVE.
001300         10  CDL-SYMBOL              PIC X(12).
001400         10  CDL-TIMEFRAME           PIC X(04).
001500     05  CDL-ID                      PIC 9(09).
001600     05  CDL-DATETIME                PIC X(19).
001700*--------------------------------------------------------------*
001800*    REDEFINE DE FECHA-HORA PARA DESGLOSE AAAA-MM-DD HH:MM:SS    *
001900*--------------------------------------------------------------*
002000     05  CDL-DATETIME-R REDEFINES CDL-DATETIME.
002100         10  CDL-FECHA.
002200             15  CDL-ANIO            PIC 9(04).
002300             15  FILLER              PIC X(01).
002400             15  CDL-MES             PIC 9(02).
002500             15  FILLER              PIC X(01).
002600             15  CDL-DIA             PIC 9(02).
002700         10  FILLER                  PIC X(01).
002800         10  CDL-HORA.
002900             15  CDL-HH              PIC 9(02).
003000             15  FILLER              PIC X(01).
003100             15  CDL-MM              PIC 9(02).
003200             15  FILLER              PIC X(01).
003300             15  CDL-SS              PIC 9(02).
003400     05  CDL-OPEN                    PIC S9(07)V9(04).
003500     05  CDL-HIGH                    PIC S9(07)V9(04).
003600     05  CDL-LOW                     PIC S9(07)V9(04).
003700     05  CDL-CLOSE                   PIC S9(07)V9(04).
003800     05  CDL-VOLUME                  PIC S9(11)V9(02).
003900     05  FILLER                      PIC X(01).
