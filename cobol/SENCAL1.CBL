000100******************************************************************
000200* FECHA       : 06/02/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : CALIFICACION DE SENALES DE MERCADO               *
000500* PROGRAMA    : SENCAL1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA SOPORTE/RESISTENCIA, EVALUA LA LINEA     *
000800*             : MAGICA Y CALIFICA LA SENAL MAS RECIENTE DE CADA  *
000900*             : SIMBOLO/TEMPORALIDAD (PUNTAJE PONDERADO + BONO   *
001000*             : DE ACCION DE PRECIO + NIVELES DE ENTRADA).       *
001100* ARCHIVOS    : CANDLES=C, INDICATORS=C, SRLEVELS=C, MAGICLNS=C, *
001200*             : SIGNALS=A                                       *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001400* INSTALADO   : 13/02/2024                                       *
001500* BPM/RATIONAL: 231074                                           *
001600* NOMBRE      : GENERADOR DE SENALES                             *
001700* DESCRIPCION : CALIFICACION DE SENALES DE MERCADO               *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    SENCAL1.
002100 AUTHOR.                        ERICK RAMIREZ.
002200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN.                  06/02/1991.
002400 DATE-COMPILED.
002500 SECURITY.                      USO INTERNO DEPARTAMENTO DE SISTEMAS.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S        *
002800******************************************************************
002900* 06/02/1991  PEDR  REQ-4472   VERSION INICIAL. SOPORTE/         * REQ4472
003000*                             RESISTENCIA Y LINEA MAGICA.        *
003100* 13/02/1991  PEDR  REQ-4472   SE AGREGA EL PUNTAJE PONDERADO Y  * REQ4472
003200*                             LA CLASIFICACION DE GRADO.         *
003300* 20/02/1991  JOM   REQ-4490   SE AGREGA EL BONO DE ACCION DE    * REQ4490
003400*                             PRECIO Y LOS NIVELES DE ENTRADA.   *
003500* 11/03/1991  PEDR  REQ-4496   SE AGREGA LA SEGURIDAD DE RSI EN  * REQ4496
003600*                             LA CLASIFICACION DE A-BUY/BUY.     *
003700* 05/08/1993  JOM   REQ-5105   SE AMPLIA LA VENTANA DE SOPORTE/  * REQ5105
003800*                             RESISTENCIA HORARIA A 720 VELAS.   *
003900* 22/01/1996  PEDR  REQ-5642   CORRECCION: EL BONO DE REBOTE     * REQ5642
004000*                             COMPARABA SOLO CONTRA SOPORTE, NO  *
004100*                             CONTRA EL 2% DE MARGEN.            *
004200* 08/01/1999  JOM   REQY2K01   REVISION Y2K: SIN CAMPOS DE FECHA *REQY2K01
004300*                             DE DOS POSICIONES EN ESTE PROGRAMA.*
004400* 14/05/2002  PEDR  REQ-6214   SE AGREGAN LAS TABLAS EN MEMORIA  * REQ6214
004500*                             DE SRLEVELS Y MAGICLNS (ANTES SE   *
004600*                             RELEIAN POR CADA SERIE).           *
004700* 18/07/2005  PEDR  REQ-6887   CORRECCION: LA BANDERA DE RSI     * REQ6887
004800*                             PRESENTE SE ENCENDIA SIEMPRE       *
004900*                             (COMPARABA EL ID DE VELA CONTRA SI *
005000*                             MISMO), CALIFICANDO SENALES CON RSI*
005100*                             EN CALENTAMIENTO.                  *
005200* 02/03/2006  JOM   REQ-6901   SE PASA EL SUBINDICE DE TRABAJO   * REQ6901
005300*                             WKS-I A NIVEL 77 INDEPENDIENTE,    *
005400*                             SEGUN EL ESTANDAR DE CODIFICACION  *
005500*                             DEL DEPARTAMENTO.                  *
005600* 19/06/2006  JOM   REQ-7044   SE RESTITUYE EL ENCABEZADO DE     * REQ7044
005700*                             SECCION 330-CLASIFICA-TIMEFRAME,   *
005800*                             PERDIDO EN UNA EDICION ANTERIOR Y  *
005900*                             QUE IMPEDIA COMPILAR EL PERFORM    *
006000*                             THRU DE 300. SE AMPLIA LA          *
006100*                             DOCUMENTACION INTERNA DE LOS       *
006200*                             PUNTAJES Y CAMPOS DE TRABAJO.      *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT CANDLES    ASSIGN   TO CANDLES
007100            ORGANIZATION        IS SEQUENTIAL
007200            FILE STATUS         IS FS-CANDLES.
007300
007400     SELECT INDICATORS ASSIGN   TO INDICATORS
007500            ORGANIZATION        IS SEQUENTIAL
007600            FILE STATUS         IS FS-INDICATORS.
007700
007800     SELECT OPTIONAL SRLEVELS ASSIGN TO SRLEVELS
007900            ORGANIZATION        IS SEQUENTIAL
008000            FILE STATUS         IS FS-SRLEVELS.
008100
008200     SELECT OPTIONAL MAGICLNS ASSIGN TO MAGICLNS
008300            ORGANIZATION        IS SEQUENTIAL
008400            FILE STATUS         IS FS-MAGICLNS.
008500
008600     SELECT SIGNALS    ASSIGN   TO SIGNALS
008700            ORGANIZATION        IS SEQUENTIAL
008800            FILE STATUS         IS FS-SIGNALS.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200******************************************************************
009300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009400******************************************************************
009500*    VELAS DE ENTRADA, GENERADAS Y ORDENADAS POR INDCAL1.
009600 FD  CANDLES.
009700     COPY CANDLES.
009800*    INDICADORES TECNICOS PAREADOS UNO A UNO CON CANDLES.
009900 FD  INDICATORS.
010000     COPY INDICATS.
010100*    NIVELES MANUALES DE SOPORTE/RESISTENCIA, OPCIONAL (PUEDE NO
010200*    EXISTIR, FS = 35 AL ABRIR).
010300 FD  SRLEVELS.
010400     COPY SRLEVEL.
010500*    LINEAS MAGICAS MANUALES, OPCIONAL (PUEDE NO EXISTIR, FS=35).
010600 FD  MAGICLNS.
010700     COPY MAGICLN.
010800*    SALIDA: UNA SENAL CALIFICADA POR CADA SERIE SIMBOLO/TF.
010900 FD  SIGNALS.
011000     COPY SIGNALES.
011100
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400*  SUBINDICE DE TRABAJO PARA RECORRER LA VENTANA DE SOPORTE/     *
011500*  RESISTENCIA Y LAS TABLAS DE NIVELES MANUALES.                 *
011600******************************************************************
011700 77  WKS-I                        PIC 9(02) COMP VALUE ZERO.
011800******************************************************************
011900*            VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS       *
012000******************************************************************
012100*    ESTADO DE E/S DEL ARCHIVO DE VELAS DE ENTRADA.
012200 01  FS-CANDLES                  PIC 9(02)         VALUE ZEROS.
012300*    ESTADO DE E/S DEL ARCHIVO DE INDICADORES DE ENTRADA.
012400 01  FS-INDICATORS                PIC 9(02)         VALUE ZEROS.
012500*    ESTADO DE E/S DEL ARCHIVO OPCIONAL DE NIVELES MANUALES.
012600 01  FS-SRLEVELS                  PIC 9(02)         VALUE ZEROS.
012700*    ESTADO DE E/S DEL ARCHIVO OPCIONAL DE LINEAS MAGICAS.
012800 01  FS-MAGICLNS                  PIC 9(02)         VALUE ZEROS.
012900*    ESTADO DE E/S DEL ARCHIVO DE SALIDA DE SENALES.
013000 01  FS-SIGNALS                   PIC 9(02)         VALUE ZEROS.
013100
013200******************************************************************
013300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013400******************************************************************
013500 01  WKS-CAMPOS-DE-TRABAJO.
013600*    NOMBRE DEL PROGRAMA PARA MENSAJES Y BITACORAS.
013700     05  WKS-PROGRAMA             PIC X(08) VALUE 'SENCAL1'.
013800*    BANDERA DE FIN DE ARCHIVO DE LA PAREJA CANDLES/INDICATORS.
013900     05  WKS-FIN-CANDLES          PIC X(01) VALUE 'N'.
014000         88  SI-FIN-CANDLES                 VALUE 'Y'.
014100*    CONTADOR DE SERIES SIMBOLO/TEMPORALIDAD CALIFICADAS.
014200     05  WKS-SERIES-PROCESADAS    PIC 9(05) COMP VALUE ZERO.
014300*    CONTADOR DE RENGLONES ESCRITOS EN SIGNALS.
014400     05  WKS-SENALES-ESCRITAS     PIC 9(05) COMP VALUE ZERO.
014500*    CAMPO EDITADO PARA DESPLEGAR CONTADORES EN PANTALLA.
014600     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9.
014700     05  WKS-LLAVE-CONTROL.
014800*    SIMBOLO DE LA SERIE EN CURSO, PARA DETECTAR CAMBIO.
014900         10  WKS-SYM-CONTROL      PIC X(12).
015000*    TEMPORALIDAD DE LA SERIE EN CURSO, PARA DETECTAR CAMBIO.
015100         10  WKS-TF-CONTROL       PIC X(04).
015200     05  WKS-LLAVE-CONTROL-R REDEFINES WKS-LLAVE-CONTROL.
015300         10  WKS-LLAVE-16          PIC X(16).
015400     05  WKS-LLAVE-CONTROL-TF REDEFINES WKS-LLAVE-CONTROL.
015500         10  FILLER               PIC X(12).
015600         10  WKS-TF-D1            PIC X(01).
015700         10  WKS-TF-D2-O-UNI1     PIC X(01).
015800         10  WKS-TF-UNI-2         PIC X(01).
015900         10  FILLER               PIC X(01).
016000*    PARTE NUMERICA DE LA TEMPORALIDAD (EJ. 1, 4, 15).
016100     05  WKS-TF-CIFRA             PIC 9(03) COMP VALUE ZERO.
016200*    UNIDAD DE LA TEMPORALIDAD (M=MINUTOS, H=HORAS).
016300     05  WKS-TF-UNIDAD            PIC X(01) VALUE SPACE.
016400     05  WKS-LLAVE-VELA.
016500         10  WKS-SYM-VELA          PIC X(12).
016600         10  WKS-TF-VELA           PIC X(04).
016700     05  WKS-LLAVE-VELA-R REDEFINES WKS-LLAVE-VELA.
016800         10  WKS-LLAVE-VELA-16     PIC X(16).
016900     05  FILLER                   PIC X(05).
017000
017100******************************************************************
017200*  TABLA CIRCULAR DE ALTOS/BAJOS PARA SOPORTE/RESISTENCIA (MAX   *
017300*  720 VELAS HORARIAS, O 30 DIARIAS SEGUN LA TEMPORALIDAD)       *
017400******************************************************************
017500 01  WKS-VENTANA-SR.
017600     05  VSR-ELEMENTO OCCURS 720 TIMES INDEXED BY WKS-SR-IX.
017700*    ALTO DE UNA VELA DENTRO DE LA VENTANA CIRCULAR DE S/R.
017800         10  VSR-HIGH             PIC S9(07)V9(04).
017900*    BAJO DE UNA VELA DENTRO DE LA VENTANA CIRCULAR DE S/R.
018000         10  VSR-LOW              PIC S9(07)V9(04).
018100     05  FILLER                   PIC X(05).
018200 01  WKS-SR-CONTROL.
018300*    TAMANIO VIGENTE DE LA VENTANA (30 DIARIA, 720 INTRADIA).
018400     05  WKS-SR-TAMANIO           PIC 9(03) COMP VALUE 30.
018500*    VELAS REALMENTE ACUMULADAS EN LA VENTANA HASTA AHORA.
018600     05  WKS-SR-CONTADOR          PIC 9(03) COMP VALUE ZERO.
018700*    POSICION CIRCULAR DONDE SE ESCRIBIO LA ULTIMA VELA.
018800     05  WKS-SR-PUNTERO           PIC 9(03) COMP VALUE ZERO.
018900*    SOPORTE CALCULADO AUTOMATICAMENTE DE LA VENTANA.
019000     05  WKS-SR-AUTO-SOPORTE      PIC S9(07)V9(04) VALUE ZERO.
019100*    RESISTENCIA CALCULADA AUTOMATICAMENTE DE LA VENTANA.
019200     05  WKS-SR-AUTO-RESIST       PIC S9(07)V9(04) VALUE ZERO.
019300*    SOPORTE QUE REALMENTE SE USA (MANUAL SI EXISTE).
019400     05  WKS-SR-EFECTIVO-SOPORTE  PIC S9(07)V9(04) VALUE ZERO.
019500*    RESISTENCIA QUE REALMENTE SE USA (MANUAL SI EXISTE).
019600     05  WKS-SR-EFECTIVO-RESIST   PIC S9(07)V9(04) VALUE ZERO.
019700     05  FILLER                   PIC X(10).
019800
019900******************************************************************
020000*     TABLAS EN MEMORIA DE NIVELES MANUALES Y LINEA MAGICA       *
020100******************************************************************
020200 01  WKS-TABLA-SR.
020300*    TOTAL DE RENGLONES CARGADOS EN LA TABLA DE SRLEVELS.
020400     05  WKS-SR-TOTAL             PIC 9(03) COMP VALUE ZERO.
020500     05  WKS-SR-ELEM OCCURS 200 TIMES INDEXED BY WKS-SRT-IX.
020600*    SIMBOLO DEL NIVEL MANUAL DE SOPORTE/RESISTENCIA.
020700         10  TSR-SYMBOL           PIC X(12).
020800*    TEMPORALIDAD DEL NIVEL MANUAL DE SOPORTE/RESISTENCIA.
020900         10  TSR-TIMEFRAME        PIC X(04).
021000*    SOPORTE MANUAL (CERO SI NO SE CAPTURO).
021100         10  TSR-SUPPORT          PIC S9(07)V9(04).
021200*    RESISTENCIA MANUAL (CERO SI NO SE CAPTURO).
021300         10  TSR-RESISTANCE       PIC S9(07)V9(04).
021400     05  FILLER                   PIC X(05).
021500 01  WKS-TABLA-ML.
021600*    TOTAL DE RENGLONES CARGADOS EN LA TABLA DE LINEAS MAGICAS.
021700     05  WKS-ML-TOTAL             PIC 9(03) COMP VALUE ZERO.
021800     05  WKS-ML-ELEM OCCURS 200 TIMES INDEXED BY WKS-MLT-IX.
021900*    SIMBOLO DE LA LINEA MAGICA.
022000         10  TML-SYMBOL           PIC X(12).
022100*    PRECIO DE LA LINEA MAGICA.
022200         10  TML-PRICE            PIC S9(07)V9(04).
022300*    BANDERA DE LINEA MAGICA ACTIVA ('Y'/'N').
022400         10  TML-ACTIVE           PIC X(01).
022500     05  FILLER                   PIC X(05).
022600
022700******************************************************************
022800*    ULTIMA VELA Y ULTIMO INDICADOR DE LA SERIE EN CURSO, Y      *
022900*    CAMPOS DERIVADOS DE LA EVALUACION DE LINEA MAGICA           *
023000******************************************************************
023100 01  WKS-ULTIMA-VELA.
023200*    ID DE LA ULTIMA VELA LEIDA DE LA SERIE EN CURSO.
023300     05  WKS-ULT-ID               PIC 9(09) VALUE ZERO.
023400*    CIERRE DE LA ULTIMA VELA, BASE DE TODA LA CALIFICACION.
023500     05  WKS-ULT-CLOSE            PIC S9(07)V9(04) VALUE ZERO.
023600     05  FILLER                   PIC X(05).
023700 01  WKS-ULT-IND-COPIA.
023800*    COPIA DE TRABAJO DEL RSI DEL ULTIMO INDICADOR LEIDO.
023900     05  UIC-RSI                  PIC S9(03)V9(04).
024000*    BANDERA DE RSI DISPONIBLE (FUERA DE CALENTAMIENTO).
024100     05  UIC-RSI-PRES             PIC X(01).
024200*    COPIA DE TRABAJO DE LA LINEA DE MACD.
024300     05  UIC-MACD-LINE            PIC S9(07)V9(04).
024400*    COPIA DE TRABAJO DEL HISTOGRAMA DE MACD.
024500     05  UIC-MACD-HIST            PIC S9(07)V9(04).
024600*    BANDERA DE MACD DISPONIBLE.
024700     05  UIC-MACD-PRES            PIC X(01).
024800*    COPIA DE TRABAJO DE LA CLASE DE POSICION DE BOLLINGER.
024900     05  UIC-BB-POSITION          PIC X(04).
025000*    BANDERA DE BANDAS DE BOLLINGER DISPONIBLES.
025100     05  UIC-BB-PRES              PIC X(01).
025200*    COPIA DE TRABAJO DE LA EMA CORTA DE LA PILA DE TENDENCIA.
025300     05  UIC-EMA-44               PIC S9(07)V9(04).
025400*    COPIA DE TRABAJO DE LA EMA MEDIA DE LA PILA DE TENDENCIA.
025500     05  UIC-EMA-100              PIC S9(07)V9(04).
025600*    COPIA DE TRABAJO DE LA EMA LARGA DE LA PILA DE TENDENCIA.
025700     05  UIC-EMA-200              PIC S9(07)V9(04).
025800*    BANDERA DE LA PILA DE EMA DISPONIBLE (LAS TRES JUNTAS).
025900     05  UIC-EMA-PRES             PIC X(01).
026000*    COPIA DE TRABAJO DE LA LINEA RAPIDA DE SUPERTREND.
026100     05  UIC-ST-1                 PIC S9(07)V9(04).
026200*    COPIA DE TRABAJO DE LA LINEA LENTA DE SUPERTREND.
026300     05  UIC-ST-2                 PIC S9(07)V9(04).
026400*    COPIA DE TRABAJO DEL VWAP.
026500     05  UIC-VWAP                 PIC S9(07)V9(04).
026600*    BANDERA DE VWAP DISPONIBLE.
026700     05  UIC-VWAP-PRES            PIC X(01).
026800*    COPIA DE TRABAJO DE LA CLASE DE VOLUMEN (H/L/N).
026900     05  UIC-VOL-SIGNAL           PIC X(01).
027000*    BANDERA DE CLASE DE VOLUMEN DISPONIBLE.
027100     05  UIC-VOL-PRES             PIC X(01).
027200*    COPIA DE TRABAJO DEL ADX.
027300     05  UIC-ADX                  PIC S9(03)V9(04).
027400*    BANDERA DE ADX/DI DISPONIBLES.
027500     05  UIC-ADX-PRES             PIC X(01).
027600*    COPIA DE TRABAJO DE LA LINEA DIRECCIONAL POSITIVA.
027700     05  UIC-DI-PLUS              PIC S9(03)V9(04).
027800*    COPIA DE TRABAJO DE LA LINEA DIRECCIONAL NEGATIVA.
027900     05  UIC-DI-MINUS             PIC S9(03)V9(04).
028000*    COPIA DE TRABAJO DEL OBV CRUDO.
028100     05  UIC-OBV                  PIC S9(13)V9(02).
028200*    COPIA DE TRABAJO DE LA MEDIA MOVIL DEL OBV.
028300     05  UIC-OBV-MA               PIC S9(13)V9(02).
028400*    BANDERA DE MEDIA MOVIL DE OBV DISPONIBLE.
028500     05  UIC-OBV-MA-PRES          PIC X(01).
028600*    COPIA DE TRABAJO DEL ATR, USADA PARA LOS NIVELES DE ENTRADA.
028700     05  UIC-ATR                  PIC S9(07)V9(04).
028800*    BANDERA DE ATR DISPONIBLE.
028900     05  UIC-ATR-PRES             PIC X(01).
029000     05  FILLER                   PIC X(10).
029100
029200******************************************************************
029300*         CAMPOS DE TRABAJO DE LA CLASIFICACION Y PUNTAJE        *
029400******************************************************************
029500 01  WKS-CAMPOS-CALIFICACION.
029600*    TEMPORALIDAD CONVERTIDA A MINUTOS PARA CLASIFICARLA.
029700     05  WKS-MINUTOS              PIC 9(05) COMP VALUE ZERO.
029800*    CLASE DE TEMPORALIDAD RESULTANTE (INTRADAY/SWING).
029900     05  WKS-TF-TIPO              PIC X(08) VALUE SPACES.
030000         88  WKS-TF-ES-INTRADIA            VALUE 'INTRADAY'.
030100*    PUNTAJE MAXIMO POSIBLE SEGUN LA CLASE DE TEMPORALIDAD.
030200     05  WKS-SCORE-MAX            PIC S9(03)V9(02) VALUE ZERO.
030300*    PUNTAJE ACUMULADO DE LA SENAL, ANTES Y DESPUES DEL BONO.
030400     05  WKS-SCORE-TOTAL          PIC S9(03)V9(02) VALUE ZERO.
030500     05  WKS-SCORE-TBL.
030600         10  WKS-SCORE OCCURS 10 TIMES PIC S9(03)V9(02).
030700     05  WKS-SCORE-R REDEFINES WKS-SCORE-TBL.
030800         10  WKS-SCORE-RSI            PIC S9(03)V9(02).
030900         10  WKS-SCORE-MACD            PIC S9(03)V9(02).
031000         10  WKS-SCORE-BB              PIC S9(03)V9(02).
031100         10  WKS-SCORE-EMA             PIC S9(03)V9(02).
031200         10  WKS-SCORE-ST              PIC S9(03)V9(02).
031300         10  WKS-SCORE-VWAP            PIC S9(03)V9(02).
031400         10  WKS-SCORE-VOL             PIC S9(03)V9(02).
031500         10  WKS-SCORE-ADX             PIC S9(03)V9(02).
031600         10  WKS-SCORE-DI              PIC S9(03)V9(02).
031700         10  WKS-SCORE-OBV             PIC S9(03)V9(02).
031800*    BONO DE ACCION DE PRECIO SUMADO AL PUNTAJE TOTAL.
031900     05  WKS-SCORE-PA-BONUS       PIC S9(03)V9(02) VALUE ZERO.
032000*    RSI USADO COMO FILTRO DE SEGURIDAD PARA A-BUY/BUY.
032100     05  WKS-RSI-SEGURIDAD        PIC S9(03)V9(04) VALUE 50.
032200*    GRADO FINAL DE LA SENAL (A-BUY, BUY, WATCH, ETC.).
032300     05  WKS-GRADO                PIC X(09) VALUE SPACES.
032400     05  WKS-GRADO-APLICA         PIC X(01) VALUE 'N'.
032500*    PRECIO DE ENTRADA SUGERIDO PARA GRADOS DE COMPRA.
032600     05  WKS-ENTRY-PRICE          PIC S9(07)V9(04) VALUE ZERO.
032700*    STOP LOSS SUGERIDO, DERIVADO DEL ATR.
032800     05  WKS-STOP-LOSS            PIC S9(07)V9(04) VALUE ZERO.
032900*    PRECIO OBJETIVO SUGERIDO, DERIVADO DEL ATR.
033000     05  WKS-TARGET-PRICE         PIC S9(07)V9(04) VALUE ZERO.
033100*    DISTANCIA PORCENTUAL DEL CIERRE RESPECTO AL VWAP.
033200     05  WKS-VWAP-RATIO           PIC S9(03)V9(04) VALUE ZERO.
033300     05  FILLER                   PIC X(05).
033400
033500******************************************************************
033600*         CAMPOS AUXILIARES DE DISTANCIA DE LINEA MAGICA         *
033700******************************************************************
033800 01  WKS-CAMPOS-MAGICOS.
033900*    PRECIO DE LA LINEA MAGICA ACTIVA DEL SIMBOLO EN CURSO.
034000     05  WKS-ML-PRICE             PIC S9(07)V9(04) VALUE ZERO.
034100*    POSICION DEL CIERRE RESPECTO A LA LINEA MAGICA.
034200     05  WKS-ML-ESTADO            PIC X(07) VALUE 'NOT-SET'.
034300*    DISTANCIA PORCENTUAL DEL CIERRE A LA LINEA MAGICA.
034400     05  WKS-ML-DISTANCIA-PCT     PIC S9(05)V9(04) VALUE ZERO.
034500     05  FILLER                   PIC X(08).
034600
034700 PROCEDURE DIVISION.
034800******************************************************************
034900*ORQUESTADOR UNICO DEL PROGRAMA: ABRE ARCHIVOS, CARGA LAS TABLAS
035000*MANUALES DE S/R Y LINEA MAGICA EN MEMORIA, LEE LA PRIMERA PAREJA
035100*CANDLE/INDICATOR Y PROCESA SERIE POR SERIE HASTA AGOTAR CANDLES.
035200 000-PRINCIPAL SECTION.
035300*     INVOCA LA RUTINA 100-APERTURA-ARCHIVOS
035400     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-EXIT
035500*     INVOCA LA RUTINA 200-CARGA-NIVELES-MANUALES
035600     PERFORM 200-CARGA-NIVELES-MANUALES
035700         THRU 200-CARGA-NIVELES-MANUALES-EXIT
035800*     INVOCA LA RUTINA 150-LEE-CANDLES
035900     PERFORM 150-LEE-CANDLES THRU 150-LEE-CANDLES-EXIT
036000*     INVOCA LA RUTINA 300-PROCESA-VELAS
036100     PERFORM 300-PROCESA-VELAS THRU 300-PROCESA-VELAS-EXIT
036200         UNTIL SI-FIN-CANDLES
036300*     INVOCA LA RUTINA 650-ESTADISTICAS
036400     PERFORM 650-ESTADISTICAS THRU 650-ESTADISTICAS-EXIT
036500*     INVOCA LA RUTINA 600-CIERRA-ARCHIVOS
036600     PERFORM 600-CIERRA-ARCHIVOS THRU 600-CIERRA-ARCHIVOS-EXIT
036700*     FINALIZA LA EJECUCION DEL PROGRAMA.
036800     STOP RUN.
036900* PUNTO DE SALIDA DE 000-PRINCIPAL.
037000 000-PRINCIPAL-EXIT. EXIT.
037100
037200*APERTURA Y VALIDACION DE FILE STATUS DE LOS CINCO ARCHIVOS
037300 100-APERTURA-ARCHIVOS SECTION.
037400*     ABRE CANDLES PARA SU PROCESO EN ESTE PASO.
037500     OPEN INPUT  CANDLES
037600*     ABRE INDICATORS PARA SU PROCESO EN ESTE PASO.
037700     OPEN INPUT  INDICATORS
037800*     ABRE SRLEVELS PARA SU PROCESO EN ESTE PASO.
037900     OPEN INPUT  SRLEVELS
038000*     ABRE MAGICLNS PARA SU PROCESO EN ESTE PASO.
038100     OPEN INPUT  MAGICLNS
038200*     ABRE SIGNALS PARA SU PROCESO EN ESTE PASO.
038300     OPEN OUTPUT SIGNALS
038400*     VERIFICA SI FS-CANDLES NOT = 0
038500     IF FS-CANDLES NOT = 0
038600*        DESPLIEGA EL MENSAJE EN CONSOLA.
038700        DISPLAY "ERROR AL ABRIR CANDLES    - FS: " FS-CANDLES
038800*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
038900        MOVE 91 TO RETURN-CODE
039000*        INVOCA LA RUTINA 600-CIERRA-ARCHIVOS
039100        PERFORM 600-CIERRA-ARCHIVOS THRU 600-CIERRA-ARCHIVOS-EXIT
039200*        FINALIZA LA EJECUCION DEL PROGRAMA.
039300        STOP RUN
039400*     CIERRA LA VALIDACION ANTERIOR.
039500     END-IF
039600*     VERIFICA SI FS-INDICATORS NOT = 0
039700     IF FS-INDICATORS NOT = 0
039800*        DESPLIEGA EL MENSAJE EN CONSOLA.
039900        DISPLAY "ERROR AL ABRIR INDICATORS - FS: " FS-INDICATORS
040000*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
040100        MOVE 91 TO RETURN-CODE
040200*        INVOCA LA RUTINA 600-CIERRA-ARCHIVOS
040300        PERFORM 600-CIERRA-ARCHIVOS THRU 600-CIERRA-ARCHIVOS-EXIT
040400*        FINALIZA LA EJECUCION DEL PROGRAMA.
040500        STOP RUN
040600*     CIERRA LA VALIDACION ANTERIOR.
040700     END-IF
040800*     VERIFICA SI FS-SRLEVELS NOT = 0 AND NOT = 35
040900     IF FS-SRLEVELS NOT = 0 AND NOT = 35
041000*        DESPLIEGA EL MENSAJE EN CONSOLA.
041100        DISPLAY "ERROR AL ABRIR SRLEVELS   - FS: " FS-SRLEVELS
041200*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
041300        MOVE 91 TO RETURN-CODE
041400*        INVOCA LA RUTINA 600-CIERRA-ARCHIVOS
041500        PERFORM 600-CIERRA-ARCHIVOS THRU 600-CIERRA-ARCHIVOS-EXIT
041600*        FINALIZA LA EJECUCION DEL PROGRAMA.
041700        STOP RUN
041800*     CIERRA LA VALIDACION ANTERIOR.
041900     END-IF
042000*     VERIFICA SI FS-MAGICLNS NOT = 0 AND NOT = 35
042100     IF FS-MAGICLNS NOT = 0 AND NOT = 35
042200*        DESPLIEGA EL MENSAJE EN CONSOLA.
042300        DISPLAY "ERROR AL ABRIR MAGICLNS   - FS: " FS-MAGICLNS
042400*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
042500        MOVE 91 TO RETURN-CODE
042600*        INVOCA LA RUTINA 600-CIERRA-ARCHIVOS
042700        PERFORM 600-CIERRA-ARCHIVOS THRU 600-CIERRA-ARCHIVOS-EXIT
042800*        FINALIZA LA EJECUCION DEL PROGRAMA.
042900        STOP RUN
043000*     CIERRA LA VALIDACION ANTERIOR.
043100     END-IF
043200*     VERIFICA SI FS-SIGNALS NOT = 0
043300     IF FS-SIGNALS NOT = 0
043400*        DESPLIEGA EL MENSAJE EN CONSOLA.
043500        DISPLAY "ERROR AL ABRIR SIGNALS    - FS: " FS-SIGNALS
043600*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
043700        MOVE 91 TO RETURN-CODE
043800*        INVOCA LA RUTINA 600-CIERRA-ARCHIVOS
043900        PERFORM 600-CIERRA-ARCHIVOS THRU 600-CIERRA-ARCHIVOS-EXIT
044000*        FINALIZA LA EJECUCION DEL PROGRAMA.
044100        STOP RUN
044200*     CIERRA LA VALIDACION ANTERIOR.
044300     END-IF.
044400* PUNTO DE SALIDA DE 100-APERTURA-ARCHIVOS.
044500 100-APERTURA-ARCHIVOS-EXIT. EXIT.
044600
044700*CARGA COMPLETA (UNA SOLA VEZ) DE LOS NIVELES MANUALES DE S/R Y
044800*DE LAS LINEAS MAGICAS EN LAS TABLAS EN MEMORIA DEL PROGRAMA.
044900 200-CARGA-NIVELES-MANUALES SECTION.
045000*     VERIFICA SI FS-SRLEVELS = 35
045100     IF FS-SRLEVELS = 35
045200*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
045300        CONTINUE
045400*     EN CASO CONTRARIO,
045500     ELSE
045600*        INVOCA LA RUTINA 201-LEE-UN-SRLEVEL
045700        PERFORM 201-LEE-UN-SRLEVEL THRU 201-LEE-UN-SRLEVEL-EXIT
045800           UNTIL FS-SRLEVELS = 10
045900*     CIERRA LA VALIDACION ANTERIOR.
046000     END-IF
046100*     VERIFICA SI FS-MAGICLNS = 35
046200     IF FS-MAGICLNS = 35
046300*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
046400        CONTINUE
046500*     EN CASO CONTRARIO,
046600     ELSE
046700*        INVOCA LA RUTINA 202-LEE-UN-MAGICLN
046800        PERFORM 202-LEE-UN-MAGICLN THRU 202-LEE-UN-MAGICLN-EXIT
046900           UNTIL FS-MAGICLNS = 10
047000*     CIERRA LA VALIDACION ANTERIOR.
047100     END-IF.
047200* PUNTO DE SALIDA DE 200-CARGA-NIVELES-MANUALES.
047300 200-CARGA-NIVELES-MANUALES-EXIT. EXIT.
047400
047500*CARGA UN RENGLON DE SRLEVELS EN LA TABLA WKS-SR-ELEM. SOLO SE
047600*INVOCA CUANDO EL ARCHIVO EXISTE Y TRAE DATOS (FS DISTINTO DE 35).
047700 201-LEE-UN-SRLEVEL SECTION.
047800*     LEE EL SIGUIENTE RENGLON DE SRLEVELS
047900     READ SRLEVELS
048000*        SI SE AGOTO EL ARCHIVO,
048100        AT END
048200*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
048300           CONTINUE
048400*        SI TODAVIA HAY RENGLON POR PROCESAR,
048500        NOT AT END
048600*        INCREMENTA WKS-SR-TOTAL
048700           ADD 1 TO WKS-SR-TOTAL
048800*        ACTUALIZA TSR-SYMBOL(WKS-SR-TOTAL) CON EL DATO CORRESPONDIENTE
048900           MOVE SR-SYMBOL          TO TSR-SYMBOL(WKS-SR-TOTAL)
049000*        ACTUALIZA TSR-TIMEFRAME(WKS-SR-TOTAL) CON EL DATO CORRESPONDIE
049100           MOVE SR-TIMEFRAME       TO TSR-TIMEFRAME(WKS-SR-TOTAL)
049200*        ACTUALIZA TSR-SUPPORT(WKS-SR-TOTAL) CON EL DATO CORRESPONDIENT
049300           MOVE SR-MANUAL-SUPPORT  TO TSR-SUPPORT(WKS-SR-TOTAL)
049400*        ACTUALIZA EL CAMPO DE TRABAJO.
049500           MOVE SR-MANUAL-RESISTANCE
049600                                   TO TSR-RESISTANCE(WKS-SR-TOTAL)
049700*     CIERRA LA LECTURA DEL ARCHIVO.
049800     END-READ.
049900* PUNTO DE SALIDA DE 201-LEE-UN-SRLEVEL.
050000 201-LEE-UN-SRLEVEL-EXIT. EXIT.
050100
050200*CARGA UN RENGLON DE MAGICLNS EN LA TABLA WKS-ML-ELEM, MISMO
050300*PATRON DE 201 PERO PARA LINEAS MAGICAS.
050400 202-LEE-UN-MAGICLN SECTION.
050500*     LEE EL SIGUIENTE RENGLON DE MAGICLNS
050600     READ MAGICLNS
050700*        SI SE AGOTO EL ARCHIVO,
050800        AT END
050900*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
051000           CONTINUE
051100*        SI TODAVIA HAY RENGLON POR PROCESAR,
051200        NOT AT END
051300*        INCREMENTA WKS-ML-TOTAL
051400           ADD 1 TO WKS-ML-TOTAL
051500*        ACTUALIZA TML-SYMBOL(WKS-ML-TOTAL) CON EL DATO CORRESPONDIENTE
051600           MOVE ML-SYMBOL  TO TML-SYMBOL(WKS-ML-TOTAL)
051700*        ACTUALIZA TML-PRICE(WKS-ML-TOTAL) CON EL DATO CORRESPONDIENTE.
051800           MOVE ML-PRICE   TO TML-PRICE(WKS-ML-TOTAL)
051900*        ACTUALIZA TML-ACTIVE(WKS-ML-TOTAL) CON EL DATO CORRESPONDIENTE
052000           MOVE ML-ACTIVE  TO TML-ACTIVE(WKS-ML-TOTAL)
052100*     CIERRA LA LECTURA DEL ARCHIVO.
052200     END-READ.
052300* PUNTO DE SALIDA DE 202-LEE-UN-MAGICLN.
052400 202-LEE-UN-MAGICLN-EXIT. EXIT.
052500
052600*LECTURA APAREADA DE CANDLES E INDICATORS (MISMO ORDEN, UN
052700*INDICATOR-RECORD POR CADA CANDLE-RECORD, GENERADOS POR INDCAL1).
052800 150-LEE-CANDLES SECTION.
052900*     LEE EL SIGUIENTE RENGLON DE CANDLES
053000     READ CANDLES
053100*        SI SE AGOTO EL ARCHIVO,
053200        AT END
053300*        ACTUALIZA WKS-FIN-CANDLES CON EL DATO CORRESPONDIENTE.
053400           MOVE 'Y' TO WKS-FIN-CANDLES
053500*        SI TODAVIA HAY RENGLON POR PROCESAR,
053600        NOT AT END
053700*        ACTUALIZA WKS-SYM-VELA CON EL DATO CORRESPONDIENTE.
053800           MOVE CDL-SYMBOL    TO WKS-SYM-VELA
053900*        ACTUALIZA WKS-TF-VELA CON EL DATO CORRESPONDIENTE.
054000           MOVE CDL-TIMEFRAME TO WKS-TF-VELA
054100*        LEE EL SIGUIENTE RENGLON DE INDICATORS
054200           READ INDICATORS
054300*        SI SE AGOTO EL ARCHIVO,
054400              AT END
054500*        ACTUALIZA WKS-FIN-CANDLES CON EL DATO CORRESPONDIENTE.
054600                 MOVE 'Y' TO WKS-FIN-CANDLES
054700*        SI TODAVIA HAY RENGLON POR PROCESAR,
054800              NOT AT END
054900*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
055000                 CONTINUE
055100*        CIERRA LA LECTURA DEL ARCHIVO.
055200           END-READ
055300*        VERIFICA SI FS-INDICATORS NOT = 0 AND NOT = 10
055400           IF FS-INDICATORS NOT = 0 AND NOT = 10
055500*        DESPLIEGA EL MENSAJE EN CONSOLA.
055600              DISPLAY "ERROR AL LEER INDICATORS - FS: "
055700                      FS-INDICATORS
055800*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
055900              MOVE 91 TO RETURN-CODE
056000*        INVOCA LA RUTINA 600-CIERRA-ARCHIVOS
056100              PERFORM 600-CIERRA-ARCHIVOS
056200                  THRU 600-CIERRA-ARCHIVOS-EXIT
056300*        FINALIZA LA EJECUCION DEL PROGRAMA.
056400              STOP RUN
056500*        CIERRA LA VALIDACION ANTERIOR.
056600           END-IF
056700*     CIERRA LA LECTURA DEL ARCHIVO.
056800     END-READ
056900*     VERIFICA SI FS-CANDLES NOT = 0 AND NOT = 10
057000     IF FS-CANDLES NOT = 0 AND NOT = 10
057100*        DESPLIEGA EL MENSAJE EN CONSOLA.
057200        DISPLAY "ERROR AL LEER CANDLES    - FS: " FS-CANDLES
057300*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
057400        MOVE 91 TO RETURN-CODE
057500*        INVOCA LA RUTINA 600-CIERRA-ARCHIVOS
057600        PERFORM 600-CIERRA-ARCHIVOS THRU 600-CIERRA-ARCHIVOS-EXIT
057700*        FINALIZA LA EJECUCION DEL PROGRAMA.
057800        STOP RUN
057900*     CIERRA LA VALIDACION ANTERIOR.
058000     END-IF.
058100* PUNTO DE SALIDA DE 150-LEE-CANDLES.
058200 150-LEE-CANDLES-EXIT. EXIT.
058300
058400*PROCESA UNA SERIE: RECORRE TODAS SUS VELAS ACUMULANDO LA VENTANA
058500*DE S/R Y RECORDANDO LA ULTIMA VELA/INDICADOR, LUEGO CALIFICA.
058600 300-PROCESA-VELAS SECTION.
058700*     ACTUALIZA WKS-LLAVE-16 CON EL DATO CORRESPONDIENTE.
058800     MOVE WKS-LLAVE-VELA-16 TO WKS-LLAVE-16
058900*     INVOCA LA RUTINA 301-DETERMINA-TAMANIO-VENTANA
059000     PERFORM 301-DETERMINA-TAMANIO-VENTANA
059100         THRU 301-DETERMINA-TAMANIO-VENTANA-EXIT
059200*     ACTUALIZA WKS-SR-CONTADOR CON EL DATO CORRESPONDIENTE.
059300     MOVE ZERO TO WKS-SR-CONTADOR
059400*     ACTUALIZA WKS-SR-PUNTERO CON EL DATO CORRESPONDIENTE.
059500     MOVE ZERO TO WKS-SR-PUNTERO
059600*     INVOCA LA RUTINA 302-ACUMULA-UNA-VELA
059700     PERFORM 302-ACUMULA-UNA-VELA THRU 302-ACUMULA-UNA-VELA-EXIT
059800         UNTIL SI-FIN-CANDLES
059900            OR WKS-LLAVE-VELA-16 NOT = WKS-LLAVE-16
060000
060100*     INVOCA LA RUTINA 310-CALCULA-SOPORTE-RESISTENCIA
060200     PERFORM 310-CALCULA-SOPORTE-RESISTENCIA
060300         THRU 310-CALCULA-SOPORTE-RESISTENCIA-EXIT
060400*     INVOCA LA RUTINA 320-EVALUA-LINEA-MAGICA
060500     PERFORM 320-EVALUA-LINEA-MAGICA
060600         THRU 320-EVALUA-LINEA-MAGICA-EXIT
060700
060800*     VERIFICA SI UIC-RSI-PRES = 'N' OR UIC-MACD-PRES = 'N'
060900     IF UIC-RSI-PRES = 'N' OR UIC-MACD-PRES = 'N'
061000*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
061100        CONTINUE
061200*     EN CASO CONTRARIO,
061300     ELSE
061400*        INVOCA LA RUTINA 330-CLASIFICA-TIMEFRAME
061500        PERFORM 330-CLASIFICA-TIMEFRAME
061600            THRU 330-CLASIFICA-TIMEFRAME-EXIT
061700*        INVOCA LA RUTINA 340-CALCULA-PUNTAJES
061800        PERFORM 340-CALCULA-PUNTAJES
061900            THRU 340-CALCULA-PUNTAJES-EXIT
062000*        INVOCA LA RUTINA 360-CALCULA-BONO-ACCION-PRECIO
062100        PERFORM 360-CALCULA-BONO-ACCION-PRECIO
062200            THRU 360-CALCULA-BONO-ACCION-PRECIO-EXIT
062300*        INVOCA LA RUTINA 370-CLASIFICA-GRADO
062400        PERFORM 370-CLASIFICA-GRADO
062500            THRU 370-CLASIFICA-GRADO-EXIT
062600*        INVOCA LA RUTINA 380-CALCULA-NIVELES-ENTRADA
062700        PERFORM 380-CALCULA-NIVELES-ENTRADA
062800            THRU 380-CALCULA-NIVELES-ENTRADA-EXIT
062900*        INVOCA LA RUTINA 500-ESCRIBE-SENAL
063000        PERFORM 500-ESCRIBE-SENAL THRU 500-ESCRIBE-SENAL-EXIT
063100*     CIERRA LA VALIDACION ANTERIOR.
063200     END-IF
063300*     INCREMENTA WKS-SERIES-PROCESADAS
063400     ADD 1 TO WKS-SERIES-PROCESADAS.
063500* PUNTO DE SALIDA DE 300-PROCESA-VELAS.
063600 300-PROCESA-VELAS-EXIT. EXIT.
063700
063800*LA VENTANA DE S/R ES 30 VELAS PARA TEMPORALIDAD DIARIA (1D), O  *
063900*720 PARA CUALQUIER OTRA (HORARIA U OTRO INTRADIA).             *
064000 301-DETERMINA-TAMANIO-VENTANA SECTION.
064100*     VERIFICA SI WKS-TF-VELA = '1D  ' OR WKS-TF-VELA = '1d  '
064200     IF WKS-TF-VELA = '1D  ' OR WKS-TF-VELA = '1d  '
064300*        ACTUALIZA WKS-SR-TAMANIO CON EL DATO CORRESPONDIENTE.
064400        MOVE 30  TO WKS-SR-TAMANIO
064500*     EN CASO CONTRARIO,
064600     ELSE
064700*        ACTUALIZA WKS-SR-TAMANIO CON EL DATO CORRESPONDIENTE.
064800        MOVE 720 TO WKS-SR-TAMANIO
064900*     CIERRA LA VALIDACION ANTERIOR.
065000     END-IF.
065100* PUNTO DE SALIDA DE 301-DETERMINA-TAMANIO-VENTANA.
065200 301-DETERMINA-TAMANIO-VENTANA-EXIT. EXIT.
065300
065400*ACUMULA UNA VELA EN LA VENTANA CIRCULAR DE S/R, RECUERDA LA     *
065500*ULTIMA VELA Y SU INDICADOR APAREADO, Y AVANZA LA LECTURA.       *
065600 302-ACUMULA-UNA-VELA SECTION.
065700*     INCREMENTA WKS-SR-PUNTERO
065800     ADD 1 TO WKS-SR-PUNTERO
065900*     VERIFICA SI WKS-SR-PUNTERO > WKS-SR-TAMANIO
066000     IF WKS-SR-PUNTERO > WKS-SR-TAMANIO
066100*        ACTUALIZA WKS-SR-PUNTERO CON EL DATO CORRESPONDIENTE.
066200        MOVE 1 TO WKS-SR-PUNTERO
066300*     CIERRA LA VALIDACION ANTERIOR.
066400     END-IF
066500*     POSICIONA WKS-SR-IX
066600     SET WKS-SR-IX TO WKS-SR-PUNTERO
066700*     ACTUALIZA VSR-HIGH(WKS-SR-IX) CON EL DATO CORRESPONDIENTE.
066800     MOVE CDL-HIGH TO VSR-HIGH(WKS-SR-IX)
066900*     ACTUALIZA VSR-LOW(WKS-SR-IX) CON EL DATO CORRESPONDIENTE.
067000     MOVE CDL-LOW  TO VSR-LOW(WKS-SR-IX)
067100*     VERIFICA SI WKS-SR-CONTADOR < WKS-SR-TAMANIO
067200     IF WKS-SR-CONTADOR < WKS-SR-TAMANIO
067300*        INCREMENTA WKS-SR-CONTADOR
067400        ADD 1 TO WKS-SR-CONTADOR
067500*     CIERRA LA VALIDACION ANTERIOR.
067600     END-IF
067700
067800*     ACTUALIZA WKS-ULT-ID CON EL DATO CORRESPONDIENTE.
067900     MOVE CDL-ID    TO WKS-ULT-ID
068000*     ACTUALIZA WKS-ULT-CLOSE CON EL DATO CORRESPONDIENTE.
068100     MOVE CDL-CLOSE TO WKS-ULT-CLOSE
068200*     ACTUALIZA UIC-RSI CON EL DATO CORRESPONDIENTE.
068300     MOVE IND-RSI          TO UIC-RSI
068400*     VERIFICA SI IND-RSI NOT = ZERO
068500     IF IND-RSI NOT = ZERO
068600*        ACTUALIZA UIC-RSI-PRES CON EL DATO CORRESPONDIENTE.
068700        MOVE 'Y' TO UIC-RSI-PRES
068800*     EN CASO CONTRARIO,
068900     ELSE
069000*        ACTUALIZA UIC-RSI-PRES CON EL DATO CORRESPONDIENTE.
069100        MOVE 'N' TO UIC-RSI-PRES
069200*     CIERRA LA VALIDACION ANTERIOR.
069300     END-IF
069400*     ACTUALIZA UIC-MACD-LINE CON EL DATO CORRESPONDIENTE.
069500     MOVE IND-MACD-LINE    TO UIC-MACD-LINE
069600*     ACTUALIZA UIC-MACD-HIST CON EL DATO CORRESPONDIENTE.
069700     MOVE IND-MACD-HIST    TO UIC-MACD-HIST
069800*     ACTUALIZA UIC-BB-POSITION CON EL DATO CORRESPONDIENTE.
069900     MOVE IND-BB-POSITION  TO UIC-BB-POSITION
070000*     ACTUALIZA UIC-EMA-44 CON EL DATO CORRESPONDIENTE.
070100     MOVE IND-EMA-44       TO UIC-EMA-44
070200*     ACTUALIZA UIC-EMA-100 CON EL DATO CORRESPONDIENTE.
070300     MOVE IND-EMA-100      TO UIC-EMA-100
070400*     ACTUALIZA UIC-EMA-200 CON EL DATO CORRESPONDIENTE.
070500     MOVE IND-EMA-200      TO UIC-EMA-200
070600*     ACTUALIZA UIC-ST-1 CON EL DATO CORRESPONDIENTE.
070700     MOVE IND-ST-1         TO UIC-ST-1
070800*     ACTUALIZA UIC-ST-2 CON EL DATO CORRESPONDIENTE.
070900     MOVE IND-ST-2         TO UIC-ST-2
071000*     ACTUALIZA UIC-VWAP CON EL DATO CORRESPONDIENTE.
071100     MOVE IND-VWAP         TO UIC-VWAP
071200*     ACTUALIZA UIC-VOL-SIGNAL CON EL DATO CORRESPONDIENTE.
071300     MOVE IND-VOL-SIGNAL   TO UIC-VOL-SIGNAL
071400*     ACTUALIZA UIC-ADX CON EL DATO CORRESPONDIENTE.
071500     MOVE IND-ADX          TO UIC-ADX
071600*     ACTUALIZA UIC-DI-PLUS CON EL DATO CORRESPONDIENTE.
071700     MOVE IND-DI-PLUS      TO UIC-DI-PLUS
071800*     ACTUALIZA UIC-DI-MINUS CON EL DATO CORRESPONDIENTE.
071900     MOVE IND-DI-MINUS     TO UIC-DI-MINUS
072000*     ACTUALIZA UIC-OBV CON EL DATO CORRESPONDIENTE.
072100     MOVE IND-OBV          TO UIC-OBV
072200*     ACTUALIZA UIC-OBV-MA CON EL DATO CORRESPONDIENTE.
072300     MOVE IND-OBV-MA       TO UIC-OBV-MA
072400*     ACTUALIZA UIC-ATR CON EL DATO CORRESPONDIENTE.
072500     MOVE IND-ATR          TO UIC-ATR
072600*     VERIFICA SI IND-MACD-LINE NOT = ZERO OR IND-MACD-HIST NOT = 
072700     IF IND-MACD-LINE NOT = ZERO OR IND-MACD-HIST NOT = ZERO
072800*        ACTUALIZA UIC-MACD-PRES CON EL DATO CORRESPONDIENTE.
072900        MOVE 'Y' TO UIC-MACD-PRES
073000*     EN CASO CONTRARIO,
073100     ELSE
073200*        ACTUALIZA UIC-MACD-PRES CON EL DATO CORRESPONDIENTE.
073300        MOVE 'N' TO UIC-MACD-PRES
073400*     CIERRA LA VALIDACION ANTERIOR.
073500     END-IF
073600*     VERIFICA SI IND-BB-POSITION NOT = SPACES
073700     IF IND-BB-POSITION NOT = SPACES
073800*        ACTUALIZA UIC-BB-PRES CON EL DATO CORRESPONDIENTE.
073900        MOVE 'Y' TO UIC-BB-PRES
074000*     EN CASO CONTRARIO,
074100     ELSE
074200*        ACTUALIZA UIC-BB-PRES CON EL DATO CORRESPONDIENTE.
074300        MOVE 'N' TO UIC-BB-PRES
074400*     CIERRA LA VALIDACION ANTERIOR.
074500     END-IF
074600*     VERIFICA SI IND-EMA-200 NOT = ZERO
074700     IF IND-EMA-200 NOT = ZERO
074800*        ACTUALIZA UIC-EMA-PRES CON EL DATO CORRESPONDIENTE.
074900        MOVE 'Y' TO UIC-EMA-PRES
075000*     EN CASO CONTRARIO,
075100     ELSE
075200*        ACTUALIZA UIC-EMA-PRES CON EL DATO CORRESPONDIENTE.
075300        MOVE 'N' TO UIC-EMA-PRES
075400*     CIERRA LA VALIDACION ANTERIOR.
075500     END-IF
075600*     VERIFICA SI IND-VWAP NOT = ZERO
075700     IF IND-VWAP NOT = ZERO
075800*        ACTUALIZA UIC-VWAP-PRES CON EL DATO CORRESPONDIENTE.
075900        MOVE 'Y' TO UIC-VWAP-PRES
076000*     EN CASO CONTRARIO,
076100     ELSE
076200*        ACTUALIZA UIC-VWAP-PRES CON EL DATO CORRESPONDIENTE.
076300        MOVE 'N' TO UIC-VWAP-PRES
076400*     CIERRA LA VALIDACION ANTERIOR.
076500     END-IF
076600*     VERIFICA SI IND-VOL-SIGNAL NOT = SPACE
076700     IF IND-VOL-SIGNAL NOT = SPACE
076800*        ACTUALIZA UIC-VOL-PRES CON EL DATO CORRESPONDIENTE.
076900        MOVE 'Y' TO UIC-VOL-PRES
077000*     EN CASO CONTRARIO,
077100     ELSE
077200*        ACTUALIZA UIC-VOL-PRES CON EL DATO CORRESPONDIENTE.
077300        MOVE 'N' TO UIC-VOL-PRES
077400*     CIERRA LA VALIDACION ANTERIOR.
077500     END-IF
077600*     VERIFICA SI IND-ADX NOT = ZERO
077700     IF IND-ADX NOT = ZERO
077800*        ACTUALIZA UIC-ADX-PRES CON EL DATO CORRESPONDIENTE.
077900        MOVE 'Y' TO UIC-ADX-PRES
078000*     EN CASO CONTRARIO,
078100     ELSE
078200*        ACTUALIZA UIC-ADX-PRES CON EL DATO CORRESPONDIENTE.
078300        MOVE 'N' TO UIC-ADX-PRES
078400*     CIERRA LA VALIDACION ANTERIOR.
078500     END-IF
078600*     VERIFICA SI IND-OBV-MA NOT = ZERO
078700     IF IND-OBV-MA NOT = ZERO
078800*        ACTUALIZA UIC-OBV-MA-PRES CON EL DATO CORRESPONDIENTE.
078900        MOVE 'Y' TO UIC-OBV-MA-PRES
079000*     EN CASO CONTRARIO,
079100     ELSE
079200*        ACTUALIZA UIC-OBV-MA-PRES CON EL DATO CORRESPONDIENTE.
079300        MOVE 'N' TO UIC-OBV-MA-PRES
079400*     CIERRA LA VALIDACION ANTERIOR.
079500     END-IF
079600*     VERIFICA SI IND-ATR NOT = ZERO
079700     IF IND-ATR NOT = ZERO
079800*        ACTUALIZA UIC-ATR-PRES CON EL DATO CORRESPONDIENTE.
079900        MOVE 'Y' TO UIC-ATR-PRES
080000*     EN CASO CONTRARIO,
080100     ELSE
080200*        ACTUALIZA UIC-ATR-PRES CON EL DATO CORRESPONDIENTE.
080300        MOVE 'N' TO UIC-ATR-PRES
080400*     CIERRA LA VALIDACION ANTERIOR.
080500     END-IF
080600
080700*     INVOCA LA RUTINA 150-LEE-CANDLES
080800     PERFORM 150-LEE-CANDLES THRU 150-LEE-CANDLES-EXIT.
080900* PUNTO DE SALIDA DE 302-ACUMULA-UNA-VELA.
081000 302-ACUMULA-UNA-VELA-EXIT. EXIT.
081100
081200******************************************************************
081300*   310 - S O P O R T E  /  R E S I S T E N C I A                *
081400******************************************************************
081500 310-CALCULA-SOPORTE-RESISTENCIA SECTION.
081600*     ACTUALIZA WKS-SR-AUTO-RESIST CON EL DATO CORRESPONDIENTE.
081700     MOVE VSR-HIGH(1) TO WKS-SR-AUTO-RESIST
081800*LA VENTANA CIRCULAR ARRANCA SU BARRIDO DESDE EL PRIMER ELEMENTO
081900*COMO SEMILLA; 311 COMPARA EL RESTO (2..CONTADOR) CONTRA ESTA
082000*SEMILLA PARA QUEDARSE CON EL MAXIMO Y EL MINIMO DE LA VENTANA.
082100     MOVE VSR-LOW(1)  TO WKS-SR-AUTO-SOPORTE
082200*     INVOCA LA RUTINA 311-COMPARA-UN-ELEMENTO
082300     PERFORM 311-COMPARA-UN-ELEMENTO
082400         THRU 311-COMPARA-UN-ELEMENTO-EXIT
082500*        RECORRE LA TABLA DESDE EL PRIMER ELEMENTO.
082600         VARYING WKS-SR-IX FROM 2 BY 1
082700         UNTIL WKS-SR-IX > WKS-SR-CONTADOR
082800
082900*     INVOCA LA RUTINA 312-BUSCA-NIVEL-MANUAL
083000     PERFORM 312-BUSCA-NIVEL-MANUAL THRU 312-BUSCA-NIVEL-MANUAL-EXIT.
083100* PUNTO DE SALIDA DE 310-CALCULA-SOPORTE-RESISTENCIA.
083200 310-CALCULA-SOPORTE-RESISTENCIA-EXIT. EXIT.
083300
083400 311-COMPARA-UN-ELEMENTO SECTION.
083500*     VERIFICA SI VSR-HIGH(WKS-SR-IX) > WKS-SR-AUTO-RESIST
083600     IF VSR-HIGH(WKS-SR-IX) > WKS-SR-AUTO-RESIST
083700*        ACTUALIZA WKS-SR-AUTO-RESIST CON EL DATO CORRESPONDIENTE.
083800        MOVE VSR-HIGH(WKS-SR-IX) TO WKS-SR-AUTO-RESIST
083900*     CIERRA LA VALIDACION ANTERIOR.
084000     END-IF
084100*     VERIFICA SI VSR-LOW(WKS-SR-IX) < WKS-SR-AUTO-SOPORTE
084200     IF VSR-LOW(WKS-SR-IX) < WKS-SR-AUTO-SOPORTE
084300*        ACTUALIZA WKS-SR-AUTO-SOPORTE CON EL DATO CORRESPONDIENTE.
084400        MOVE VSR-LOW(WKS-SR-IX) TO WKS-SR-AUTO-SOPORTE
084500*     CIERRA LA VALIDACION ANTERIOR.
084600     END-IF.
084700* PUNTO DE SALIDA DE 311-COMPARA-UN-ELEMENTO.
084800 311-COMPARA-UN-ELEMENTO-EXIT. EXIT.
084900
085000*UN NIVEL MANUAL MAYOR QUE CERO SIEMPRE GANA AL VALOR AUTOMATICO.
085100 312-BUSCA-NIVEL-MANUAL SECTION.
085200*     ACTUALIZA WKS-SR-EFECTIVO-SOPORTE CON EL DATO CORRESPONDIENTE.
085300     MOVE WKS-SR-AUTO-SOPORTE TO WKS-SR-EFECTIVO-SOPORTE
085400*     ACTUALIZA WKS-SR-EFECTIVO-RESIST CON EL DATO CORRESPONDIENTE.
085500     MOVE WKS-SR-AUTO-RESIST  TO WKS-SR-EFECTIVO-RESIST
085600*     POSICIONA WKS-SRT-IX
085700     SET WKS-SRT-IX TO 1
085800*     BUSQUEDA SECUENCIAL EN LA TABLA DE TRABAJO.
085900     SEARCH WKS-SR-ELEM
086000*        SI SE AGOTO EL ARCHIVO,
086100        AT END CONTINUE
086200*        CASO: TSR-SYMBOL(WKS-SRT-IX)    = WKS-SYM-CONTROL
086300        WHEN TSR-SYMBOL(WKS-SRT-IX)    = WKS-SYM-CONTROL
086400         AND TSR-TIMEFRAME(WKS-SRT-IX) = WKS-TF-CONTROL
086500*        VERIFICA SI TSR-SUPPORT(WKS-SRT-IX) > 0
086600           IF TSR-SUPPORT(WKS-SRT-IX) > 0
086700*        ACTUALIZA WKS-SR-EFECTIVO-SOPORTE CON EL DATO CORRESPONDIENTE.
086800              MOVE TSR-SUPPORT(WKS-SRT-IX) TO WKS-SR-EFECTIVO-SOPORTE
086900*        CIERRA LA VALIDACION ANTERIOR.
087000           END-IF
087100*        VERIFICA SI TSR-RESISTANCE(WKS-SRT-IX) > 0
087200           IF TSR-RESISTANCE(WKS-SRT-IX) > 0
087300*        ACTUALIZA EL CAMPO DE TRABAJO.
087400              MOVE TSR-RESISTANCE(WKS-SRT-IX)
087500                                           TO WKS-SR-EFECTIVO-RESIST
087600*        CIERRA LA VALIDACION ANTERIOR.
087700           END-IF
087800*     CIERRA LA BUSQUEDA EN LA TABLA.
087900     END-SEARCH.
088000* PUNTO DE SALIDA DE 312-BUSCA-NIVEL-MANUAL.
088100 312-BUSCA-NIVEL-MANUAL-EXIT. EXIT.
088200
088300******************************************************************
088400*   320 - L I N E A   M A G I C A                                *
088500******************************************************************
088600 320-EVALUA-LINEA-MAGICA SECTION.
088700*     ACTUALIZA WKS-ML-PRICE CON EL DATO CORRESPONDIENTE.
088800     MOVE ZERO      TO WKS-ML-PRICE
088900*SI NINGUNA LINEA MAGICA ACTIVA COINCIDE CON EL SIMBOLO, EL
089000*ESTADO QUEDA EN NOT-SET Y NO SE EVALUA DISTANCIA ALGUNA.
089100     MOVE 'NOT-SET' TO WKS-ML-ESTADO
089200*     POSICIONA WKS-MLT-IX
089300     SET WKS-MLT-IX TO 1
089400*     BUSQUEDA SECUENCIAL EN LA TABLA DE TRABAJO.
089500     SEARCH WKS-ML-ELEM
089600*        SI SE AGOTO EL ARCHIVO,
089700        AT END CONTINUE
089800*        CASO: TML-SYMBOL(WKS-MLT-IX) = WKS-SYM-CONTROL
089900        WHEN TML-SYMBOL(WKS-MLT-IX) = WKS-SYM-CONTROL
090000         AND TML-ACTIVE(WKS-MLT-IX) = 'Y'
090100*        ACTUALIZA WKS-ML-PRICE CON EL DATO CORRESPONDIENTE.
090200           MOVE TML-PRICE(WKS-MLT-IX) TO WKS-ML-PRICE
090300*     CIERRA LA BUSQUEDA EN LA TABLA.
090400     END-SEARCH
090500*     VERIFICA SI WKS-ML-PRICE = ZERO
090600     IF WKS-ML-PRICE = ZERO
090700*        ACTUALIZA WKS-ML-ESTADO CON EL DATO CORRESPONDIENTE.
090800        MOVE 'NOT-SET' TO WKS-ML-ESTADO
090900*     EN CASO CONTRARIO,
091000     ELSE
091100*        CALCULA WKS-ML-DISTANCIA-PCT
091200        COMPUTE WKS-ML-DISTANCIA-PCT ROUNDED =
091300           ((WKS-ULT-CLOSE - WKS-ML-PRICE) / WKS-ML-PRICE) * 100
091400*        VERIFICA SI WKS-ML-DISTANCIA-PCT >= -0.5 AND WKS-ML-DISTANCI
091500        IF WKS-ML-DISTANCIA-PCT >= -0.5 AND WKS-ML-DISTANCIA-PCT <= 0.5
091600*MEDIO PUNTO PORCENTUAL DE TOLERANCIA A CADA LADO SE CONSIDERA
091700*EL CIERRE SOBRE LA LINEA (AT); FUERA DE ESA BANDA SE CLASIFICA
091800*ABOVE O BELOW SEGUN EL LADO.
091900           MOVE 'AT'      TO WKS-ML-ESTADO
092000*        EN CASO CONTRARIO,
092100        ELSE IF WKS-ULT-CLOSE > WKS-ML-PRICE
092200*        ACTUALIZA WKS-ML-ESTADO CON EL DATO CORRESPONDIENTE.
092300           MOVE 'ABOVE'   TO WKS-ML-ESTADO
092400*        EN CASO CONTRARIO,
092500        ELSE
092600*        ACTUALIZA WKS-ML-ESTADO CON EL DATO CORRESPONDIENTE.
092700           MOVE 'BELOW'   TO WKS-ML-ESTADO
092800*        CIERRA LA VALIDACION ANTERIOR.
092900        END-IF
093000*     CIERRA LA VALIDACION ANTERIOR.
093100     END-IF.
093200* PUNTO DE SALIDA DE 320-EVALUA-LINEA-MAGICA.
093300 320-EVALUA-LINEA-MAGICA-EXIT. EXIT.
093400
093500******************************************************************
093600*   330 - C L A S I F I C A C I O N   D E   T E M P O R A L I D A D *
093700******************************************************************
093800*CONVIERTE LA TEMPORALIDAD A MINUTOS.  SE DESCOMPONE LA CIFRA DE
093900*FORMA MANUAL, DIGITO POR DIGITO, PORQUE ESTE COMPILADOR NO TRAE
094000*FUNCTION NUMVAL.
094100 330-CLASIFICA-TIMEFRAME SECTION.
094200*     ACTUALIZA WKS-TF-CIFRA CON EL DATO CORRESPONDIENTE.
094300     MOVE ZERO TO WKS-TF-CIFRA
094400*     VERIFICA SI WKS-TF-D1 IS NUMERIC
094500     IF WKS-TF-D1 IS NUMERIC
094600*        ACTUALIZA WKS-TF-CIFRA CON EL DATO CORRESPONDIENTE.
094700        MOVE WKS-TF-D1 TO WKS-TF-CIFRA
094800*        VERIFICA SI WKS-TF-D2-O-UNI1 IS NUMERIC
094900        IF WKS-TF-D2-O-UNI1 IS NUMERIC
095000*        CALCULA WKS-TF-CIFRA
095100           COMPUTE WKS-TF-CIFRA =
095200                   (WKS-TF-CIFRA * 10) + WKS-TF-D2-O-UNI1
095300*        ACTUALIZA WKS-TF-UNIDAD CON EL DATO CORRESPONDIENTE.
095400           MOVE WKS-TF-UNI-2      TO WKS-TF-UNIDAD
095500*        EN CASO CONTRARIO,
095600        ELSE
095700*        ACTUALIZA WKS-TF-UNIDAD CON EL DATO CORRESPONDIENTE.
095800           MOVE WKS-TF-D2-O-UNI1  TO WKS-TF-UNIDAD
095900*        CIERRA LA VALIDACION ANTERIOR.
096000        END-IF
096100*     EN CASO CONTRARIO,
096200     ELSE
096300*        ACTUALIZA WKS-TF-CIFRA CON EL DATO CORRESPONDIENTE.
096400        MOVE ZERO  TO WKS-TF-CIFRA
096500*        ACTUALIZA WKS-TF-UNIDAD CON EL DATO CORRESPONDIENTE.
096600        MOVE SPACE TO WKS-TF-UNIDAD
096700*     CIERRA LA VALIDACION ANTERIOR.
096800     END-IF
096900
097000*     EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
097100     EVALUATE TRUE
097200*EL BONO PREMIA TRES PATRONES DE ACCION DE PRECIO EXCLUYENTES
097300*ENTRE SI (SOLO EL PRIMERO QUE APLIQUE SUMA): RUPTURA DE LA
097400*RESISTENCIA (0.5% POR ENCIMA), REBOTE SOBRE EL SOPORTE (HASTA 2%
097500*POR ENCIMA DE EL), O CRUCE RECIENTE DE LA LINEA MAGICA (HASTA
097600*2% POR ENCIMA DE ELLA).
097700        WHEN WKS-TF-UNIDAD = 'm'
097800*        ACTUALIZA WKS-MINUTOS CON EL DATO CORRESPONDIENTE.
097900           MOVE WKS-TF-CIFRA TO WKS-MINUTOS
098000*        CASO: WKS-TF-UNIDAD = 'h'
098100        WHEN WKS-TF-UNIDAD = 'h'
098200*        CALCULA WKS-MINUTOS
098300           COMPUTE WKS-MINUTOS = WKS-TF-CIFRA * 60
098400*        CASO: WKS-TF-CONTROL(2:1) = 'd' OR WKS-TF-CONTROL(2:1) =
098500        WHEN WKS-TF-CONTROL(2:1) = 'd' OR WKS-TF-CONTROL(2:1) = 'D'
098600*        ACTUALIZA WKS-MINUTOS CON EL DATO CORRESPONDIENTE.
098700           MOVE 1440  TO WKS-MINUTOS
098800*        CASO: WKS-TF-CONTROL(2:1) = 'W'
098900        WHEN WKS-TF-CONTROL(2:1) = 'W'
099000*        ACTUALIZA WKS-MINUTOS CON EL DATO CORRESPONDIENTE.
099100           MOVE 10080 TO WKS-MINUTOS
099200*        CASO: OTHER
099300        WHEN OTHER
099400*        ACTUALIZA WKS-MINUTOS CON EL DATO CORRESPONDIENTE.
099500           MOVE 60    TO WKS-MINUTOS
099600*     CIERRA LA EVALUACION DE CASOS.
099700     END-EVALUATE
099800*     VERIFICA SI WKS-MINUTOS NOT > 240
099900     IF WKS-MINUTOS NOT > 240
100000*        ACTUALIZA WKS-TF-TIPO CON EL DATO CORRESPONDIENTE.
100100        MOVE 'INTRADAY' TO WKS-TF-TIPO
100200*        ACTUALIZA WKS-SCORE-MAX CON EL DATO CORRESPONDIENTE.
100300        MOVE 36.00      TO WKS-SCORE-MAX
100400*     EN CASO CONTRARIO,
100500     ELSE
100600*        ACTUALIZA WKS-TF-TIPO CON EL DATO CORRESPONDIENTE.
100700        MOVE 'SWING'    TO WKS-TF-TIPO
100800*        ACTUALIZA WKS-SCORE-MAX CON EL DATO CORRESPONDIENTE.
100900        MOVE 41.00      TO WKS-SCORE-MAX
101000*     CIERRA LA VALIDACION ANTERIOR.
101100     END-IF.
101200* PUNTO DE SALIDA DE 330-CLASIFICA-TIMEFRAME.
101300 330-CLASIFICA-TIMEFRAME-EXIT. EXIT.
101400
101500******************************************************************
101600*   340 - P U N T A J E S   P O R   C O M P O N E N T E          *
101700******************************************************************
101800 340-CALCULA-PUNTAJES SECTION.
101900*     INVOCA LA RUTINA 341-PUNTAJE-RSI
102000     PERFORM 341-PUNTAJE-RSI       THRU 341-PUNTAJE-RSI-EXIT
102100*     INVOCA LA RUTINA 342-PUNTAJE-MACD
102200     PERFORM 342-PUNTAJE-MACD      THRU 342-PUNTAJE-MACD-EXIT
102300*     INVOCA LA RUTINA 343-PUNTAJE-BB
102400     PERFORM 343-PUNTAJE-BB        THRU 343-PUNTAJE-BB-EXIT
102500*     INVOCA LA RUTINA 344-PUNTAJE-EMA-STACK
102600     PERFORM 344-PUNTAJE-EMA-STACK THRU 344-PUNTAJE-EMA-STACK-EXIT
102700*     INVOCA LA RUTINA 345-PUNTAJE-SUPERTREND
102800     PERFORM 345-PUNTAJE-SUPERTREND THRU 345-PUNTAJE-SUPERTREND-EXIT
102900*     INVOCA LA RUTINA 346-PUNTAJE-VWAP
103000     PERFORM 346-PUNTAJE-VWAP      THRU 346-PUNTAJE-VWAP-EXIT
103100*     INVOCA LA RUTINA 347-PUNTAJE-VOLUMEN
103200     PERFORM 347-PUNTAJE-VOLUMEN   THRU 347-PUNTAJE-VOLUMEN-EXIT
103300*     INVOCA LA RUTINA 348-PUNTAJE-ADX
103400     PERFORM 348-PUNTAJE-ADX       THRU 348-PUNTAJE-ADX-EXIT
103500*     INVOCA LA RUTINA 349-PUNTAJE-DI
103600     PERFORM 349-PUNTAJE-DI        THRU 349-PUNTAJE-DI-EXIT
103700*     INVOCA LA RUTINA 350-PUNTAJE-OBV
103800     PERFORM 350-PUNTAJE-OBV       THRU 350-PUNTAJE-OBV-EXIT
103900
104000*     ACTUALIZA WKS-SCORE-TOTAL CON EL DATO CORRESPONDIENTE.
104100     MOVE ZERO TO WKS-SCORE-TOTAL
104200*     INVOCA LA RUTINA 351-ACUMULA-UN-SCORE
104300     PERFORM 351-ACUMULA-UN-SCORE THRU 351-ACUMULA-UN-SCORE-EXIT
104400*        RECORRE LA TABLA DESDE EL PRIMER ELEMENTO.
104500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10.
104600* PUNTO DE SALIDA DE 340-CALCULA-PUNTAJES.
104700 340-CALCULA-PUNTAJES-EXIT. EXIT.
104800
104900*RSI BAJO (SOBREVENTA) PUNTUA MAS ALTO: MIENTRAS MAS CERCA DE 30
105000*O POR DEBAJO, MAYOR LA PROBABILIDAD DE REBOTE QUE EL MODELO
105100*QUIERE PREMIAR; POR ENCIMA DE 60 (SOBRECOMPRA) NO SUMA NADA.
105200 341-PUNTAJE-RSI SECTION.
105300*     EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
105400     EVALUATE TRUE
105500*        CASO: UIC-RSI NOT > 30  MOVE 4.5 TO WKS-SCORE-RSI
105600        WHEN UIC-RSI NOT > 30  MOVE 4.5 TO WKS-SCORE-RSI
105700*        CASO: UIC-RSI NOT > 40  MOVE 3.0 TO WKS-SCORE-RSI
105800        WHEN UIC-RSI NOT > 40  MOVE 3.0 TO WKS-SCORE-RSI
105900*        CASO: UIC-RSI NOT > 50  MOVE 2.0 TO WKS-SCORE-RSI
106000        WHEN UIC-RSI NOT > 50  MOVE 2.0 TO WKS-SCORE-RSI
106100*        CASO: UIC-RSI NOT > 60  MOVE 1.0 TO WKS-SCORE-RSI
106200        WHEN UIC-RSI NOT > 60  MOVE 1.0 TO WKS-SCORE-RSI
106300*        CASO: OTHER             MOVE ZERO TO WKS-SCORE-RSI
106400        WHEN OTHER             MOVE ZERO TO WKS-SCORE-RSI
106500*     CIERRA LA EVALUACION DE CASOS.
106600     END-EVALUATE.
106700* PUNTO DE SALIDA DE 341-PUNTAJE-RSI.
106800 341-PUNTAJE-RSI-EXIT. EXIT.
106900
107000*HISTOGRAMA POSITIVO (SENAL YA CRUZADA AL ALZA) ES LO QUE IMPORTA;
107100*SI ADEMAS LA LINEA ESTA POR ENCIMA DE CERO (TENDENCIA DE FONDO
107200*ALCISTA) EL PUNTAJE ES MAYOR QUE SI SOLO EL HISTOGRAMA ES
107300*POSITIVO CON LA LINEA TODAVIA NEGATIVA.
107400 342-PUNTAJE-MACD SECTION.
107500*     VERIFICA SI UIC-MACD-HIST > 0 AND UIC-MACD-LINE > 0
107600     IF UIC-MACD-HIST > 0 AND UIC-MACD-LINE > 0
107700*        ACTUALIZA WKS-SCORE-MACD CON EL DATO CORRESPONDIENTE.
107800        MOVE 5.0 TO WKS-SCORE-MACD
107900*     EN CASO CONTRARIO,
108000     ELSE IF UIC-MACD-HIST > 0 AND UIC-MACD-LINE NOT > 0
108100*        ACTUALIZA WKS-SCORE-MACD CON EL DATO CORRESPONDIENTE.
108200        MOVE 3.5 TO WKS-SCORE-MACD
108300*     EN CASO CONTRARIO,
108400     ELSE
108500*        ACTUALIZA WKS-SCORE-MACD CON EL DATO CORRESPONDIENTE.
108600        MOVE ZERO TO WKS-SCORE-MACD
108700*     CIERRA LA VALIDACION ANTERIOR.
108800     END-IF.
108900* PUNTO DE SALIDA DE 342-PUNTAJE-MACD.
109000 342-PUNTAJE-MACD-EXIT. EXIT.
109100
109200*ENTRE MAS ABAJO ESTE EL CIERRE DENTRO DE LAS BANDAS (B3D MAS QUE
109300*B2D, B2D MAS QUE B1D) MAYOR EL PUNTAJE: SE INTERPRETA COMO MAS
109400*LEJOS DE LA MEDIA Y POR LO TANTO MAS CERCA DE UN REBOTE. SI EL
109500*INDICADOR AUN NO TIENE 20 VELAS DE HISTORIA, NO PUNTUA.
109600 343-PUNTAJE-BB SECTION.
109700*     EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
109800     EVALUATE TRUE
109900*        CASO: UIC-BB-PRES = 'N'         MOVE ZERO TO WKS-SCORE-B
110000        WHEN UIC-BB-PRES = 'N'         MOVE ZERO TO WKS-SCORE-BB
110100*        CASO: UIC-BB-POSITION = 'B3D'   MOVE 6.0 TO WKS-SCORE-BB
110200        WHEN UIC-BB-POSITION = 'B3D'   MOVE 6.0 TO WKS-SCORE-BB
110300*        CASO: UIC-BB-POSITION = 'B2D'   MOVE 4.0 TO WKS-SCORE-BB
110400        WHEN UIC-BB-POSITION = 'B2D'   MOVE 4.0 TO WKS-SCORE-BB
110500*        CASO: UIC-BB-POSITION = 'B1D'   MOVE 2.0 TO WKS-SCORE-BB
110600        WHEN UIC-BB-POSITION = 'B1D'   MOVE 2.0 TO WKS-SCORE-BB
110700*        CASO: OTHER                     MOVE ZERO TO WKS-SCORE-B
110800        WHEN OTHER                     MOVE ZERO TO WKS-SCORE-BB
110900*     CIERRA LA EVALUACION DE CASOS.
111000     END-EVALUATE.
111100* PUNTO DE SALIDA DE 343-PUNTAJE-BB.
111200 343-PUNTAJE-BB-EXIT. EXIT.
111300
111400*LOS PESOS SE INVIERTEN SEGUN LA TEMPORALIDAD: EN INTRADIA LA EMA
111500*CORTA (44) PESA MAS PORQUE REACCIONA MAS RAPIDO; EN DIARIO/SWING
111600*LA EMA LARGA (200) PESA MAS PORQUE REFLEJA LA TENDENCIA DE FONDO
111700*QUE IMPORTA A ESE PLAZO. CADA CRUCE DE CIERRE SOBRE UNA EMA SUMA
111800*SU PESO DE FORMA INDEPENDIENTE (NO EXCLUYENTE).
111900 344-PUNTAJE-EMA-STACK SECTION.
112000*     ACTUALIZA WKS-SCORE-EMA CON EL DATO CORRESPONDIENTE.
112100     MOVE ZERO TO WKS-SCORE-EMA
112200*     VERIFICA SI UIC-EMA-PRES = 'Y'
112300     IF UIC-EMA-PRES = 'Y'
112400*        VERIFICA SI WKS-TF-ES-INTRADIA
112500        IF WKS-TF-ES-INTRADIA
112600*LOS UMBRALES DE CORTE SON MAS BAJOS EN INTRADIA PORQUE EL
112700*PUNTAJE MAXIMO TAMBIEN LO ES (36 CONTRA 41); EL FILTRO DE
112800*SEGURIDAD POR RSI SOLO APLICA A LOS DOS GRADOS MAS ALTOS.
112900           IF WKS-ULT-CLOSE > UIC-EMA-44
113000*        INCREMENTA WKS-SCORE-EMA
113100              ADD 2.5 TO WKS-SCORE-EMA
113200*        CIERRA LA VALIDACION ANTERIOR.
113300           END-IF
113400*        VERIFICA SI WKS-ULT-CLOSE > UIC-EMA-100
113500           IF WKS-ULT-CLOSE > UIC-EMA-100
113600*        INCREMENTA WKS-SCORE-EMA
113700              ADD 2.0 TO WKS-SCORE-EMA
113800*        CIERRA LA VALIDACION ANTERIOR.
113900           END-IF
114000*        VERIFICA SI WKS-ULT-CLOSE > UIC-EMA-200
114100           IF WKS-ULT-CLOSE > UIC-EMA-200
114200*        INCREMENTA WKS-SCORE-EMA
114300              ADD 1.5 TO WKS-SCORE-EMA
114400*        CIERRA LA VALIDACION ANTERIOR.
114500           END-IF
114600*        EN CASO CONTRARIO,
114700        ELSE
114800*        VERIFICA SI WKS-ULT-CLOSE > UIC-EMA-200
114900           IF WKS-ULT-CLOSE > UIC-EMA-200
115000*        INCREMENTA WKS-SCORE-EMA
115100              ADD 5.0 TO WKS-SCORE-EMA
115200*        CIERRA LA VALIDACION ANTERIOR.
115300           END-IF
115400*        VERIFICA SI WKS-ULT-CLOSE > UIC-EMA-100
115500           IF WKS-ULT-CLOSE > UIC-EMA-100
115600*        INCREMENTA WKS-SCORE-EMA
115700              ADD 3.0 TO WKS-SCORE-EMA
115800*        CIERRA LA VALIDACION ANTERIOR.
115900           END-IF
116000*        VERIFICA SI WKS-ULT-CLOSE > UIC-EMA-44
116100           IF WKS-ULT-CLOSE > UIC-EMA-44
116200*        INCREMENTA WKS-SCORE-EMA
116300              ADD 1.0 TO WKS-SCORE-EMA
116400*        CIERRA LA VALIDACION ANTERIOR.
116500           END-IF
116600*        CIERRA LA VALIDACION ANTERIOR.
116700        END-IF
116800*     CIERRA LA VALIDACION ANTERIOR.
116900     END-IF.
117000* PUNTO DE SALIDA DE 344-PUNTAJE-EMA-STACK.
117100 344-PUNTAJE-EMA-STACK-EXIT. EXIT.
117200
117300*MISMA INVERSION DE PESOS QUE 344: LA LINEA RAPIDA (FACTOR 1.0,
117400*WV-ST1) PESA MAS EN INTRADIA Y LA LENTA (FACTOR 2.0, WV-ST2)
117500*PESA MAS EN DIARIO/SWING.
117600 345-PUNTAJE-SUPERTREND SECTION.
117700*     ACTUALIZA WKS-SCORE-ST CON EL DATO CORRESPONDIENTE.
117800     MOVE ZERO TO WKS-SCORE-ST
117900*     VERIFICA SI WKS-TF-ES-INTRADIA
118000     IF WKS-TF-ES-INTRADIA
118100*        VERIFICA SI WKS-ULT-CLOSE > UIC-ST-1
118200        IF WKS-ULT-CLOSE > UIC-ST-1
118300*        INCREMENTA WKS-SCORE-ST
118400           ADD 2.5 TO WKS-SCORE-ST
118500*        CIERRA LA VALIDACION ANTERIOR.
118600        END-IF
118700*        VERIFICA SI WKS-ULT-CLOSE > UIC-ST-2
118800        IF WKS-ULT-CLOSE > UIC-ST-2
118900*        INCREMENTA WKS-SCORE-ST
119000           ADD 2.5 TO WKS-SCORE-ST
119100*        CIERRA LA VALIDACION ANTERIOR.
119200        END-IF
119300*     EN CASO CONTRARIO,
119400     ELSE
119500*        VERIFICA SI WKS-ULT-CLOSE > UIC-ST-2
119600        IF WKS-ULT-CLOSE > UIC-ST-2
119700*        INCREMENTA WKS-SCORE-ST
119800           ADD 4.0 TO WKS-SCORE-ST
119900*        CIERRA LA VALIDACION ANTERIOR.
120000        END-IF
120100*        VERIFICA SI WKS-ULT-CLOSE > UIC-ST-1
120200        IF WKS-ULT-CLOSE > UIC-ST-1
120300*        INCREMENTA WKS-SCORE-ST
120400           ADD 1.0 TO WKS-SCORE-ST
120500*        CIERRA LA VALIDACION ANTERIOR.
120600        END-IF
120700*     CIERRA LA VALIDACION ANTERIOR.
120800     END-IF.
120900* PUNTO DE SALIDA DE 345-PUNTAJE-SUPERTREND.
121000 345-PUNTAJE-SUPERTREND-EXIT. EXIT.
121100
121200*SOLO SUMA CUANDO EL CIERRE SUPERA AL VWAP POR MAS DE MEDIO
121300*PUNTO PORCENTUAL; UN CIERRE APENAS POR ENCIMA SE CONSIDERA
121400*RUIDO Y NO SE PREMIA.
121500 346-PUNTAJE-VWAP SECTION.
121600*     ACTUALIZA WKS-SCORE-VWAP CON EL DATO CORRESPONDIENTE.
121700     MOVE ZERO TO WKS-SCORE-VWAP
121800*     VERIFICA SI UIC-VWAP-PRES = 'Y' AND UIC-VWAP NOT = ZERO
121900     IF UIC-VWAP-PRES = 'Y' AND UIC-VWAP NOT = ZERO
122000*        CALCULA WKS-VWAP-RATIO
122100        COMPUTE WKS-VWAP-RATIO ROUNDED =
122200           (WKS-ULT-CLOSE - UIC-VWAP) / UIC-VWAP
122300*        VERIFICA SI WKS-VWAP-RATIO > 0.005
122400        IF WKS-VWAP-RATIO > 0.005
122500*        ACTUALIZA WKS-SCORE-VWAP CON EL DATO CORRESPONDIENTE.
122600           MOVE 2.0 TO WKS-SCORE-VWAP
122700*        CIERRA LA VALIDACION ANTERIOR.
122800        END-IF
122900*     CIERRA LA VALIDACION ANTERIOR.
123000     END-IF.
123100* PUNTO DE SALIDA DE 346-PUNTAJE-VWAP.
123200 346-PUNTAJE-VWAP-EXIT. EXIT.
123300
123400*EN INTRADIA EL VOLUMEN BAJO RESTA PUNTOS (SENAL DEBIL, SIN
123500*CONVICCION DEL MERCADO); EN DIARIO/SWING SOLO EL VOLUMEN ALTO
123600*SUMA Y EL BAJO SE IGNORA, PORQUE A ESE PLAZO EL VOLUMEN DE UNA
123700*SOLA VELA ES MENOS DECISIVO.
123800 347-PUNTAJE-VOLUMEN SECTION.
123900*     ACTUALIZA WKS-SCORE-VOL CON EL DATO CORRESPONDIENTE.
124000     MOVE ZERO TO WKS-SCORE-VOL
124100*     VERIFICA SI UIC-VOL-PRES = 'Y'
124200     IF UIC-VOL-PRES = 'Y'
124300*        VERIFICA SI WKS-TF-ES-INTRADIA
124400        IF WKS-TF-ES-INTRADIA
124500*        EVALUA UIC-VOL-SIGNAL PARA DECIDIR LA RUTA A SEGUIR.
124600           EVALUATE UIC-VOL-SIGNAL
124700*        CASO: 'H' MOVE 2.0  TO WKS-SCORE-VOL
124800              WHEN 'H' MOVE 2.0  TO WKS-SCORE-VOL
124900*        CASO: 'L' MOVE -1.5 TO WKS-SCORE-VOL
125000              WHEN 'L' MOVE -1.5 TO WKS-SCORE-VOL
125100*        CASO: OTHER MOVE ZERO TO WKS-SCORE-VOL
125200              WHEN OTHER MOVE ZERO TO WKS-SCORE-VOL
125300*        CIERRA LA EVALUACION DE CASOS.
125400           END-EVALUATE
125500*        EN CASO CONTRARIO,
125600        ELSE
125700*        VERIFICA SI UIC-VOL-SIGNAL = 'H'
125800           IF UIC-VOL-SIGNAL = 'H'
125900*        ACTUALIZA WKS-SCORE-VOL CON EL DATO CORRESPONDIENTE.
126000              MOVE 2.0 TO WKS-SCORE-VOL
126100*        CIERRA LA VALIDACION ANTERIOR.
126200           END-IF
126300*        CIERRA LA VALIDACION ANTERIOR.
126400        END-IF
126500*     CIERRA LA VALIDACION ANTERIOR.
126600     END-IF.
126700* PUNTO DE SALIDA DE 347-PUNTAJE-VOLUMEN.
126800 347-PUNTAJE-VOLUMEN-EXIT. EXIT.
126900
127000*ADX POR ENCIMA DE 25 INDICA TENDENCIA CON FUERZA (NO ES UN
127100*MERCADO LATERAL), LO QUE REFUERZA CUALQUIER SENAL DE COMPRA.
127200 348-PUNTAJE-ADX SECTION.
127300*     ACTUALIZA WKS-SCORE-ADX CON EL DATO CORRESPONDIENTE.
127400     MOVE ZERO TO WKS-SCORE-ADX
127500*     VERIFICA SI UIC-ADX-PRES = 'Y' AND UIC-ADX > 25
127600     IF UIC-ADX-PRES = 'Y' AND UIC-ADX > 25
127700*        ACTUALIZA WKS-SCORE-ADX CON EL DATO CORRESPONDIENTE.
127800        MOVE 1.5 TO WKS-SCORE-ADX
127900*     CIERRA LA VALIDACION ANTERIOR.
128000     END-IF.
128100* PUNTO DE SALIDA DE 348-PUNTAJE-ADX.
128200 348-PUNTAJE-ADX-EXIT. EXIT.
128300
128400*+DI POR ENCIMA DE -DI CONFIRMA QUE LA FUERZA DIRECCIONAL
128500*DOMINANTE ES ALCISTA, NO SOLO QUE HAY TENDENCIA (ESO YA LO DICE
128600*EL ADX DE 348).
128700 349-PUNTAJE-DI SECTION.
128800*     ACTUALIZA WKS-SCORE-DI CON EL DATO CORRESPONDIENTE.
128900     MOVE ZERO TO WKS-SCORE-DI
129000*     VERIFICA SI UIC-ADX-PRES = 'Y' AND UIC-DI-PLUS > UIC-DI-MINU
129100     IF UIC-ADX-PRES = 'Y' AND UIC-DI-PLUS > UIC-DI-MINUS
129200*        ACTUALIZA WKS-SCORE-DI CON EL DATO CORRESPONDIENTE.
129300        MOVE 1.0 TO WKS-SCORE-DI
129400*     CIERRA LA VALIDACION ANTERIOR.
129500     END-IF.
129600* PUNTO DE SALIDA DE 349-PUNTAJE-DI.
129700 349-PUNTAJE-DI-EXIT. EXIT.
129800
129900*el OBV CRUDO POR ENCIMA DE SU PROPIA MEDIA MOVIL (EMA 21)
130000*INDICA QUE EL VOLUMEN EN BALANCE ESTA EN EXPANSION, SENAL DE
130100*ACUMULACION.
130200 350-PUNTAJE-OBV SECTION.
130300*     ACTUALIZA WKS-SCORE-OBV CON EL DATO CORRESPONDIENTE.
130400     MOVE ZERO TO WKS-SCORE-OBV
130500*     VERIFICA SI UIC-OBV-MA-PRES = 'Y' AND UIC-OBV > UIC-OBV-MA
130600     IF UIC-OBV-MA-PRES = 'Y' AND UIC-OBV > UIC-OBV-MA
130700*        ACTUALIZA WKS-SCORE-OBV CON EL DATO CORRESPONDIENTE.
130800        MOVE 1.0 TO WKS-SCORE-OBV
130900*     CIERRA LA VALIDACION ANTERIOR.
131000     END-IF.
131100* PUNTO DE SALIDA DE 350-PUNTAJE-OBV.
131200 350-PUNTAJE-OBV-EXIT. EXIT.
131300
131400*SUMA LOS DIEZ PUNTAJES DE LA TABLA WKS-SCORE-TBL (RSI, MACD,
131500*BB, EMA, ST, VWAP, VOL, ADX, DI, OBV, EN ESE ORDEN POR LA
131600*REDEFINICION WKS-SCORE-R) PARA FORMAR EL PUNTAJE BRUTO ANTES
131700*DEL BONO DE ACCION DE PRECIO.
131800 351-ACUMULA-UN-SCORE SECTION.
131900*     INCREMENTA WKS-SCORE-TOTAL
132000     ADD WKS-SCORE(WKS-I) TO WKS-SCORE-TOTAL.
132100* PUNTO DE SALIDA DE 351-ACUMULA-UN-SCORE.
132200 351-ACUMULA-UN-SCORE-EXIT. EXIT.
132300
132400******************************************************************
132500*   360 - B O N O   D E   A C C I O N   D E   P R E C I O        *
132600******************************************************************
132700 360-CALCULA-BONO-ACCION-PRECIO SECTION.
132800*     ACTUALIZA WKS-SCORE-PA-BONUS CON EL DATO CORRESPONDIENTE.
132900     MOVE ZERO TO WKS-SCORE-PA-BONUS
133000*     EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
133100     EVALUATE TRUE
133200*        CASO: WKS-SR-EFECTIVO-RESIST > 0
133300        WHEN WKS-SR-EFECTIVO-RESIST > 0
133400           AND WKS-ULT-CLOSE >= WKS-SR-EFECTIVO-RESIST * 1.005
133500*        ACTUALIZA WKS-SCORE-PA-BONUS CON EL DATO CORRESPONDIENTE.
133600           MOVE 2.0 TO WKS-SCORE-PA-BONUS
133700*        CASO: WKS-SR-EFECTIVO-SOPORTE > 0
133800        WHEN WKS-SR-EFECTIVO-SOPORTE > 0
133900           AND WKS-ULT-CLOSE >= WKS-SR-EFECTIVO-SOPORTE
134000           AND WKS-ULT-CLOSE <= WKS-SR-EFECTIVO-SOPORTE * 1.02
134100*        ACTUALIZA WKS-SCORE-PA-BONUS CON EL DATO CORRESPONDIENTE.
134200           MOVE 1.6 TO WKS-SCORE-PA-BONUS
134300*        CASO: WKS-ML-PRICE > 0
134400        WHEN WKS-ML-PRICE > 0
134500           AND WKS-ULT-CLOSE > WKS-ML-PRICE
134600           AND WKS-ULT-CLOSE <= WKS-ML-PRICE * 1.02
134700*        ACTUALIZA WKS-SCORE-PA-BONUS CON EL DATO CORRESPONDIENTE.
134800           MOVE 1.8 TO WKS-SCORE-PA-BONUS
134900*        CASO: OTHER
135000        WHEN OTHER
135100*        NO SE REQUIERE NINGUNA ACCION ADICIONAL.
135200           CONTINUE
135300*     CIERRA LA EVALUACION DE CASOS.
135400     END-EVALUATE
135500*     CALCULA WKS-SCORE-TOTAL
135600     COMPUTE WKS-SCORE-TOTAL = WKS-SCORE-TOTAL + WKS-SCORE-PA-BONUS
135700*     VERIFICA SI WKS-SCORE-TOTAL > WKS-SCORE-MAX
135800     IF WKS-SCORE-TOTAL > WKS-SCORE-MAX
135900*        ACTUALIZA WKS-SCORE-TOTAL CON EL DATO CORRESPONDIENTE.
136000        MOVE WKS-SCORE-MAX TO WKS-SCORE-TOTAL
136100*     CIERRA LA VALIDACION ANTERIOR.
136200     END-IF.
136300* PUNTO DE SALIDA DE 360-CALCULA-BONO-ACCION-PRECIO.
136400 360-CALCULA-BONO-ACCION-PRECIO-EXIT. EXIT.
136500
136600******************************************************************
136700*   370 - C L A S I F I C A C I O N   D E   G R A D O            *
136800******************************************************************
136900 370-CLASIFICA-GRADO SECTION.
137000*     VERIFICA SI UIC-RSI-PRES = 'Y'
137100     IF UIC-RSI-PRES = 'Y'
137200*SI EL RSI AUN NO ESTA DISPONIBLE (SERIE EN CALENTAMIENTO) SE
137300*ASUME UN VALOR NEUTRO DE 50 PARA QUE EL FILTRO DE SEGURIDAD DE
137400*LOS GRADOS A-BUY/BUY (RSI >= 30) NO BLOQUEE LA SENAL SOLO POR
137500*FALTA DE HISTORIA.
137600        MOVE UIC-RSI TO WKS-RSI-SEGURIDAD
137700*     EN CASO CONTRARIO,
137800     ELSE
137900*        ACTUALIZA WKS-RSI-SEGURIDAD CON EL DATO CORRESPONDIENTE.
138000        MOVE 50      TO WKS-RSI-SEGURIDAD
138100*     CIERRA LA VALIDACION ANTERIOR.
138200     END-IF
138300
138400*     VERIFICA SI WKS-TF-ES-INTRADIA
138500     IF WKS-TF-ES-INTRADIA
138600*        EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
138700        EVALUATE TRUE
138800*        CASO: WKS-SCORE-TOTAL >= 29 AND WKS-RSI-SEGURIDAD >= 30
138900           WHEN WKS-SCORE-TOTAL >= 29 AND WKS-RSI-SEGURIDAD >= 30
139000*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
139100              MOVE 'A-BUY'     TO WKS-GRADO
139200*        CASO: WKS-SCORE-TOTAL >= 23 AND WKS-RSI-SEGURIDAD >= 30
139300           WHEN WKS-SCORE-TOTAL >= 23 AND WKS-RSI-SEGURIDAD >= 30
139400*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
139500              MOVE 'BUY'       TO WKS-GRADO
139600*        CASO: WKS-SCORE-TOTAL >= 18
139700           WHEN WKS-SCORE-TOTAL >= 18
139800*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
139900              MOVE 'EARLY-BUY' TO WKS-GRADO
140000*        CASO: WKS-SCORE-TOTAL >= 13
140100           WHEN WKS-SCORE-TOTAL >= 13
140200*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
140300              MOVE 'WATCH'     TO WKS-GRADO
140400*        CASO: WKS-SCORE-TOTAL >= 9
140500           WHEN WKS-SCORE-TOTAL >= 9
140600*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
140700              MOVE 'CAUTION'   TO WKS-GRADO
140800*        CASO: OTHER
140900           WHEN OTHER
141000*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
141100              MOVE 'SELL'      TO WKS-GRADO
141200*        CIERRA LA EVALUACION DE CASOS.
141300        END-EVALUATE
141400*     EN CASO CONTRARIO,
141500     ELSE
141600*        EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
141700        EVALUATE TRUE
141800*        CASO: WKS-SCORE-TOTAL >= 33 AND WKS-RSI-SEGURIDAD >= 30
141900           WHEN WKS-SCORE-TOTAL >= 33 AND WKS-RSI-SEGURIDAD >= 30
142000*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
142100              MOVE 'A-BUY'     TO WKS-GRADO
142200*        CASO: WKS-SCORE-TOTAL >= 26 AND WKS-RSI-SEGURIDAD >= 30
142300           WHEN WKS-SCORE-TOTAL >= 26 AND WKS-RSI-SEGURIDAD >= 30
142400*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
142500              MOVE 'BUY'       TO WKS-GRADO
142600*        CASO: WKS-SCORE-TOTAL >= 21
142700           WHEN WKS-SCORE-TOTAL >= 21
142800*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
142900              MOVE 'EARLY-BUY' TO WKS-GRADO
143000*        CASO: WKS-SCORE-TOTAL >= 15
143100           WHEN WKS-SCORE-TOTAL >= 15
143200*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
143300              MOVE 'WATCH'     TO WKS-GRADO
143400*        CASO: WKS-SCORE-TOTAL >= 10
143500           WHEN WKS-SCORE-TOTAL >= 10
143600*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
143700              MOVE 'CAUTION'   TO WKS-GRADO
143800*        CASO: OTHER
143900           WHEN OTHER
144000*        ACTUALIZA WKS-GRADO CON EL DATO CORRESPONDIENTE.
144100              MOVE 'SELL'      TO WKS-GRADO
144200*        CIERRA LA EVALUACION DE CASOS.
144300        END-EVALUATE
144400*     CIERRA LA VALIDACION ANTERIOR.
144500     END-IF.
144600* PUNTO DE SALIDA DE 370-CLASIFICA-GRADO.
144700 370-CLASIFICA-GRADO-EXIT. EXIT.
144800
144900******************************************************************
145000*   380 - N I V E L E S   D E   E N T R A D A                    *
145100******************************************************************
145200 380-CALCULA-NIVELES-ENTRADA SECTION.
145300*     ACTUALIZA WKS-ENTRY-PRICE CON EL DATO CORRESPONDIENTE.
145400     MOVE ZERO TO WKS-ENTRY-PRICE
145500*LOS NIVELES DE ENTRADA SOLO TIENEN SENTIDO PARA LOS TRES GRADOS
145600*DE COMPRA; EN CUALQUIER OTRO GRADO QUEDAN EN CERO POR DEFECTO.
145700     MOVE ZERO TO WKS-STOP-LOSS
145800*     ACTUALIZA WKS-TARGET-PRICE CON EL DATO CORRESPONDIENTE.
145900     MOVE ZERO TO WKS-TARGET-PRICE
146000*     VERIFICA SI WKS-GRADO = 'A-BUY' OR WKS-GRADO = 'BUY'
146100     IF WKS-GRADO = 'A-BUY' OR WKS-GRADO = 'BUY'
146200           OR WKS-GRADO = 'EARLY-BUY'
146300*        ACTUALIZA WKS-ENTRY-PRICE CON EL DATO CORRESPONDIENTE.
146400        MOVE WKS-ULT-CLOSE TO WKS-ENTRY-PRICE
146500*        VERIFICA SI WKS-TF-ES-INTRADIA
146600        IF WKS-TF-ES-INTRADIA
146700*        CALCULA WKS-STOP-LOSS
146800           COMPUTE WKS-STOP-LOSS ROUNDED =
146900                   WKS-ENTRY-PRICE - (UIC-ATR * 1.2)
147000*        CALCULA WKS-TARGET-PRICE
147100           COMPUTE WKS-TARGET-PRICE ROUNDED =
147200                   WKS-ENTRY-PRICE + (UIC-ATR * 2.0)
147300*        EN CASO CONTRARIO,
147400        ELSE
147500*        CALCULA WKS-STOP-LOSS
147600           COMPUTE WKS-STOP-LOSS ROUNDED =
147700                   WKS-ENTRY-PRICE - (UIC-ATR * 2.0)
147800*        CALCULA WKS-TARGET-PRICE
147900           COMPUTE WKS-TARGET-PRICE ROUNDED =
148000                   WKS-ENTRY-PRICE + (UIC-ATR * 4.0)
148100*        CIERRA LA VALIDACION ANTERIOR.
148200        END-IF
148300*     CIERRA LA VALIDACION ANTERIOR.
148400     END-IF.
148500* PUNTO DE SALIDA DE 380-CALCULA-NIVELES-ENTRADA.
148600 380-CALCULA-NIVELES-ENTRADA-EXIT. EXIT.
148700
148800******************************************************************
148900*   500 - E S C R I B E   E L   R E G I S T R O   D E   S E N A L *
149000******************************************************************
149100 500-ESCRIBE-SENAL SECTION.
149200     INITIALIZE REG-SIGNALES
149300*     ACTUALIZA SIG-CANDLE-ID CON EL DATO CORRESPONDIENTE.
149400     MOVE WKS-ULT-ID        TO SIG-CANDLE-ID
149500*     ACTUALIZA SIG-SYMBOL CON EL DATO CORRESPONDIENTE.
149600     MOVE WKS-SYM-CONTROL   TO SIG-SYMBOL
149700*     ACTUALIZA SIG-TIMEFRAME CON EL DATO CORRESPONDIENTE.
149800     MOVE WKS-TF-CONTROL    TO SIG-TIMEFRAME
149900*     ACTUALIZA SIG-TF-TYPE CON EL DATO CORRESPONDIENTE.
150000     MOVE WKS-TF-TIPO       TO SIG-TF-TYPE
150100*     ACTUALIZA SIG-MAX-SCORE CON EL DATO CORRESPONDIENTE.
150200     MOVE WKS-SCORE-MAX     TO SIG-MAX-SCORE
150300*     ACTUALIZA SIG-SCORE-TOTAL CON EL DATO CORRESPONDIENTE.
150400     MOVE WKS-SCORE-TOTAL   TO SIG-SCORE-TOTAL
150500*     ACTUALIZA SIG-SCORES-TBL CON EL DATO CORRESPONDIENTE.
150600     MOVE WKS-SCORE-TBL     TO SIG-SCORES-TBL
150700*     ACTUALIZA SIG-SCORE-PA-BONUS CON EL DATO CORRESPONDIENTE.
150800     MOVE WKS-SCORE-PA-BONUS TO SIG-SCORE-PA-BONUS
150900*     ACTUALIZA SIG-SIGNAL CON EL DATO CORRESPONDIENTE.
151000     MOVE WKS-GRADO         TO SIG-SIGNAL
151100*     ACTUALIZA SIG-ENTRY-PRICE CON EL DATO CORRESPONDIENTE.
151200     MOVE WKS-ENTRY-PRICE   TO SIG-ENTRY-PRICE
151300*     ACTUALIZA SIG-STOP-LOSS CON EL DATO CORRESPONDIENTE.
151400     MOVE WKS-STOP-LOSS     TO SIG-STOP-LOSS
151500*     ACTUALIZA SIG-TARGET-PRICE CON EL DATO CORRESPONDIENTE.
151600     MOVE WKS-TARGET-PRICE  TO SIG-TARGET-PRICE
151700*     ACTUALIZA SIG-CURRENT-PRICE CON EL DATO CORRESPONDIENTE.
151800     MOVE WKS-ULT-CLOSE     TO SIG-CURRENT-PRICE
151900*     ACTUALIZA SIG-SUPPORT CON EL DATO CORRESPONDIENTE.
152000     MOVE WKS-SR-EFECTIVO-SOPORTE TO SIG-SUPPORT
152100*     ACTUALIZA SIG-RESISTANCE CON EL DATO CORRESPONDIENTE.
152200     MOVE WKS-SR-EFECTIVO-RESIST  TO SIG-RESISTANCE
152300*     ACTUALIZA SIG-MAGIC-LINE CON EL DATO CORRESPONDIENTE.
152400     MOVE WKS-ML-PRICE      TO SIG-MAGIC-LINE
152500
152600*     ESCRIBE REG-SIGNALES EN EL ARCHIVO DE SALIDA.
152700     WRITE REG-SIGNALES
152800*     VERIFICA SI FS-SIGNALS NOT = 0
152900     IF FS-SIGNALS NOT = 0
153000*        DESPLIEGA EL MENSAJE EN CONSOLA.
153100        DISPLAY "ERROR AL ESCRIBIR SIGNALS - FS: " FS-SIGNALS
153200*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
153300        MOVE 91 TO RETURN-CODE
153400*        INVOCA LA RUTINA 600-CIERRA-ARCHIVOS
153500        PERFORM 600-CIERRA-ARCHIVOS THRU 600-CIERRA-ARCHIVOS-EXIT
153600*        FINALIZA LA EJECUCION DEL PROGRAMA.
153700        STOP RUN
153800*     EN CASO CONTRARIO,
153900     ELSE
154000*        INCREMENTA WKS-SENALES-ESCRITAS
154100        ADD 1 TO WKS-SENALES-ESCRITAS
154200*     CIERRA LA VALIDACION ANTERIOR.
154300     END-IF.
154400* PUNTO DE SALIDA DE 500-ESCRIBE-SENAL.
154500 500-ESCRIBE-SENAL-EXIT. EXIT.
154600
154700******************************************************************
154800 650-ESTADISTICAS SECTION.
154900*     DESPLIEGA EL MENSAJE EN CONSOLA.
155000     DISPLAY "**********************************************************"
155100*     DESPLIEGA EL MENSAJE EN CONSOLA.
155200     DISPLAY "*                  E S T A D I S T I C A S               *"
155300*     DESPLIEGA EL MENSAJE EN CONSOLA.
155400     DISPLAY "**********************************************************"
155500*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
155600     MOVE ZEROS                 TO WKS-MASCARA
155700*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
155800     MOVE WKS-SERIES-PROCESADAS TO WKS-MASCARA
155900*     DESPLIEGA EL MENSAJE EN CONSOLA.
156000     DISPLAY "TOTAL SERIES SIMBOLO/TEMPORALIDAD PROCESADAS : "
156100             WKS-MASCARA
156200*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
156300     MOVE ZEROS                 TO WKS-MASCARA
156400*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
156500     MOVE WKS-SENALES-ESCRITAS  TO WKS-MASCARA
156600*     DESPLIEGA EL MENSAJE EN CONSOLA.
156700     DISPLAY "TOTAL SENALES ESCRITAS EN SIGNALS             : "
156800             WKS-MASCARA
156900*     DESPLIEGA EL MENSAJE EN CONSOLA.
157000     DISPLAY "**********************************************************".
157100* PUNTO DE SALIDA DE 650-ESTADISTICAS.
157200 650-ESTADISTICAS-EXIT. EXIT.
157300
157400*CIERRE UNICO DE LOS CINCO ARCHIVOS, INVOCADO TANTO AL TERMINAR
157500*NORMALMENTE COMO DESDE CUALQUIER SALIDA POR ERROR DE ESTE
157600*PROGRAMA.
157700 600-CIERRA-ARCHIVOS SECTION.
157800*     CIERRA LOS ARCHIVOS AL TERMINAR EL PROCESO.
157900     CLOSE CANDLES, INDICATORS, SRLEVELS, MAGICLNS, SIGNALS.
158000* PUNTO DE SALIDA DE 600-CIERRA-ARCHIVOS.
158100 600-CIERRA-ARCHIVOS-EXIT. EXIT.
