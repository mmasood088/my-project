000100******************************************************************
000200* FECHA       : 07/02/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : CALIFICACION DE SENALES DE MERCADO               *
000500* PROGRAMA    : ENTCAL1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE CICLO DE VIDA DE ENTRADAS (POSICIONES)  *
000800*             : ABIERTAS A PARTIR DE SENALES BUY-FAMILY. PASO 1  *
000900*             : CREA LAS ENTRADAS NUEVAS, PASO 2 ACTUALIZA LAS   *
001000*             : ENTRADAS ACTIVAS CONTRA LA ULTIMA SENAL DE CADA  *
001100*             : SIMBOLO/TEMPORALIDAD.                             *
001200* ARCHIVOS    : SIGNALS=C, ENTRYLEDG=C/A                          *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                          *
001400* INSTALADO   : 14/02/2024                                       *
001500* BPM/RATIONAL: 231075                                            *
001600* NOMBRE      : MOTOR DE CICLO DE VIDA DE ENTRADAS                *
001700* DESCRIPCION : CALIFICACION DE SENALES DE MERCADO                *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    ENTCAL1.
002100 AUTHOR.                        ERICK RAMIREZ.
002200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN.                  07/02/1991.
002400 DATE-COMPILED.
002500 SECURITY.                      USO INTERNO DEPARTAMENTO DE SISTEMAS.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S        *
002800******************************************************************
002900* 07/02/1991  PEDR  REQ-4472   VERSION INICIAL. PASO 1 DE       * REQ4472
003000*                             CREACION DE ENTRADAS A PARTIR DE   *
003100*                             SENALES BUY-FAMILY SIN BITACORA.   *
003200* 12/02/1991  PEDR  REQ-4472   SE AGREGA EL PASO 2: ESTADO       * REQ4472
003300*                             VALIDATING CONTRA LA ULTIMA SENAL. *
003400* 20/02/1991  JOM   REQ-4489   SE AGREGA EL ESTADO VALIDATED Y LA* REQ4489
003500*                             TABLA DE NIVELES DE SALIDA POR ZONA*
003600*                             DE GANANCIA ACUMULADA.             *
003700* 26/02/1991  JOM   REQ-4489   SE AGREGA LA DETECCION DE GOLPES  * REQ4489
003800*                             DE SALIDA (EXIT-1/2/3) Y LA LOGICA *
003900*                             DE RECUPERACION AL SUBIR EL PRECIO.*
004000* 09/03/1991  PEDR  REQ-4497   CORRECCION: LA INVALIDACION DE    * REQ4497
004100*                             TEMPORALIDADES SWING USABA EL      *
004200*                             MISMO PORCENTAJE QUE INTRADIA.     *
004300* 15/07/1993  JOM   REQ-5103   SE AMPLIA LA TABLA DE SENALES EN  * REQ5103
004400*                             MEMORIA DE 500 A 2000 POSICIONES.  *
004500* 11/03/1996  PEDR  REQ-5641   CORRECCION: EL GOLPE DE EXIT-3 CON* REQ5641
004600*                             GRADO WATCH/CAUTION NO CERRABA LA  *
004700*                             ENTRADA (QUEDABA ACTIVA='Y').      *
004800* 08/01/1999  JOM   REQY2K01   REVISION Y2K: WKS-FECHA-SISTEMA YA*REQY2K01
004900*                             MANEJA ANIO DE 4 POSICIONES, NO SE *
005000*                             ENCONTRARON VENTANAS DE SIGLO.     *
005100* 19/06/2001  PEDR  REQ-6212   SE CORRIGE LA RECUPERACION: SUBIA * REQ6212
005200*                             DE EXIT-2 A ACTIVE SALTANDOSE      *
005300*                             EXIT-1 CUANDO RECUPERABA DE GOLPE. *
005400* 24/09/2004  JOM   REQ-6689   SE AGREGAN LOS CONTADORES DE      * REQ6689
005500*                             CREADAS/VALIDADAS/INVALIDADAS A LA *
005600*                             SECCION DE ESTADISTICAS.           *
005700* 02/03/2006  JOM   REQ-6888   SE PASA EL CORRELATIVO DE ID DE   * REQ6888
005800*                             ENTRADA WKS-ULTIMO-ID-USADO A NIVEL*
005900*                             77 INDEPENDIENTE, SEGUN EL ESTANDAR*
006000*                             DE CODIFICACION DEL DEPARTAMENTO.  *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SIGNALS    ASSIGN   TO SIGNALS
006900            ORGANIZATION        IS SEQUENTIAL
007000            FILE STATUS         IS FS-SIGNALS.
007100
007200     SELECT ENTRYLEDG  ASSIGN   TO ENTRYLEDG
007300            ORGANIZATION        IS SEQUENTIAL
007400            FILE STATUS         IS FS-ENTRYLEDG.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800******************************************************************
007900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008000******************************************************************
008100*   SENALES CALIFICADAS, ORDENADAS POR SIMBOLO/TEMPORALIDAD/FECHA-
008200*   HORA ASCENDENTE. SE LEE COMPLETA EN MEMORIA AL INICIO.
008300 FD  SIGNALS.
008400     COPY SIGNALES.
008500*   BITACORA DE ENTRADAS ABIERTAS. ARCHIVO DE ENTRADA/SALIDA: EL
008600*   PASO 2 RELEE Y REESCRIBE (REWRITE) LAS ENTRADAS EXISTENTES; EL
008700*   PASO 1 AGREGA (WRITE) LAS ENTRADAS NUEVAS AL FINAL, UNA VEZ
008800*   AGOTADA LA LECTURA SECUENCIAL (VER 200-PASO1-CREACION).
008900 FD  ENTRYLEDG.
009000     COPY ENTRYLED.
009100
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400*  CORRELATIVO DEL ULTIMO ID DE ENTRADA ASIGNADO EN LA CORRIDA.  *
009500******************************************************************
009600 77  WKS-ULTIMO-ID-USADO          PIC 9(09) COMP VALUE ZERO.
009700******************************************************************
009800*            VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS       *
009900******************************************************************
010000 01  FS-SIGNALS                  PIC 9(02)         VALUE ZEROS.
010100 01  FS-ENTRYLEDG                PIC 9(02)         VALUE ZEROS.
010200
010300******************************************************************
010400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010500******************************************************************
010600 01  WKS-CAMPOS-DE-TRABAJO.
010700     05  WKS-PROGRAMA             PIC X(08) VALUE 'ENTCAL1'.
010800     05  WKS-FIN-ENTRYLEDG        PIC X(01) VALUE 'N'.
010900         88  SI-FIN-ENTRYLEDG               VALUE 'Y'.
011000     05  WKS-SENALES-LEIDAS       PIC 9(07) COMP VALUE ZERO.
011100     05  WKS-ENTRADAS-LEIDAS      PIC 9(07) COMP VALUE ZERO.
011200     05  WKS-ENTRADAS-CREADAS     PIC 9(05) COMP VALUE ZERO.
011300     05  WKS-ENTRADAS-VALIDADAS   PIC 9(05) COMP VALUE ZERO.
011400     05  WKS-ENTRADAS-INVALIDAS   PIC 9(05) COMP VALUE ZERO.
011500     05  WKS-ENTRADAS-SALIDAS     PIC 9(05) COMP VALUE ZERO.
011600     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9.
011700*--------------------------------------------------------------*
011800*    FECHA DE PROCESO, TOMADA DE SYSIN, CON DESGLOSE POR        *
011900*    REDEFINE (IGUAL QUE EN INDCAL1/SENCAL1).                   *
012000*--------------------------------------------------------------*
012100     05  WKS-FECHA-SISTEMA        PIC 9(08) VALUE ZEROS.
012200     05  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
012300         10  WKS-ANIO-SISTEMA     PIC 9(04).
012400         10  WKS-MES-SISTEMA      PIC 9(02).
012500         10  WKS-DIA-SISTEMA      PIC 9(02).
012600*--------------------------------------------------------------*
012700*    LLAVE DE LA ENTRADA EN PROCESO, CON REDEFINE A UNA SOLA    *
012800*    CADENA PARA BUSCARLA EN LA TABLA DE SENALES EN MEMORIA.    *
012900*--------------------------------------------------------------*
013000     05  WKS-LLAVE-ENTRADA.
013100         10  WKS-SYM-ENTRADA      PIC X(12).
013200         10  WKS-TF-ENTRADA       PIC X(04).
013300     05  WKS-LLAVE-ENTRADA-R REDEFINES WKS-LLAVE-ENTRADA.
013400         10  WKS-LLAVE-ENTRADA-16 PIC X(16).
013500     05  FILLER                   PIC X(05).
013600
013700******************************************************************
013800*   TABLA EN MEMORIA DE LA ULTIMA SENAL DE CADA SIMBOLO/         *
013900*   TEMPORALIDAD (EL ARCHIVO SIGNALS VIENE ORDENADO ASCENDENTE   *
014000*   POR FECHA-HORA, POR LO QUE LA ULTIMA OCURRENCIA DE LA LLAVE  *
014100*   QUE SE ENCUENTRE AL CARGAR LA TABLA ES SIEMPRE LA MAS        *
014200*   RECIENTE). SE USA TANTO PARA EL PASO 1 (SENALES SIN ENTRADA) *
014300*   COMO PARA EL PASO 2 (ULTIMO PRECIO/GRADO DE UNA ENTRADA).    *
014400******************************************************************
014500 01  WKS-TABLA-SENALES.
014600     05  WKS-TSG-ELEMENTO OCCURS 2000 TIMES INDEXED BY WKS-TSG-IX.
014700         10  TSG-LLAVE.
014800             15  TSG-SYMBOL       PIC X(12).
014900             15  TSG-TIMEFRAME    PIC X(04).
015000         10  TSG-LLAVE-R REDEFINES TSG-LLAVE.
015100             15  TSG-LLAVE-16     PIC X(16).
015200         10  TSG-SIGNAL-ID        PIC 9(09).
015300         10  TSG-GRADO            PIC X(09).
015400         10  TSG-ES-FAMILIA-BUY   PIC X(01).
015500             88  TSG-FAMILIA-BUY            VALUE 'Y'.
015600         10  TSG-CURRENT-PRICE    PIC S9(07)V9(04).
015700         10  TSG-ENTRY-PRICE      PIC S9(07)V9(04).
015800         10  TSG-STOP-LOSS        PIC S9(07)V9(04).
015900         10  TSG-TARGET           PIC S9(07)V9(04).
016000         10  TSG-SCORE            PIC S9(03)V9(02).
016100         10  TSG-TF-TYPE          PIC X(08).
016200         10  TSG-TIENE-ENTRADA    PIC X(01) VALUE 'N'.
016300             88  TSG-ENTRADA-EXISTE        VALUE 'Y'.
016400         10  FILLER               PIC X(05).
016500 01  WKS-TOPE-TABLA-SENALES       PIC 9(04) COMP VALUE ZERO.
016600
016700******************************************************************
016800*       CAMPOS DE CALCULO DEL CICLO DE VIDA (VALIDATING Y         *
016900*       VALIDATED), UNA SOLA AREA DE TRABAJO REUTILIZADA PARA     *
017000*       CADA ENTRADA LEIDA DE LA BITACORA.                        *
017100******************************************************************
017200 01  WKS-CAMPOS-DE-CALCULO.
017300     05  WKS-CURR-PCT             PIC S9(03)V9(04) VALUE ZERO.
017400     05  WKS-PEAK-PCT             PIC S9(03)V9(04) VALUE ZERO.
017500     05  WKS-LOW-PCT              PIC S9(03)V9(04) VALUE ZERO.
017600     05  WKS-INVALIDACION-PCT     PIC S9(03)V9(04) VALUE ZERO.
017700     05  WKS-GANANCIA             PIC S9(07)V9(04) VALUE ZERO.
017800     05  WKS-EXIT1-CALC           PIC S9(07)V9(04) VALUE ZERO.
017900     05  WKS-EXIT2-CALC           PIC S9(07)V9(04) VALUE ZERO.
018000     05  WKS-EXIT3-CALC           PIC S9(07)V9(04) VALUE ZERO.
018100     05  WKS-CANDIDATO-A          PIC S9(07)V9(04) VALUE ZERO.
018200     05  WKS-CANDIDATO-B          PIC S9(07)V9(04) VALUE ZERO.
018300     05  WKS-LLAVE-ENCONTRADA     PIC X(01) VALUE 'N'.
018400         88  SI-LLAVE-ENCONTRADA            VALUE 'Y'.
018500     05  FILLER                   PIC X(05).
018600
018700 PROCEDURE DIVISION.
018800******************************************************************
018900 000-PRINCIPAL SECTION.
019000*     INVOCA LA RUTINA 100-APERTURA-ARCHIVOS
019100     PERFORM 100-APERTURA-ARCHIVOS     THRU 100-APERTURA-ARCHIVOS-EXIT
019200*     INVOCA LA RUTINA 150-CARGA-TABLA-SENALES
019300     PERFORM 150-CARGA-TABLA-SENALES   THRU 150-CARGA-TABLA-SENALES-EXIT
019400*    EL PASO 2 DEBE CORRER PRIMERO: AGOTA LA LECTURA SECUENCIAL DE
019500*    ENTRYLEDG (REESCRIBIENDO LAS ENTRADAS ACTIVAS CON REWRITE) Y
019600*    DEJA EL ARCHIVO POSICIONADO AL FINAL; SOLO ASI EL PASO 1 PUEDE
019700*    AGREGAR (WRITE) LAS ENTRADAS NUEVAS SIN VIOLAR LA SECUENCIA.
019800     PERFORM 300-PASO2-ACTUALIZACION   THRU 300-PASO2-ACTUALIZACION-EXIT
019900*     INVOCA LA RUTINA 200-PASO1-CREACION
020000     PERFORM 200-PASO1-CREACION        THRU 200-PASO1-CREACION-EXIT
020100*     INVOCA LA RUTINA 600-RESUMEN-EJECUCION
020200     PERFORM 600-RESUMEN-EJECUCION     THRU 600-RESUMEN-EJECUCION-EXIT
020300*     INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
020400     PERFORM 700-CIERRA-ARCHIVOS       THRU 700-CIERRA-ARCHIVOS-EXIT
020500*     FINALIZA LA EJECUCION DEL PROGRAMA.
020600     STOP RUN.
020700* PUNTO DE SALIDA DE 000-PRINCIPAL.
020800 000-PRINCIPAL-EXIT. EXIT.
020900
021000*APERTURA Y VALIDACION DE FILE STATUS DE LOS DOS ARCHIVOS
021100 100-APERTURA-ARCHIVOS SECTION.
021200*     RECIBE EL DATO DE CONTROL DESDE SYSIN.
021300     ACCEPT  WKS-FECHA-SISTEMA FROM SYSIN
021400*     ABRE SIGNALS PARA SU PROCESO EN ESTE PASO.
021500     OPEN INPUT SIGNALS
021600*     ABRE ENTRYLEDG PARA SU PROCESO EN ESTE PASO.
021700     OPEN I-O   ENTRYLEDG
021800*     VERIFICA SI FS-SIGNALS NOT = 0
021900     IF FS-SIGNALS NOT = 0
022000*        DESPLIEGA EL MENSAJE EN CONSOLA.
022100        DISPLAY "*********************************************"
022200*        DESPLIEGA EL MENSAJE EN CONSOLA.
022300        DISPLAY "* ERROR AL ABRIR EL ARCHIVO SIGNALS         *"
022400*        DESPLIEGA EL MENSAJE EN CONSOLA.
022500        DISPLAY "* FILE STATUS                    : " FS-SIGNALS
022600*        DESPLIEGA EL MENSAJE EN CONSOLA.
022700        DISPLAY "*********************************************"
022800*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
022900        MOVE 91 TO RETURN-CODE
023000*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
023100        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
023200*        FINALIZA LA EJECUCION DEL PROGRAMA.
023300        STOP RUN
023400*     CIERRA LA VALIDACION ANTERIOR.
023500     END-IF
023600*     VERIFICA SI FS-ENTRYLEDG NOT = 0
023700     IF FS-ENTRYLEDG NOT = 0
023800*        DESPLIEGA EL MENSAJE EN CONSOLA.
023900        DISPLAY "*********************************************"
024000*        DESPLIEGA EL MENSAJE EN CONSOLA.
024100        DISPLAY "* ERROR AL ABRIR EL ARCHIVO ENTRYLEDG       *"
024200*        DESPLIEGA EL MENSAJE EN CONSOLA.
024300        DISPLAY "* FILE STATUS                    : " FS-ENTRYLEDG
024400*        DESPLIEGA EL MENSAJE EN CONSOLA.
024500        DISPLAY "*********************************************"
024600*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
024700        MOVE 91 TO RETURN-CODE
024800*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
024900        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
025000*        FINALIZA LA EJECUCION DEL PROGRAMA.
025100        STOP RUN
025200*     CIERRA LA VALIDACION ANTERIOR.
025300     END-IF.
025400* PUNTO DE SALIDA DE 100-APERTURA-ARCHIVOS.
025500 100-APERTURA-ARCHIVOS-EXIT. EXIT.
025600
025700*CARGA COMPLETA DE SIGNALS EN MEMORIA: CADA OCURRENCIA NUEVA DE UNA
025800*LLAVE SIMBOLO/TEMPORALIDAD SOBREESCRIBE LA ANTERIOR, DE MODO QUE AL
025900*TERMINAR LA TABLA CONTIENE SOLO LA SENAL MAS RECIENTE DE CADA SERIE.
026000 150-CARGA-TABLA-SENALES SECTION.
026100*     INVOCA LA RUTINA 151-LEE-UNA-SENAL
026200     PERFORM 151-LEE-UNA-SENAL THRU 151-LEE-UNA-SENAL-EXIT
026300*     INVOCA LA RUTINA 152-REGISTRA-UNA-SENAL
026400     PERFORM 152-REGISTRA-UNA-SENAL THRU 152-REGISTRA-UNA-SENAL-EXIT
026500         UNTIL FS-SIGNALS = 10.
026600* PUNTO DE SALIDA DE 150-CARGA-TABLA-SENALES.
026700 150-CARGA-TABLA-SENALES-EXIT. EXIT.
026800
026900 151-LEE-UNA-SENAL SECTION.
027000*     LEE EL SIGUIENTE RENGLON DE SIGNALS
027100     READ SIGNALS
027200*        SI TODAVIA HAY RENGLON POR PROCESAR,
027300        NOT AT END
027400*        INCREMENTA WKS-SENALES-LEIDAS
027500           ADD 1 TO WKS-SENALES-LEIDAS
027600*     CIERRA LA LECTURA DEL ARCHIVO.
027700     END-READ
027800*     VERIFICA SI FS-SIGNALS NOT = 0 AND NOT = 10
027900     IF FS-SIGNALS NOT = 0 AND NOT = 10
028000*        DESPLIEGA EL MENSAJE EN CONSOLA.
028100        DISPLAY "*********************************************"
028200*        DESPLIEGA EL MENSAJE EN CONSOLA.
028300        DISPLAY "* ERROR AL LEER EL ARCHIVO SIGNALS          *"
028400*        DESPLIEGA EL MENSAJE EN CONSOLA.
028500        DISPLAY "* FILE STATUS                    : " FS-SIGNALS
028600*        DESPLIEGA EL MENSAJE EN CONSOLA.
028700        DISPLAY "*********************************************"
028800*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
028900        MOVE 91 TO RETURN-CODE
029000*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
029100        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
029200*        FINALIZA LA EJECUCION DEL PROGRAMA.
029300        STOP RUN
029400*     CIERRA LA VALIDACION ANTERIOR.
029500     END-IF.
029600* PUNTO DE SALIDA DE 151-LEE-UNA-SENAL.
029700 151-LEE-UNA-SENAL-EXIT. EXIT.
029800
029900 152-REGISTRA-UNA-SENAL SECTION.
030000*     ACTUALIZA WKS-SYM-ENTRADA CON EL DATO CORRESPONDIENTE.
030100     MOVE SIG-SYMBOL    TO WKS-SYM-ENTRADA
030200*     ACTUALIZA WKS-TF-ENTRADA CON EL DATO CORRESPONDIENTE.
030300     MOVE SIG-TIMEFRAME TO WKS-TF-ENTRADA
030400*     ACTUALIZA WKS-LLAVE-ENCONTRADA CON EL DATO CORRESPONDIENTE.
030500     MOVE 'N' TO WKS-LLAVE-ENCONTRADA
030600*     INVOCA LA RUTINA 160-COMPARA-UNA-SENAL
030700     PERFORM 160-COMPARA-UNA-SENAL THRU 160-COMPARA-UNA-SENAL-EXIT
030800*        RECORRE LA TABLA DESDE EL PRIMER ELEMENTO.
030900         VARYING WKS-TSG-IX FROM 1 BY 1
031000         UNTIL WKS-TSG-IX > WKS-TOPE-TABLA-SENALES
031100*     VERIFICA SI SI-LLAVE-ENCONTRADA
031200     IF SI-LLAVE-ENCONTRADA
031300*        INVOCA LA RUTINA 153-MUEVE-UNA-SENAL
031400        PERFORM 153-MUEVE-UNA-SENAL THRU 153-MUEVE-UNA-SENAL-EXIT
031500*     EN CASO CONTRARIO,
031600     ELSE
031700*        VERIFICA SI WKS-TOPE-TABLA-SENALES < 2000
031800        IF WKS-TOPE-TABLA-SENALES < 2000
031900*        INCREMENTA WKS-TOPE-TABLA-SENALES
032000           ADD 1 TO WKS-TOPE-TABLA-SENALES
032100*        POSICIONA WKS-TSG-IX
032200           SET WKS-TSG-IX TO WKS-TOPE-TABLA-SENALES
032300*        INVOCA LA RUTINA 153-MUEVE-UNA-SENAL
032400           PERFORM 153-MUEVE-UNA-SENAL THRU 153-MUEVE-UNA-SENAL-EXIT
032500*        EN CASO CONTRARIO,
032600        ELSE
032700*        DESPLIEGA EL MENSAJE EN CONSOLA.
032800           DISPLAY "* TABLA DE SENALES LLENA, SE DESCARTA: "
032900                   SIG-SYMBOL " " SIG-TIMEFRAME
033000*        CIERRA LA VALIDACION ANTERIOR.
033100        END-IF
033200*     CIERRA LA VALIDACION ANTERIOR.
033300     END-IF
033400*     INVOCA LA RUTINA 151-LEE-UNA-SENAL
033500     PERFORM 151-LEE-UNA-SENAL THRU 151-LEE-UNA-SENAL-EXIT.
033600* PUNTO DE SALIDA DE 152-REGISTRA-UNA-SENAL.
033700 152-REGISTRA-UNA-SENAL-EXIT. EXIT.
033800
033900*MUEVE LOS CAMPOS DE LA SENAL LEIDA A LA POSICION WKS-TSG-IX DE LA
034000*TABLA (NUEVA POSICION O LA YA EXISTENTE DE LA MISMA LLAVE).
034100 153-MUEVE-UNA-SENAL SECTION.
034200*     ACTUALIZA TSG-SYMBOL(WKS-TSG-IX) CON EL DATO CORRESPONDIENTE.
034300     MOVE SIG-SYMBOL        TO TSG-SYMBOL(WKS-TSG-IX)
034400*     ACTUALIZA TSG-TIMEFRAME(WKS-TSG-IX) CON EL DATO CORRESPONDIENT
034500     MOVE SIG-TIMEFRAME     TO TSG-TIMEFRAME(WKS-TSG-IX)
034600*     ACTUALIZA TSG-SIGNAL-ID(WKS-TSG-IX) CON EL DATO CORRESPONDIENT
034700     MOVE SIG-CANDLE-ID     TO TSG-SIGNAL-ID(WKS-TSG-IX)
034800*     ACTUALIZA TSG-GRADO(WKS-TSG-IX) CON EL DATO CORRESPONDIENTE.
034900     MOVE SIG-SIGNAL        TO TSG-GRADO(WKS-TSG-IX)
035000*     ACTUALIZA TSG-TF-TYPE(WKS-TSG-IX) CON EL DATO CORRESPONDIENTE.
035100     MOVE SIG-TF-TYPE       TO TSG-TF-TYPE(WKS-TSG-IX)
035200*     ACTUALIZA TSG-CURRENT-PRICE(WKS-TSG-IX) CON EL DATO CORRESPOND
035300     MOVE SIG-CURRENT-PRICE TO TSG-CURRENT-PRICE(WKS-TSG-IX)
035400*     ACTUALIZA TSG-ENTRY-PRICE(WKS-TSG-IX) CON EL DATO CORRESPONDIE
035500     MOVE SIG-ENTRY-PRICE   TO TSG-ENTRY-PRICE(WKS-TSG-IX)
035600*     ACTUALIZA TSG-STOP-LOSS(WKS-TSG-IX) CON EL DATO CORRESPONDIENT
035700     MOVE SIG-STOP-LOSS     TO TSG-STOP-LOSS(WKS-TSG-IX)
035800*     ACTUALIZA TSG-TARGET(WKS-TSG-IX) CON EL DATO CORRESPONDIENTE.
035900     MOVE SIG-TARGET-PRICE  TO TSG-TARGET(WKS-TSG-IX)
036000*     ACTUALIZA TSG-SCORE(WKS-TSG-IX) CON EL DATO CORRESPONDIENTE.
036100     MOVE SIG-SCORE-TOTAL   TO TSG-SCORE(WKS-TSG-IX)
036200*     VERIFICA SI SIG-ES-FAMILIA-BUY
036300     IF SIG-ES-FAMILIA-BUY
036400*        ACTUALIZA TSG-ES-FAMILIA-BUY(WKS-TSG-IX) CON EL DATO CORRESPON
036500        MOVE 'Y' TO TSG-ES-FAMILIA-BUY(WKS-TSG-IX)
036600*     EN CASO CONTRARIO,
036700     ELSE
036800*        ACTUALIZA TSG-ES-FAMILIA-BUY(WKS-TSG-IX) CON EL DATO CORRESPON
036900        MOVE 'N' TO TSG-ES-FAMILIA-BUY(WKS-TSG-IX)
037000*     CIERRA LA VALIDACION ANTERIOR.
037100     END-IF.
037200* PUNTO DE SALIDA DE 153-MUEVE-UNA-SENAL.
037300 153-MUEVE-UNA-SENAL-EXIT. EXIT.
037400
037500******************************************************************
037600*PASO 2: RELEE LA BITACORA COMPLETA. CADA ENTRADA ACTIVA SE BUSCA
037700*EN LA TABLA DE SENALES POR SU LLAVE SIMBOLO/TEMPORALIDAD Y SE LE
037800*APLICAN LAS REGLAS DE ESTADO (VALIDATING O VALIDATED). LAS ENTRADAS
037900*YA CERRADAS (ACTIVA='N') SE REESCRIBEN SIN CAMBIOS. AL TERMINAR, EL
038000*ARCHIVO QUEDA POSICIONADO AL FINAL PARA EL PASO 1.
038100******************************************************************
038200 300-PASO2-ACTUALIZACION SECTION.
038300*     INVOCA LA RUTINA 301-LEE-UNA-ENTRADA
038400     PERFORM 301-LEE-UNA-ENTRADA THRU 301-LEE-UNA-ENTRADA-EXIT
038500*     INVOCA LA RUTINA 302-PROCESA-UNA-ENTRADA
038600     PERFORM 302-PROCESA-UNA-ENTRADA THRU 302-PROCESA-UNA-ENTRADA-EXIT
038700         UNTIL SI-FIN-ENTRYLEDG.
038800* PUNTO DE SALIDA DE 300-PASO2-ACTUALIZACION.
038900 300-PASO2-ACTUALIZACION-EXIT. EXIT.
039000
039100 301-LEE-UNA-ENTRADA SECTION.
039200*     LEE EL SIGUIENTE RENGLON DE ENTRYLEDG
039300     READ ENTRYLEDG
039400*        SI SE AGOTO EL ARCHIVO,
039500        AT END
039600*        ACTUALIZA WKS-FIN-ENTRYLEDG CON EL DATO CORRESPONDIENTE.
039700           MOVE 'Y' TO WKS-FIN-ENTRYLEDG
039800*        SI TODAVIA HAY RENGLON POR PROCESAR,
039900        NOT AT END
040000*        INCREMENTA WKS-ENTRADAS-LEIDAS
040100           ADD 1 TO WKS-ENTRADAS-LEIDAS
040200*        VERIFICA SI ENT-ID > WKS-ULTIMO-ID-USADO
040300           IF ENT-ID > WKS-ULTIMO-ID-USADO
040400*        ACTUALIZA WKS-ULTIMO-ID-USADO CON EL DATO CORRESPONDIENTE.
040500              MOVE ENT-ID TO WKS-ULTIMO-ID-USADO
040600*        CIERRA LA VALIDACION ANTERIOR.
040700           END-IF
040800*     CIERRA LA LECTURA DEL ARCHIVO.
040900     END-READ
041000*     VERIFICA SI FS-ENTRYLEDG NOT = 0 AND NOT = 10
041100     IF FS-ENTRYLEDG NOT = 0 AND NOT = 10
041200*        DESPLIEGA EL MENSAJE EN CONSOLA.
041300        DISPLAY "*********************************************"
041400*        DESPLIEGA EL MENSAJE EN CONSOLA.
041500        DISPLAY "* ERROR AL LEER EL ARCHIVO ENTRYLEDG        *"
041600*        DESPLIEGA EL MENSAJE EN CONSOLA.
041700        DISPLAY "* FILE STATUS                    : " FS-ENTRYLEDG
041800*        DESPLIEGA EL MENSAJE EN CONSOLA.
041900        DISPLAY "*********************************************"
042000*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
042100        MOVE 91 TO RETURN-CODE
042200*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
042300        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
042400*        FINALIZA LA EJECUCION DEL PROGRAMA.
042500        STOP RUN
042600*     CIERRA LA VALIDACION ANTERIOR.
042700     END-IF.
042800* PUNTO DE SALIDA DE 301-LEE-UNA-ENTRADA.
042900 301-LEE-UNA-ENTRADA-EXIT. EXIT.
043000
043100 302-PROCESA-UNA-ENTRADA SECTION.
043200*     ACTUALIZA WKS-SYM-ENTRADA CON EL DATO CORRESPONDIENTE.
043300     MOVE ENT-SYMBOL    TO WKS-SYM-ENTRADA
043400*     ACTUALIZA WKS-TF-ENTRADA CON EL DATO CORRESPONDIENTE.
043500     MOVE ENT-TIMEFRAME TO WKS-TF-ENTRADA
043600*     INVOCA LA RUTINA 303-BUSCA-ULTIMA-SENAL
043700     PERFORM 303-BUSCA-ULTIMA-SENAL THRU 303-BUSCA-ULTIMA-SENAL-EXIT
043800*    SE MARCA LA LLAVE COMO YA REGISTRADA EN LA BITACORA, ACTIVA O
043900*    CERRADA, PARA QUE EL PASO 1 NO LA VUELVA A CREAR.
044000     IF SI-LLAVE-ENCONTRADA
044100*        POSICIONA TSG-ENTRADA-EXISTE(WKS-TSG-IX)
044200        SET TSG-ENTRADA-EXISTE(WKS-TSG-IX) TO TRUE
044300*     CIERRA LA VALIDACION ANTERIOR.
044400     END-IF
044500*     VERIFICA SI ENT-POSICION-ABIERTA
044600     IF ENT-POSICION-ABIERTA
044700*        VERIFICA SI SI-LLAVE-ENCONTRADA
044800        IF SI-LLAVE-ENCONTRADA
044900*        VERIFICA SI ENT-VALIDANDO
045000           IF ENT-VALIDANDO
045100*        INVOCA LA RUTINA 310-APLICA-REGLAS-VALIDANDO
045200              PERFORM 310-APLICA-REGLAS-VALIDANDO
045300                  THRU 310-APLICA-REGLAS-VALIDANDO-EXIT
045400*        EN CASO CONTRARIO,
045500           ELSE
045600*        INVOCA LA RUTINA 320-APLICA-REGLAS-VALIDADO
045700              PERFORM 320-APLICA-REGLAS-VALIDADO
045800                  THRU 320-APLICA-REGLAS-VALIDADO-EXIT
045900*        CIERRA LA VALIDACION ANTERIOR.
046000           END-IF
046100*        CIERRA LA VALIDACION ANTERIOR.
046200        END-IF
046300*        REESCRIBE EL RENGLON YA EXISTENTE CON SU NUEVO ESTADO.
046400        REWRITE REG-ENTRYLED
046500*        VERIFICA SI FS-ENTRYLEDG NOT = 0
046600        IF FS-ENTRYLEDG NOT = 0
046700*        DESPLIEGA EL MENSAJE EN CONSOLA.
046800           DISPLAY "*********************************************"
046900*        DESPLIEGA EL MENSAJE EN CONSOLA.
047000           DISPLAY "* ERROR AL REESCRIBIR ENTRYLEDG             *"
047100*        DESPLIEGA EL MENSAJE EN CONSOLA.
047200           DISPLAY "* FILE STATUS                    : " FS-ENTRYLEDG
047300*        DESPLIEGA EL MENSAJE EN CONSOLA.
047400           DISPLAY "*********************************************"
047500*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
047600           MOVE 91 TO RETURN-CODE
047700*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
047800           PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
047900*        FINALIZA LA EJECUCION DEL PROGRAMA.
048000           STOP RUN
048100*        CIERRA LA VALIDACION ANTERIOR.
048200        END-IF
048300*     CIERRA LA VALIDACION ANTERIOR.
048400     END-IF
048500*     INVOCA LA RUTINA 301-LEE-UNA-ENTRADA
048600     PERFORM 301-LEE-UNA-ENTRADA THRU 301-LEE-UNA-ENTRADA-EXIT.
048700* PUNTO DE SALIDA DE 302-PROCESA-UNA-ENTRADA.
048800 302-PROCESA-UNA-ENTRADA-EXIT. EXIT.
048900
049000*BUSCA EN LA TABLA DE SENALES LA ULTIMA SENAL DE LA LLAVE EN WKS-
049100*LLAVE-ENTRADA Y DEJA SUS CAMPOS EN EL INDICE ENCONTRADO.
049200 303-BUSCA-ULTIMA-SENAL SECTION.
049300*     ACTUALIZA WKS-LLAVE-ENCONTRADA CON EL DATO CORRESPONDIENTE.
049400     MOVE 'N' TO WKS-LLAVE-ENCONTRADA
049500*     INVOCA LA RUTINA 160-COMPARA-UNA-SENAL
049600     PERFORM 160-COMPARA-UNA-SENAL THRU 160-COMPARA-UNA-SENAL-EXIT
049700*        RECORRE LA TABLA DESDE EL PRIMER ELEMENTO.
049800         VARYING WKS-TSG-IX FROM 1 BY 1
049900         UNTIL WKS-TSG-IX > WKS-TOPE-TABLA-SENALES.
050000* PUNTO DE SALIDA DE 303-BUSCA-ULTIMA-SENAL.
050100 303-BUSCA-ULTIMA-SENAL-EXIT. EXIT.
050200
050300*COMPARA LA LLAVE DE LA POSICION WKS-TSG-IX DE LA TABLA DE SENALES
050400*CONTRA WKS-LLAVE-ENTRADA-16. PASO COMUN A 152 Y 303.
050500 160-COMPARA-UNA-SENAL SECTION.
050600*     VERIFICA SI TSG-LLAVE-16(WKS-TSG-IX) = WKS-LLAVE-ENTRADA-16
050700     IF TSG-LLAVE-16(WKS-TSG-IX) = WKS-LLAVE-ENTRADA-16
050800*        ACTUALIZA WKS-LLAVE-ENCONTRADA CON EL DATO CORRESPONDIENTE.
050900        MOVE 'Y' TO WKS-LLAVE-ENCONTRADA
051000*     CIERRA LA VALIDACION ANTERIOR.
051100     END-IF.
051200* PUNTO DE SALIDA DE 160-COMPARA-UNA-SENAL.
051300 160-COMPARA-UNA-SENAL-EXIT. EXIT.
051400
051500******************************************************************
051600*REGLAS DEL ESTADO VALIDATING (U5, SEIS PASOS EN EL ORDEN DE LA
051700*NORMA). WKS-TSG-IX QUEDA APUNTANDO A LA SENAL USADA (VER 303).
051800******************************************************************
051900 310-APLICA-REGLAS-VALIDANDO SECTION.
052000*     VERIFICA SI TSG-TF-TYPE(WKS-TSG-IX) = 'INTRADAY'
052100     IF TSG-TF-TYPE(WKS-TSG-IX) = 'INTRADAY'
052200*        ACTUALIZA WKS-INVALIDACION-PCT CON EL DATO CORRESPONDIENTE.
052300        MOVE 1.0000 TO WKS-INVALIDACION-PCT
052400*     EN CASO CONTRARIO,
052500     ELSE
052600*        ACTUALIZA WKS-INVALIDACION-PCT CON EL DATO CORRESPONDIENTE.
052700        MOVE 2.0000 TO WKS-INVALIDACION-PCT
052800*     CIERRA LA VALIDACION ANTERIOR.
052900     END-IF
053000*    PASO 1: ACTUALIZA PICO, VALLE Y PORCENTAJES.
053100     IF TSG-CURRENT-PRICE(WKS-TSG-IX) > ENT-PEAK-PRICE
053200*        ACTUALIZA ENT-PEAK-PRICE CON EL DATO CORRESPONDIENTE.
053300        MOVE TSG-CURRENT-PRICE(WKS-TSG-IX) TO ENT-PEAK-PRICE
053400*     CIERRA LA VALIDACION ANTERIOR.
053500     END-IF
053600*     VERIFICA SI TSG-CURRENT-PRICE(WKS-TSG-IX) < ENT-LOW-PRICE
053700     IF TSG-CURRENT-PRICE(WKS-TSG-IX) < ENT-LOW-PRICE
053800*        ACTUALIZA ENT-LOW-PRICE CON EL DATO CORRESPONDIENTE.
053900        MOVE TSG-CURRENT-PRICE(WKS-TSG-IX) TO ENT-LOW-PRICE
054000*     CIERRA LA VALIDACION ANTERIOR.
054100     END-IF
054200*     CALCULA WKS-CURR-PCT
054300     COMPUTE WKS-CURR-PCT ROUNDED =
054400        ((TSG-CURRENT-PRICE(WKS-TSG-IX) - ENT-ENTRY-PRICE)
054500          / ENT-ENTRY-PRICE) * 100
054600*     CALCULA WKS-PEAK-PCT
054700     COMPUTE WKS-PEAK-PCT ROUNDED =
054800        ((ENT-PEAK-PRICE - ENT-ENTRY-PRICE) / ENT-ENTRY-PRICE) * 100
054900*     CALCULA WKS-LOW-PCT
055000     COMPUTE WKS-LOW-PCT ROUNDED =
055100        ((ENT-LOW-PRICE - ENT-ENTRY-PRICE) / ENT-ENTRY-PRICE) * 100
055200*    PASOS 2 A 5: CASCADA DE VALIDACION/INVALIDACION.
055300     EVALUATE TRUE
055400*        CASO: WKS-PEAK-PCT >= 1.0000
055500        WHEN WKS-PEAK-PCT >= 1.0000
055600*        ACTUALIZA ENT-VALID-STATUS CON EL DATO CORRESPONDIENTE.
055700           MOVE 'VALIDATED' TO ENT-VALID-STATUS
055800*        ACTUALIZA ENT-EXIT-STATUS CON EL DATO CORRESPONDIENTE.
055900           MOVE 'ACTIVE'    TO ENT-EXIT-STATUS
056000*        CASO: WKS-LOW-PCT <= (WKS-INVALIDACION-PCT * -1)
056100        WHEN WKS-LOW-PCT <= (WKS-INVALIDACION-PCT * -1)
056200*        ACTUALIZA ENT-VALID-STATUS CON EL DATO CORRESPONDIENTE.
056300           MOVE 'INVALID'     TO ENT-VALID-STATUS
056400*        ACTUALIZA ENT-EXIT-STATUS CON EL DATO CORRESPONDIENTE.
056500           MOVE 'EXITED'      TO ENT-EXIT-STATUS
056600*        ACTUALIZA ENT-EXIT-REASON CON EL DATO CORRESPONDIENTE.
056700           MOVE 'PRICE_DROP'  TO ENT-EXIT-REASON
056800*        ACTUALIZA ENT-EXIT-PRICE CON EL DATO CORRESPONDIENTE.
056900           MOVE TSG-CURRENT-PRICE(WKS-TSG-IX) TO ENT-EXIT-PRICE
057000*        ACTUALIZA ENT-FINAL-PROFIT-PCT CON EL DATO CORRESPONDIENTE.
057100           MOVE WKS-CURR-PCT TO ENT-FINAL-PROFIT-PCT
057200*        ACTUALIZA ENT-ACTIVE CON EL DATO CORRESPONDIENTE.
057300           MOVE 'N' TO ENT-ACTIVE
057400*        CASO: TSG-GRADO(WKS-TSG-IX) = 'CAUTION'
057500        WHEN TSG-GRADO(WKS-TSG-IX) = 'CAUTION'
057600*        ACTUALIZA ENT-VALID-STATUS CON EL DATO CORRESPONDIENTE.
057700           MOVE 'INVALID'        TO ENT-VALID-STATUS
057800*        ACTUALIZA ENT-EXIT-STATUS CON EL DATO CORRESPONDIENTE.
057900           MOVE 'EXITED'         TO ENT-EXIT-STATUS
058000*        ACTUALIZA ENT-EXIT-REASON CON EL DATO CORRESPONDIENTE.
058100           MOVE 'CAUTION_SIGNAL' TO ENT-EXIT-REASON
058200*        ACTUALIZA ENT-EXIT-PRICE CON EL DATO CORRESPONDIENTE.
058300           MOVE TSG-CURRENT-PRICE(WKS-TSG-IX) TO ENT-EXIT-PRICE
058400*        ACTUALIZA ENT-FINAL-PROFIT-PCT CON EL DATO CORRESPONDIENTE.
058500           MOVE WKS-CURR-PCT TO ENT-FINAL-PROFIT-PCT
058600*        ACTUALIZA ENT-ACTIVE CON EL DATO CORRESPONDIENTE.
058700           MOVE 'N' TO ENT-ACTIVE
058800*        CASO: TSG-GRADO(WKS-TSG-IX) = 'WATCH'
058900        WHEN TSG-GRADO(WKS-TSG-IX) = 'WATCH'
059000              AND WKS-LOW-PCT <= (WKS-INVALIDACION-PCT * -1.1)
059100*        ACTUALIZA ENT-VALID-STATUS CON EL DATO CORRESPONDIENTE.
059200           MOVE 'INVALID'           TO ENT-VALID-STATUS
059300*        ACTUALIZA ENT-EXIT-STATUS CON EL DATO CORRESPONDIENTE.
059400           MOVE 'EXITED'            TO ENT-EXIT-STATUS
059500*        ACTUALIZA ENT-EXIT-REASON CON EL DATO CORRESPONDIENTE.
059600           MOVE 'WATCH_PRICE_DROP'  TO ENT-EXIT-REASON
059700*        ACTUALIZA ENT-EXIT-PRICE CON EL DATO CORRESPONDIENTE.
059800           MOVE TSG-CURRENT-PRICE(WKS-TSG-IX) TO ENT-EXIT-PRICE
059900*        ACTUALIZA ENT-FINAL-PROFIT-PCT CON EL DATO CORRESPONDIENTE.
060000           MOVE WKS-CURR-PCT TO ENT-FINAL-PROFIT-PCT
060100*        ACTUALIZA ENT-ACTIVE CON EL DATO CORRESPONDIENTE.
060200           MOVE 'N' TO ENT-ACTIVE
060300*     CIERRA LA EVALUACION DE CASOS.
060400     END-EVALUATE
060500*    PASO 6: CONTADOR DE VELAS, PRECIO ACTUAL Y GANANCIA MAXIMA.
060600     ADD 1 TO ENT-VALID-CANDLES
060700*     ACTUALIZA ENT-CURRENT-PRICE CON EL DATO CORRESPONDIENTE.
060800     MOVE TSG-CURRENT-PRICE(WKS-TSG-IX) TO ENT-CURRENT-PRICE
060900*     ACTUALIZA ENT-CURR-PROFIT-PCT CON EL DATO CORRESPONDIENTE.
061000     MOVE WKS-CURR-PCT TO ENT-CURR-PROFIT-PCT
061100*     VERIFICA SI WKS-PEAK-PCT > ENT-MAX-PROFIT-PCT
061200     IF WKS-PEAK-PCT > ENT-MAX-PROFIT-PCT
061300*        ACTUALIZA ENT-MAX-PROFIT-PCT CON EL DATO CORRESPONDIENTE.
061400        MOVE WKS-PEAK-PCT TO ENT-MAX-PROFIT-PCT
061500*     CIERRA LA VALIDACION ANTERIOR.
061600     END-IF
061700*     VERIFICA SI ENT-VALIDADO
061800     IF ENT-VALIDADO
061900*        INCREMENTA WKS-ENTRADAS-VALIDADAS
062000        ADD 1 TO WKS-ENTRADAS-VALIDADAS
062100*     CIERRA LA VALIDACION ANTERIOR.
062200     END-IF
062300*     VERIFICA SI ENT-NO-VALIDO
062400     IF ENT-NO-VALIDO
062500*        INCREMENTA WKS-ENTRADAS-INVALIDAS
062600        ADD 1 TO WKS-ENTRADAS-INVALIDAS
062700*        INCREMENTA WKS-ENTRADAS-SALIDAS
062800        ADD 1 TO WKS-ENTRADAS-SALIDAS
062900*     CIERRA LA VALIDACION ANTERIOR.
063000     END-IF.
063100* PUNTO DE SALIDA DE 310-APLICA-REGLAS-VALIDANDO.
063200 310-APLICA-REGLAS-VALIDANDO-EXIT. EXIT.
063300
063400******************************************************************
063500*REGLAS DEL ESTADO VALIDATED (U5, SIETE PASOS EN EL ORDEN DE LA     *
063600*NORMA). WKS-TSG-IX QUEDA APUNTANDO A LA SENAL USADA (VER 303).    *
063700******************************************************************
063800 320-APLICA-REGLAS-VALIDADO SECTION.
063900*    PASO 1: ACTUALIZA PICO Y PORCENTAJES.
064000     IF TSG-CURRENT-PRICE(WKS-TSG-IX) > ENT-PEAK-PRICE
064100*        ACTUALIZA ENT-PEAK-PRICE CON EL DATO CORRESPONDIENTE.
064200        MOVE TSG-CURRENT-PRICE(WKS-TSG-IX) TO ENT-PEAK-PRICE
064300*     CIERRA LA VALIDACION ANTERIOR.
064400     END-IF
064500*     CALCULA WKS-CURR-PCT
064600     COMPUTE WKS-CURR-PCT ROUNDED =
064700        ((TSG-CURRENT-PRICE(WKS-TSG-IX) - ENT-ENTRY-PRICE)
064800          / ENT-ENTRY-PRICE) * 100
064900*     CALCULA WKS-PEAK-PCT
065000     COMPUTE WKS-PEAK-PCT ROUNDED =
065100        ((ENT-PEAK-PRICE - ENT-ENTRY-PRICE) / ENT-ENTRY-PRICE) * 100
065200*    PASO 2: SALIDA INMEDIATA POR GRADO SELL O CAUTION.
065300     IF TSG-GRADO(WKS-TSG-IX) = 'SELL'
065400     OR TSG-GRADO(WKS-TSG-IX) = 'CAUTION'
065500*        ACTUALIZA ENT-EXIT-STATUS CON EL DATO CORRESPONDIENTE.
065600        MOVE 'EXITED' TO ENT-EXIT-STATUS
065700*        VERIFICA SI TSG-GRADO(WKS-TSG-IX) = 'SELL'
065800        IF TSG-GRADO(WKS-TSG-IX) = 'SELL'
065900*        ACTUALIZA ENT-EXIT-REASON CON EL DATO CORRESPONDIENTE.
066000           MOVE 'SELL_SIGNAL' TO ENT-EXIT-REASON
066100*        EN CASO CONTRARIO,
066200        ELSE
066300*        ACTUALIZA ENT-EXIT-REASON CON EL DATO CORRESPONDIENTE.
066400           MOVE 'CAUTION_SIGNAL' TO ENT-EXIT-REASON
066500*        CIERRA LA VALIDACION ANTERIOR.
066600        END-IF
066700*        ACTUALIZA ENT-EXIT-PRICE CON EL DATO CORRESPONDIENTE.
066800        MOVE TSG-CURRENT-PRICE(WKS-TSG-IX) TO ENT-EXIT-PRICE
066900*        ACTUALIZA ENT-FINAL-PROFIT-PCT CON EL DATO CORRESPONDIENTE.
067000        MOVE WKS-CURR-PCT TO ENT-FINAL-PROFIT-PCT
067100*        ACTUALIZA ENT-ACTIVE CON EL DATO CORRESPONDIENTE.
067200        MOVE 'N' TO ENT-ACTIVE
067300*        INCREMENTA WKS-ENTRADAS-SALIDAS
067400        ADD 1 TO WKS-ENTRADAS-SALIDAS
067500*     EN CASO CONTRARIO,
067600     ELSE
067700*       PASOS 3 A 6: NIVELES DE SALIDA, GOLPES Y RECUPERACION.
067800        PERFORM 330-CALCULA-NIVELES-SALIDA
067900            THRU 330-CALCULA-NIVELES-SALIDA-EXIT
068000*        VERIFICA SI WKS-EXIT1-CALC > ZERO
068100        IF WKS-EXIT1-CALC > ZERO
068200*        ACTUALIZA ENT-TRAIL-PRICE CON EL DATO CORRESPONDIENTE.
068300           MOVE WKS-EXIT1-CALC TO ENT-TRAIL-PRICE
068400*        ACTUALIZA ENT-TRAIL-ACTIVE CON EL DATO CORRESPONDIENTE.
068500           MOVE 'Y' TO ENT-TRAIL-ACTIVE
068600*        CIERRA LA VALIDACION ANTERIOR.
068700        END-IF
068800*        INVOCA LA RUTINA 340-DETECTA-GOLPES-SALIDA
068900        PERFORM 340-DETECTA-GOLPES-SALIDA
069000            THRU 340-DETECTA-GOLPES-SALIDA-EXIT
069100*        VERIFICA SI ENT-STAT-EXIT3
069200        IF ENT-STAT-EXIT3
069300              AND (TSG-GRADO(WKS-TSG-IX) = 'WATCH'
069400                    OR TSG-GRADO(WKS-TSG-IX) = 'CAUTION')
069500*        ACTUALIZA ENT-EXIT-STATUS CON EL DATO CORRESPONDIENTE.
069600           MOVE 'EXITED' TO ENT-EXIT-STATUS
069700*        VERIFICA SI TSG-GRADO(WKS-TSG-IX) = 'WATCH'
069800           IF TSG-GRADO(WKS-TSG-IX) = 'WATCH'
069900*        ACTUALIZA ENT-EXIT-REASON CON EL DATO CORRESPONDIENTE.
070000              MOVE 'EXIT3_WATCH' TO ENT-EXIT-REASON
070100*        EN CASO CONTRARIO,
070200           ELSE
070300*        ACTUALIZA ENT-EXIT-REASON CON EL DATO CORRESPONDIENTE.
070400              MOVE 'EXIT3_CAUTION' TO ENT-EXIT-REASON
070500*        CIERRA LA VALIDACION ANTERIOR.
070600           END-IF
070700*        ACTUALIZA ENT-ACTIVE CON EL DATO CORRESPONDIENTE.
070800           MOVE 'N' TO ENT-ACTIVE
070900*        INCREMENTA WKS-ENTRADAS-SALIDAS
071000           ADD 1 TO WKS-ENTRADAS-SALIDAS
071100*        CIERRA LA VALIDACION ANTERIOR.
071200        END-IF
071300*     CIERRA LA VALIDACION ANTERIOR.
071400     END-IF
071500*    PASO 7: PRECIO ACTUAL, GANANCIA Y GANANCIA MAXIMA.
071600     MOVE TSG-CURRENT-PRICE(WKS-TSG-IX) TO ENT-CURRENT-PRICE
071700*     ACTUALIZA ENT-CURR-PROFIT-PCT CON EL DATO CORRESPONDIENTE.
071800     MOVE WKS-CURR-PCT TO ENT-CURR-PROFIT-PCT
071900*     VERIFICA SI WKS-PEAK-PCT > ENT-MAX-PROFIT-PCT
072000     IF WKS-PEAK-PCT > ENT-MAX-PROFIT-PCT
072100*        ACTUALIZA ENT-MAX-PROFIT-PCT CON EL DATO CORRESPONDIENTE.
072200        MOVE WKS-PEAK-PCT TO ENT-MAX-PROFIT-PCT
072300*     CIERRA LA VALIDACION ANTERIOR.
072400     END-IF.
072500* PUNTO DE SALIDA DE 320-APLICA-REGLAS-VALIDADO.
072600 320-APLICA-REGLAS-VALIDADO-EXIT. EXIT.
072700
072800******************************************************************
072900*TABLA DE NIVELES DE SALIDA POR ZONA DE GANANCIA ACUMULADA (PICO). *
073000******************************************************************
073100 330-CALCULA-NIVELES-SALIDA SECTION.
073200*     CALCULA WKS-GANANCIA
073300     COMPUTE WKS-GANANCIA = ENT-PEAK-PRICE - ENT-ENTRY-PRICE
073400*     EVALUA TRUE PARA DECIDIR LA RUTA A SEGUIR.
073500     EVALUATE TRUE
073600*        CASO: WKS-PEAK-PCT < 1.0000
073700        WHEN WKS-PEAK-PCT < 1.0000
073800*        ACTUALIZA WKS-EXIT1-CALC CON EL DATO CORRESPONDIENTE.
073900           MOVE ZERO TO WKS-EXIT1-CALC WKS-EXIT2-CALC WKS-EXIT3-CALC
074000*        CASO: WKS-PEAK-PCT < 2.0000
074100        WHEN WKS-PEAK-PCT < 2.0000
074200*        CALCULA WKS-EXIT1-CALC
074300           COMPUTE WKS-EXIT1-CALC ROUNDED = ENT-ENTRY-PRICE
074400*        CALCULA WKS-EXIT2-CALC
074500           COMPUTE WKS-EXIT2-CALC ROUNDED =
074600              ENT-ENTRY-PRICE * (1 - (0.5 / 100))
074700*        CALCULA WKS-EXIT3-CALC
074800           COMPUTE WKS-EXIT3-CALC ROUNDED =
074900              ENT-ENTRY-PRICE * (1 - (1.0 / 100))
075000*        CASO: WKS-PEAK-PCT < 5.0000
075100        WHEN WKS-PEAK-PCT < 5.0000
075200*        CALCULA WKS-EXIT1-CALC
075300           COMPUTE WKS-EXIT1-CALC ROUNDED =
075400              ENT-ENTRY-PRICE + (WKS-GANANCIA * 0.50)
075500*        CALCULA WKS-EXIT2-CALC
075600           COMPUTE WKS-EXIT2-CALC ROUNDED =
075700              WKS-EXIT1-CALC * (1 - (1.0 / 100))
075800*        CALCULA WKS-EXIT3-CALC
075900           COMPUTE WKS-EXIT3-CALC ROUNDED =
076000              WKS-EXIT2-CALC * (1 - (1.0 / 100))
076100*        CASO: WKS-PEAK-PCT < 10.0000
076200        WHEN WKS-PEAK-PCT < 10.0000
076300*        CALCULA WKS-EXIT1-CALC
076400           COMPUTE WKS-EXIT1-CALC ROUNDED =
076500              ENT-ENTRY-PRICE + (WKS-GANANCIA * 0.60)
076600*        CALCULA WKS-EXIT2-CALC
076700           COMPUTE WKS-EXIT2-CALC ROUNDED =
076800              WKS-EXIT1-CALC * (1 - (1.5 / 100))
076900*        CALCULA WKS-EXIT3-CALC
077000           COMPUTE WKS-EXIT3-CALC ROUNDED =
077100              WKS-EXIT2-CALC * (1 - (1.0 / 100))
077200*        CASO: OTHER
077300        WHEN OTHER
077400*        CALCULA WKS-CANDIDATO-A
077500           COMPUTE WKS-CANDIDATO-A ROUNDED =
077600              ENT-ENTRY-PRICE + (WKS-GANANCIA * 0.70)
077700*        CALCULA WKS-CANDIDATO-B
077800           COMPUTE WKS-CANDIDATO-B ROUNDED =
077900              ENT-PEAK-PRICE * (1 - (2.0 / 100))
078000*        VERIFICA SI WKS-CANDIDATO-A > WKS-CANDIDATO-B
078100           IF WKS-CANDIDATO-A > WKS-CANDIDATO-B
078200*        ACTUALIZA WKS-EXIT1-CALC CON EL DATO CORRESPONDIENTE.
078300              MOVE WKS-CANDIDATO-A TO WKS-EXIT1-CALC
078400*        EN CASO CONTRARIO,
078500           ELSE
078600*        ACTUALIZA WKS-EXIT1-CALC CON EL DATO CORRESPONDIENTE.
078700              MOVE WKS-CANDIDATO-B TO WKS-EXIT1-CALC
078800*        CIERRA LA VALIDACION ANTERIOR.
078900           END-IF
079000*        CALCULA WKS-EXIT2-CALC
079100           COMPUTE WKS-EXIT2-CALC ROUNDED =
079200              WKS-EXIT1-CALC * (1 - (1.0 / 100))
079300*        CALCULA WKS-EXIT3-CALC
079400           COMPUTE WKS-EXIT3-CALC ROUNDED =
079500              WKS-EXIT2-CALC * (1 - (1.0 / 100))
079600*     CIERRA LA EVALUACION DE CASOS.
079700     END-EVALUATE.
079800* PUNTO DE SALIDA DE 330-CALCULA-NIVELES-SALIDA.
079900 330-CALCULA-NIVELES-SALIDA-EXIT. EXIT.
080000
080100******************************************************************
080200*GOLPES DE SALIDA (CADA NIVEL SE MARCA UNA SOLA VEZ) Y SU           *
080300*RECUPERACION AL VOLVER A SUBIR EL PRECIO SOBRE EL NIVEL GOLPEADO.  *
080400******************************************************************
080500 340-DETECTA-GOLPES-SALIDA SECTION.
080600*     VERIFICA SI TSG-CURRENT-PRICE(WKS-TSG-IX) <= WKS-EXIT1-CALC
080700     IF TSG-CURRENT-PRICE(WKS-TSG-IX) <= WKS-EXIT1-CALC
080800           AND ENT-EXIT1-HIT = 'N'
080900*        ACTUALIZA ENT-EXIT1-HIT CON EL DATO CORRESPONDIENTE.
081000        MOVE 'Y' TO ENT-EXIT1-HIT
081100*        ACTUALIZA ENT-EXIT-STATUS CON EL DATO CORRESPONDIENTE.
081200        MOVE 'EXIT-1' TO ENT-EXIT-STATUS
081300*        ACTUALIZA ENT-EXIT-PRICE CON EL DATO CORRESPONDIENTE.
081400        MOVE TSG-CURRENT-PRICE(WKS-TSG-IX) TO ENT-EXIT-PRICE
081500*     CIERRA LA VALIDACION ANTERIOR.
081600     END-IF
081700*     VERIFICA SI TSG-CURRENT-PRICE(WKS-TSG-IX) <= WKS-EXIT2-CALC
081800     IF TSG-CURRENT-PRICE(WKS-TSG-IX) <= WKS-EXIT2-CALC
081900           AND ENT-EXIT2-HIT = 'N'
082000*        ACTUALIZA ENT-EXIT2-HIT CON EL DATO CORRESPONDIENTE.
082100        MOVE 'Y' TO ENT-EXIT2-HIT
082200*        ACTUALIZA ENT-EXIT-STATUS CON EL DATO CORRESPONDIENTE.
082300        MOVE 'EXIT-2' TO ENT-EXIT-STATUS
082400*        ACTUALIZA ENT-EXIT-PRICE CON EL DATO CORRESPONDIENTE.
082500        MOVE TSG-CURRENT-PRICE(WKS-TSG-IX) TO ENT-EXIT-PRICE
082600*     CIERRA LA VALIDACION ANTERIOR.
082700     END-IF
082800*     VERIFICA SI TSG-CURRENT-PRICE(WKS-TSG-IX) <= WKS-EXIT3-CALC
082900     IF TSG-CURRENT-PRICE(WKS-TSG-IX) <= WKS-EXIT3-CALC
083000           AND ENT-EXIT3-HIT = 'N'
083100*        ACTUALIZA ENT-EXIT3-HIT CON EL DATO CORRESPONDIENTE.
083200        MOVE 'Y' TO ENT-EXIT3-HIT
083300*        ACTUALIZA ENT-EXIT-STATUS CON EL DATO CORRESPONDIENTE.
083400        MOVE 'EXIT-3' TO ENT-EXIT-STATUS
083500*        ACTUALIZA ENT-EXIT-PRICE CON EL DATO CORRESPONDIENTE.
083600        MOVE TSG-CURRENT-PRICE(WKS-TSG-IX) TO ENT-EXIT-PRICE
083700*     CIERRA LA VALIDACION ANTERIOR.
083800     END-IF
083900*    RECUPERACION: EL PRECIO VUELVE A SUBIR SOBRE EL NIVEL GOLPEADO.
084000     IF ENT-STAT-EXIT3
084100           AND TSG-CURRENT-PRICE(WKS-TSG-IX) > WKS-EXIT3-CALC
084200*        ACTUALIZA ENT-EXIT-STATUS CON EL DATO CORRESPONDIENTE.
084300        MOVE 'EXIT-2' TO ENT-EXIT-STATUS
084400*        ACTUALIZA ENT-RECOVERY CON EL DATO CORRESPONDIENTE.
084500        MOVE 'Y'      TO ENT-RECOVERY
084600*     CIERRA LA VALIDACION ANTERIOR.
084700     END-IF
084800*     VERIFICA SI ENT-STAT-EXIT2
084900     IF ENT-STAT-EXIT2
085000           AND ENT-EXIT3-HIT = 'N'
085100           AND TSG-CURRENT-PRICE(WKS-TSG-IX) > WKS-EXIT2-CALC
085200*        ACTUALIZA ENT-EXIT-STATUS CON EL DATO CORRESPONDIENTE.
085300        MOVE 'EXIT-1' TO ENT-EXIT-STATUS
085400*        ACTUALIZA ENT-RECOVERY CON EL DATO CORRESPONDIENTE.
085500        MOVE 'Y'      TO ENT-RECOVERY
085600*     CIERRA LA VALIDACION ANTERIOR.
085700     END-IF
085800*     VERIFICA SI ENT-STAT-EXIT1
085900     IF ENT-STAT-EXIT1
086000           AND ENT-EXIT2-HIT = 'N'
086100           AND TSG-CURRENT-PRICE(WKS-TSG-IX) > WKS-EXIT1-CALC
086200*        ACTUALIZA ENT-EXIT-STATUS CON EL DATO CORRESPONDIENTE.
086300        MOVE 'ACTIVE' TO ENT-EXIT-STATUS
086400*        ACTUALIZA ENT-RECOVERY CON EL DATO CORRESPONDIENTE.
086500        MOVE 'Y'      TO ENT-RECOVERY
086600*     CIERRA LA VALIDACION ANTERIOR.
086700     END-IF.
086800* PUNTO DE SALIDA DE 340-DETECTA-GOLPES-SALIDA.
086900 340-DETECTA-GOLPES-SALIDA-EXIT. EXIT.
087000
087100******************************************************************
087200*PASO 1: RECORRE LA TABLA DE SENALES Y CREA UNA ENTRADA NUEVA POR   *
087300*CADA SENAL BUY-FAMILY QUE NO TENGA TODAVIA REGISTRO EN LA          *
087400*BITACORA (NI ACTIVO NI CERRADO -- VER LA BANDERA TSG-TIENE-ENTRADA,*
087500*MARCADA POR EL PASO 2 AL RECORRER LA BITACORA COMPLETA). EL        *
087600*ARCHIVO YA QUEDO POSICIONADO AL FINAL POR EL PASO 2 (ULTIMO READ   *
087700*CON AT END), ASI QUE WRITE AGREGA LAS ENTRADAS NUEVAS AL FINAL.    *
087800******************************************************************
087900 200-PASO1-CREACION SECTION.
088000*     INVOCA LA RUTINA 205-EVALUA-UNA-SENAL
088100     PERFORM 205-EVALUA-UNA-SENAL THRU 205-EVALUA-UNA-SENAL-EXIT
088200*        RECORRE LA TABLA DESDE EL PRIMER ELEMENTO.
088300         VARYING WKS-TSG-IX FROM 1 BY 1
088400         UNTIL WKS-TSG-IX > WKS-TOPE-TABLA-SENALES.
088500* PUNTO DE SALIDA DE 200-PASO1-CREACION.
088600 200-PASO1-CREACION-EXIT. EXIT.
088700
088800*CREA LA ENTRADA DE LA POSICION WKS-TSG-IX SI ES BUY-FAMILY Y TODAVIA
088900*NO TIENE REGISTRO EN LA BITACORA.
089000 205-EVALUA-UNA-SENAL SECTION.
089100*     VERIFICA SI TSG-FAMILIA-BUY(WKS-TSG-IX)
089200     IF TSG-FAMILIA-BUY(WKS-TSG-IX)
089300           AND NOT TSG-ENTRADA-EXISTE(WKS-TSG-IX)
089400*        INVOCA LA RUTINA 220-CREA-UNA-ENTRADA
089500        PERFORM 220-CREA-UNA-ENTRADA THRU 220-CREA-UNA-ENTRADA-EXIT
089600*     CIERRA LA VALIDACION ANTERIOR.
089700     END-IF.
089800* PUNTO DE SALIDA DE 205-EVALUA-UNA-SENAL.
089900 205-EVALUA-UNA-SENAL-EXIT. EXIT.
090000
090100*CONSTRUYE Y ESCRIBE UNA ENTRADA NUEVA EN ESTADO VALIDATING/ACTIVE.
090200 220-CREA-UNA-ENTRADA SECTION.
090300*     INCREMENTA WKS-ULTIMO-ID-USADO
090400     ADD 1 TO WKS-ULTIMO-ID-USADO
090500*     ACTUALIZA ENT-ID CON EL DATO CORRESPONDIENTE.
090600     MOVE WKS-ULTIMO-ID-USADO       TO ENT-ID
090700*     ACTUALIZA ENT-SYMBOL CON EL DATO CORRESPONDIENTE.
090800     MOVE TSG-SYMBOL(WKS-TSG-IX)    TO ENT-SYMBOL
090900*     ACTUALIZA ENT-TIMEFRAME CON EL DATO CORRESPONDIENTE.
091000     MOVE TSG-TIMEFRAME(WKS-TSG-IX) TO ENT-TIMEFRAME
091100*     ACTUALIZA ENT-SIGNAL-ID CON EL DATO CORRESPONDIENTE.
091200     MOVE TSG-SIGNAL-ID(WKS-TSG-IX) TO ENT-SIGNAL-ID
091300*     ACTUALIZA ENT-ENTRY-SIGNAL CON EL DATO CORRESPONDIENTE.
091400     MOVE TSG-GRADO(WKS-TSG-IX)     TO ENT-ENTRY-SIGNAL
091500*     ACTUALIZA ENT-ENTRY-PRICE CON EL DATO CORRESPONDIENTE.
091600     MOVE TSG-ENTRY-PRICE(WKS-TSG-IX) TO ENT-ENTRY-PRICE
091700*     ACTUALIZA ENT-ENTRY-SCORE CON EL DATO CORRESPONDIENTE.
091800     MOVE TSG-SCORE(WKS-TSG-IX)     TO ENT-ENTRY-SCORE
091900*     ACTUALIZA ENT-STOP-LOSS CON EL DATO CORRESPONDIENTE.
092000     MOVE TSG-STOP-LOSS(WKS-TSG-IX) TO ENT-STOP-LOSS
092100*     ACTUALIZA ENT-TARGET CON EL DATO CORRESPONDIENTE.
092200     MOVE TSG-TARGET(WKS-TSG-IX)    TO ENT-TARGET
092300*    ATR DE ENTRADA APROXIMADO A PARTIR DE LA DISTANCIA AL STOP
092400*    (EL ARCHIVO SIGNALS NO TRAE EL ATR, SOLO LOS NIVELES YA
092500*    CALCULADOS POR SENCAL1/HISCAL1 CON SU PROPIO MULTIPLICADOR).
092600     IF TSG-TF-TYPE(WKS-TSG-IX) = 'INTRADAY'
092700*        CALCULA ENT-ATR-AT-ENTRY
092800        COMPUTE ENT-ATR-AT-ENTRY ROUNDED =
092900           (TSG-ENTRY-PRICE(WKS-TSG-IX) - TSG-STOP-LOSS(WKS-TSG-IX))
093000             / 1.2
093100*     EN CASO CONTRARIO,
093200     ELSE
093300*        CALCULA ENT-ATR-AT-ENTRY
093400        COMPUTE ENT-ATR-AT-ENTRY ROUNDED =
093500           (TSG-ENTRY-PRICE(WKS-TSG-IX) - TSG-STOP-LOSS(WKS-TSG-IX))
093600             / 2.0
093700*     CIERRA LA VALIDACION ANTERIOR.
093800     END-IF
093900*     ACTUALIZA ENT-VALID-STATUS CON EL DATO CORRESPONDIENTE.
094000     MOVE 'VALIDATING' TO ENT-VALID-STATUS
094100*     ACTUALIZA ENT-VALID-CANDLES CON EL DATO CORRESPONDIENTE.
094200     MOVE ZERO         TO ENT-VALID-CANDLES
094300*     ACTUALIZA ENT-MAX-VALID-CANDLES CON EL DATO CORRESPONDIENTE.
094400     MOVE 3            TO ENT-MAX-VALID-CANDLES
094500*     ACTUALIZA ENT-EXIT-STATUS CON EL DATO CORRESPONDIENTE.
094600     MOVE 'ACTIVE'     TO ENT-EXIT-STATUS
094700*     ACTUALIZA ENT-EXIT-REASON CON EL DATO CORRESPONDIENTE.
094800     MOVE SPACES       TO ENT-EXIT-REASON
094900*     ACTUALIZA ENT-EXIT-PRICE CON EL DATO CORRESPONDIENTE.
095000     MOVE ZERO         TO ENT-EXIT-PRICE
095100*     ACTUALIZA ENT-PEAK-PRICE CON EL DATO CORRESPONDIENTE.
095200     MOVE TSG-ENTRY-PRICE(WKS-TSG-IX) TO ENT-PEAK-PRICE
095300*     ACTUALIZA ENT-LOW-PRICE CON EL DATO CORRESPONDIENTE.
095400     MOVE TSG-ENTRY-PRICE(WKS-TSG-IX) TO ENT-LOW-PRICE
095500*     ACTUALIZA ENT-CURRENT-PRICE CON EL DATO CORRESPONDIENTE.
095600     MOVE TSG-ENTRY-PRICE(WKS-TSG-IX) TO ENT-CURRENT-PRICE
095700*     ACTUALIZA ENT-CURR-PROFIT-PCT CON EL DATO CORRESPONDIENTE.
095800     MOVE ZERO         TO ENT-CURR-PROFIT-PCT
095900*     ACTUALIZA ENT-MAX-PROFIT-PCT CON EL DATO CORRESPONDIENTE.
096000     MOVE ZERO         TO ENT-MAX-PROFIT-PCT
096100*     ACTUALIZA ENT-FINAL-PROFIT-PCT CON EL DATO CORRESPONDIENTE.
096200     MOVE ZERO         TO ENT-FINAL-PROFIT-PCT
096300*     ACTUALIZA ENT-EXIT1-HIT CON EL DATO CORRESPONDIENTE.
096400     MOVE 'N'          TO ENT-EXIT1-HIT
096500*     ACTUALIZA ENT-EXIT2-HIT CON EL DATO CORRESPONDIENTE.
096600     MOVE 'N'          TO ENT-EXIT2-HIT
096700*     ACTUALIZA ENT-EXIT3-HIT CON EL DATO CORRESPONDIENTE.
096800     MOVE 'N'          TO ENT-EXIT3-HIT
096900*     ACTUALIZA ENT-TRAIL-ACTIVE CON EL DATO CORRESPONDIENTE.
097000     MOVE 'N'          TO ENT-TRAIL-ACTIVE
097100*     ACTUALIZA ENT-TRAIL-PRICE CON EL DATO CORRESPONDIENTE.
097200     MOVE ZERO         TO ENT-TRAIL-PRICE
097300*     ACTUALIZA ENT-RECOVERY CON EL DATO CORRESPONDIENTE.
097400     MOVE 'N'          TO ENT-RECOVERY
097500*     ACTUALIZA ENT-ACTIVE CON EL DATO CORRESPONDIENTE.
097600     MOVE 'Y'          TO ENT-ACTIVE
097700*     ESCRIBE REG-ENTRYLED EN EL ARCHIVO DE SALIDA.
097800     WRITE REG-ENTRYLED
097900*     VERIFICA SI FS-ENTRYLEDG NOT = 0
098000     IF FS-ENTRYLEDG NOT = 0
098100*        DESPLIEGA EL MENSAJE EN CONSOLA.
098200        DISPLAY "*********************************************"
098300*        DESPLIEGA EL MENSAJE EN CONSOLA.
098400        DISPLAY "* ERROR AL AGREGAR ENTRYLEDG                *"
098500*        DESPLIEGA EL MENSAJE EN CONSOLA.
098600        DISPLAY "* FILE STATUS                    : " FS-ENTRYLEDG
098700*        DESPLIEGA EL MENSAJE EN CONSOLA.
098800        DISPLAY "*********************************************"
098900*        ACTUALIZA RETURN-CODE CON EL DATO CORRESPONDIENTE.
099000        MOVE 91 TO RETURN-CODE
099100*        INVOCA LA RUTINA 700-CIERRA-ARCHIVOS
099200        PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-EXIT
099300*        FINALIZA LA EJECUCION DEL PROGRAMA.
099400        STOP RUN
099500*     EN CASO CONTRARIO,
099600     ELSE
099700*        INCREMENTA WKS-ENTRADAS-CREADAS
099800        ADD 1 TO WKS-ENTRADAS-CREADAS
099900*     CIERRA LA VALIDACION ANTERIOR.
100000     END-IF.
100100* PUNTO DE SALIDA DE 220-CREA-UNA-ENTRADA.
100200 220-CREA-UNA-ENTRADA-EXIT. EXIT.
100300
100400 600-RESUMEN-EJECUCION SECTION.
100500*     DESPLIEGA EL MENSAJE EN CONSOLA.
100600     DISPLAY '******************************************'
100700*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
100800     MOVE    WKS-SENALES-LEIDAS     TO   WKS-MASCARA
100900*     DESPLIEGA EL MENSAJE EN CONSOLA.
101000     DISPLAY 'SENALES LEIDAS:              ' WKS-MASCARA
101100*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
101200     MOVE    WKS-ENTRADAS-LEIDAS    TO   WKS-MASCARA
101300*     DESPLIEGA EL MENSAJE EN CONSOLA.
101400     DISPLAY 'ENTRADAS EN BITACORA:        ' WKS-MASCARA
101500*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
101600     MOVE    WKS-ENTRADAS-CREADAS   TO   WKS-MASCARA
101700*     DESPLIEGA EL MENSAJE EN CONSOLA.
101800     DISPLAY 'ENTRADAS CREADAS:            ' WKS-MASCARA
101900*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
102000     MOVE    WKS-ENTRADAS-VALIDADAS TO   WKS-MASCARA
102100*     DESPLIEGA EL MENSAJE EN CONSOLA.
102200     DISPLAY 'ENTRADAS VALIDADAS:          ' WKS-MASCARA
102300*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
102400     MOVE    WKS-ENTRADAS-INVALIDAS TO   WKS-MASCARA
102500*     DESPLIEGA EL MENSAJE EN CONSOLA.
102600     DISPLAY 'ENTRADAS INVALIDADAS:        ' WKS-MASCARA
102700*     ACTUALIZA WKS-MASCARA CON EL DATO CORRESPONDIENTE.
102800     MOVE    WKS-ENTRADAS-SALIDAS   TO   WKS-MASCARA
102900*     DESPLIEGA EL MENSAJE EN CONSOLA.
103000     DISPLAY 'ENTRADAS CON SALIDA:         ' WKS-MASCARA
103100*     DESPLIEGA EL MENSAJE EN CONSOLA.
103200     DISPLAY '******************************************'.
103300* PUNTO DE SALIDA DE 600-RESUMEN-EJECUCION.
103400 600-RESUMEN-EJECUCION-EXIT. EXIT.
103500
103600 700-CIERRA-ARCHIVOS SECTION.
103700*     CIERRA LOS ARCHIVOS AL TERMINAR EL PROCESO.
103800     CLOSE SIGNALS ENTRYLEDG.
103900* PUNTO DE SALIDA DE 700-CIERRA-ARCHIVOS.
104000 700-CIERRA-ARCHIVOS-EXIT. EXIT.
